000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CMPMATCH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/25/91.
000600 DATE-COMPILED. 03/25/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          COMPONENT-MATCHER - MATCHES INCOMING PARSED CANDIDATE
001300*          RECORDS AGAINST THE CLINICAL CRITERIA COMPONENT
001400*          LIBRARY.  FOR EACH CANDIDATE: BUILD ITS DJB2 IDENTITY
001500*          HASH, SCAN THE LIBRARY FOR AN EXACT HASH MATCH
001600*          (PREFERRING APPROVED ENTRIES), FALL BACK TO A
001700*          NORMALIZED-NAME MATCH FOR ATOMIC CANDIDATES, AND
001800*          FINALLY TO A SIMILARITY SCAN.  ALSO VALIDATES THE
001900*          LIBRARY LINKAGE OF EVERY MEASURE DATA ELEMENT THAT
002000*          CARRIES A REAL VALUE-SET OID.
002100*
002200******************************************************************
002300*  MAINT LOG                                                     *
002400*  03/25/91  LH  ORIGINAL PROGRAM - COMPONENT LIBRARY PROJECT    *
002500*  07/02/02  RPK ADDED NAME-MATCH FALLBACK AND SIMILARITY SCAN   *
002600*  11/14/08  LH  ADDED LIBRARY-COMPOSITE CHILD-HASH RESOLUTION   *
002700*                SO A COMPOSITE CANDIDATE CAN EXACT-MATCH A      *
002800*                LIBRARY COMPOSITE EVEN WHEN THE RAW HASHES      *
002900*                DIFFER (CANDIDATE HASH IS BUILT OVER CHILD      *
003000*                IDENTITY HASHES, LIBRARY HASH OVER CHILD         *
003100*                COMPONENTID@VERSION STRINGS)                    *
003200*  05/19/14  TVN ADDED MEASURE-DATA-ELEMENT LINKAGE VALIDATION   *
003300*                PASS PER REQUEST #3008 - SHARES THE LIBRARY     *
003400*                TABLE BUILT FOR THE MATCH PASS                  *
003500*  09/30/15  RPK NOTE: THE "ALTERNATE SUGGESTION" PART OF THE    *
003600*                APPROVED-FIRST RULE (AN APPROVED ATOMIC WITH    *
003700*                THE SAME VALUE-SET OID AS A NON-APPROVED EXACT  *
003800*                MATCH) IS COMPUTED BUT NOT CARRIED ON THE MATCH *
003900*                REPORT LINE - THERE IS NO FIELD FOR IT ON THIS  *
004000*                REPORT.  SEE TICKET #4502 IF THAT EVER CHANGES. *
004050*  03/02/17  LH  610-CHECK-ONE-LINKAGE WROTE THE VALIDATION LINE *
004060*                TWICE FOR THE APPROVED-ALTERNATE CASE - ONE     *
004070*                EXTRA LINE PER OCCURRENCE CARRYING THE STALE    *
004080*                WARNING CODE FROM THE PRIOR ROW, AND WARNINGS-  *
004090*                WRITTEN WAS DOUBLE-COUNTED.  DROPPED THE EARLY  *
004100*                CALL - AUDIT #4618.  ALSO: 700-WRITE-MATRPT'S   *
004110*                MOVE SPACES TO WS-REPORT-LINE WAS CLEARING      *
004120*                RL-SIMILARITY AFTER 400-SIMILARITY-SCAN SET IT, *
004130*                SO THE SIMILARITY COLUMN WAS ALWAYS BLANK ON    *
004140*                THE MATCH REPORT - MOVED THE COMPUTE TO AFTER   *
004150*                THE SPACES-FILL, KEYED OFF WS-MATCH-CODE = 3    *
004152*  03/02/17  LH  610-CHECK-ONE-LINKAGE TREATED A LIB-COMP-ID OF   *
004153*                __ZERO_CODES__ AS A REAL LINKAGE - 620-FIND-    *
004154*                LINKED-COMPONENT THEN FAILED TO FIND IT AND WE  *
004155*                WROTE AN UNCONDITIONAL no_library_match WARNING *
004156*                INSTEAD OF THE NOT-LINKED-AT-ALL TREATMENT.     *
004157*                ADDED THE SENTINEL TO THE IF TEST SO IT ROUTES  *
004158*                THE SAME AS A BLANK LIB-COMP-ID - AUDIT #4618   *
004159******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100         ASSIGN TO UT-S-SYSOUT
005200         ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT COMPMSTR-FILE
005500         ASSIGN TO UT-S-COMPMSTR
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS OFCODE.
005800
005900     SELECT CANDIDATE-FILE
006000         ASSIGN TO UT-S-CANDIDATE
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS OFCODE.
006300
006400     SELECT DATAELEM-FILE
006500         ASSIGN TO UT-S-DATAELEM
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS OFCODE.
006800
006900     SELECT MATRPT-FILE
007000         ASSIGN TO UT-S-MATRPT
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS OFCODE.
007300
007400     SELECT VALRPT-FILE
007500         ASSIGN TO UT-S-VALRPT
007600         ACCESS MODE IS SEQUENTIAL
007700         FILE STATUS IS OFCODE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC                  PIC X(130).
008800
008900******************************************************************
009000* COMPONENT MASTER - SORTED SO ATOMICS PRECEDE ANY COMPOSITE THAT *
009100* REFERENCES THEM AS A CHILD.  READ ONCE TO BUILD THE IN-MEMORY   *
009200* LIBRARY TABLE BEFORE THE CANDIDATE PASS BEGINS.                 *
009300******************************************************************
009400 FD  COMPMSTR-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 540 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS FD-COMPMSTR-REC.
010000 01  FD-COMPMSTR-REC              PIC X(540).
010100
010200******************************************************************
010300* IMPORT CANDIDATES TO BE MATCHED AGAINST THE LIBRARY.             *
010400******************************************************************
010500 FD  CANDIDATE-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 520 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS FD-CANDIDATE-REC.
011100 01  FD-CANDIDATE-REC             PIC X(520).
011200
011300******************************************************************
011400* MEASURE DATA ELEMENTS - SECOND PASS, FOR LINKAGE VALIDATION.    *
011500******************************************************************
011600 FD  DATAELEM-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 320 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS FD-DATAELEM-REC.
012200 01  FD-DATAELEM-REC              PIC X(320).
012300
012400 FD  MATRPT-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 132 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS MATCH-REPORT-LINE.
013000 01  MATCH-REPORT-LINE            PIC X(132).
013100
013200 FD  VALRPT-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 132 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS VALID-REPORT-LINE.
013800 01  VALID-REPORT-LINE            PIC X(132).
013900
014000 WORKING-STORAGE SECTION.
014100 01  FILE-STATUS-CODES.
014200     05  OFCODE                   PIC X(2).
014300         88  CODE-OK              VALUE SPACES, "00".
014400         88  CODE-EOF             VALUE "10".
014500
014600     COPY COMPMSTR.
014700     COPY MEASREC.
014800
014900******************************************************************
015000* IN-MEMORY LIBRARY TABLE - ONE ENTRY PER COMPONENT-MASTER RECORD *
015100* PLUS ITS PRECOMPUTED IDENTITY HASH AND NORMALIZED NAME.         *
015200******************************************************************
015300 01  WS-LIBRARY-TABLE.
015400     05  LIB-ENTRY OCCURS 500 TIMES INDEXED BY LIB-IDX, LIB-IDX2.
015500         10  LIB-ENTRY-ID         PIC X(20).
015600         10  LIB-COMP-TYPE        PIC X(1).
015700             88  LIB-IS-ATOMIC    VALUE "A".
015800             88  LIB-IS-COMPOSITE VALUE "C".
015900         10  LIB-COMP-NAME        PIC X(60).
016000         10  LIB-VS-OID           PIC X(30).
016100         10  LIB-VS-NAME          PIC X(60).
016200         10  LIB-TIMING-OPERATOR  PIC X(15).
016300         10  LIB-TIMING-QUANTITY  PIC 9(4).
016400         10  LIB-TIMING-UNIT      PIC X(10).
016500         10  LIB-TIMING-POSITION  PIC X(20).
016600         10  LIB-TIMING-REFERENCE PIC X(30).
016700         10  LIB-NEGATION-FLAG    PIC X(1).
016800         10  LIB-LOGICAL-OPERATOR PIC X(3).
016900         10  LIB-CHILD-COUNT      PIC 9(2).
017000         10  LIB-CHILD-ID OCCURS 5 TIMES PIC X(20).
017100         10  LIB-VERSION-ID       PIC X(8).
017200         10  LIB-APPROVAL-STATUS  PIC X(14).
017300             88  LIB-APPROVED     VALUE "approved".
017400         10  LIB-HASH             PIC X(8).
017500         10  LIB-NORM-NAME        PIC X(80).
017600         10  LIB-NORM-LEN         PIC 9(3) COMP.
017700
017800******************************************************************
017900* MATCH-TYPE LABEL TABLE - DIRECT-INDEXED 1-4.                    *
018000******************************************************************
018100 01  WS-MATCH-LABELS-DATA.
018200     05  FILLER                   PIC X(10) VALUE "EXACT".
018300     05  FILLER                   PIC X(10) VALUE "NAME".
018400     05  FILLER                   PIC X(10) VALUE "SIMILAR".
018500     05  FILLER                   PIC X(10) VALUE "NONE".
018600 01  WS-MATCH-LABELS REDEFINES WS-MATCH-LABELS-DATA.
018700     05  MATCH-LABEL OCCURS 4 TIMES PIC X(10).
018800
018900 01  WS-REPORT-LINE.
019000     05  RL-CAND-SEQ              PIC Z(3)9.
019100     05  FILLER                   PIC X(2) VALUE SPACES.
019200     05  RL-MATCH-TYPE            PIC X(10).
019300     05  FILLER                   PIC X(2) VALUE SPACES.
019400     05  RL-MATCHED-ID            PIC X(20).
019500     05  FILLER                   PIC X(2) VALUE SPACES.
019600     05  RL-APPROVED-FLAG         PIC X(1).
019700     05  FILLER                   PIC X(2) VALUE SPACES.
019800     05  RL-SIMILARITY            PIC 9.99.
019900     05  FILLER                   PIC X(2) VALUE SPACES.
020000     05  RL-DIFF-COUNT            PIC Z9.
020100     05  FILLER                   PIC X(67) VALUE SPACES.
020200 01  WS-REPORT-LINE-ALT REDEFINES WS-REPORT-LINE.
020300     05  TL-CAPTION               PIC X(40).
020400     05  TL-READ                  PIC ZZZZ9.
020500     05  TL-EXACT                 PIC ZZZZ9.
020600     05  TL-NAME                  PIC ZZZZ9.
020700     05  TL-SIMILAR               PIC ZZZZ9.
020800     05  TL-NONE                  PIC ZZZZ9.
020900     05  FILLER                   PIC X(102) VALUE SPACES.
021000
021100 01  WS-VALRPT-LINE.
021200     05  VL-ELEM-ID               PIC X(20).
021300     05  FILLER                   PIC X(2) VALUE SPACES.
021400     05  VL-MEAS-ID               PIC X(20).
021500     05  FILLER                   PIC X(2) VALUE SPACES.
021600     05  VL-VS-OID                PIC X(30).
021700     05  FILLER                   PIC X(2) VALUE SPACES.
021800     05  VL-WARNING-CODE          PIC X(21).
021900     05  FILLER                   PIC X(35) VALUE SPACES.
022000 01  WS-VALRPT-LINE-ALT REDEFINES WS-VALRPT-LINE.
022100     05  VTL-CAPTION              PIC X(30).
022200     05  VTL-TOTAL                PIC ZZZZ9.
022300     05  VTL-APPROVED             PIC ZZZZ9.
022400     05  VTL-DRAFT                PIC ZZZZ9.
022500     05  VTL-UNLINKED             PIC ZZZZ9.
022600     05  VTL-VERDICT              PIC X(8).
022700     05  FILLER                   PIC X(87) VALUE SPACES.
022800
022900******************************************************************
023000* GENERIC ATOMIC-IDENTITY WORK FIELDS - REUSED FOR LIBRARY LOAD,  *
023100* CANDIDATE ATOMICS AND COMPOSITE-CANDIDATE CHILD ELEMENTS.       *
023200******************************************************************
023300 01  WS-ATOM-FIELDS.
023400     05  WS-ATOM-OID              PIC X(30).
023500     05  WS-ATOM-OPER             PIC X(15).
023600     05  WS-ATOM-QTY              PIC 9(4).
023700     05  WS-ATOM-UNIT             PIC X(10).
023800     05  WS-ATOM-POS              PIC X(20).
023900     05  WS-ATOM-REF              PIC X(30).
024000     05  WS-ATOM-NEG              PIC X(1).
024100
024200 01  WS-IDENTITY-STRING           PIC X(200).
024300 01  WS-IDENT-LEN                 PIC 9(3).
024400 01  WS-HASH-RESULT               PIC X(8).
024500
024600 01  WS-NORM-IN                   PIC X(80).
024700 01  WS-NORM-OUT                  PIC X(80).
024800 01  WS-NORM-LEN                  PIC 9(3).
024900
025000******************************************************************
025100* GENERIC SORT WORK AREA - HOLDS EITHER A LIST OF CHILD IDENTITY  *
025200* HASHES (FIRST 8 BYTES USED) OR A LIST OF CHILD                  *
025300* "COMPONENTID@VERSION" KEYS (FIRST 29 BYTES USED), DEPENDING ON  *
025400* WHICH PARAGRAPH LOADED IT.  A 29-BYTE SLOT COVERS BOTH CASES -  *
025500* UNUSED TRAILING BYTES STAY SPACES, WHICH KEEPS THE COMPARE AND  *
025600* SORT LOGIC IDENTICAL EITHER WAY.                                *
025700******************************************************************
025800 01  WS-SORT-WORK.
025900     05  WS-SORT-ITEM OCCURS 5 TIMES PIC X(29).
026000     05  WS-SORT-COUNT            PIC 9(2) COMP.
026100     05  WS-SORT-I                PIC 9(2) COMP.
026200     05  WS-SORT-J                PIC 9(2) COMP.
026300     05  WS-SORT-TEMP             PIC X(29).
026400     05  WS-SORT-ALL-ATOMIC-SW    PIC X(1).
026500         88  SORT-ALL-ATOMIC      VALUE "Y".
026600     05  WS-LISTS-EQUAL-SW        PIC X(1).
026700         88  LISTS-EQUAL          VALUE "Y".
026800
026900 01  WS-CAND-CHILD-ITEMS.
027000     05  WS-CAND-CHILD-ITEM OCCURS 5 TIMES PIC X(29).
027100     05  WS-CAND-CHILD-COUNT      PIC 9(2) COMP.
027200
027300 01  WS-CAND-HASH                 PIC X(8).
027400 01  WS-CAND-OPERATOR             PIC X(3).
027500 01  WS-CAND-IS-COMPOSITE-SW      PIC X(1).
027600     88  CAND-IS-COMPOSITE        VALUE "Y".
027700
027800 01  WS-MATCH-FOUND-FIELDS.
027900     05  WS-MATCH-FOUND-SW        PIC X(1).
028000         88  MATCH-WAS-FOUND      VALUE "Y".
028100     05  WS-FOUND-APPROVED-SW     PIC X(1).
028200         88  FOUND-APPROVED-MATCH VALUE "Y".
028300     05  WS-MATCH-CODE            PIC 9(1) COMP.
028400     05  WS-MATCHED-LIB-IDX       PIC 9(3) COMP.
028500     05  WS-FIRST-NONAPPR-IDX     PIC 9(3) COMP.
028600     05  WS-DIFF-COUNT            PIC 9(2) COMP.
028700
028800 01  WS-SIM-FIELDS.
028900     05  WS-SIM-SCORE-100         PIC 9(3) COMP.
029000     05  WS-BEST-SIM-100          PIC 9(3) COMP.
029100     05  WS-BEST-SIM-IDX          PIC 9(3) COMP.
029200
029300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
029400     05  LIB-COUNT                PIC 9(3) COMP.
029500     05  CANDIDATES-READ          PIC 9(5) COMP.
029600     05  EXACT-MATCHES            PIC 9(5) COMP.
029700     05  NAME-MATCHES             PIC 9(5) COMP.
029800     05  SIMILAR-MATCHES          PIC 9(5) COMP.
029900     05  NO-MATCHES               PIC 9(5) COMP.
030000     05  ELEMS-WITH-OID           PIC 9(5) COMP.
030100     05  LINKED-APPROVED          PIC 9(5) COMP.
030200     05  LINKED-DRAFT             PIC 9(5) COMP.
030300     05  UNLINKED                 PIC 9(5) COMP.
030400     05  WARNINGS-WRITTEN         PIC 9(5) COMP.
030500     05  INVALID-WARNING-SW       PIC X(1).
030600         88  RUN-IS-INVALID       VALUE "Y".
030700
030800 01  FLAGS-AND-SWITCHES.
030900     05  MORE-COMPMSTR-SW         PIC X(1).
031000         88  NO-MORE-COMPMSTR     VALUE "N".
031100     05  MORE-CANDIDATE-SW        PIC X(1).
031200         88  NO-MORE-CANDIDATE    VALUE "N".
031300     05  MORE-DATAELEM-SW         PIC X(1).
031400         88  NO-MORE-DATAELEM     VALUE "N".
031500
031600 01  PARA-NAME                    PIC X(32).
031700 01  ABEND-REC.
031710     05  ABEND-REASON             PIC X(40) VALUE SPACES.
031720     05  EXPECTED-VAL             PIC S9(9) VALUE 0.
031730     05  ACTUAL-VAL               PIC S9(9) VALUE 0.
031740     05  FILLER                   PIC X(39) VALUE SPACES.
031800 77  ZERO-VAL                     PIC 9 VALUE 0.
031900 77  ONE-VAL                      PIC 9 VALUE 1.
032000
032100 PROCEDURE DIVISION.
032200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032300     PERFORM 050-LOAD-ONE-LIBRARY-ENTRY THRU 050-EXIT
032400             UNTIL NO-MORE-COMPMSTR.
032500     PERFORM 100-MAINLINE THRU 100-EXIT
032600             UNTIL NO-MORE-CANDIDATE.
032700     PERFORM 750-WRITE-MATCH-TRAILER THRU 750-EXIT.
032800     PERFORM 600-VALIDATE-LINKAGE THRU 600-EXIT
032900             UNTIL NO-MORE-DATAELEM.
033000     PERFORM 680-WRITE-VAL-TRAILER THRU 680-EXIT.
033100     PERFORM 900-CLEANUP THRU 900-EXIT.
033200     GOBACK.
033300
033400 000-HOUSEKEEPING.
033500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033600     OPEN INPUT COMPMSTR-FILE, CANDIDATE-FILE, DATAELEM-FILE.
033700     OPEN OUTPUT MATRPT-FILE, VALRPT-FILE, SYSOUT.
033800     MOVE 0 TO LIB-COUNT CANDIDATES-READ EXACT-MATCHES
033900               NAME-MATCHES SIMILAR-MATCHES NO-MATCHES
034000               ELEMS-WITH-OID LINKED-APPROVED LINKED-DRAFT
034100               UNLINKED WARNINGS-WRITTEN.
034200     MOVE SPACES TO MORE-COMPMSTR-SW MORE-CANDIDATE-SW
034300                    MORE-DATAELEM-SW.
034400     MOVE "N" TO INVALID-WARNING-SW.
034500     PERFORM 950-READ-NEXT-COMPMSTR THRU 950-EXIT.
034600     PERFORM 955-READ-NEXT-CANDIDATE THRU 955-EXIT.
034700     PERFORM 960-READ-NEXT-DATAELEM THRU 960-EXIT.
034800 000-EXIT.
034900     EXIT.
035000*
035100******************************************************************
035200* LOAD ONE COMPONENT-MASTER RECORD INTO WS-LIBRARY-TABLE, COMPUTE *
035300* ITS IDENTITY HASH AND ITS NORMALIZED NAME, THEN READ THE NEXT.  *
035400* ATOMICS ARE GUARANTEED TO PRECEDE ANY COMPOSITE THAT REFERENCES *
035500* THEM, SO A COMPOSITE'S CHILDREN ARE ALWAYS ALREADY IN THE       *
035600* TABLE BY THE TIME 270-BUILD-LIB-COMPOSITE-HASH RUNS.            *
035700******************************************************************
035800 050-LOAD-ONE-LIBRARY-ENTRY.
035900     MOVE "050-LOAD-ONE-LIBRARY-ENTRY" TO PARA-NAME.
036000     ADD 1 TO LIB-COUNT.
036100     SET LIB-IDX TO LIB-COUNT.
036200     MOVE COMP-ID            TO LIB-ENTRY-ID(LIB-IDX).
036300     MOVE COMP-TYPE          TO LIB-COMP-TYPE(LIB-IDX).
036400     MOVE COMP-NAME          TO LIB-COMP-NAME(LIB-IDX).
036500     MOVE VS-OID OF COMPONENT-MASTER-REC TO
036510          LIB-VS-OID(LIB-IDX).
036600     MOVE VS-NAME OF COMPONENT-MASTER-REC TO
036610          LIB-VS-NAME(LIB-IDX).
036700     MOVE TIMING-OPERATOR    TO LIB-TIMING-OPERATOR(LIB-IDX).
036800     MOVE TIMING-QUANTITY    TO LIB-TIMING-QUANTITY(LIB-IDX).
036900     MOVE TIMING-UNIT        TO LIB-TIMING-UNIT(LIB-IDX).
037000     MOVE TIMING-POSITION    TO LIB-TIMING-POSITION(LIB-IDX).
037100     MOVE TIMING-REFERENCE   TO LIB-TIMING-REFERENCE(LIB-IDX).
037200     MOVE NEGATION-FLAG OF COMPONENT-MASTER-REC TO
037210          LIB-NEGATION-FLAG(LIB-IDX).
037300     MOVE LOGICAL-OPERATOR   TO LIB-LOGICAL-OPERATOR(LIB-IDX).
037400     MOVE CHILD-COUNT        TO LIB-CHILD-COUNT(LIB-IDX).
037500     MOVE VERSION-ID         TO LIB-VERSION-ID(LIB-IDX).
037600     MOVE APPROVAL-STATUS    TO LIB-APPROVAL-STATUS(LIB-IDX).
037700     MOVE CHILD-ID(1)        TO LIB-CHILD-ID(LIB-IDX, 1).
037800     MOVE CHILD-ID(2)        TO LIB-CHILD-ID(LIB-IDX, 2).
037900     MOVE CHILD-ID(3)        TO LIB-CHILD-ID(LIB-IDX, 3).
038000     MOVE CHILD-ID(4)        TO LIB-CHILD-ID(LIB-IDX, 4).
038100     MOVE CHILD-ID(5)        TO LIB-CHILD-ID(LIB-IDX, 5).
038200
038300     IF VS-NAME OF COMPONENT-MASTER-REC NOT = SPACES
038400         MOVE VS-NAME OF COMPONENT-MASTER-REC
038410             TO WS-NORM-IN
038500     ELSE
038600         MOVE COMP-NAME TO WS-NORM-IN
038700     END-IF.
038800     CALL "NORMNAME" USING WS-NORM-IN, WS-NORM-OUT, WS-NORM-LEN.
038900     MOVE WS-NORM-OUT TO LIB-NORM-NAME(LIB-IDX).
039000     MOVE WS-NORM-LEN TO LIB-NORM-LEN(LIB-IDX).
039100
039200     IF ATOMIC-COMPONENT
039300         MOVE VS-OID OF COMPONENT-MASTER-REC
039310             TO WS-ATOM-OID
039400         MOVE TIMING-OPERATOR  TO WS-ATOM-OPER
039500         MOVE TIMING-QUANTITY  TO WS-ATOM-QTY
039600         MOVE TIMING-UNIT      TO WS-ATOM-UNIT
039700         MOVE TIMING-POSITION  TO WS-ATOM-POS
039800         MOVE TIMING-REFERENCE TO WS-ATOM-REF
039900         MOVE NEGATION-FLAG OF COMPONENT-MASTER-REC
039910             TO WS-ATOM-NEG
040000         PERFORM 250-BUILD-ATOMIC-HASH THRU 250-EXIT
040100         MOVE WS-HASH-RESULT TO LIB-HASH(LIB-IDX)
040200     ELSE
040300         PERFORM 270-BUILD-LIB-COMPOSITE-HASH THRU 270-EXIT
040400         MOVE WS-HASH-RESULT TO LIB-HASH(LIB-IDX)
040500     END-IF.
040600
040700     PERFORM 950-READ-NEXT-COMPMSTR THRU 950-EXIT.
040800 050-EXIT.
040900     EXIT.
041000*
041100******************************************************************
041200* BUILD THE 110-BYTE CANONICAL ATOMIC IDENTITY STRING FROM        *
041300* WS-ATOM-* AND HASH IT. OID(30) OPER(15) QTY(4) UNIT(10)         *
041400* POS(20) REF(30) NEG(1) = 110 BYTES, ALWAYS THE SAME LENGTH.     *
041500******************************************************************
041600 250-BUILD-ATOMIC-HASH.
041700     MOVE SPACES TO WS-IDENTITY-STRING.
041800     MOVE WS-ATOM-OID  TO WS-IDENTITY-STRING(1:30).
041900     MOVE WS-ATOM-OPER TO WS-IDENTITY-STRING(31:15).
042000     MOVE WS-ATOM-QTY  TO WS-IDENTITY-STRING(46:4).
042100     MOVE WS-ATOM-UNIT TO WS-IDENTITY-STRING(50:10).
042200     MOVE WS-ATOM-POS  TO WS-IDENTITY-STRING(60:20).
042300     MOVE WS-ATOM-REF  TO WS-IDENTITY-STRING(80:30).
042400     MOVE WS-ATOM-NEG  TO WS-IDENTITY-STRING(110:1).
042500     MOVE 110 TO WS-IDENT-LEN.
042600     CALL "DJBHASH" USING WS-IDENTITY-STRING, WS-IDENT-LEN,
042700                          WS-HASH-RESULT.
042800 250-EXIT.
042900     EXIT.
043000*
043100******************************************************************
043200* LIBRARY COMPOSITE HASH - OPERATOR (DEFAULT "AND") FOLLOWED BY   *
043300* THE SORTED LIST OF CHILD "COMPONENTID@VERSION" KEYS.            *
043400******************************************************************
043500 270-BUILD-LIB-COMPOSITE-HASH.
043600     MOVE 0 TO WS-SORT-COUNT.
043700     PERFORM 275-BUILD-ONE-LIB-CHILD-KEY THRU 275-EXIT
043800             VARYING WS-SORT-I FROM 1 BY 1
043900             UNTIL WS-SORT-I > CHILD-COUNT
044000                OR WS-SORT-I > 5.
044100     PERFORM 290-SORT-SORT-ITEMS THRU 290-EXIT.
044200     MOVE SPACES TO WS-IDENTITY-STRING.
044300     IF LOGICAL-OPERATOR = SPACES
044400         MOVE "AND" TO WS-IDENTITY-STRING(1:3)
044500     ELSE
044600         MOVE LOGICAL-OPERATOR TO WS-IDENTITY-STRING(1:3)
044700     END-IF.
044800     PERFORM 280-APPEND-SORT-ITEMS THRU 280-EXIT.
044900     CALL "DJBHASH" USING WS-IDENTITY-STRING, WS-IDENT-LEN,
045000                          WS-HASH-RESULT.
045100 270-EXIT.
045200     EXIT.
045300*
045400 275-BUILD-ONE-LIB-CHILD-KEY.
045500     ADD 1 TO WS-SORT-COUNT.
045600     MOVE SPACES TO WS-SORT-ITEM(WS-SORT-COUNT).
045700     MOVE CHILD-ID(WS-SORT-I) TO WS-SORT-ITEM(WS-SORT-COUNT)(1:20).
045800     MOVE "@" TO WS-SORT-ITEM(WS-SORT-COUNT)(21:1).
045900     SET LIB-IDX2 TO 1.
046000     SEARCH LIB-ENTRY
046100         AT END
046200             CONTINUE
046300         WHEN LIB-ENTRY-ID(LIB-IDX2) = CHILD-ID(WS-SORT-I)
046400             MOVE LIB-VERSION-ID(LIB-IDX2) TO
046500                  WS-SORT-ITEM(WS-SORT-COUNT)(22:8)
046600     END-SEARCH.
046700 275-EXIT.
046800     EXIT.
046900*
047000******************************************************************
047100* APPEND THE WS-SORT-COUNT 29-BYTE SORT ITEMS STARTING AT         *
047200* POSITION 4 OF WS-IDENTITY-STRING (POSITIONS 1-3 HOLD THE        *
047300* OPERATOR, ALREADY MOVED IN BY THE CALLING PARAGRAPH).           *
047400******************************************************************
047500 280-APPEND-SORT-ITEMS.
047600     MOVE 3 TO WS-IDENT-LEN.
047700     PERFORM 285-APPEND-ONE-ITEM THRU 285-EXIT
047800             VARYING WS-SORT-I FROM 1 BY 1
047900             UNTIL WS-SORT-I > WS-SORT-COUNT.
048000 280-EXIT.
048100     EXIT.
048200*
048300 285-APPEND-ONE-ITEM.
048400     MOVE WS-SORT-ITEM(WS-SORT-I) TO
048500          WS-IDENTITY-STRING(WS-IDENT-LEN + 1:29).
048600     ADD 29 TO WS-IDENT-LEN.
048700 285-EXIT.
048800     EXIT.
048900*
049000******************************************************************
049100* ASCENDING BUBBLE SORT OF WS-SORT-ITEM(1) THRU (WS-SORT-COUNT).  *
049200******************************************************************
049300 290-SORT-SORT-ITEMS.
049400     IF WS-SORT-COUNT > 1
049500         PERFORM 292-SORT-ONE-PASS THRU 292-EXIT
049600                 VARYING WS-SORT-I FROM 1 BY 1
049700                 UNTIL WS-SORT-I > WS-SORT-COUNT - 1
049800     END-IF.
049900 290-EXIT.
050000     EXIT.
050100*
050200 292-SORT-ONE-PASS.
050300     PERFORM 294-SORT-ONE-COMPARE THRU 294-EXIT
050400             VARYING WS-SORT-J FROM 1 BY 1
050500             UNTIL WS-SORT-J > WS-SORT-COUNT - WS-SORT-I.
050600 292-EXIT.
050700     EXIT.
050800*
050900 294-SORT-ONE-COMPARE.
051000     IF WS-SORT-ITEM(WS-SORT-J) > WS-SORT-ITEM(WS-SORT-J + 1)
051100         MOVE WS-SORT-ITEM(WS-SORT-J) TO WS-SORT-TEMP
051200         MOVE WS-SORT-ITEM(WS-SORT-J + 1) TO
051300              WS-SORT-ITEM(WS-SORT-J)
051400         MOVE WS-SORT-TEMP TO WS-SORT-ITEM(WS-SORT-J + 1)
051500     END-IF.
051600 294-EXIT.
051700     EXIT.
051800*
051900******************************************************************
052000* CANDIDATE COMPOSITE HASH - OPERATOR (DEFAULT "AND") FOLLOWED BY *
052100* THE SORTED LIST OF THE CANDIDATE'S OWN CHILD ELEMENTS' ATOMIC   *
052200* IDENTITY HASHES (THE CHILDREN ARE CARRIED INLINE, NOT BY ID).   *
052300******************************************************************
052400 300-BUILD-CAND-COMPOSITE-HASH.
052500     MOVE 0 TO WS-SORT-COUNT.
052600     PERFORM 305-BUILD-ONE-CAND-CHILD-HASH THRU 305-EXIT
052700             VARYING WS-SORT-I FROM 1 BY 1
052800             UNTIL WS-SORT-I > CAND-CHILD-COUNT
052900                OR WS-SORT-I > 5.
053000     PERFORM 290-SORT-SORT-ITEMS THRU 290-EXIT.
053100     MOVE WS-SORT-COUNT TO WS-CAND-CHILD-COUNT.
053200     PERFORM 306-SAVE-CAND-CHILD-ITEMS THRU 306-EXIT.
053300     MOVE SPACES TO WS-IDENTITY-STRING.
053400     IF CAND-LOGICAL-OPERATOR = SPACES
053500         MOVE "AND" TO WS-IDENTITY-STRING(1:3)
053600     ELSE
053700         MOVE CAND-LOGICAL-OPERATOR TO WS-IDENTITY-STRING(1:3)
053800     END-IF.
053900     PERFORM 280-APPEND-SORT-ITEMS THRU 280-EXIT.
054000     CALL "DJBHASH" USING WS-IDENTITY-STRING, WS-IDENT-LEN,
054100                          WS-HASH-RESULT.
054200 300-EXIT.
054300     EXIT.
054400*
054500 305-BUILD-ONE-CAND-CHILD-HASH.
054600     MOVE CAND-CHILD-VS-OID(WS-SORT-I)      TO WS-ATOM-OID.
054700     MOVE CAND-CHILD-TIMING-OPER(WS-SORT-I)  TO WS-ATOM-OPER.
054800     MOVE CAND-CHILD-TIMING-QTY(WS-SORT-I)   TO WS-ATOM-QTY.
054900     MOVE CAND-CHILD-TIMING-UNIT(WS-SORT-I)  TO WS-ATOM-UNIT.
055000     MOVE CAND-CHILD-TIMING-POS(WS-SORT-I)   TO WS-ATOM-POS.
055100     MOVE CAND-CHILD-TIMING-REF(WS-SORT-I)   TO WS-ATOM-REF.
055200     MOVE CAND-CHILD-NEGATION(WS-SORT-I)     TO WS-ATOM-NEG.
055300     PERFORM 250-BUILD-ATOMIC-HASH THRU 250-EXIT.
055400     ADD 1 TO WS-SORT-COUNT.
055500     MOVE SPACES TO WS-SORT-ITEM(WS-SORT-COUNT).
055600     MOVE WS-HASH-RESULT TO WS-SORT-ITEM(WS-SORT-COUNT)(1:8).
055700 305-EXIT.
055800     EXIT.
055900*
056000 306-SAVE-CAND-CHILD-ITEMS.
056100     PERFORM 307-SAVE-ONE-CAND-CHILD-ITEM THRU 307-EXIT
056200             VARYING WS-SORT-I FROM 1 BY 1
056300             UNTIL WS-SORT-I > WS-SORT-COUNT.
056400 306-EXIT.
056500     EXIT.
056600*
056700 307-SAVE-ONE-CAND-CHILD-ITEM.
056800     MOVE WS-SORT-ITEM(WS-SORT-I) TO WS-CAND-CHILD-ITEM(WS-SORT-I).
056900 307-EXIT.
057000     EXIT.
057100*
057200******************************************************************
057300* MAIN CANDIDATE-MATCHING DRIVER.                                 *
057400******************************************************************
057500 100-MAINLINE.
057600     MOVE "100-MAINLINE" TO PARA-NAME.
057700     ADD 1 TO CANDIDATES-READ.
057800     MOVE SPACES TO WS-CAND-IS-COMPOSITE-SW.
057900     IF CAND-LOGICAL-OPERATOR NOT = SPACES
058000         MOVE "Y" TO WS-CAND-IS-COMPOSITE-SW
058100         MOVE CAND-LOGICAL-OPERATOR TO WS-CAND-OPERATOR
058200         PERFORM 300-BUILD-CAND-COMPOSITE-HASH THRU 300-EXIT
058300     ELSE
058400         MOVE SPACES TO WS-CAND-OPERATOR
058500         MOVE CAND-VS-OID             TO WS-ATOM-OID
058600         MOVE CAND-TIMING-OPERATOR    TO WS-ATOM-OPER
058700         MOVE CAND-TIMING-QUANTITY    TO WS-ATOM-QTY
058800         MOVE CAND-TIMING-UNIT        TO WS-ATOM-UNIT
058900         MOVE CAND-TIMING-POSITION    TO WS-ATOM-POS
059000         MOVE CAND-TIMING-REFERENCE   TO WS-ATOM-REF
059100         MOVE CAND-NEGATION-FLAG      TO WS-ATOM-NEG
059200         PERFORM 250-BUILD-ATOMIC-HASH THRU 250-EXIT
059300     END-IF.
059400     MOVE WS-HASH-RESULT TO WS-CAND-HASH.
059500
059600     PERFORM 310-EXACT-MATCH-SCAN THRU 310-EXIT.
059700     MOVE 0 TO WS-DIFF-COUNT.
059800     IF MATCH-WAS-FOUND
059900         ADD 1 TO EXACT-MATCHES
060000         MOVE 1 TO WS-MATCH-CODE
060100         PERFORM 450-FIELD-DIFF THRU 450-EXIT
060200     ELSE
060300         IF NOT CAND-IS-COMPOSITE
060400             PERFORM 350-NAME-MATCH THRU 350-EXIT
060500         END-IF
060600         IF MATCH-WAS-FOUND
060700             ADD 1 TO NAME-MATCHES
060800             MOVE 2 TO WS-MATCH-CODE
060900             PERFORM 450-FIELD-DIFF THRU 450-EXIT
061000         ELSE
061100             IF NOT CAND-IS-COMPOSITE
061200                 PERFORM 400-SIMILARITY-SCAN THRU 400-EXIT
061300             END-IF
061400             IF MATCH-WAS-FOUND
061500                 ADD 1 TO SIMILAR-MATCHES
061600                 MOVE 3 TO WS-MATCH-CODE
061700             ELSE
061800                 ADD 1 TO NO-MATCHES
061900                 MOVE 4 TO WS-MATCH-CODE
062000             END-IF
062100         END-IF
062200     END-IF.
062300     PERFORM 700-WRITE-MATRPT THRU 700-EXIT.
062400     PERFORM 955-READ-NEXT-CANDIDATE THRU 955-EXIT.
062500 100-EXIT.
062600     EXIT.
062700*
062800******************************************************************
062900* SCAN THE LIBRARY FOR AN EXACT MATCH, PREFERRING AN APPROVED     *
063000* ENTRY; REMEMBER THE FIRST NON-APPROVED EXACT MATCH FOR USE IF   *
063100* NO APPROVED ONE TURNS UP.  STOPS EARLY THE MOMENT AN APPROVED   *
063200* MATCH IS FOUND.                                                 *
063300******************************************************************
063400 310-EXACT-MATCH-SCAN.
063500     MOVE "N" TO WS-MATCH-FOUND-SW WS-FOUND-APPROVED-SW.
063600     MOVE 0 TO WS-MATCHED-LIB-IDX WS-FIRST-NONAPPR-IDX.
063700     PERFORM 315-EXACT-MATCH-ONE-ENTRY THRU 315-EXIT
063800             VARYING LIB-IDX FROM 1 BY 1
063900             UNTIL LIB-IDX > LIB-COUNT
064000                OR FOUND-APPROVED-MATCH.
064100     IF FOUND-APPROVED-MATCH
064200         MOVE "Y" TO WS-MATCH-FOUND-SW
064300     ELSE
064400         IF WS-FIRST-NONAPPR-IDX NOT = 0
064500             MOVE WS-FIRST-NONAPPR-IDX TO WS-MATCHED-LIB-IDX
064600             MOVE "Y" TO WS-MATCH-FOUND-SW
064700         END-IF
064800     END-IF.
064900 310-EXIT.
065000     EXIT.
065100*
065200 315-EXACT-MATCH-ONE-ENTRY.
065300     IF LIB-HASH(LIB-IDX) = WS-CAND-HASH
065400         PERFORM 320-REGISTER-EXACT-HIT THRU 320-EXIT
065500     ELSE
065600         IF CAND-IS-COMPOSITE
065700             AND LIB-IS-COMPOSITE(LIB-IDX)
065800                 PERFORM 360-RESOLVE-LIB-COMPOSITE-CHILDREN
065900                         THRU 360-EXIT
066000                 IF SORT-ALL-ATOMIC
066100                     AND WS-SORT-COUNT = WS-CAND-CHILD-COUNT
066200                         PERFORM 370-COMPARE-CHILD-LISTS
066300                                 THRU 370-EXIT
066400                         IF LISTS-EQUAL
066500                             PERFORM 320-REGISTER-EXACT-HIT
066600                                     THRU 320-EXIT
066700                         END-IF
066800                 END-IF
066900         END-IF
067000     END-IF.
067100 315-EXIT.
067200     EXIT.
067300*
067400 320-REGISTER-EXACT-HIT.
067500     IF LIB-APPROVED(LIB-IDX)
067600         MOVE LIB-IDX TO WS-MATCHED-LIB-IDX
067700         MOVE "Y" TO WS-FOUND-APPROVED-SW
067800     ELSE
067900         IF WS-FIRST-NONAPPR-IDX = 0
068000             MOVE LIB-IDX TO WS-FIRST-NONAPPR-IDX
068100         END-IF
068200     END-IF.
068300 320-EXIT.
068400     EXIT.
068500*
068600******************************************************************
068700* RESOLVE A LIBRARY COMPOSITE'S CHILD-IDS TO THEIR OWN LIBRARY    *
068800* ATOMIC IDENTITY HASHES, SORTED, FOR COMPARISON AGAINST THE      *
068900* CANDIDATE'S OWN SORTED CHILD-HASH LIST.  FAILS (NOT ALL-ATOMIC) *
069000* WHEN A CHILD CANNOT BE FOUND OR IS ITSELF A COMPOSITE.          *
069100******************************************************************
069200 360-RESOLVE-LIB-COMPOSITE-CHILDREN.
069300     MOVE 0 TO WS-SORT-COUNT.
069400     MOVE "Y" TO WS-SORT-ALL-ATOMIC-SW.
069500     PERFORM 365-RESOLVE-ONE-LIB-CHILD THRU 365-EXIT
069600             VARYING WS-SORT-J FROM 1 BY 1
069700             UNTIL WS-SORT-J > LIB-CHILD-COUNT(LIB-IDX)
069800                OR WS-SORT-J > 5.
069900     PERFORM 290-SORT-SORT-ITEMS THRU 290-EXIT.
070000 360-EXIT.
070100     EXIT.
070200*
070300 365-RESOLVE-ONE-LIB-CHILD.
070400     SET LIB-IDX2 TO 1.
070500     SEARCH LIB-ENTRY
070600         AT END
070700             MOVE "N" TO WS-SORT-ALL-ATOMIC-SW
070800         WHEN LIB-ENTRY-ID(LIB-IDX2) = LIB-CHILD-ID(LIB-IDX,
070900                                                    WS-SORT-J)
071000             IF LIB-IS-ATOMIC(LIB-IDX2)
071100                 ADD 1 TO WS-SORT-COUNT
071200                 MOVE SPACES TO WS-SORT-ITEM(WS-SORT-COUNT)
071300                 MOVE LIB-HASH(LIB-IDX2) TO
071400                      WS-SORT-ITEM(WS-SORT-COUNT)(1:8)
071500             ELSE
071600                 MOVE "N" TO WS-SORT-ALL-ATOMIC-SW
071700             END-IF
071800     END-SEARCH.
071900 365-EXIT.
072000     EXIT.
072100*
072200 370-COMPARE-CHILD-LISTS.
072300     MOVE "Y" TO WS-LISTS-EQUAL-SW.
072400     PERFORM 375-COMPARE-ONE-POSITION THRU 375-EXIT
072500             VARYING WS-SORT-I FROM 1 BY 1
072600             UNTIL WS-SORT-I > WS-SORT-COUNT
072700                OR NOT LISTS-EQUAL.
072800 370-EXIT.
072900     EXIT.
073000*
073100 375-COMPARE-ONE-POSITION.
073200     IF WS-SORT-ITEM(WS-SORT-I) NOT = WS-CAND-CHILD-ITEM(WS-SORT-I)
073300         MOVE "N" TO WS-LISTS-EQUAL-SW
073400     END-IF.
073500 375-EXIT.
073600     EXIT.
073700*
073800******************************************************************
073900* NAME-MATCH FALLBACK (ATOMIC CANDIDATES ONLY).  NORMALIZE THE    *
074000* CANDIDATE'S VALUE-SET NAME (OR COMPONENT NAME), THEN LOOK FOR A *
074100* LIBRARY ATOMIC WHOSE NORMALIZED NAME, TIMING OPERATOR (DEFAULT  *
074200* "during"), TIMING REFERENCE (DEFAULT "Measurement Period") AND  *
074300* NEGATION FLAG ALL MATCH.                                       *
074400******************************************************************
074500 350-NAME-MATCH.
074600     IF CAND-VS-NAME NOT = SPACES
074700         MOVE CAND-VS-NAME TO WS-NORM-IN
074800     ELSE
074900         MOVE CAND-COMP-NAME TO WS-NORM-IN
075000     END-IF.
075100     CALL "NORMNAME" USING WS-NORM-IN, WS-NORM-OUT, WS-NORM-LEN.
075200
075300     MOVE CAND-TIMING-OPERATOR TO WS-ATOM-OPER.
075400     IF WS-ATOM-OPER = SPACES
075500         MOVE "during" TO WS-ATOM-OPER
075600     END-IF.
075700     MOVE CAND-TIMING-REFERENCE TO WS-ATOM-REF.
075800     IF WS-ATOM-REF = SPACES
075900         MOVE "Measurement Period" TO WS-ATOM-REF
076000     END-IF.
076100
076200     MOVE "N" TO WS-MATCH-FOUND-SW.
076300     MOVE 0 TO WS-MATCHED-LIB-IDX.
076400     PERFORM 355-NAME-MATCH-ONE-ENTRY THRU 355-EXIT
076500             VARYING LIB-IDX FROM 1 BY 1
076600             UNTIL LIB-IDX > LIB-COUNT
076700                OR MATCH-WAS-FOUND.
076800 350-EXIT.
076900     EXIT.
077000*
077100 355-NAME-MATCH-ONE-ENTRY.
077200     IF LIB-IS-ATOMIC(LIB-IDX)
077300         AND LIB-NORM-LEN(LIB-IDX) = WS-NORM-LEN
077400         AND LIB-NORM-NAME(LIB-IDX)(1:WS-NORM-LEN)
077500                 = WS-NORM-OUT(1:WS-NORM-LEN)
077600         AND LIB-TIMING-OPERATOR(LIB-IDX) = WS-ATOM-OPER
077700         AND LIB-TIMING-REFERENCE(LIB-IDX) = WS-ATOM-REF
077800         AND LIB-NEGATION-FLAG(LIB-IDX) = CAND-NEGATION-FLAG
077900             MOVE LIB-IDX TO WS-MATCHED-LIB-IDX
078000             MOVE "Y" TO WS-MATCH-FOUND-SW
078100     END-IF.
078200 355-EXIT.
078300     EXIT.
078400*
078500******************************************************************
078600* SIMILARITY SCAN (ATOMIC VS ATOMIC ONLY).  SAME OID SCORES A     *
078700* BASE 0.70, +0.15 FOR MATCHING PRESENT TIMING OPERATORS, +0.15   *
078800* FOR MATCHING PRESENT TIMING REFERENCES.  BEST SCORE >= 0.50     *
078900* WINS.                                                           *
079000******************************************************************
079100 400-SIMILARITY-SCAN.
079200     MOVE 0 TO WS-BEST-SIM-100 WS-BEST-SIM-IDX.
079300     IF CAND-VS-OID NOT = SPACES
079400         PERFORM 405-SIMILARITY-ONE-ENTRY THRU 405-EXIT
079500                 VARYING LIB-IDX FROM 1 BY 1
079600                 UNTIL LIB-IDX > LIB-COUNT
079700     END-IF.
079800     MOVE "N" TO WS-MATCH-FOUND-SW.
079900     IF WS-BEST-SIM-100 >= 50
080000         MOVE WS-BEST-SIM-IDX TO WS-MATCHED-LIB-IDX
080200         MOVE "Y" TO WS-MATCH-FOUND-SW
080300     END-IF.
080400 400-EXIT.
080500     EXIT.
080600*
080700 405-SIMILARITY-ONE-ENTRY.
080800     IF LIB-IS-ATOMIC(LIB-IDX)
080900         AND LIB-VS-OID(LIB-IDX) NOT = SPACES
081000         AND LIB-VS-OID(LIB-IDX) = CAND-VS-OID
081100             MOVE 70 TO WS-SIM-SCORE-100
081200             IF CAND-TIMING-OPERATOR NOT = SPACES
081300                 AND LIB-TIMING-OPERATOR(LIB-IDX) NOT = SPACES
081400                 AND LIB-TIMING-OPERATOR(LIB-IDX)
081500                         = CAND-TIMING-OPERATOR
081600                     ADD 15 TO WS-SIM-SCORE-100
081700             END-IF
081800             IF CAND-TIMING-REFERENCE NOT = SPACES
081900                 AND LIB-TIMING-REFERENCE(LIB-IDX) NOT = SPACES
082000                 AND LIB-TIMING-REFERENCE(LIB-IDX)
082100                         = CAND-TIMING-REFERENCE
082200                     ADD 15 TO WS-SIM-SCORE-100
082300             END-IF
082400             IF WS-SIM-SCORE-100 > WS-BEST-SIM-100
082500                 MOVE WS-SIM-SCORE-100 TO WS-BEST-SIM-100
082600                 SET WS-BEST-SIM-IDX TO LIB-IDX
082700             END-IF
082800     END-IF.
082900 405-EXIT.
083000     EXIT.
083100*
083200******************************************************************
083300* FIELD-LEVEL DIFF BETWEEN THE CANDIDATE AND ITS MATCHED LIBRARY  *
083400* ENTRY - ATOMICS COMPARE SEVEN TIMING/OID/NEGATION FIELDS;       *
083500* COMPOSITES COMPARE OPERATOR AND CHILD COUNT.                   *
083600******************************************************************
083700 450-FIELD-DIFF.
083800     MOVE 0 TO WS-DIFF-COUNT.
083900     SET LIB-IDX TO WS-MATCHED-LIB-IDX.
084000     IF CAND-IS-COMPOSITE
084100         IF LIB-LOGICAL-OPERATOR(LIB-IDX) NOT = WS-CAND-OPERATOR
084200             ADD 1 TO WS-DIFF-COUNT
084300         END-IF
084400         IF LIB-CHILD-COUNT(LIB-IDX) NOT = CAND-CHILD-COUNT
084500             ADD 1 TO WS-DIFF-COUNT
084600         END-IF
084700     ELSE
084800         IF LIB-VS-OID(LIB-IDX) NOT = CAND-VS-OID
084900             ADD 1 TO WS-DIFF-COUNT
085000         END-IF
085100         IF LIB-TIMING-OPERATOR(LIB-IDX) NOT = CAND-TIMING-OPERATOR
085200             ADD 1 TO WS-DIFF-COUNT
085300         END-IF
085400         IF LIB-TIMING-QUANTITY(LIB-IDX) NOT = CAND-TIMING-QUANTITY
085500             ADD 1 TO WS-DIFF-COUNT
085600         END-IF
085700         IF LIB-TIMING-UNIT(LIB-IDX) NOT = CAND-TIMING-UNIT
085800             ADD 1 TO WS-DIFF-COUNT
085900         END-IF
086000         IF LIB-TIMING-POSITION(LIB-IDX) NOT = CAND-TIMING-POSITION
086100             ADD 1 TO WS-DIFF-COUNT
086200         END-IF
086300         IF LIB-TIMING-REFERENCE(LIB-IDX)
086400                 NOT = CAND-TIMING-REFERENCE
086500             ADD 1 TO WS-DIFF-COUNT
086600         END-IF
086700         IF LIB-NEGATION-FLAG(LIB-IDX) NOT = CAND-NEGATION-FLAG
086800             ADD 1 TO WS-DIFF-COUNT
086900         END-IF
087000     END-IF.
087100 450-EXIT.
087200     EXIT.
087300*
087400******************************************************************
087500* WRITE ONE MATCH-REPORT DETAIL LINE FOR THE CURRENT CANDIDATE.   *
087600******************************************************************
087700 700-WRITE-MATRPT.
087800     MOVE "700-WRITE-MATRPT" TO PARA-NAME.
087900     MOVE SPACES TO WS-REPORT-LINE.
088000     MOVE CAND-SEQ-NO TO RL-CAND-SEQ.
088100     MOVE MATCH-LABEL(WS-MATCH-CODE) TO RL-MATCH-TYPE.
088200     IF WS-MATCH-CODE = 1 OR WS-MATCH-CODE = 2 OR WS-MATCH-CODE = 3
088300         SET LIB-IDX TO WS-MATCHED-LIB-IDX
088400         MOVE LIB-ENTRY-ID(LIB-IDX) TO RL-MATCHED-ID
088500         IF LIB-APPROVED(LIB-IDX)
088600             MOVE "Y" TO RL-APPROVED-FLAG
088700         ELSE
088800             MOVE "N" TO RL-APPROVED-FLAG
088900         END-IF
089000     END-IF.
089100     MOVE WS-DIFF-COUNT TO RL-DIFF-COUNT.
089150     IF WS-MATCH-CODE = 3
089160         COMPUTE RL-SIMILARITY = WS-BEST-SIM-100 / 100
089170     END-IF.
089200     WRITE MATCH-REPORT-LINE FROM WS-REPORT-LINE.
089300 700-EXIT.
089400     EXIT.
089500*
089600 750-WRITE-MATCH-TRAILER.
089700     MOVE SPACES TO WS-REPORT-LINE-ALT.
089800     MOVE "** MATCH REPORT CONTROL TOTALS **" TO TL-CAPTION.
089900     MOVE CANDIDATES-READ TO TL-READ.
090000     MOVE EXACT-MATCHES   TO TL-EXACT.
090100     MOVE NAME-MATCHES    TO TL-NAME.
090200     MOVE SIMILAR-MATCHES TO TL-SIMILAR.
090300     MOVE NO-MATCHES      TO TL-NONE.
090400     WRITE MATCH-REPORT-LINE FROM WS-REPORT-LINE-ALT.
090500 750-EXIT.
090600     EXIT.
090700*
090800******************************************************************
090900* MEASURE-DATA-ELEMENT LINKAGE VALIDATION - SECOND PASS.  ONLY    *
091000* ELEMENTS WITH A REAL (NOT BLANK, NOT "N/A") VALUE-SET OID ARE   *
091100* COUNTED.                                                        *
091200******************************************************************
091300 600-VALIDATE-LINKAGE.
091400     MOVE "600-VALIDATE-LINKAGE" TO PARA-NAME.
091500     IF VS-OID OF DATA-ELEMENT-REC NOT = SPACES
091510         AND VS-OID OF DATA-ELEMENT-REC NOT = "N/A"
091600         ADD 1 TO ELEMS-WITH-OID
091700         PERFORM 610-CHECK-ONE-LINKAGE THRU 610-EXIT
091800     END-IF.
091900     PERFORM 960-READ-NEXT-DATAELEM THRU 960-EXIT.
092000 600-EXIT.
092100     EXIT.
092200*
092300 610-CHECK-ONE-LINKAGE.
092330     IF LIB-COMP-ID NOT = SPACES
092360     AND LIB-COMP-ID NOT = "__ZERO_CODES__"
092500         PERFORM 620-FIND-LINKED-COMPONENT THRU 620-EXIT
092600         IF MATCH-WAS-FOUND
092650             SET LIB-IDX TO WS-MATCHED-LIB-IDX
092700             IF LIB-APPROVED(LIB-IDX)
092800                 ADD 1 TO LINKED-APPROVED
092900             ELSE
093000                 ADD 1 TO LINKED-DRAFT
093100                 PERFORM 630-SCAN-APPROVED-ALTERNATE THRU 630-EXIT
093200                 IF MATCH-WAS-FOUND
093400                     MOVE "approved_available" TO VL-WARNING-CODE
093500                     PERFORM 650-WRITE-VAL-LINE THRU 650-EXIT
093600                 ELSE
093700                     MOVE "unapproved_component" TO VL-WARNING-CODE
093800                     PERFORM 650-WRITE-VAL-LINE THRU 650-EXIT
093900                 END-IF
094000             END-IF
094100         ELSE
094200             ADD 1 TO UNLINKED
094300             MOVE "no_library_match" TO VL-WARNING-CODE
094400             PERFORM 650-WRITE-VAL-LINE THRU 650-EXIT
094500         END-IF
094600     ELSE
094700         ADD 1 TO UNLINKED
094800         PERFORM 630-SCAN-APPROVED-ALTERNATE THRU 630-EXIT
094900         IF MATCH-WAS-FOUND
095000             MOVE "approved_available" TO VL-WARNING-CODE
095100             PERFORM 650-WRITE-VAL-LINE THRU 650-EXIT
095200         END-IF
095300     END-IF.
095400 610-EXIT.
095500     EXIT.
095600*
095700 620-FIND-LINKED-COMPONENT.
095800     MOVE "N" TO WS-MATCH-FOUND-SW.
095900     MOVE 0 TO WS-MATCHED-LIB-IDX.
096000     SET LIB-IDX TO 1.
096100     SEARCH LIB-ENTRY
096200         AT END
096300             CONTINUE
096400         WHEN LIB-ENTRY-ID(LIB-IDX) = LIB-COMP-ID
096500             MOVE LIB-IDX TO WS-MATCHED-LIB-IDX
096600             MOVE "Y" TO WS-MATCH-FOUND-SW
096700     END-SEARCH.
096800 620-EXIT.
096900     EXIT.
097000*
097100******************************************************************
097200* IS THERE AN APPROVED ATOMIC LIBRARY COMPONENT WITH THE SAME     *
097300* VALUE-SET OID AS THE CURRENT DATA ELEMENT?                      *
097400******************************************************************
097500 630-SCAN-APPROVED-ALTERNATE.
097600     MOVE "N" TO WS-MATCH-FOUND-SW.
097700     PERFORM 635-CHECK-ONE-ALTERNATE THRU 635-EXIT
097800             VARYING LIB-IDX FROM 1 BY 1
097900             UNTIL LIB-IDX > LIB-COUNT
098000                OR MATCH-WAS-FOUND.
098100 630-EXIT.
098200     EXIT.
098300*
098400 635-CHECK-ONE-ALTERNATE.
098500     IF LIB-IS-ATOMIC(LIB-IDX)
098600         AND LIB-APPROVED(LIB-IDX)
098700         AND LIB-VS-OID(LIB-IDX) = VS-OID OF DATA-ELEMENT-REC
098800             MOVE "Y" TO WS-MATCH-FOUND-SW
098900     END-IF.
099000 635-EXIT.
099100     EXIT.
099200*
099300 650-WRITE-VAL-LINE.
099400     ADD 1 TO WARNINGS-WRITTEN.
099500     IF VL-WARNING-CODE = "approved_available"
099600         MOVE "Y" TO INVALID-WARNING-SW
099700     END-IF.
099800     MOVE SPACES TO WS-VALRPT-LINE.
099900     MOVE ELEM-ID   TO VL-ELEM-ID.
100000     MOVE DE-MEAS-ID TO VL-MEAS-ID.
100100     MOVE VS-OID OF DATA-ELEMENT-REC    TO VL-VS-OID.
100200     WRITE VALID-REPORT-LINE FROM WS-VALRPT-LINE.
100300 650-EXIT.
100400     EXIT.
100500*
100600 680-WRITE-VAL-TRAILER.
100700     MOVE SPACES TO WS-VALRPT-LINE-ALT.
100800     MOVE "** VALIDATION CONTROL TOTALS **" TO VTL-CAPTION.
100900     MOVE ELEMS-WITH-OID  TO VTL-TOTAL.
101000     MOVE LINKED-APPROVED TO VTL-APPROVED.
101100     MOVE LINKED-DRAFT    TO VTL-DRAFT.
101200     MOVE UNLINKED        TO VTL-UNLINKED.
101300     IF RUN-IS-INVALID
101400         MOVE "INVALID" TO VTL-VERDICT
101500     ELSE
101600         MOVE "VALID" TO VTL-VERDICT
101700     END-IF.
101800     WRITE VALID-REPORT-LINE FROM WS-VALRPT-LINE-ALT.
101900 680-EXIT.
102000     EXIT.
102100*
102200 900-CLEANUP.
102300     MOVE "900-CLEANUP" TO PARA-NAME.
102400     CLOSE COMPMSTR-FILE, CANDIDATE-FILE, DATAELEM-FILE,
102500           MATRPT-FILE, VALRPT-FILE, SYSOUT.
102600     DISPLAY "******** NORMAL END OF JOB CMPMATCH ********".
102700 900-EXIT.
102800     EXIT.
102900*
103000 950-READ-NEXT-COMPMSTR.
103100     READ COMPMSTR-FILE INTO COMPONENT-MASTER-REC
103200         AT END
103300             MOVE "N" TO MORE-COMPMSTR-SW
103400     END-READ.
103500 950-EXIT.
103600     EXIT.
103700*
103800 955-READ-NEXT-CANDIDATE.
103900     READ CANDIDATE-FILE INTO PARSED-CANDIDATE-REC
104000         AT END
104100             MOVE "N" TO MORE-CANDIDATE-SW
104200     END-READ.
104300 955-EXIT.
104400     EXIT.
104500*
104600 960-READ-NEXT-DATAELEM.
104700     READ DATAELEM-FILE INTO DATA-ELEMENT-REC
104800         AT END
104900             MOVE "N" TO MORE-DATAELEM-SW
105000     END-READ.
105100 960-EXIT.
105200     EXIT.
105300*
105400 1000-ABEND-RTN.
105500     WRITE SYSOUT-REC FROM ABEND-REC.
105600     PERFORM 900-CLEANUP THRU 900-EXIT.
105700     DISPLAY "*** ABNORMAL END OF JOB-CMPMATCH ***" UPON CONSOLE.
105800     DIVIDE ZERO-VAL INTO ONE-VAL.
