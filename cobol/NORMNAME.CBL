000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NORMNAME.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/11/91.
000600 DATE-COMPILED. 03/11/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM - NORMALIZES A COMPONENT OR VALUE-SET
001300*          NAME FOR THE NAME-MATCH FALLBACK IN CMPMATCH:
001400*              1. FOLD TO LOWER CASE
001500*              2. TRIM LEADING/TRAILING SPACES
001600*              3. STRIP A TRAILING "VALUE SET" SUFFIX
001700*              4. COLLAPSE RUNS OF INTERNAL SPACES TO ONE
001800*          RETURNS THE NORMALIZED TEXT AND ITS LENGTH SO THE
001900*          CALLER CAN COMPARE TWO NORMALIZED NAMES FOR EQUALITY
002000*          WITHOUT RE-TRIMMING.
002100*
002200******************************************************************
002300*  MAINT LOG                                                     *
002400*  03/11/91  LH  ORIGINAL SUBPROGRAM - COMPONENT LIBRARY PROJECT *
002500*                (LENGTH-COMPUTE LOGIC CARRIED FORWARD FROM THE  *
002600*                 OLD STRLTH UTILITY)                            *
002700*  07/02/02  RPK ADDED "VALUE SET" SUFFIX STRIP FOR COMPONENT    *
002800*                MATCHING PROJECT                                *
002900*  11/14/08  LH  ADDED INTERNAL-SPACE COLLAPSE - DESCRIPTIONS    *
003000*                IMPORTED FROM SPREADSHEETS CARRY DOUBLE SPACES  *
003100*  05/19/14  TVN Y2K+ REVIEW - NO DATE FIELDS IN THIS PROGRAM,   *
003200*                NO CHANGES REQUIRED                             *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  WS-WORK-TEXT-DATA               PIC X(80).
004500 01  WS-WORK-TEXT-TABLE REDEFINES WS-WORK-TEXT-DATA.
004600     05  WS-WORK-CHAR OCCURS 80 TIMES PIC X(1).
004700
004800 01  WS-OUT-TEXT-DATA                PIC X(80).
004900 01  WS-OUT-TEXT-TABLE REDEFINES WS-OUT-TEXT-DATA.
005000     05  WS-OUT-CHAR  OCCURS 80 TIMES PIC X(1).
005100
005200 01  WS-NORM-RESULT-DATA             PIC X(80).
005300 01  WS-NORM-RESULT-VIEW REDEFINES WS-NORM-RESULT-DATA.
005400     05  WS-NORM-RESULT-60           PIC X(60).
005500     05  WS-NORM-RESULT-OVERFLOW     PIC X(20).
005600
005700 01  WS-REV-TEXT                     PIC X(80).
005800 01  WS-UPPER-LETTERS                PIC X(26)
005900         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006000 01  WS-LOWER-LETTERS                PIC X(26)
006100         VALUE "abcdefghijklmnopqrstuvwxyz".
006200
006300 01  WS-MISC-FIELDS.
006400     05  WS-LEAD-SPACES              PIC S9(4) COMP.
006500     05  WS-TRIM-LEN                 PIC 9(3)  COMP.
006600     05  WS-BLANK-LEN                PIC 9(3)  COMP.
006700     05  WS-OUT-POS                  PIC 9(3)  COMP.
006800     05  WS-SCAN-POS                 PIC 9(3)  COMP.
006900     05  WS-CUR-C                    PIC X(1).
007000     05  WS-PREV-SPACE-SW            PIC X(1).
007100         88  PREV-WAS-SPACE          VALUE "Y".
007200         88  PREV-NOT-SPACE          VALUE "N".
007300
007400 LINKAGE SECTION.
007500 01  LK-NAME-TEXT                    PIC X(80).
007600 01  LK-NORM-TEXT                    PIC X(80).
007700 01  LK-NORM-LEN                     PIC 9(3).
007800
007900 PROCEDURE DIVISION USING LK-NAME-TEXT, LK-NORM-TEXT, LK-NORM-LEN.
008000     MOVE SPACES TO WS-WORK-TEXT-DATA.
008100     MOVE LK-NAME-TEXT TO WS-WORK-TEXT-DATA.
008200     PERFORM 100-LOWER-CASE THRU 100-EXIT.
008300     PERFORM 200-COMPUTE-LENGTH THRU 200-EXIT.
008400     PERFORM 300-STRIP-VALUESET-SUFFIX THRU 300-EXIT.
008500     PERFORM 400-COLLAPSE-SPACES THRU 400-EXIT.
008600     MOVE WS-WORK-TEXT-DATA TO WS-NORM-RESULT-DATA.
008700     MOVE WS-NORM-RESULT-DATA TO LK-NORM-TEXT.
008800     MOVE WS-TRIM-LEN TO LK-NORM-LEN.
008900     GOBACK.
009000
009100 100-LOWER-CASE.
009200     INSPECT WS-WORK-TEXT-DATA
009300             CONVERTING WS-UPPER-LETTERS TO WS-LOWER-LETTERS.
009400 100-EXIT.
009500     EXIT.
009600*
009700******************************************************************
009800* COMPUTE THE TRIMMED LENGTH OF WS-WORK-TEXT-DATA - SAME REVERSE/ *
009900* INSPECT IDIOM THE OLD STRLTH UTILITY USED ON TEXT1.             *
010000******************************************************************
010100 200-COMPUTE-LENGTH.
010200     MOVE 0 TO WS-LEAD-SPACES.
010300     MOVE FUNCTION REVERSE(WS-WORK-TEXT-DATA) TO WS-REV-TEXT.
010400     INSPECT WS-REV-TEXT
010500               REPLACING ALL LOW-VALUES BY SPACES.
010600     INSPECT WS-REV-TEXT
010700                    TALLYING WS-LEAD-SPACES FOR LEADING SPACES.
010800     COMPUTE WS-TRIM-LEN = LENGTH OF WS-WORK-TEXT-DATA
010900                           - WS-LEAD-SPACES.
011000 200-EXIT.
011100     EXIT.
011200*
011300******************************************************************
011400* IF THE TRIMMED TEXT ENDS WITH "VALUE SET", DROP THE SUFFIX AND *
011500* ANY SPACE THAT SEPARATED IT FROM THE REST OF THE NAME.          *
011600******************************************************************
011700 300-STRIP-VALUESET-SUFFIX.
011800     IF WS-TRIM-LEN > 9
011900         AND WS-WORK-TEXT-DATA(WS-TRIM-LEN - 8:9) = "value set"
012000             SUBTRACT 9 FROM WS-TRIM-LEN
012100             IF WS-TRIM-LEN > 0
012200                 AND WS-WORK-CHAR(WS-TRIM-LEN) = SPACE
012300                     SUBTRACT 1 FROM WS-TRIM-LEN
012400             END-IF
012500             COMPUTE WS-BLANK-LEN = 80 - WS-TRIM-LEN
012600             MOVE SPACES TO
012700                  WS-WORK-TEXT-DATA(WS-TRIM-LEN + 1:WS-BLANK-LEN)
012800     END-IF.
012900 300-EXIT.
013000     EXIT.
013100*
013200******************************************************************
013300* COPY WS-WORK-CHAR(1) THRU WS-WORK-CHAR(WS-TRIM-LEN) INTO        *
013400* WS-OUT-CHAR, DROPPING ANY SPACE THAT FOLLOWS ANOTHER SPACE.     *
013500******************************************************************
013600 400-COLLAPSE-SPACES.
013700     MOVE SPACES TO WS-OUT-TEXT-DATA.
013800     MOVE 0 TO WS-OUT-POS.
013900     MOVE "N" TO WS-PREV-SPACE-SW.
014000     PERFORM 410-COLLAPSE-ONE-CHAR THRU 410-EXIT
014100             VARYING WS-SCAN-POS FROM 1 BY 1
014200             UNTIL WS-SCAN-POS > WS-TRIM-LEN.
014300     MOVE WS-OUT-TEXT-DATA TO WS-WORK-TEXT-DATA.
014400     MOVE WS-OUT-POS TO WS-TRIM-LEN.
014500 400-EXIT.
014600     EXIT.
014700*
014800 410-COLLAPSE-ONE-CHAR.
014900     MOVE WS-WORK-CHAR(WS-SCAN-POS) TO WS-CUR-C.
015000     IF WS-CUR-C = SPACE
015100         IF PREV-WAS-SPACE
015200             CONTINUE
015300         ELSE
015400             ADD 1 TO WS-OUT-POS
015500             MOVE WS-CUR-C TO WS-OUT-CHAR(WS-OUT-POS)
015600             SET PREV-WAS-SPACE TO TRUE
015700         END-IF
015800     ELSE
015900         ADD 1 TO WS-OUT-POS
016000         MOVE WS-CUR-C TO WS-OUT-CHAR(WS-OUT-POS)
016100         SET PREV-NOT-SPACE TO TRUE
016200     END-IF.
016300 410-EXIT.
016400     EXIT.
