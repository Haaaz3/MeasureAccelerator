000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CATINFER.
000300 AUTHOR. L. HARTWELL.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/11/88.
000600 DATE-COMPILED. 03/11/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE CLINICAL CRITERIA COMPONENT
001300*          MASTER FILE AND ASSIGNS EACH COMPONENT TO ONE OF NINE
001400*          CLINICAL CATEGORIES BY A FIXED PRIORITY OF KEYWORD AND
001500*          RESOURCE-TYPE RULES.
001600*
001700*          THE PROGRAM DOES NOT CHANGE THE MASTER - IT PRODUCES A
001800*          READ-ONLY CATEGORIZATION REPORT WITH A COUNT OF
001900*          COMPONENTS PER CATEGORY AND A GRAND TOTAL.
002000*
002100******************************************************************
002200*
002300*              INPUT FILE           -   CPLIB.COMPONENT.MASTER
002400*
002500*              OUTPUT FILE PRODUCED -   CPLIB.CATEGORY.REPORT
002600*
002700*              DUMP FILE            -   SYSOUT
002800*
002900******************************************************************
003000*  MAINT LOG                                                     *
003100*  03/11/88  LH  ORIGINAL PROGRAM - CATEGORY RULES PER THE        *
003200*                COMPONENT LIBRARY STANDARDS COMMITTEE            *
003300*  09/02/91  LH  ADDED OBSERVATION/DIAGNOSTICREPORT LAB-LIKE TEST *
003400*  04/14/94  RPK ADDED COMPOSITE KEYWORD CASCADE (RULE 3)         *
003500*  11/30/98  TVN Y2K REVIEW - NO DATE-SENSITIVE FIELDS IN THIS    *
003600*                PROGRAM, NO CHANGES REQUIRED                    *
003700*  06/08/02  RPK WIDENED VALUE-SET NAME KEYWORD SCAN TO COVER THE *
003800*                NEW ASSESSMENT INSTRUMENT CODES                  *
003900*  02/19/09  LH  ADDED GRAND TOTAL LINE TO CATEGORY TRAILER       *
004000*  10/05/15  TVN CORRECTED EXCLUSION KEYWORD LIST PER AUDIT #4471 *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT COMPMSTR
005500     ASSIGN TO UT-S-COMPMSTR
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS OFCODE.
005800
005900     SELECT CATRPT
006000     ASSIGN TO UT-S-CATRPT
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 130 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC  PIC X(130).
007300
007400****** ONE RECORD PER LIBRARY COMPONENT, ATOMIC OR COMPOSITE.
007500****** SEE COMPMSTR COPYBOOK FOR THE FULL FIELD LAYOUT.
007600 FD  COMPMSTR
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 540 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS COMPONENT-MASTER-REC.
008200 01  COMPONENT-MASTER-REC.
008300     05  FILLER                  PIC X(540).
008400
008500****** ONE DETAIL LINE PER COMPONENT PLUS A PER-CATEGORY TOTAL
008600****** LINE AND A GRAND TOTAL LINE AT END OF FILE.
008700 FD  CATRPT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 132 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS CATEGORY-REPORT-LINE.
009300 01  CATEGORY-REPORT-LINE   PIC X(132).
009400
009500 WORKING-STORAGE SECTION.
009600
009700 01  FILE-STATUS-CODES.
009800     05  OFCODE                  PIC X(2).
009900         88  CODE-WRITE    VALUE SPACES.
010000
010100     COPY COMPMSTR.
010200
010300 01  WS-DETAIL-LINE.
010400     05  FILLER                  PIC X(1)  VALUE SPACES.
010500     05  DL-COMP-ID              PIC X(20).
010600     05  FILLER                  PIC X(2)  VALUE SPACES.
010700     05  DL-COMP-NAME            PIC X(40).
010800     05  FILLER                  PIC X(2)  VALUE SPACES.
010900     05  DL-CATEGORY-LABEL       PIC X(21).
011000     05  FILLER                  PIC X(2)  VALUE SPACES.
011100     05  DL-AUTO-FLAG            PIC X(1).
011200     05  FILLER                  PIC X(41) VALUE SPACES.
011300
011400 01  WS-DETAIL-LINE-ALT REDEFINES WS-DETAIL-LINE.
011500     05  TL-CAPTION              PIC X(30).
011600     05  TL-CATEGORY-LABEL       PIC X(21).
011700     05  FILLER                  PIC X(3)  VALUE SPACES.
011800     05  TL-COUNT                PIC ZZZ,ZZ9.
011900     05  FILLER                  PIC X(71) VALUE SPACES.
012000
012100 01  CATEGORY-TOTALS-TABLE.
012200     05  CAT-TOTAL-ENTRY OCCURS 9 TIMES INDEXED BY CAT-TOT-IDX.
012300         10  CAT-TOTAL-CODE      PIC X(21).
012400         10  CAT-TOTAL-LABEL     PIC X(21).
012500         10  CAT-TOTAL-COUNT     PIC 9(7) COMP.
012600
012700******************************************************************
012800* CATEGORY CODE / DISPLAY LABEL TABLE - LOADED ONCE AT STARTUP   *
012900* INTO THE COUNT TABLE ABOVE.  CODE IS THE INTERNAL CATEGORY     *
013000* NAME CARRIED IN THE MASTER RECORD; LABEL IS THE REPORT CAPTION *
013100******************************************************************
013200 01  WS-CATEGORY-LABELS-DATA.
013300     05  FILLER.
013400         10  FILLER PIC X(21) VALUE 'demographics'.
013500         10  FILLER PIC X(21) VALUE 'Demographics'.
013600     05  FILLER.
013700         10  FILLER PIC X(21) VALUE 'encounters'.
013800         10  FILLER PIC X(21) VALUE 'Encounters'.
013900     05  FILLER.
014000         10  FILLER PIC X(21) VALUE 'conditions'.
014100         10  FILLER PIC X(21) VALUE 'Conditions'.
014200     05  FILLER.
014300         10  FILLER PIC X(21) VALUE 'procedures'.
014400         10  FILLER PIC X(21) VALUE 'Procedures'.
014500     05  FILLER.
014600         10  FILLER PIC X(21) VALUE 'medications'.
014700         10  FILLER PIC X(21) VALUE 'Medications'.
014800     05  FILLER.
014900         10  FILLER PIC X(21) VALUE 'assessments'.
015000         10  FILLER PIC X(21) VALUE 'Assessments'.
015100     05  FILLER.
015200         10  FILLER PIC X(21) VALUE 'laboratory'.
015300         10  FILLER PIC X(21) VALUE 'Laboratory'.
015400     05  FILLER.
015500         10  FILLER PIC X(21) VALUE 'clinical-observations'.
015600         10  FILLER PIC X(21) VALUE 'Clinical Observations'.
015700     05  FILLER.
015800         10  FILLER PIC X(21) VALUE 'exclusions'.
015900         10  FILLER PIC X(21) VALUE 'Exclusions'.
016000 01  WS-CATEGORY-LABELS REDEFINES WS-CATEGORY-LABELS-DATA.
016100     05  CL-ENTRY OCCURS 9 TIMES.
016200         10  CL-CODE             PIC X(21).
016300         10  CL-LABEL            PIC X(21).
016400
016500******************************************************************
016600* COMBINED KEYWORD TABLE - EVERY KEYWORD RECOGNIZED BY THE       *
016700* PRIORITY RULES, TAGGED WITH A ONE-CHAR SCAN CODE.  UPPER-CASE  *
016800* CODES ARE THE FULL VALUE-SET-NAME KEYWORD LISTS (RULE 2D) AND  *
016900* THE NAME+DESCRIPTION LISTS SHARED BY RULE 3 (LAB/ASSESSMENT); *
017000* LOWER-CASE CODES ARE THE SHORT COMPOSITE-ONLY WORD PAIRS       *
017100* (RULE 3) AND THE ATOMIC AGE-PHRASE LIST (RULE 2B).             *
017200*   E = EXCLUSION    L = LAB          S = ASSESSMENT            *
017300*   N = ENCOUNTER    M = MEDICATION   P = PROCEDURE  C=CONDITION*
017400*   a = AGE PHRASES (ATOMIC, RULE 2B)                            *
017500*   n/m/p/c/d = COMPOSITE SHORT PAIRS (RULE 3)                   *
017600******************************************************************
017700 01  WS-KEYWORD-TABLE-DATA.
017800     05  FILLER.  10 FILLER PIC X(22) VALUE 'HOSPICE'.
017900              10 FILLER PIC X(1) VALUE 'E'.
018000     05  FILLER.  10 FILLER PIC X(22) VALUE 'PALLIATIVE'.
018100              10 FILLER PIC X(1) VALUE 'E'.
018200     05  FILLER.  10 FILLER PIC X(22) VALUE 'END OF LIFE'.
018300              10 FILLER PIC X(1) VALUE 'E'.
018400     05  FILLER.  10 FILLER PIC X(22) VALUE 'END-OF-LIFE'.
018500              10 FILLER PIC X(1) VALUE 'E'.
018600     05  FILLER.  10 FILLER PIC X(22) VALUE 'TERMINAL'.
018700              10 FILLER PIC X(1) VALUE 'E'.
018800     05  FILLER.  10 FILLER PIC X(22) VALUE 'EXCLUSION'.
018900              10 FILLER PIC X(1) VALUE 'E'.
019000     05  FILLER.  10 FILLER PIC X(22) VALUE 'EXCEPTION'.
019100              10 FILLER PIC X(1) VALUE 'E'.
019200     05  FILLER.  10 FILLER PIC X(22) VALUE 'ADVANCED ILLNESS'.
019300              10 FILLER PIC X(1) VALUE 'E'.
019400     05  FILLER.  10 FILLER PIC X(22) VALUE 'FRAILTY'.
019500              10 FILLER PIC X(1) VALUE 'E'.
019600     05  FILLER.  10 FILLER PIC X(22) VALUE 'DEMENTIA'.
019700              10 FILLER PIC X(1) VALUE 'E'.
019800     05  FILLER.  10 FILLER PIC X(22) VALUE 'NURSING FACILITY'.
019900              10 FILLER PIC X(1) VALUE 'E'.
020000     05  FILLER.  10 FILLER PIC X(22) VALUE 'LONG-TERM CARE'.
020100              10 FILLER PIC X(1) VALUE 'E'.
020200     05  FILLER.  10 FILLER PIC X(22) VALUE 'SKILLED NURSING'.
020300              10 FILLER PIC X(1) VALUE 'E'.
020400     05  FILLER.  10 FILLER PIC X(22) VALUE 'HBA1C'.
020500              10 FILLER PIC X(1) VALUE 'L'.
020600     05  FILLER.  10 FILLER PIC X(22) VALUE 'HEMOGLOBIN A1C'.
020700              10 FILLER PIC X(1) VALUE 'L'.
020800     05  FILLER.  10 FILLER PIC X(22) VALUE 'GLYCATED'.
020900              10 FILLER PIC X(1) VALUE 'L'.
021000     05  FILLER.  10 FILLER PIC X(22) VALUE 'GLUCOSE'.
021100              10 FILLER PIC X(1) VALUE 'L'.
021200     05  FILLER.  10 FILLER PIC X(22) VALUE 'CHOLESTEROL'.
021300              10 FILLER PIC X(1) VALUE 'L'.
021400     05  FILLER.  10 FILLER PIC X(22) VALUE 'LDL'.
021500              10 FILLER PIC X(1) VALUE 'L'.
021600     05  FILLER.  10 FILLER PIC X(22) VALUE 'HDL'.
021700              10 FILLER PIC X(1) VALUE 'L'.
021800     05  FILLER.  10 FILLER PIC X(22) VALUE 'TRIGLYCERIDE'.
021900              10 FILLER PIC X(1) VALUE 'L'.
022000     05  FILLER.  10 FILLER PIC X(22) VALUE 'CREATININE'.
022100              10 FILLER PIC X(1) VALUE 'L'.
022200     05  FILLER.  10 FILLER PIC X(22) VALUE 'EGFR'.
022300              10 FILLER PIC X(1) VALUE 'L'.
022400     05  FILLER.  10 FILLER PIC X(22) VALUE 'BUN'.
022500              10 FILLER PIC X(1) VALUE 'L'.
022600     05  FILLER.  10 FILLER PIC X(22) VALUE 'BLOOD UREA'.
022700              10 FILLER PIC X(1) VALUE 'L'.
022800     05  FILLER.  10 FILLER PIC X(22) VALUE 'POTASSIUM'.
022900              10 FILLER PIC X(1) VALUE 'L'.
023000     05  FILLER.  10 FILLER PIC X(22) VALUE 'SODIUM'.
023100              10 FILLER PIC X(1) VALUE 'L'.
023200     05  FILLER.  10 FILLER PIC X(22) VALUE 'CALCIUM'.
023300              10 FILLER PIC X(1) VALUE 'L'.
023400     05  FILLER.  10 FILLER PIC X(22) VALUE 'MAGNESIUM'.
023500              10 FILLER PIC X(1) VALUE 'L'.
023600     05  FILLER.  10 FILLER PIC X(22) VALUE 'ALBUMIN'.
023700              10 FILLER PIC X(1) VALUE 'L'.
023800     05  FILLER.  10 FILLER PIC X(22) VALUE 'BILIRUBIN'.
023900              10 FILLER PIC X(1) VALUE 'L'.
024000     05  FILLER.  10 FILLER PIC X(22) VALUE 'AST'.
024100              10 FILLER PIC X(1) VALUE 'L'.
024200     05  FILLER.  10 FILLER PIC X(22) VALUE 'ALT'.
024300              10 FILLER PIC X(1) VALUE 'L'.
024400     05  FILLER.  10 FILLER PIC X(22) VALUE 'ALKALINE PHOSPHATASE'.
024500              10 FILLER PIC X(1) VALUE 'L'.
024600     05  FILLER.  10 FILLER PIC X(22) VALUE 'TSH'.
024700              10 FILLER PIC X(1) VALUE 'L'.
024800     05  FILLER.  10 FILLER PIC X(22) VALUE 'THYROID'.
024900              10 FILLER PIC X(1) VALUE 'L'.
025000     05  FILLER.  10 FILLER PIC X(22) VALUE 'T3'.
025100              10 FILLER PIC X(1) VALUE 'L'.
025200     05  FILLER.  10 FILLER PIC X(22) VALUE 'T4'.
025300              10 FILLER PIC X(1) VALUE 'L'.
025400     05  FILLER.  10 FILLER PIC X(22) VALUE 'HEMOGLOBIN'.
025500              10 FILLER PIC X(1) VALUE 'L'.
025600     05  FILLER.  10 FILLER PIC X(22) VALUE 'HEMATOCRIT'.
025700              10 FILLER PIC X(1) VALUE 'L'.
025800     05  FILLER.  10 FILLER PIC X(22) VALUE 'PLATELET'.
025900              10 FILLER PIC X(1) VALUE 'L'.
026000     05  FILLER.  10 FILLER PIC X(22) VALUE 'WBC'.
026100              10 FILLER PIC X(1) VALUE 'L'.
026200     05  FILLER.  10 FILLER PIC X(22) VALUE 'RBC'.
026300              10 FILLER PIC X(1) VALUE 'L'.
026400     05  FILLER.  10 FILLER PIC X(22) VALUE 'INR'.
026500              10 FILLER PIC X(1) VALUE 'L'.
026600     05  FILLER.  10 FILLER PIC X(22) VALUE 'PT'.
026700              10 FILLER PIC X(1) VALUE 'L'.
026800     05  FILLER.  10 FILLER PIC X(22) VALUE 'PTT'.
026900              10 FILLER PIC X(1) VALUE 'L'.
027000     05  FILLER.  10 FILLER PIC X(22) VALUE 'BLOOD COUNT'.
027100              10 FILLER PIC X(1) VALUE 'L'.
027200     05  FILLER.  10 FILLER PIC X(22) VALUE 'CBC'.
027300              10 FILLER PIC X(1) VALUE 'L'.
027400     05  FILLER.  10 FILLER PIC X(22) VALUE 'METABOLIC PANEL'.
027500              10 FILLER PIC X(1) VALUE 'L'.
027600     05  FILLER.  10 FILLER PIC X(22) VALUE 'LIPID PANEL'.
027700              10 FILLER PIC X(1) VALUE 'L'.
027800     05  FILLER.  10 FILLER PIC X(22) VALUE 'URINALYSIS'.
027900              10 FILLER PIC X(1) VALUE 'L'.
028000     05  FILLER.  10 FILLER PIC X(22) VALUE 'URINE'.
028100              10 FILLER PIC X(1) VALUE 'L'.
028200     05  FILLER.  10 FILLER PIC X(22) VALUE 'SERUM'.
028300              10 FILLER PIC X(1) VALUE 'L'.
028400     05  FILLER.  10 FILLER PIC X(22) VALUE 'PLASMA'.
028500              10 FILLER PIC X(1) VALUE 'L'.
028600     05  FILLER.  10 FILLER PIC X(22) VALUE 'LABORATORY'.
028700              10 FILLER PIC X(1) VALUE 'L'.
028800     05  FILLER.  10 FILLER PIC X(22) VALUE 'LAB RESULT'.
028900              10 FILLER PIC X(1) VALUE 'L'.
029000     05  FILLER.  10 FILLER PIC X(22) VALUE 'PHQ'.
029100              10 FILLER PIC X(1) VALUE 'S'.
029200     05  FILLER.  10 FILLER PIC X(22) VALUE 'GAD'.
029300              10 FILLER PIC X(1) VALUE 'S'.
029400     05  FILLER.  10 FILLER PIC X(22) VALUE 'AUDIT'.
029500              10 FILLER PIC X(1) VALUE 'S'.
029600     05  FILLER.  10 FILLER PIC X(22) VALUE 'DAST'.
029700              10 FILLER PIC X(1) VALUE 'S'.
029800     05  FILLER.  10 FILLER PIC X(22) VALUE 'SCREENING'.
029900              10 FILLER PIC X(1) VALUE 'S'.
030000     05  FILLER.  10 FILLER PIC X(22) VALUE 'SURVEY'.
030100              10 FILLER PIC X(1) VALUE 'S'.
030200     05  FILLER.  10 FILLER PIC X(22) VALUE 'QUESTIONNAIRE'.
030300              10 FILLER PIC X(1) VALUE 'S'.
030400     05  FILLER.  10 FILLER PIC X(22) VALUE 'ASSESSMENT'.
030500              10 FILLER PIC X(1) VALUE 'S'.
030600     05  FILLER.  10 FILLER PIC X(22) VALUE 'SCORE'.
030700              10 FILLER PIC X(1) VALUE 'S'.
030800     05  FILLER.  10 FILLER PIC X(22) VALUE 'SCALE'.
030900              10 FILLER PIC X(1) VALUE 'S'.
031000     05  FILLER.  10 FILLER PIC X(22) VALUE 'INDEX'.
031100              10 FILLER PIC X(1) VALUE 'S'.
031200     05  FILLER.  10 FILLER PIC X(22) VALUE 'FALL RISK'.
031300              10 FILLER PIC X(1) VALUE 'S'.
031400     05  FILLER.  10 FILLER PIC X(22) VALUE 'DEPRESSION'.
031500              10 FILLER PIC X(1) VALUE 'S'.
031600     05  FILLER.  10 FILLER PIC X(22) VALUE 'ANXIETY'.
031700              10 FILLER PIC X(1) VALUE 'S'.
031800     05  FILLER.  10 FILLER PIC X(22) VALUE 'SUBSTANCE'.
031900              10 FILLER PIC X(1) VALUE 'S'.
032000     05  FILLER.  10 FILLER PIC X(22) VALUE 'COGNITIVE'.
032100              10 FILLER PIC X(1) VALUE 'S'.
032200     05  FILLER.  10 FILLER PIC X(22) VALUE 'FUNCTIONAL'.
032300              10 FILLER PIC X(1) VALUE 'S'.
032400     05  FILLER.  10 FILLER PIC X(22) VALUE 'ADL'.
032500              10 FILLER PIC X(1) VALUE 'S'.
032600     05  FILLER.  10 FILLER PIC X(22) VALUE 'IADL'.
032700              10 FILLER PIC X(1) VALUE 'S'.
032800     05  FILLER.  10 FILLER PIC X(22) VALUE 'PAIN'.
032900              10 FILLER PIC X(1) VALUE 'S'.
033000     05  FILLER.  10 FILLER PIC X(22) VALUE 'QUALITY OF LIFE'.
033100              10 FILLER PIC X(1) VALUE 'S'.
033200     05  FILLER.  10 FILLER PIC X(22) VALUE 'NUTRITION'.
033300              10 FILLER PIC X(1) VALUE 'S'.
033400     05  FILLER.  10 FILLER PIC X(22) VALUE 'SOCIAL DETERMINANT'.
033500              10 FILLER PIC X(1) VALUE 'S'.
033600     05  FILLER.  10 FILLER PIC X(22) VALUE 'SDOH'.
033700              10 FILLER PIC X(1) VALUE 'S'.
033800     05  FILLER.  10 FILLER PIC X(22) VALUE 'TOBACCO'.
033900              10 FILLER PIC X(1) VALUE 'S'.
034000     05  FILLER.  10 FILLER PIC X(22) VALUE 'ALCOHOL'.
034100              10 FILLER PIC X(1) VALUE 'S'.
034200     05  FILLER.  10 FILLER PIC X(22) VALUE 'READINESS'.
034300              10 FILLER PIC X(1) VALUE 'S'.
034400     05  FILLER.  10 FILLER PIC X(22) VALUE 'VISIT'.
034500              10 FILLER PIC X(1) VALUE 'N'.
034600     05  FILLER.  10 FILLER PIC X(22) VALUE 'ENCOUNTER'.
034700              10 FILLER PIC X(1) VALUE 'N'.
034800     05  FILLER.  10 FILLER PIC X(22) VALUE 'OFFICE'.
034900              10 FILLER PIC X(1) VALUE 'N'.
035000     05  FILLER.  10 FILLER PIC X(22) VALUE 'OUTPATIENT'.
035100              10 FILLER PIC X(1) VALUE 'N'.
035200     05  FILLER.  10 FILLER PIC X(22) VALUE 'INPATIENT'.
035300              10 FILLER PIC X(1) VALUE 'N'.
035400     05  FILLER.  10 FILLER PIC X(22) VALUE 'EMERGENCY'.
035500              10 FILLER PIC X(1) VALUE 'N'.
035600     05  FILLER.  10 FILLER PIC X(22) VALUE 'TELEHEALTH'.
035700              10 FILLER PIC X(1) VALUE 'N'.
035800     05  FILLER.  10 FILLER PIC X(22) VALUE 'HOME HEALTH'.
035900              10 FILLER PIC X(1) VALUE 'N'.
036000     05  FILLER.  10 FILLER PIC X(22) VALUE 'PREVENTIVE'.
036100              10 FILLER PIC X(1) VALUE 'N'.
036200     05  FILLER.  10 FILLER PIC X(22) VALUE 'WELLNESS'.
036300              10 FILLER PIC X(1) VALUE 'N'.
036400     05  FILLER.  10 FILLER PIC X(22) VALUE 'MEDICATION'.
036500              10 FILLER PIC X(1) VALUE 'M'.
036600     05  FILLER.  10 FILLER PIC X(22) VALUE 'DRUG'.
036700              10 FILLER PIC X(1) VALUE 'M'.
036800     05  FILLER.  10 FILLER PIC X(22) VALUE 'PRESCRIPTION'.
036900              10 FILLER PIC X(1) VALUE 'M'.
037000     05  FILLER.  10 FILLER PIC X(22) VALUE 'RX'.
037100              10 FILLER PIC X(1) VALUE 'M'.
037200     05  FILLER.  10 FILLER PIC X(22) VALUE 'PHARMACY'.
037300              10 FILLER PIC X(1) VALUE 'M'.
037400     05  FILLER.  10 FILLER PIC X(22) VALUE 'THERAPEUTIC'.
037500              10 FILLER PIC X(1) VALUE 'M'.
037600     05  FILLER.  10 FILLER PIC X(22) VALUE 'DOSE'.
037700              10 FILLER PIC X(1) VALUE 'M'.
037800     05  FILLER.  10 FILLER PIC X(22) VALUE 'PROCEDURE'.
037900              10 FILLER PIC X(1) VALUE 'P'.
038000     05  FILLER.  10 FILLER PIC X(22) VALUE 'SURGERY'.
038100              10 FILLER PIC X(1) VALUE 'P'.
038200     05  FILLER.  10 FILLER PIC X(22) VALUE 'SURGICAL'.
038300              10 FILLER PIC X(1) VALUE 'P'.
038400     05  FILLER.  10 FILLER PIC X(22) VALUE 'OPERATION'.
038500              10 FILLER PIC X(1) VALUE 'P'.
038600     05  FILLER.  10 FILLER PIC X(22) VALUE 'SCREENING'.
038700              10 FILLER PIC X(1) VALUE 'P'.
038800     05  FILLER.  10 FILLER PIC X(22) VALUE 'COLONOSCOPY'.
038900              10 FILLER PIC X(1) VALUE 'P'.
039000     05  FILLER.  10 FILLER PIC X(22) VALUE 'MAMMOGRAM'.
039100              10 FILLER PIC X(1) VALUE 'P'.
039200     05  FILLER.  10 FILLER PIC X(22) VALUE 'MAMMOGRAPHY'.
039300              10 FILLER PIC X(1) VALUE 'P'.
039400     05  FILLER.  10 FILLER PIC X(22) VALUE 'BIOPSY'.
039500              10 FILLER PIC X(1) VALUE 'P'.
039600     05  FILLER.  10 FILLER PIC X(22) VALUE 'IMAGING'.
039700              10 FILLER PIC X(1) VALUE 'P'.
039800     05  FILLER.  10 FILLER PIC X(22) VALUE 'ENDOSCOPY'.
039900              10 FILLER PIC X(1) VALUE 'P'.
040000     05  FILLER.  10 FILLER PIC X(22) VALUE 'INJECTION'.
040100              10 FILLER PIC X(1) VALUE 'P'.
040200     05  FILLER.  10 FILLER PIC X(22) VALUE 'DIAGNOSIS'.
040300              10 FILLER PIC X(1) VALUE 'C'.
040400     05  FILLER.  10 FILLER PIC X(22) VALUE 'CONDITION'.
040500              10 FILLER PIC X(1) VALUE 'C'.
040600     05  FILLER.  10 FILLER PIC X(22) VALUE 'DISEASE'.
040700              10 FILLER PIC X(1) VALUE 'C'.
040800     05  FILLER.  10 FILLER PIC X(22) VALUE 'DISORDER'.
040900              10 FILLER PIC X(1) VALUE 'C'.
041000     05  FILLER.  10 FILLER PIC X(22) VALUE 'SYNDROME'.
041100              10 FILLER PIC X(1) VALUE 'C'.
041200     05  FILLER.  10 FILLER PIC X(22) VALUE 'INFECTION'.
041300              10 FILLER PIC X(1) VALUE 'C'.
041400     05  FILLER.  10 FILLER PIC X(22) VALUE 'AGE'.
041500              10 FILLER PIC X(1) VALUE 'a'.
041600     05  FILLER.  10 FILLER PIC X(22) VALUE 'YEARS OLD'.
041700              10 FILLER PIC X(1) VALUE 'a'.
041800     05  FILLER.  10 FILLER PIC X(22) VALUE 'YEARS OF AGE'.
041900              10 FILLER PIC X(1) VALUE 'a'.
042000     05  FILLER.  10 FILLER PIC X(22) VALUE 'ENCOUNTER'.
042100              10 FILLER PIC X(1) VALUE 'n'.
042200     05  FILLER.  10 FILLER PIC X(22) VALUE 'VISIT'.
042300              10 FILLER PIC X(1) VALUE 'n'.
042400     05  FILLER.  10 FILLER PIC X(22) VALUE 'MEDICATION'.
042500              10 FILLER PIC X(1) VALUE 'm'.
042600     05  FILLER.  10 FILLER PIC X(22) VALUE 'DRUG'.
042700              10 FILLER PIC X(1) VALUE 'm'.
042800     05  FILLER.  10 FILLER PIC X(22) VALUE 'PROCEDURE'.
042900              10 FILLER PIC X(1) VALUE 'p'.
043000     05  FILLER.  10 FILLER PIC X(22) VALUE 'CONDITION'.
043100              10 FILLER PIC X(1) VALUE 'c'.
043200     05  FILLER.  10 FILLER PIC X(22) VALUE 'DIAGNOSIS'.
043300              10 FILLER PIC X(1) VALUE 'c'.
043400     05  FILLER.  10 FILLER PIC X(22) VALUE 'AGE'.
043500              10 FILLER PIC X(1) VALUE 'd'.
043600     05  FILLER.  10 FILLER PIC X(22) VALUE 'DEMOGRAPHIC'.
043700              10 FILLER PIC X(1) VALUE 'd'.
043800 01  WS-KEYWORD-TABLE REDEFINES WS-KEYWORD-TABLE-DATA.
043900     05  KW-ENTRY OCCURS 131 TIMES INDEXED BY KW-IDX.
044000         10  KW-TEXT             PIC X(22).
044100         10  KW-CATEGORY-CODE    PIC X(1).
044200
044300 01  WS-SCAN-FIELDS.
044400     05  WS-SCAN-TEXT            PIC X(140).
044500     05  WS-SCAN-WORD-LEN        PIC 9(2)  COMP.
044600     05  WS-SCAN-POS             PIC 9(3)  COMP.
044700     05  WS-SCAN-LIMIT           PIC 9(3)  COMP.
044800     05  WS-TARGET-CODE          PIC X(1).
044900     05  WS-FOUND-SW             PIC X(1).
045000         88  KEYWORD-FOUND        VALUE 'Y'.
045100         88  KEYWORD-NOT-FOUND    VALUE 'N'.
045200
045300 01  WS-NAME-DESC-TEXT           PIC X(140).
045400 01  WS-VS-NAME-TEXT             PIC X(60).
045500
045600 01  MISC-WS-FLDS.
045700     05 LOINC-HALF-CNT           PIC 9(4)  COMP.
045800     05 LAB-LIKE-SW              PIC X(1).
045900        88 IS-LAB-LIKE            VALUE 'Y'.
046000
046100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
046200     05 COMPONENTS-READ          PIC 9(7) COMP.
046300     05 COMPONENTS-WRITTEN       PIC 9(7) COMP.
046400     05 GRAND-TOTAL-COMPS        PIC 9(7) COMP.
046500
046600 01  FLAGS-AND-SWITCHES.
046700     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
046800         88 NO-MORE-DATA VALUE "N".
046900
047000 01  PARA-NAME                   PIC X(20) VALUE SPACES.
047100 01  ABEND-REC.
047200     05  ABEND-REASON            PIC X(40) VALUE SPACES.
047300     05  EXPECTED-VAL            PIC S9(9) VALUE 0.
047400     05  ACTUAL-VAL              PIC S9(9) VALUE 0.
047500     05  FILLER                  PIC X(39) VALUE SPACES.
047600
047700 77  ZERO-VAL                    PIC 9(1) VALUE 0.
047800 77  ONE-VAL                     PIC 9(1) VALUE 1.
047900
048000 PROCEDURE DIVISION.
048100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
048200     PERFORM 100-MAINLINE THRU 100-EXIT
048300             UNTIL NO-MORE-DATA.
048400     PERFORM 999-CLEANUP THRU 999-EXIT.
048500     MOVE +0 TO RETURN-CODE.
048600     GOBACK.
048700
048800 000-HOUSEKEEPING.
048900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
049000     DISPLAY "******** BEGIN JOB CATINFER ********".
049100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
049200     PERFORM 050-LOAD-CATEGORY-TABLE THRU 050-EXIT.
049300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
049400     PERFORM 900-READ-COMPMSTR THRU 900-EXIT.
049500     IF NO-MORE-DATA
049600         MOVE "EMPTY COMPONENT MASTER FILE" TO ABEND-REASON
049700         GO TO 1000-ABEND-RTN.
049800 000-EXIT.
049900     EXIT.
050000
050100 050-LOAD-CATEGORY-TABLE.
050200     MOVE "050-LOAD-CATEGORY-TABLE" TO PARA-NAME.
050300     PERFORM 055-LOAD-ONE-CATEGORY THRU 055-EXIT
050400             VARYING CAT-TOT-IDX FROM 1 BY 1
050500             UNTIL CAT-TOT-IDX > 9.
050800 050-EXIT.
050900     EXIT.

050950 055-LOAD-ONE-CATEGORY.
050960     MOVE CL-CODE(CAT-TOT-IDX)  TO CAT-TOTAL-CODE(CAT-TOT-IDX).
050970     MOVE CL-LABEL(CAT-TOT-IDX) TO CAT-TOTAL-LABEL(CAT-TOT-IDX).
050980     MOVE 0                     TO CAT-TOTAL-COUNT(CAT-TOT-IDX).
050990 055-EXIT.
051000     EXIT.

051100 100-MAINLINE.
051200     MOVE "100-MAINLINE" TO PARA-NAME.
051300     PERFORM 200-INFER-CATEGORY THRU 200-EXIT.
051400     PERFORM 600-BUMP-CATEGORY-TOTAL THRU 600-EXIT.
051500     PERFORM 700-WRITE-CATRPT THRU 700-EXIT.
051600     ADD +1 TO COMPONENTS-WRITTEN.
051700     PERFORM 900-READ-COMPMSTR THRU 900-EXIT.
051800 100-EXIT.
051900     EXIT.
052000
052100******************************************************************
052200* PRIORITY CASCADE - FIRST RULE THAT FIRES WINS.  CATEGORY IS    *
052300* LEFT IN THE MASTER RECORD'S CATEGORY FIELD AND CAT-AUTO-FLAG   *
052400* IS SET TO Y (THIS PROGRAM NEVER HONORS A PRE-SET CATEGORY).   *
052500******************************************************************
052600 200-INFER-CATEGORY.
052700     MOVE "200-INFER-CATEGORY" TO PARA-NAME.
052800     MOVE "Y" TO CAT-AUTO-FLAG.
052900     MOVE COMP-NAME TO WS-NAME-DESC-TEXT(1:60).
053000     MOVE COMP-DESC TO WS-NAME-DESC-TEXT(61:80).
053100     MOVE VS-NAME   TO WS-VS-NAME-TEXT.
053200
053300     MOVE WS-NAME-DESC-TEXT TO WS-SCAN-TEXT.
053400     MOVE 'E' TO WS-TARGET-CODE.
053500     PERFORM 260-SCAN-CATEGORY THRU 260-EXIT.
053600     IF KEYWORD-FOUND
053700         MOVE 'exclusions' TO CATEGORY
053800         GO TO 200-EXIT.
053900
054000     IF ATOMIC-COMPONENT
054100         PERFORM 210-ATOMIC-RULES THRU 210-EXIT
054200     ELSE
054300         PERFORM 240-COMPOSITE-RULES THRU 240-EXIT.
054400 200-EXIT.
054500     EXIT.
054600
054700 210-ATOMIC-RULES.
054800     MOVE "210-ATOMIC-RULES" TO PARA-NAME.
054900     IF RESOURCE-TYPE = 'Patient' OR GENDER-VALUE NOT = SPACES
055000         MOVE 'demographics' TO CATEGORY
055100         GO TO 210-EXIT.
055200
055300     MOVE WS-NAME-DESC-TEXT TO WS-SCAN-TEXT.
055400     MOVE 'a' TO WS-TARGET-CODE.
055500     PERFORM 260-SCAN-CATEGORY THRU 260-EXIT.
055600     IF KEYWORD-FOUND
055700         MOVE 'demographics' TO CATEGORY
055800         GO TO 210-EXIT.
055900
056000     PERFORM 220-RESOURCE-TYPE-MAP THRU 220-EXIT.
056100     IF CATEGORY NOT = SPACES
056200         GO TO 210-EXIT.
056300
056400     PERFORM 230-VALUESET-KEYWORD-MAP THRU 230-EXIT.
056500     IF CATEGORY NOT = SPACES
056600         GO TO 210-EXIT.
056700
056800     MOVE 'clinical-observations' TO CATEGORY.
056900 210-EXIT.
057000     EXIT.
057100
057200 220-RESOURCE-TYPE-MAP.
057300     MOVE "220-RESOURCE-TYPE-MAP" TO PARA-NAME.
057400     MOVE SPACES TO CATEGORY.
057500     IF RESOURCE-TYPE = 'Encounter'
057600         MOVE 'encounters' TO CATEGORY
057700         GO TO 220-EXIT.
057800     IF RESOURCE-TYPE = 'Condition'
057900         MOVE 'conditions' TO CATEGORY
058000         GO TO 220-EXIT.
058100     IF RESOURCE-TYPE = 'Procedure'
058200         MOVE 'procedures' TO CATEGORY
058300         GO TO 220-EXIT.
058400     IF RESOURCE-TYPE = 'MedicationRequest'
058500     OR RESOURCE-TYPE = 'MedicationDispense'
058600     OR RESOURCE-TYPE = 'MedicationAdministration'
058700     OR RESOURCE-TYPE = 'MedicationStatement'
058800     OR RESOURCE-TYPE = 'Immunization'
058900         MOVE 'medications' TO CATEGORY
059000         GO TO 220-EXIT.
059100     IF RESOURCE-TYPE = 'Observation'
059200     OR RESOURCE-TYPE = 'DiagnosticReport'
059300         PERFORM 270-LAB-LIKE-TEST THRU 270-EXIT
059400         IF IS-LAB-LIKE
059420             MOVE 'laboratory' TO CATEGORY
059440             GO TO 220-EXIT
059460         END-IF
059700         MOVE WS-VS-NAME-TEXT TO WS-SCAN-TEXT(1:60)
059800         MOVE SPACES TO WS-SCAN-TEXT(61:80)
059900         MOVE 'S' TO WS-TARGET-CODE
060000         PERFORM 260-SCAN-CATEGORY THRU 260-EXIT
060100         IF KEYWORD-FOUND
060200             MOVE 'assessments' TO CATEGORY
060300             GO TO 220-EXIT
060400         END-IF
060500         MOVE 'clinical-observations' TO CATEGORY
060600         GO TO 220-EXIT.
060700 220-EXIT.
060800     EXIT.
060900
061000******************************************************************
061100* RULE 2D - VALUE-SET NAME AGAINST THE FULL KEYWORD LISTS, IN    *
061200* THE FIXED ORDER: ENCOUNTER, MEDICATION, PROCEDURE, CONDITION,  *
061300* LAB, ASSESSMENT.  ONLY REACHED WHEN 2A-2C LEFT NO CATEGORY.    *
061400******************************************************************
061500 230-VALUESET-KEYWORD-MAP.
061600     MOVE "230-VALUESET-KEYWORD-MAP" TO PARA-NAME.
061700     MOVE SPACES TO CATEGORY.
061800     MOVE WS-VS-NAME-TEXT TO WS-SCAN-TEXT(1:60).
061900     MOVE SPACES TO WS-SCAN-TEXT(61:80).
062000
062100     MOVE 'N' TO WS-TARGET-CODE.
062200     PERFORM 260-SCAN-CATEGORY THRU 260-EXIT.
062300     IF KEYWORD-FOUND
062400         MOVE 'encounters' TO CATEGORY
062500         GO TO 230-EXIT.
062600
062700     MOVE 'M' TO WS-TARGET-CODE.
062800     PERFORM 260-SCAN-CATEGORY THRU 260-EXIT.
062900     IF KEYWORD-FOUND
063000         MOVE 'medications' TO CATEGORY
063100         GO TO 230-EXIT.
063200
063300     MOVE 'P' TO WS-TARGET-CODE.
063400     PERFORM 260-SCAN-CATEGORY THRU 260-EXIT.
063500     IF KEYWORD-FOUND
063600         MOVE 'procedures' TO CATEGORY
063700         GO TO 230-EXIT.
063800
063900     MOVE 'C' TO WS-TARGET-CODE.
064000     PERFORM 260-SCAN-CATEGORY THRU 260-EXIT.
064100     IF KEYWORD-FOUND
064200         MOVE 'conditions' TO CATEGORY
064300         GO TO 230-EXIT.
064400
064500     MOVE 'L' TO WS-TARGET-CODE.
064600     PERFORM 260-SCAN-CATEGORY THRU 260-EXIT.
064700     IF KEYWORD-FOUND
064800         MOVE 'laboratory' TO CATEGORY
064900         GO TO 230-EXIT.
065000
065100     MOVE 'S' TO WS-TARGET-CODE.
065200     PERFORM 260-SCAN-CATEGORY THRU 260-EXIT.
065300     IF KEYWORD-FOUND
065400         MOVE 'assessments' TO CATEGORY.
065500 230-EXIT.
065600     EXIT.
065700
065800******************************************************************
065900* RULE 3 - COMPOSITE KEYWORD CASCADE, NAME+DESCRIPTION AGAINST   *
066000* THE SHORT WORD PAIRS FIRST, THEN THE FULL LAB/ASSESSMENT LISTS*
066100******************************************************************
066200 240-COMPOSITE-RULES.
066300     MOVE "240-COMPOSITE-RULES" TO PARA-NAME.
066400     MOVE WS-NAME-DESC-TEXT TO WS-SCAN-TEXT.
066500
066600     MOVE 'n' TO WS-TARGET-CODE.
066700     PERFORM 260-SCAN-CATEGORY THRU 260-EXIT.
066800     IF KEYWORD-FOUND
066900         MOVE 'encounters' TO CATEGORY
067000         GO TO 240-EXIT.
067100
067200     MOVE 'm' TO WS-TARGET-CODE.
067300     PERFORM 260-SCAN-CATEGORY THRU 260-EXIT.
067400     IF KEYWORD-FOUND
067500         MOVE 'medications' TO CATEGORY
067600         GO TO 240-EXIT.
067700
067800     MOVE 'p' TO WS-TARGET-CODE.
067900     PERFORM 260-SCAN-CATEGORY THRU 260-EXIT.
068000     IF KEYWORD-FOUND
068100         MOVE 'procedures' TO CATEGORY
068200         GO TO 240-EXIT.
068300
068400     MOVE 'c' TO WS-TARGET-CODE.
068500     PERFORM 260-SCAN-CATEGORY THRU 260-EXIT.
068600     IF KEYWORD-FOUND
068700         MOVE 'conditions' TO CATEGORY
068800         GO TO 240-EXIT.
068900
069000     MOVE 'd' TO WS-TARGET-CODE.
069100     PERFORM 260-SCAN-CATEGORY THRU 260-EXIT.
069200     IF KEYWORD-FOUND
069300         MOVE 'demographics' TO CATEGORY
069400         GO TO 240-EXIT.
069500
069600     MOVE 'L' TO WS-TARGET-CODE.
069700     PERFORM 260-SCAN-CATEGORY THRU 260-EXIT.
069800     IF KEYWORD-FOUND
069900         MOVE 'laboratory' TO CATEGORY
070000         GO TO 240-EXIT.
070100
070200     MOVE 'S' TO WS-TARGET-CODE.
070300     PERFORM 260-SCAN-CATEGORY THRU 260-EXIT.
070400     IF KEYWORD-FOUND
070500         MOVE 'assessments' TO CATEGORY
070600         GO TO 240-EXIT.
070700
070800     MOVE 'clinical-observations' TO CATEGORY.
070900 240-EXIT.
071000     EXIT.
071100
071200******************************************************************
071300* GENERIC KEYWORD SCAN - TESTS WS-SCAN-TEXT FOR ANY ENTRY IN     *
071400* WS-KEYWORD-TABLE TAGGED WITH WS-TARGET-CODE.  TRAILING SPACES *
071500* IN KW-TEXT ARE TRIMMED BEFORE THE SUBSTRING COMPARE.           *
071600******************************************************************
071700 260-SCAN-CATEGORY.
071800     MOVE "260-SCAN-CATEGORY" TO PARA-NAME.
071900     MOVE 'N' TO WS-FOUND-SW.
072000     INSPECT WS-SCAN-TEXT CONVERTING
072100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
072200          TO 'abcdefghijklmnopqrstuvwxyz'.
072300     PERFORM 262-SCAN-ONE-ENTRY THRU 262-EXIT
072400             VARYING KW-IDX FROM 1 BY 1
072500             UNTIL KW-IDX > 131 OR KEYWORD-FOUND.
072900 260-EXIT.
073000     EXIT.

072950 262-SCAN-ONE-ENTRY.
072960     IF KW-CATEGORY-CODE(KW-IDX) = WS-TARGET-CODE
072970         PERFORM 265-TEST-ONE-KEYWORD THRU 265-EXIT
072980     END-IF.
072990 262-EXIT.
073050     EXIT.

073200 265-TEST-ONE-KEYWORD.
073300     MOVE 22 TO WS-SCAN-WORD-LEN.
073400     INSPECT KW-TEXT(KW-IDX) CONVERTING
073500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
073600          TO 'abcdefghijklmnopqrstuvwxyz'.
073700     PERFORM 266-TRIM-KEYWORD-LEN THRU 266-EXIT
073800             UNTIL WS-SCAN-WORD-LEN = 0
073900             OR KW-TEXT(KW-IDX)(WS-SCAN-WORD-LEN:1) NOT = SPACE.
074100     IF WS-SCAN-WORD-LEN = 0
074200         GO TO 265-EXIT.

074400     COMPUTE WS-SCAN-LIMIT = 140 - WS-SCAN-WORD-LEN + 1.
074500     PERFORM 267-SCAN-ONE-POSITION THRU 267-EXIT
074550             VARYING WS-SCAN-POS FROM 1 BY 1
074600             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR KEYWORD-FOUND.
075200 265-EXIT.
075300     EXIT.

075320 266-TRIM-KEYWORD-LEN.
075340     SUBTRACT 1 FROM WS-SCAN-WORD-LEN.
075360 266-EXIT.
075380     EXIT.

075400 267-SCAN-ONE-POSITION.
075420     IF WS-SCAN-TEXT(WS-SCAN-POS:WS-SCAN-WORD-LEN) =
075440             KW-TEXT(KW-IDX)(1:WS-SCAN-WORD-LEN)
075460         MOVE 'Y' TO WS-FOUND-SW
075480     END-IF.
075500 267-EXIT.
075520     EXIT.

075540******************************************************************
075600* LAB-LIKE TEST (RULE 2C) - VALUE-SET NAME CONTAINS A LAB        *
075700* KEYWORD, OR MORE THAN HALF ITS CODES ARE LOINC CODES.          *
075800******************************************************************
075900 270-LAB-LIKE-TEST.
076000     MOVE "270-LAB-LIKE-TEST" TO PARA-NAME.
076100     MOVE 'N' TO LAB-LIKE-SW.
076200     MOVE WS-VS-NAME-TEXT TO WS-SCAN-TEXT(1:60).
076300     MOVE SPACES TO WS-SCAN-TEXT(61:140).
076400     MOVE 'L' TO WS-TARGET-CODE.
076500     PERFORM 260-SCAN-CATEGORY THRU 260-EXIT.
076600     IF KEYWORD-FOUND
076700         MOVE 'Y' TO LAB-LIKE-SW
076800         GO TO 270-EXIT.
076900
077000     COMPUTE LOINC-HALF-CNT = VS-CODE-COUNT / 2.
077100     IF VS-LOINC-COUNT > LOINC-HALF-CNT
077200         MOVE 'Y' TO LAB-LIKE-SW.
077300 270-EXIT.
077400     EXIT.
077500
077600 600-BUMP-CATEGORY-TOTAL.
077700     MOVE "600-BUMP-CATEGORY-TOTAL" TO PARA-NAME.
077800     PERFORM 605-BUMP-ONE-CATEGORY THRU 605-EXIT
077900             VARYING CAT-TOT-IDX FROM 1 BY 1
078000             UNTIL CAT-TOT-IDX > 9.
078500 600-EXIT.
078600     EXIT.

078620 605-BUMP-ONE-CATEGORY.
078640     IF CAT-TOTAL-CODE(CAT-TOT-IDX) = CATEGORY
078660         ADD 1 TO CAT-TOTAL-COUNT(CAT-TOT-IDX)
078680         ADD 1 TO GRAND-TOTAL-COMPS
078695     END-IF.
078697 605-EXIT.
078699     EXIT.

078800 700-WRITE-CATRPT.
078900     MOVE "700-WRITE-CATRPT" TO PARA-NAME.
079000     MOVE SPACES TO WS-DETAIL-LINE.
079100     MOVE COMP-ID TO DL-COMP-ID.
079200     MOVE COMP-NAME(1:40) TO DL-COMP-NAME.
079300     PERFORM 705-FIND-CATEGORY-LABEL THRU 705-EXIT
079320             VARYING CAT-TOT-IDX FROM 1 BY 1
079340             UNTIL CAT-TOT-IDX > 9.
079900     MOVE CAT-AUTO-FLAG TO DL-AUTO-FLAG.
080000     WRITE CATEGORY-REPORT-LINE FROM WS-DETAIL-LINE.
080100 700-EXIT.
080200     EXIT.

080220 705-FIND-CATEGORY-LABEL.
080240     IF CAT-TOTAL-CODE(CAT-TOT-IDX) = CATEGORY
080260         MOVE CAT-TOTAL-LABEL(CAT-TOT-IDX) TO DL-CATEGORY-LABEL
080280     END-IF.
080290 705-EXIT.
080295     EXIT.
080300
080400 800-OPEN-FILES.
080500     MOVE "800-OPEN-FILES" TO PARA-NAME.
080600     OPEN INPUT COMPMSTR.
080700     OPEN OUTPUT CATRPT, SYSOUT.
080800 800-EXIT.
080900     EXIT.
081000
081100 850-CLOSE-FILES.
081200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
081300     CLOSE COMPMSTR, CATRPT, SYSOUT.
081400 850-EXIT.
081500     EXIT.
081600
081700 900-READ-COMPMSTR.
081800     MOVE "900-READ-COMPMSTR" TO PARA-NAME.
081900     READ COMPMSTR INTO COMPONENT-MASTER-REC
082000         AT END MOVE "N" TO MORE-DATA-SW
082100         GO TO 900-EXIT
082200     END-READ.
082300     ADD +1 TO COMPONENTS-READ.
082400 900-EXIT.
082500     EXIT.
082600
082700 999-CLEANUP.
082800     MOVE "999-CLEANUP" TO PARA-NAME.
082900     PERFORM 995-WRITE-CATEGORY-TOTAL THRU 995-EXIT
082920             VARYING CAT-TOT-IDX FROM 1 BY 1
082940             UNTIL CAT-TOT-IDX > 9.
083700     MOVE SPACES TO WS-DETAIL-LINE-ALT.
083800     MOVE "** GRAND TOTAL **" TO TL-CAPTION.
083900     MOVE "All Categories" TO TL-CATEGORY-LABEL.
084000     MOVE GRAND-TOTAL-COMPS TO TL-COUNT.
084100     WRITE CATEGORY-REPORT-LINE FROM WS-DETAIL-LINE-ALT.
084200
084300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
084400     DISPLAY "** COMPONENTS READ **".
084500     DISPLAY COMPONENTS-READ.
084600     DISPLAY "** COMPONENTS WRITTEN **".
084700     DISPLAY COMPONENTS-WRITTEN.
084800     DISPLAY "******** NORMAL END OF JOB CATINFER ********".
084900 999-EXIT.
085000     EXIT.
085020
085040 995-WRITE-CATEGORY-TOTAL.
085060     MOVE SPACES TO WS-DETAIL-LINE-ALT.
085080     MOVE "** CATEGORY TOTAL **" TO TL-CAPTION.
085100     MOVE CAT-TOTAL-LABEL(CAT-TOT-IDX) TO TL-CATEGORY-LABEL.
085120     MOVE CAT-TOTAL-COUNT(CAT-TOT-IDX) TO TL-COUNT.
085140     WRITE CATEGORY-REPORT-LINE FROM WS-DETAIL-LINE-ALT.
085160 995-EXIT.
085180     EXIT.

085200 1000-ABEND-RTN.
085300     WRITE SYSOUT-REC FROM ABEND-REC.
085400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
085500     DISPLAY "*** ABNORMAL END OF JOB - CATINFER ***" UPON CONSOLE.
085600     DIVIDE ZERO-VAL INTO ONE-VAL.
