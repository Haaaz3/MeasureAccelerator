000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DJBHASH.
000300 AUTHOR. R. KOWALCZYK.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 07/02/92.
000600 DATE-COMPILED. 07/02/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM - COMPUTES THE DJB2 IDENTITY HASH OF
001300*          A CALLER-BUILT CANONICAL IDENTITY STRING.  HASH STARTS
001400*          AT 5381; EACH CHARACTER CODE IS FOLDED IN BY
001500*          HASH = HASH * 33 + CHAR-CODE, KEPT IN 32-BIT
001600*          ARITHMETIC (WRAPPED BY HAND VIA DIVIDE/REMAINDER SINCE
001700*          THIS SHOP DOES NOT USE INTRINSIC FUNCTIONS).  RESULT
001800*          IS RETURNED AS 8 HEX DIGITS.
001900*
002000*          CALLER (CMPMATCH) BUILDS THE IDENTITY STRING AND PASSES
002100*          ITS EFFECTIVE LENGTH - THIS PROGRAM DOES NOT TRIM
002200*          TRAILING SPACES ITSELF SINCE A LEGITIMATE IDENTITY
002300*          FIELD MAY BE ALL BLANKS.
002400*
002500******************************************************************
002600*  MAINT LOG                                                     *
002700*  07/02/92  RPK ORIGINAL SUBPROGRAM - COMPONENT MATCHING PROJECT *
002750*  09/21/95  RPK DIVIDE REMAINDER CAME BACK NEGATIVE ON SOME      *
002760*                PLATFORMS WHEN THE RUNNING HASH OVERFLOWED PAST  *
002770*                THE SIGN BIT - ADDED THE ABSOLUTE-VALUE FOLD     *
002780*                BEFORE THE REMAINDER STEP SO THE RESULT STAYS A  *
002790*                CLEAN UNSIGNED 32-BIT VALUE                      *
002800*  11/30/08  LH  WIDENED CHARACTER-CODE TABLE TO FULL PRINTABLE   *
002900*                ASCII RANGE (WAS UPPERCASE/DIGITS ONLY)          *
002950*  06/02/11  LH  COMPONENT MATCHING PROJECT SWITCHED ITS IDENTITY  *
002960*                STRING BUILDER TO INCLUDE THE VALUE SET OID -    *
002970*                CONFIRMED THIS SUBPROGRAM NEEDS NO CHANGE SINCE  *
002980*                IT ONLY SEES THE FINISHED STRING AND LENGTH      *
003000*  03/14/15  TVN Y2K+ REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO *
003100*                CHANGES REQUIRED                                *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300******************************************************************
004400* PRINTABLE-ASCII CHARACTER / NUMERIC-CODE TABLE - USED TO LOOK   *
004500* UP EACH CHARACTER'S CODE WITHOUT AN INTRINSIC ORD FUNCTION.     *
004600******************************************************************
004700 01  WS-ASCII-TABLE-DATA.
004730     05  FILLER.
004750         10  FILLER         PIC X(1) VALUE " ".
004770         10  FILLER         PIC 9(3) VALUE 032.
004790     05  FILLER.
004810         10  FILLER         PIC X(1) VALUE "!".
004830         10  FILLER         PIC 9(3) VALUE 033.
004850     05  FILLER.
004870         10  FILLER         PIC X(1) VALUE '"'.
004890         10  FILLER         PIC 9(3) VALUE 034.
004910     05  FILLER.
004930         10  FILLER         PIC X(1) VALUE "#".
004950         10  FILLER         PIC 9(3) VALUE 035.
004970     05  FILLER.
004990         10  FILLER         PIC X(1) VALUE "$".
005010         10  FILLER         PIC 9(3) VALUE 036.
005030     05  FILLER.
005050         10  FILLER         PIC X(1) VALUE "%".
005070         10  FILLER         PIC 9(3) VALUE 037.
005090     05  FILLER.
005110         10  FILLER         PIC X(1) VALUE "&".
005130         10  FILLER         PIC 9(3) VALUE 038.
005150     05  FILLER.
005170         10  FILLER         PIC X(1) VALUE "'".
005190         10  FILLER         PIC 9(3) VALUE 039.
005210     05  FILLER.
005230         10  FILLER         PIC X(1) VALUE "(".
005250         10  FILLER         PIC 9(3) VALUE 040.
005270     05  FILLER.
005290         10  FILLER         PIC X(1) VALUE ")".
005310         10  FILLER         PIC 9(3) VALUE 041.
005330     05  FILLER.
005350         10  FILLER         PIC X(1) VALUE "*".
005370         10  FILLER         PIC 9(3) VALUE 042.
005390     05  FILLER.
005410         10  FILLER         PIC X(1) VALUE "+".
005430         10  FILLER         PIC 9(3) VALUE 043.
005450     05  FILLER.
005470         10  FILLER         PIC X(1) VALUE ",".
005490         10  FILLER         PIC 9(3) VALUE 044.
005510     05  FILLER.
005530         10  FILLER         PIC X(1) VALUE "-".
005550         10  FILLER         PIC 9(3) VALUE 045.
005570     05  FILLER.
005590         10  FILLER         PIC X(1) VALUE ".".
005610         10  FILLER         PIC 9(3) VALUE 046.
005630     05  FILLER.
005650         10  FILLER         PIC X(1) VALUE "/".
005670         10  FILLER         PIC 9(3) VALUE 047.
005690     05  FILLER.
005710         10  FILLER         PIC X(1) VALUE "0".
005730         10  FILLER         PIC 9(3) VALUE 048.
005750     05  FILLER.
005770         10  FILLER         PIC X(1) VALUE "1".
005790         10  FILLER         PIC 9(3) VALUE 049.
005810     05  FILLER.
005830         10  FILLER         PIC X(1) VALUE "2".
005850         10  FILLER         PIC 9(3) VALUE 050.
005870     05  FILLER.
005890         10  FILLER         PIC X(1) VALUE "3".
005910         10  FILLER         PIC 9(3) VALUE 051.
005930     05  FILLER.
005950         10  FILLER         PIC X(1) VALUE "4".
005970         10  FILLER         PIC 9(3) VALUE 052.
005990     05  FILLER.
006010         10  FILLER         PIC X(1) VALUE "5".
006030         10  FILLER         PIC 9(3) VALUE 053.
006050     05  FILLER.
006070         10  FILLER         PIC X(1) VALUE "6".
006090         10  FILLER         PIC 9(3) VALUE 054.
006110     05  FILLER.
006130         10  FILLER         PIC X(1) VALUE "7".
006150         10  FILLER         PIC 9(3) VALUE 055.
006170     05  FILLER.
006190         10  FILLER         PIC X(1) VALUE "8".
006210         10  FILLER         PIC 9(3) VALUE 056.
006230     05  FILLER.
006250         10  FILLER         PIC X(1) VALUE "9".
006270         10  FILLER         PIC 9(3) VALUE 057.
006290     05  FILLER.
006310         10  FILLER         PIC X(1) VALUE ":".
006330         10  FILLER         PIC 9(3) VALUE 058.
006350     05  FILLER.
006370         10  FILLER         PIC X(1) VALUE ";".
006390         10  FILLER         PIC 9(3) VALUE 059.
006410     05  FILLER.
006430         10  FILLER         PIC X(1) VALUE "<".
006450         10  FILLER         PIC 9(3) VALUE 060.
006470     05  FILLER.
006490         10  FILLER         PIC X(1) VALUE "=".
006510         10  FILLER         PIC 9(3) VALUE 061.
006530     05  FILLER.
006550         10  FILLER         PIC X(1) VALUE ">".
006570         10  FILLER         PIC 9(3) VALUE 062.
006590     05  FILLER.
006610         10  FILLER         PIC X(1) VALUE "?".
006630         10  FILLER         PIC 9(3) VALUE 063.
006650     05  FILLER.
006670         10  FILLER         PIC X(1) VALUE "@".
006690         10  FILLER         PIC 9(3) VALUE 064.
006710     05  FILLER.
006730         10  FILLER         PIC X(1) VALUE "A".
006750         10  FILLER         PIC 9(3) VALUE 065.
006770     05  FILLER.
006790         10  FILLER         PIC X(1) VALUE "B".
006810         10  FILLER         PIC 9(3) VALUE 066.
006830     05  FILLER.
006850         10  FILLER         PIC X(1) VALUE "C".
006870         10  FILLER         PIC 9(3) VALUE 067.
006890     05  FILLER.
006910         10  FILLER         PIC X(1) VALUE "D".
006930         10  FILLER         PIC 9(3) VALUE 068.
006950     05  FILLER.
006970         10  FILLER         PIC X(1) VALUE "E".
006990         10  FILLER         PIC 9(3) VALUE 069.
007010     05  FILLER.
007030         10  FILLER         PIC X(1) VALUE "F".
007050         10  FILLER         PIC 9(3) VALUE 070.
007070     05  FILLER.
007090         10  FILLER         PIC X(1) VALUE "G".
007110         10  FILLER         PIC 9(3) VALUE 071.
007130     05  FILLER.
007150         10  FILLER         PIC X(1) VALUE "H".
007170         10  FILLER         PIC 9(3) VALUE 072.
007190     05  FILLER.
007210         10  FILLER         PIC X(1) VALUE "I".
007230         10  FILLER         PIC 9(3) VALUE 073.
007250     05  FILLER.
007270         10  FILLER         PIC X(1) VALUE "J".
007290         10  FILLER         PIC 9(3) VALUE 074.
007310     05  FILLER.
007330         10  FILLER         PIC X(1) VALUE "K".
007350         10  FILLER         PIC 9(3) VALUE 075.
007370     05  FILLER.
007390         10  FILLER         PIC X(1) VALUE "L".
007410         10  FILLER         PIC 9(3) VALUE 076.
007430     05  FILLER.
007450         10  FILLER         PIC X(1) VALUE "M".
007470         10  FILLER         PIC 9(3) VALUE 077.
007490     05  FILLER.
007510         10  FILLER         PIC X(1) VALUE "N".
007530         10  FILLER         PIC 9(3) VALUE 078.
007550     05  FILLER.
007570         10  FILLER         PIC X(1) VALUE "O".
007590         10  FILLER         PIC 9(3) VALUE 079.
007610     05  FILLER.
007630         10  FILLER         PIC X(1) VALUE "P".
007650         10  FILLER         PIC 9(3) VALUE 080.
007670     05  FILLER.
007690         10  FILLER         PIC X(1) VALUE "Q".
007710         10  FILLER         PIC 9(3) VALUE 081.
007730     05  FILLER.
007750         10  FILLER         PIC X(1) VALUE "R".
007770         10  FILLER         PIC 9(3) VALUE 082.
007790     05  FILLER.
007810         10  FILLER         PIC X(1) VALUE "S".
007830         10  FILLER         PIC 9(3) VALUE 083.
007850     05  FILLER.
007870         10  FILLER         PIC X(1) VALUE "T".
007890         10  FILLER         PIC 9(3) VALUE 084.
007910     05  FILLER.
007930         10  FILLER         PIC X(1) VALUE "U".
007950         10  FILLER         PIC 9(3) VALUE 085.
007970     05  FILLER.
007990         10  FILLER         PIC X(1) VALUE "V".
008010         10  FILLER         PIC 9(3) VALUE 086.
008030     05  FILLER.
008050         10  FILLER         PIC X(1) VALUE "W".
008070         10  FILLER         PIC 9(3) VALUE 087.
008090     05  FILLER.
008110         10  FILLER         PIC X(1) VALUE "X".
008130         10  FILLER         PIC 9(3) VALUE 088.
008150     05  FILLER.
008170         10  FILLER         PIC X(1) VALUE "Y".
008190         10  FILLER         PIC 9(3) VALUE 089.
008210     05  FILLER.
008230         10  FILLER         PIC X(1) VALUE "Z".
008250         10  FILLER         PIC 9(3) VALUE 090.
008270     05  FILLER.
008290         10  FILLER         PIC X(1) VALUE "[".
008310         10  FILLER         PIC 9(3) VALUE 091.
008330     05  FILLER.
008350         10  FILLER         PIC X(1) VALUE "\".
008370         10  FILLER         PIC 9(3) VALUE 092.
008390     05  FILLER.
008410         10  FILLER         PIC X(1) VALUE "]".
008430         10  FILLER         PIC 9(3) VALUE 093.
008450     05  FILLER.
008470         10  FILLER         PIC X(1) VALUE "^".
008490         10  FILLER         PIC 9(3) VALUE 094.
008510     05  FILLER.
008530         10  FILLER         PIC X(1) VALUE "_".
008550         10  FILLER         PIC 9(3) VALUE 095.
008570     05  FILLER.
008590         10  FILLER         PIC X(1) VALUE "`".
008610         10  FILLER         PIC 9(3) VALUE 096.
008630     05  FILLER.
008650         10  FILLER         PIC X(1) VALUE "a".
008670         10  FILLER         PIC 9(3) VALUE 097.
008690     05  FILLER.
008710         10  FILLER         PIC X(1) VALUE "b".
008730         10  FILLER         PIC 9(3) VALUE 098.
008750     05  FILLER.
008770         10  FILLER         PIC X(1) VALUE "c".
008790         10  FILLER         PIC 9(3) VALUE 099.
008810     05  FILLER.
008830         10  FILLER         PIC X(1) VALUE "d".
008850         10  FILLER         PIC 9(3) VALUE 100.
008870     05  FILLER.
008890         10  FILLER         PIC X(1) VALUE "e".
008910         10  FILLER         PIC 9(3) VALUE 101.
008930     05  FILLER.
008950         10  FILLER         PIC X(1) VALUE "f".
008970         10  FILLER         PIC 9(3) VALUE 102.
008990     05  FILLER.
009010         10  FILLER         PIC X(1) VALUE "g".
009030         10  FILLER         PIC 9(3) VALUE 103.
009050     05  FILLER.
009070         10  FILLER         PIC X(1) VALUE "h".
009090         10  FILLER         PIC 9(3) VALUE 104.
009110     05  FILLER.
009130         10  FILLER         PIC X(1) VALUE "i".
009150         10  FILLER         PIC 9(3) VALUE 105.
009170     05  FILLER.
009190         10  FILLER         PIC X(1) VALUE "j".
009210         10  FILLER         PIC 9(3) VALUE 106.
009230     05  FILLER.
009250         10  FILLER         PIC X(1) VALUE "k".
009270         10  FILLER         PIC 9(3) VALUE 107.
009290     05  FILLER.
009310         10  FILLER         PIC X(1) VALUE "l".
009330         10  FILLER         PIC 9(3) VALUE 108.
009350     05  FILLER.
009370         10  FILLER         PIC X(1) VALUE "m".
009390         10  FILLER         PIC 9(3) VALUE 109.
009410     05  FILLER.
009430         10  FILLER         PIC X(1) VALUE "n".
009450         10  FILLER         PIC 9(3) VALUE 110.
009470     05  FILLER.
009490         10  FILLER         PIC X(1) VALUE "o".
009510         10  FILLER         PIC 9(3) VALUE 111.
009530     05  FILLER.
009550         10  FILLER         PIC X(1) VALUE "p".
009570         10  FILLER         PIC 9(3) VALUE 112.
009590     05  FILLER.
009610         10  FILLER         PIC X(1) VALUE "q".
009630         10  FILLER         PIC 9(3) VALUE 113.
009650     05  FILLER.
009670         10  FILLER         PIC X(1) VALUE "r".
009690         10  FILLER         PIC 9(3) VALUE 114.
009710     05  FILLER.
009730         10  FILLER         PIC X(1) VALUE "s".
009750         10  FILLER         PIC 9(3) VALUE 115.
009770     05  FILLER.
009790         10  FILLER         PIC X(1) VALUE "t".
009810         10  FILLER         PIC 9(3) VALUE 116.
009830     05  FILLER.
009850         10  FILLER         PIC X(1) VALUE "u".
009870         10  FILLER         PIC 9(3) VALUE 117.
009890     05  FILLER.
009910         10  FILLER         PIC X(1) VALUE "v".
009930         10  FILLER         PIC 9(3) VALUE 118.
009950     05  FILLER.
009970         10  FILLER         PIC X(1) VALUE "w".
009990         10  FILLER         PIC 9(3) VALUE 119.
010010     05  FILLER.
010030         10  FILLER         PIC X(1) VALUE "x".
010050         10  FILLER         PIC 9(3) VALUE 120.
010070     05  FILLER.
010090         10  FILLER         PIC X(1) VALUE "y".
010110         10  FILLER         PIC 9(3) VALUE 121.
010130     05  FILLER.
010150         10  FILLER         PIC X(1) VALUE "z".
010170         10  FILLER         PIC 9(3) VALUE 122.
010190     05  FILLER.
010210         10  FILLER         PIC X(1) VALUE "{".
010230         10  FILLER         PIC 9(3) VALUE 123.
010250     05  FILLER.
010270         10  FILLER         PIC X(1) VALUE "|".
010290         10  FILLER         PIC 9(3) VALUE 124.
010310     05  FILLER.
010330         10  FILLER         PIC X(1) VALUE "}".
010350         10  FILLER         PIC 9(3) VALUE 125.
010370     05  FILLER.
010390         10  FILLER         PIC X(1) VALUE "~".
010410         10  FILLER         PIC 9(3) VALUE 126.
014300 01  WS-ASCII-TABLE REDEFINES WS-ASCII-TABLE-DATA.
014400     05  ASCII-ENTRY OCCURS 95 TIMES INDEXED BY ASCII-IDX.
014500         10  ASCII-CHAR          PIC X(1).
014600         10  ASCII-CODE          PIC 9(3).
014700
014800 01  WS-HEX-DIGITS               PIC X(16) VALUE "0123456789ABCDEF".
014820 01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGITS.
014840     05  HEX-DIGIT-CHAR          PIC X(1) OCCURS 16 TIMES.
014900
015000 01  WS-WORK-FIELDS.
015100     05  WS-HASH                 PIC 9(10) COMP.
015200     05  WS-TEMP                 PIC 9(13) COMP.
015300     05  WS-QUOT                 PIC 9(13) COMP.
015400     05  WS-CHAR-CODE             PIC 9(3)  COMP.
015500     05  WS-CUR-CHAR              PIC X(1).
015600     05  WS-POS                   PIC 9(3)  COMP.
015700     05  WS-HEX-WORK              PIC 9(10) COMP.
015800     05  WS-HEX-REM               PIC 9(2)  COMP.
015900     05  WS-HEX-POS               PIC 9(2)  COMP.
016000
016100 LINKAGE SECTION.
016200 01  LK-IDENTITY-STRING          PIC X(200).
016220 01  LK-IDENTITY-TABLE REDEFINES LK-IDENTITY-STRING.
016240     05  LK-IDENTITY-CHAR        PIC X(1) OCCURS 200 TIMES.
016300 01  LK-IDENT-LEN                PIC 9(3).
016400 01  LK-HASH-HEX                 PIC X(8).
016500
016600 PROCEDURE DIVISION USING LK-IDENTITY-STRING, LK-IDENT-LEN,
016700                          LK-HASH-HEX.
016800     MOVE 5381 TO WS-HASH.
016900     MOVE SPACES TO LK-HASH-HEX.
017000     PERFORM 200-HASH-ONE-CHAR THRU 200-EXIT
017100             VARYING WS-POS FROM 1 BY 1
017200             UNTIL WS-POS > LK-IDENT-LEN.
017300     PERFORM 300-HASH-TO-HEX THRU 300-EXIT.
017400     GOBACK.
017500
017600 200-HASH-ONE-CHAR.
017700     MOVE LK-IDENTITY-CHAR(WS-POS) TO WS-CUR-CHAR.
017800     PERFORM 210-LOOKUP-CHAR-CODE THRU 210-EXIT.
017900     COMPUTE WS-TEMP = WS-HASH * 33 + WS-CHAR-CODE.
018000     DIVIDE WS-TEMP BY 4294967296 GIVING WS-QUOT
018100                                  REMAINDER WS-HASH.
018200 200-EXIT.
018300     EXIT.
018400
018500 210-LOOKUP-CHAR-CODE.
018600     MOVE 0 TO WS-CHAR-CODE.
018700     SET ASCII-IDX TO 1.
018800     SEARCH ASCII-ENTRY
018900         AT END
019000             CONTINUE
019100         WHEN ASCII-CHAR(ASCII-IDX) = WS-CUR-CHAR
019200             MOVE ASCII-CODE(ASCII-IDX) TO WS-CHAR-CODE
019300     END-SEARCH.
019400 210-EXIT.
019500     EXIT.
019600
019700******************************************************************
019800* RENDER WS-HASH (0-4294967295) AS 8 HEX DIGITS, MOST SIGNIFICANT *
019900* NIBBLE FIRST, BY REPEATED DIVISION BY 16.                       *
020000******************************************************************
020100 300-HASH-TO-HEX.
020200     MOVE WS-HASH TO WS-HEX-WORK.
020300     PERFORM 310-HEX-ONE-DIGIT THRU 310-EXIT
020400             VARYING WS-HEX-POS FROM 8 BY -1
020500             UNTIL WS-HEX-POS < 1.
020600 300-EXIT.
020700     EXIT.
020800
020900 310-HEX-ONE-DIGIT.
021000     DIVIDE WS-HEX-WORK BY 16 GIVING WS-HEX-WORK
021100                              REMAINDER WS-HEX-REM.
021200     MOVE HEX-DIGIT-CHAR(WS-HEX-REM + 1) TO
021300          LK-HASH-HEX(WS-HEX-POS:1).
021400 310-EXIT.
021500     EXIT.
