000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LIBMAINT.
000300 AUTHOR. L. HARTWELL.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/25/88.
000600 DATE-COMPILED. 03/25/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES A STREAM OF MAINTENANCE
001300*          TRANSACTIONS AGAINST THE CLINICAL CRITERIA COMPONENT
001400*          MASTER - CREATE, UPDATE, SET-CATEGORY, NEW-VERSION,
001500*          APPROVE, ARCHIVE, ADD-USAGE AND REMOVE-USAGE.  THE
001600*          ENTIRE MASTER IS HELD IN AN IN-MEMORY TABLE FOR THE
001700*          RUN; CREATE AND UPDATE RE-RUN THE CATEGORY-INFERENCE
001800*          AND COMPLEXITY-CALCULATOR RULES (CARRIED HERE IN
001900*          CONDENSED FORM - SEE CATINFER AND CPLXCALC FOR THE
002000*          FULL BATCH JOBS) AGAINST THE ONE COMPONENT AFFECTED.
002100*          AT END OF THE TRANSACTION STREAM THE WHOLE TABLE IS
002200*          REWRITTEN TO THE MASTER OUTPUT FILE, FOLLOWED BY A
002300*          CATEGORY/STATUS COUNT STATISTICS REPORT.
002400*
002500******************************************************************
002600*
002700*              INPUT FILE 1         -   CPLIB.COMPONENT.MASTER
002800*
002900*              INPUT FILE 2         -   CPLIB.MAINT.TRANSACTIONS
003000*
003100*              OUTPUT FILE 1        -   CPLIB.COMPONENT.MASTER.NEW
003200*
003300*              OUTPUT FILE 2        -   CPLIB.LIBRARY.STATISTICS
003400*
003500*              DUMP FILE            -   SYSOUT
003600*
003700******************************************************************
003800*  MAINT LOG                                                     *
003900*  03/25/88  LH  ORIGINAL PROGRAM - COMPONENT LIBRARY STANDARDS   *
004000*                COMMITTEE MAINTENANCE-TRANSACTION DESIGN         *
004100*  09/09/91  LH  ADDED ZERO-CODES-FLOOR TO THE INLINE COMPLEXITY  *
004200*                RULES TO MATCH THE CPLXCALC BATCH JOB            *
004300*  04/21/94  RPK ADDED COMPOSITE NESTING-DEPTH BONUS TO THE       *
004400*                INLINE COMPLEXITY RULES                         *
004500*  11/30/98  TVN Y2K REVIEW - WS-DATE IS A 6-BYTE ACCEPT FROM     *
004600*                DATE, NO WINDOWING NEEDED - ONLY USED FOR LAST-  *
004700*                USED AND APPROVAL TIMESTAMPS, NOT COMPARED       *
004800*  06/15/02  RPK ADDED ADD-USAGE / REMOVE-USAGE TRANSACTION CODES *
004900*                PER REQUEST #2091                                *
005000*  02/26/09  LH  ADDED CATEGORY/STATUS COUNT STATISTICS REPORT    *
005100*  10/12/15  TVN WIDENED THE UPDATE-TRANSACTION CATEGORY-OVERRIDE *
005200*                TEST PER AUDIT #4471 - A BLANK TRANSACTION       *
005300*                CATEGORY NO LONGER FORCES A MANUAL OVERRIDE      *
005400*  03/02/16  TVN NOTE - APPROVER NAME AND APPROVAL TIMESTAMP, AND *
005500*                THE USAGE MEASURE-ID LIST, ARE WORKING-STORAGE   *
005600*                ONLY.  COMPMSTR COPYBOOK HAS NO ROOM FOR THEM -  *
005700*                SEE TICKET #4610 TO WIDEN THE LAYOUT SOMEDAY     *
005750*  03/02/17  LH  690-SCORE-COMPOSITE WAS ADDING THE NESTING-DEPTH *
005760*                BONUS TWICE, SAME AS THE CPLXCALC BATCH JOB -    *
005770*                694-RESOLVE-CHILD ALREADY BUMPS WS-MAX-CHILD-    *
005780*                NEST BY ONE OVER THE CHILD.  DROPPED THE EXTRA   *
005790*                +1 HERE TO MATCH - AUDIT #4618                   *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000
007100     SELECT COMPMSTR
007200     ASSIGN TO UT-S-COMPMSTR
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT MAINTRX
007700     ASSIGN TO UT-S-MAINTRX
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100     SELECT COMPMSTR-OUT
008200     ASSIGN TO UT-S-NEWMSTR
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600     SELECT LIBRPT
008700     ASSIGN TO UT-S-LIBRPT
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS OFCODE.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  SYSOUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 130 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS SYSOUT-REC.
009900 01  SYSOUT-REC  PIC X(130).
010000
010100****** ONE RECORD PER LIBRARY COMPONENT, ATOMIC OR COMPOSITE.
010200****** SEE COMPMSTR COPYBOOK FOR THE FULL FIELD LAYOUT.
010300 FD  COMPMSTR
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 540 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS FD-COMPMSTR-REC.
010900 01  FD-COMPMSTR-REC.
011000     05  FILLER                  PIC X(540).
011100
011200****** ONE MAINTENANCE TRANSACTION PER RECORD, SAME 540-BYTE
011300****** LAYOUT AS THE MASTER - SEE COMPMSTR COPYBOOK, THE
011400****** MAINT-TRANSACTION-REC REDEFINITION.
011500 FD  MAINTRX
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 540 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS FD-MAINTRX-REC.
012100 01  FD-MAINTRX-REC.
012200     05  FILLER                  PIC X(540).
012300
012400****** THE UPDATED MASTER, REWRITTEN IN FULL AT END OF THE
012500****** TRANSACTION STREAM - ONE RECORD PER LIBRARY COMPONENT.
012600 FD  COMPMSTR-OUT
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 540 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS FD-COMPMSTR-OUT-REC.
013200 01  FD-COMPMSTR-OUT-REC.
013300     05  FILLER                  PIC X(540).
013400
013500****** ONE TRANSACTION-COUNT LINE, CATEGORY COUNT LINES AND
013600****** APPROVAL-STATUS COUNT LINES AT END OF THE RUN.
013700 FD  LIBRPT
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 132 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS LIBRARY-REPORT-LINE.
014300 01  LIBRARY-REPORT-LINE   PIC X(132).
014400
014500 WORKING-STORAGE SECTION.
014600
014700 01  FILE-STATUS-CODES.
014800     05  OFCODE                  PIC X(2).
014900         88  CODE-WRITE    VALUE SPACES.
015000
015100     COPY COMPMSTR.
015200
015300******************************************************************
015400* IN-MEMORY COMPONENT MASTER TABLE - THE ENTIRE LIBRARY IS HELD  *
015500* HERE FOR THE DURATION OF THE RUN.  TRANSACTIONS UPDATE ENTRIES *
015600* IN PLACE OR APPEND A NEW ONE (CREATE); AT END OF RUN THE WHOLE  *
015700* TABLE IS REWRITTEN TO COMPMSTR-OUT.  APPROVER NAME, APPROVAL   *
015800* TIMESTAMP, USAGE MEASURE-ID LIST AND LAST-USED DATE, AND THE   *
015900* COMPLEXITY SCORE/NEST-DEPTH, HAVE NO HOME IN THE PHYSICAL      *
016000* MASTER LAYOUT - THEY LIVE HERE ONLY FOR THE LIFE OF THIS JOB.  *
016100******************************************************************
016200 01  WS-LIBRARY-TABLE.
016300     05  LIB-ENTRY OCCURS 500 TIMES INDEXED BY LIB-IDX LIB-IDX2.
016400         10  LIB-COMP-ID             PIC X(20).
016500         10  LIB-COMP-TYPE           PIC X(01).
016600             88  LIB-IS-ATOMIC        VALUE "A".
016700             88  LIB-IS-COMPOSITE     VALUE "C".
016800         10  LIB-COMP-NAME           PIC X(60).
016900         10  LIB-COMP-DESC           PIC X(80).
017000         10  LIB-RESOURCE-TYPE       PIC X(25).
017100         10  LIB-GENDER-VALUE        PIC X(06).
017200         10  LIB-VS-OID              PIC X(30).
017300         10  LIB-VS-NAME             PIC X(60).
017400         10  LIB-VS-CODE-COUNT       PIC 9(04).
017500         10  LIB-VS-LOINC-COUNT      PIC 9(04).
017600         10  LIB-TIMING-PRESENT      PIC X(01).
017700             88  LIB-TIMING-IS-PRES   VALUE "Y".
017800         10  LIB-TIMING-OPERATOR     PIC X(15).
017900         10  LIB-TIMING-QUANTITY     PIC 9(04).
018000         10  LIB-TIMING-UNIT         PIC X(10).
018100         10  LIB-TIMING-POSITION     PIC X(20).
018200         10  LIB-TIMING-REFERENCE    PIC X(30).
018300         10  LIB-NEGATION-FLAG       PIC X(01).
018400             88  LIB-NEGATION-ON      VALUE "Y".
018500         10  LIB-LOGICAL-OPERATOR    PIC X(03).
018600             88  LIB-OPER-IS-AND      VALUE "AND".
018700         10  LIB-CHILD-COUNT         PIC 9(02).
018800         10  LIB-CHILD-ID OCCURS 5 TIMES
018900                                     PIC X(20).
019000         10  LIB-VERSION-ID          PIC X(08).
019100         10  LIB-APPROVAL-STATUS     PIC X(14).
019200             88  LIB-STATUS-DRAFT     VALUE "draft".
019300             88  LIB-STATUS-APPROVED  VALUE "approved".
019400             88  LIB-STATUS-ARCHIVED  VALUE "archived".
019500         10  LIB-CATEGORY            PIC X(21).
019600         10  LIB-CAT-AUTO-FLAG       PIC X(01).
019700             88  LIB-CATEGORY-AUTO    VALUE "Y".
019800         10  LIB-USAGE-COUNT         PIC 9(04).
019900         10  LIB-SCORE               PIC 9(03) COMP.
020000         10  LIB-NEST-DEPTH          PIC 9(02) COMP.
020100         10  LIB-USAGE-ID OCCURS 5 TIMES
020200                                     PIC X(20).
020300         10  LIB-LAST-USED           PIC X(08).
020400         10  LIB-APPROVED-BY         PIC X(20).
020500         10  LIB-APPROVED-TS         PIC X(08).
020600         10  FILLER                  PIC X(10).
020700
020800******************************************************************
020900* CATEGORY CODE / DISPLAY LABEL TABLE - SAME NINE CATEGORIES AND  *
021000* LABELS AS THE CATINFER BATCH JOB, USED HERE FOR THE STATISTICS  *
021100* TRAILER AND AS THE TARGET SET FOR 600-RECATEGORIZE.             *
021200******************************************************************
021300 01  WS-CATEGORY-LABELS-DATA.
021400     05  FILLER.
021500         10  FILLER PIC X(21) VALUE 'demographics'.
021600         10  FILLER PIC X(21) VALUE 'Demographics'.
021700     05  FILLER.
021800         10  FILLER PIC X(21) VALUE 'encounters'.
021900         10  FILLER PIC X(21) VALUE 'Encounters'.
022000     05  FILLER.
022100         10  FILLER PIC X(21) VALUE 'conditions'.
022200         10  FILLER PIC X(21) VALUE 'Conditions'.
022300     05  FILLER.
022400         10  FILLER PIC X(21) VALUE 'procedures'.
022500         10  FILLER PIC X(21) VALUE 'Procedures'.
022600     05  FILLER.
022700         10  FILLER PIC X(21) VALUE 'medications'.
022800         10  FILLER PIC X(21) VALUE 'Medications'.
022900     05  FILLER.
023000         10  FILLER PIC X(21) VALUE 'assessments'.
023100         10  FILLER PIC X(21) VALUE 'Assessments'.
023200     05  FILLER.
023300         10  FILLER PIC X(21) VALUE 'laboratory'.
023400         10  FILLER PIC X(21) VALUE 'Laboratory'.
023500     05  FILLER.
023600         10  FILLER PIC X(21) VALUE 'clinical-observations'.
023700         10  FILLER PIC X(21) VALUE 'Clinical Observations'.
023800     05  FILLER.
023900         10  FILLER PIC X(21) VALUE 'exclusions'.
024000         10  FILLER PIC X(21) VALUE 'Exclusions'.
024100 01  WS-CATEGORY-LABELS REDEFINES WS-CATEGORY-LABELS-DATA.
024200     05  CL-ENTRY OCCURS 9 TIMES.
024300         10  CL-CODE             PIC X(21).
024400         10  CL-LABEL            PIC X(21).
024500
024600 01  CATEGORY-TOTALS-TABLE.
024700     05  CAT-TOTAL-ENTRY OCCURS 9 TIMES INDEXED BY CAT-TOT-IDX.
024800         10  CAT-TOTAL-CODE      PIC X(21).
024900         10  CAT-TOTAL-LABEL     PIC X(21).
025000         10  CAT-TOTAL-COUNT     PIC 9(7) COMP.
025100
025200******************************************************************
025300* APPROVAL-STATUS CODE TABLE - FOUR STATUSES, DIRECT-INDEXED FOR  *
025400* THE STATISTICS TRAILER (1=DRAFT 2=PENDING 3=APPROVED 4=ARCHIVE)*
025500******************************************************************
025600 01  WS-STATUS-LABELS-DATA.
025700     05  FILLER PIC X(14) VALUE 'draft'.
025800     05  FILLER PIC X(14) VALUE 'pending_review'.
025900     05  FILLER PIC X(14) VALUE 'approved'.
026000     05  FILLER PIC X(14) VALUE 'archived'.
026100 01  WS-STATUS-LABELS REDEFINES WS-STATUS-LABELS-DATA.
026200     05  ST-LABEL OCCURS 4 TIMES   PIC X(14).
026300
026400 01  STATUS-TOTALS-TABLE.
026500     05  ST-TOTAL-COUNT OCCURS 4 TIMES
026600                         INDEXED BY ST-TOT-IDX PIC 9(7) COMP.
026700
026800******************************************************************
026900* COMBINED KEYWORD TABLE - THE SAME CATEGORY-INFERENCE KEYWORD    *
027000* LISTS CARRIED IN THE CATINFER BATCH JOB, DUPLICATED HERE SO A   *
027100* SINGLE MAINTENANCE TRANSACTION CAN BE RE-CATEGORIZED WITHOUT    *
027200* SHELLING OUT TO A SEPARATE JOB STEP.  SEE CATINFER FOR THE      *
027300* CODE-LETTER LEGEND.                                             *
027400******************************************************************
027500 01  WS-KEYWORD-TABLE-DATA.
027600     05  FILLER.  10 FILLER PIC X(22) VALUE 'HOSPICE'.
027700              10 FILLER PIC X(1) VALUE 'E'.
027800     05  FILLER.  10 FILLER PIC X(22) VALUE 'PALLIATIVE'.
027900              10 FILLER PIC X(1) VALUE 'E'.
028000     05  FILLER.  10 FILLER PIC X(22) VALUE 'END OF LIFE'.
028100              10 FILLER PIC X(1) VALUE 'E'.
028200     05  FILLER.  10 FILLER PIC X(22) VALUE 'END-OF-LIFE'.
028300              10 FILLER PIC X(1) VALUE 'E'.
028400     05  FILLER.  10 FILLER PIC X(22) VALUE 'TERMINAL'.
028500              10 FILLER PIC X(1) VALUE 'E'.
028600     05  FILLER.  10 FILLER PIC X(22) VALUE 'EXCLUSION'.
028700              10 FILLER PIC X(1) VALUE 'E'.
028800     05  FILLER.  10 FILLER PIC X(22) VALUE 'EXCEPTION'.
028900              10 FILLER PIC X(1) VALUE 'E'.
029000     05  FILLER.  10 FILLER PIC X(22) VALUE 'ADVANCED ILLNESS'.
029100              10 FILLER PIC X(1) VALUE 'E'.
029200     05  FILLER.  10 FILLER PIC X(22) VALUE 'FRAILTY'.
029300              10 FILLER PIC X(1) VALUE 'E'.
029400     05  FILLER.  10 FILLER PIC X(22) VALUE 'DEMENTIA'.
029500              10 FILLER PIC X(1) VALUE 'E'.
029600     05  FILLER.  10 FILLER PIC X(22) VALUE 'NURSING FACILITY'.
029700              10 FILLER PIC X(1) VALUE 'E'.
029800     05  FILLER.  10 FILLER PIC X(22) VALUE 'LONG-TERM CARE'.
029900              10 FILLER PIC X(1) VALUE 'E'.
030000     05  FILLER.  10 FILLER PIC X(22) VALUE 'SKILLED NURSING'.
030100              10 FILLER PIC X(1) VALUE 'E'.
030200     05  FILLER.  10 FILLER PIC X(22) VALUE 'HBA1C'.
030300              10 FILLER PIC X(1) VALUE 'L'.
030400     05  FILLER.  10 FILLER PIC X(22) VALUE 'HEMOGLOBIN A1C'.
030500              10 FILLER PIC X(1) VALUE 'L'.
030600     05  FILLER.  10 FILLER PIC X(22) VALUE 'GLYCATED'.
030700              10 FILLER PIC X(1) VALUE 'L'.
030800     05  FILLER.  10 FILLER PIC X(22) VALUE 'GLUCOSE'.
030900              10 FILLER PIC X(1) VALUE 'L'.
031000     05  FILLER.  10 FILLER PIC X(22) VALUE 'CHOLESTEROL'.
031100              10 FILLER PIC X(1) VALUE 'L'.
031200     05  FILLER.  10 FILLER PIC X(22) VALUE 'LDL'.
031300              10 FILLER PIC X(1) VALUE 'L'.
031400     05  FILLER.  10 FILLER PIC X(22) VALUE 'HDL'.
031500              10 FILLER PIC X(1) VALUE 'L'.
031600     05  FILLER.  10 FILLER PIC X(22) VALUE 'TRIGLYCERIDE'.
031700              10 FILLER PIC X(1) VALUE 'L'.
031800     05  FILLER.  10 FILLER PIC X(22) VALUE 'CREATININE'.
031900              10 FILLER PIC X(1) VALUE 'L'.
032000     05  FILLER.  10 FILLER PIC X(22) VALUE 'EGFR'.
032100              10 FILLER PIC X(1) VALUE 'L'.
032200     05  FILLER.  10 FILLER PIC X(22) VALUE 'BUN'.
032300              10 FILLER PIC X(1) VALUE 'L'.
032400     05  FILLER.  10 FILLER PIC X(22) VALUE 'BLOOD UREA'.
032500              10 FILLER PIC X(1) VALUE 'L'.
032600     05  FILLER.  10 FILLER PIC X(22) VALUE 'POTASSIUM'.
032700              10 FILLER PIC X(1) VALUE 'L'.
032800     05  FILLER.  10 FILLER PIC X(22) VALUE 'SODIUM'.
032900              10 FILLER PIC X(1) VALUE 'L'.
033000     05  FILLER.  10 FILLER PIC X(22) VALUE 'CALCIUM'.
033100              10 FILLER PIC X(1) VALUE 'L'.
033200     05  FILLER.  10 FILLER PIC X(22) VALUE 'MAGNESIUM'.
033300              10 FILLER PIC X(1) VALUE 'L'.
033400     05  FILLER.  10 FILLER PIC X(22) VALUE 'ALBUMIN'.
033500              10 FILLER PIC X(1) VALUE 'L'.
033600     05  FILLER.  10 FILLER PIC X(22) VALUE 'BILIRUBIN'.
033700              10 FILLER PIC X(1) VALUE 'L'.
033800     05  FILLER.  10 FILLER PIC X(22) VALUE 'AST'.
033900              10 FILLER PIC X(1) VALUE 'L'.
034000     05  FILLER.  10 FILLER PIC X(22) VALUE 'ALT'.
034100              10 FILLER PIC X(1) VALUE 'L'.
034200     05  FILLER.  10 FILLER PIC X(22) VALUE 'ALKALINE PHOSPHATASE'.
034300              10 FILLER PIC X(1) VALUE 'L'.
034400     05  FILLER.  10 FILLER PIC X(22) VALUE 'TSH'.
034500              10 FILLER PIC X(1) VALUE 'L'.
034600     05  FILLER.  10 FILLER PIC X(22) VALUE 'THYROID'.
034700              10 FILLER PIC X(1) VALUE 'L'.
034800     05  FILLER.  10 FILLER PIC X(22) VALUE 'T3'.
034900              10 FILLER PIC X(1) VALUE 'L'.
035000     05  FILLER.  10 FILLER PIC X(22) VALUE 'T4'.
035100              10 FILLER PIC X(1) VALUE 'L'.
035200     05  FILLER.  10 FILLER PIC X(22) VALUE 'HEMOGLOBIN'.
035300              10 FILLER PIC X(1) VALUE 'L'.
035400     05  FILLER.  10 FILLER PIC X(22) VALUE 'HEMATOCRIT'.
035500              10 FILLER PIC X(1) VALUE 'L'.
035600     05  FILLER.  10 FILLER PIC X(22) VALUE 'PLATELET'.
035700              10 FILLER PIC X(1) VALUE 'L'.
035800     05  FILLER.  10 FILLER PIC X(22) VALUE 'WBC'.
035900              10 FILLER PIC X(1) VALUE 'L'.
036000     05  FILLER.  10 FILLER PIC X(22) VALUE 'RBC'.
036100              10 FILLER PIC X(1) VALUE 'L'.
036200     05  FILLER.  10 FILLER PIC X(22) VALUE 'INR'.
036300              10 FILLER PIC X(1) VALUE 'L'.
036400     05  FILLER.  10 FILLER PIC X(22) VALUE 'PT'.
036500              10 FILLER PIC X(1) VALUE 'L'.
036600     05  FILLER.  10 FILLER PIC X(22) VALUE 'PTT'.
036700              10 FILLER PIC X(1) VALUE 'L'.
036800     05  FILLER.  10 FILLER PIC X(22) VALUE 'BLOOD COUNT'.
036900              10 FILLER PIC X(1) VALUE 'L'.
037000     05  FILLER.  10 FILLER PIC X(22) VALUE 'CBC'.
037100              10 FILLER PIC X(1) VALUE 'L'.
037200     05  FILLER.  10 FILLER PIC X(22) VALUE 'METABOLIC PANEL'.
037300              10 FILLER PIC X(1) VALUE 'L'.
037400     05  FILLER.  10 FILLER PIC X(22) VALUE 'LIPID PANEL'.
037500              10 FILLER PIC X(1) VALUE 'L'.
037600     05  FILLER.  10 FILLER PIC X(22) VALUE 'URINALYSIS'.
037700              10 FILLER PIC X(1) VALUE 'L'.
037800     05  FILLER.  10 FILLER PIC X(22) VALUE 'URINE'.
037900              10 FILLER PIC X(1) VALUE 'L'.
038000     05  FILLER.  10 FILLER PIC X(22) VALUE 'SERUM'.
038100              10 FILLER PIC X(1) VALUE 'L'.
038200     05  FILLER.  10 FILLER PIC X(22) VALUE 'PLASMA'.
038300              10 FILLER PIC X(1) VALUE 'L'.
038400     05  FILLER.  10 FILLER PIC X(22) VALUE 'LABORATORY'.
038500              10 FILLER PIC X(1) VALUE 'L'.
038600     05  FILLER.  10 FILLER PIC X(22) VALUE 'LAB RESULT'.
038700              10 FILLER PIC X(1) VALUE 'L'.
038800     05  FILLER.  10 FILLER PIC X(22) VALUE 'PHQ'.
038900              10 FILLER PIC X(1) VALUE 'S'.
039000     05  FILLER.  10 FILLER PIC X(22) VALUE 'GAD'.
039100              10 FILLER PIC X(1) VALUE 'S'.
039200     05  FILLER.  10 FILLER PIC X(22) VALUE 'AUDIT'.
039300              10 FILLER PIC X(1) VALUE 'S'.
039400     05  FILLER.  10 FILLER PIC X(22) VALUE 'DAST'.
039500              10 FILLER PIC X(1) VALUE 'S'.
039600     05  FILLER.  10 FILLER PIC X(22) VALUE 'SCREENING'.
039700              10 FILLER PIC X(1) VALUE 'S'.
039800     05  FILLER.  10 FILLER PIC X(22) VALUE 'SURVEY'.
039900              10 FILLER PIC X(1) VALUE 'S'.
040000     05  FILLER.  10 FILLER PIC X(22) VALUE 'QUESTIONNAIRE'.
040100              10 FILLER PIC X(1) VALUE 'S'.
040200     05  FILLER.  10 FILLER PIC X(22) VALUE 'ASSESSMENT'.
040300              10 FILLER PIC X(1) VALUE 'S'.
040400     05  FILLER.  10 FILLER PIC X(22) VALUE 'SCORE'.
040500              10 FILLER PIC X(1) VALUE 'S'.
040600     05  FILLER.  10 FILLER PIC X(22) VALUE 'SCALE'.
040700              10 FILLER PIC X(1) VALUE 'S'.
040800     05  FILLER.  10 FILLER PIC X(22) VALUE 'INDEX'.
040900              10 FILLER PIC X(1) VALUE 'S'.
041000     05  FILLER.  10 FILLER PIC X(22) VALUE 'FALL RISK'.
041100              10 FILLER PIC X(1) VALUE 'S'.
041200     05  FILLER.  10 FILLER PIC X(22) VALUE 'DEPRESSION'.
041300              10 FILLER PIC X(1) VALUE 'S'.
041400     05  FILLER.  10 FILLER PIC X(22) VALUE 'ANXIETY'.
041500              10 FILLER PIC X(1) VALUE 'S'.
041600     05  FILLER.  10 FILLER PIC X(22) VALUE 'SUBSTANCE'.
041700              10 FILLER PIC X(1) VALUE 'S'.
041800     05  FILLER.  10 FILLER PIC X(22) VALUE 'COGNITIVE'.
041900              10 FILLER PIC X(1) VALUE 'S'.
042000     05  FILLER.  10 FILLER PIC X(22) VALUE 'FUNCTIONAL'.
042100              10 FILLER PIC X(1) VALUE 'S'.
042200     05  FILLER.  10 FILLER PIC X(22) VALUE 'ADL'.
042300              10 FILLER PIC X(1) VALUE 'S'.
042400     05  FILLER.  10 FILLER PIC X(22) VALUE 'IADL'.
042500              10 FILLER PIC X(1) VALUE 'S'.
042600     05  FILLER.  10 FILLER PIC X(22) VALUE 'PAIN'.
042700              10 FILLER PIC X(1) VALUE 'S'.
042800     05  FILLER.  10 FILLER PIC X(22) VALUE 'QUALITY OF LIFE'.
042900              10 FILLER PIC X(1) VALUE 'S'.
043000     05  FILLER.  10 FILLER PIC X(22) VALUE 'NUTRITION'.
043100              10 FILLER PIC X(1) VALUE 'S'.
043200     05  FILLER.  10 FILLER PIC X(22) VALUE 'SOCIAL DETERMINANT'.
043300              10 FILLER PIC X(1) VALUE 'S'.
043400     05  FILLER.  10 FILLER PIC X(22) VALUE 'SDOH'.
043500              10 FILLER PIC X(1) VALUE 'S'.
043600     05  FILLER.  10 FILLER PIC X(22) VALUE 'TOBACCO'.
043700              10 FILLER PIC X(1) VALUE 'S'.
043800     05  FILLER.  10 FILLER PIC X(22) VALUE 'ALCOHOL'.
043900              10 FILLER PIC X(1) VALUE 'S'.
044000     05  FILLER.  10 FILLER PIC X(22) VALUE 'READINESS'.
044100              10 FILLER PIC X(1) VALUE 'S'.
044200     05  FILLER.  10 FILLER PIC X(22) VALUE 'VISIT'.
044300              10 FILLER PIC X(1) VALUE 'N'.
044400     05  FILLER.  10 FILLER PIC X(22) VALUE 'ENCOUNTER'.
044500              10 FILLER PIC X(1) VALUE 'N'.
044600     05  FILLER.  10 FILLER PIC X(22) VALUE 'OFFICE'.
044700              10 FILLER PIC X(1) VALUE 'N'.
044800     05  FILLER.  10 FILLER PIC X(22) VALUE 'OUTPATIENT'.
044900              10 FILLER PIC X(1) VALUE 'N'.
045000     05  FILLER.  10 FILLER PIC X(22) VALUE 'INPATIENT'.
045100              10 FILLER PIC X(1) VALUE 'N'.
045200     05  FILLER.  10 FILLER PIC X(22) VALUE 'EMERGENCY'.
045300              10 FILLER PIC X(1) VALUE 'N'.
045400     05  FILLER.  10 FILLER PIC X(22) VALUE 'TELEHEALTH'.
045500              10 FILLER PIC X(1) VALUE 'N'.
045600     05  FILLER.  10 FILLER PIC X(22) VALUE 'HOME HEALTH'.
045700              10 FILLER PIC X(1) VALUE 'N'.
045800     05  FILLER.  10 FILLER PIC X(22) VALUE 'PREVENTIVE'.
045900              10 FILLER PIC X(1) VALUE 'N'.
046000     05  FILLER.  10 FILLER PIC X(22) VALUE 'WELLNESS'.
046100              10 FILLER PIC X(1) VALUE 'N'.
046200     05  FILLER.  10 FILLER PIC X(22) VALUE 'MEDICATION'.
046300              10 FILLER PIC X(1) VALUE 'M'.
046400     05  FILLER.  10 FILLER PIC X(22) VALUE 'DRUG'.
046500              10 FILLER PIC X(1) VALUE 'M'.
046600     05  FILLER.  10 FILLER PIC X(22) VALUE 'PRESCRIPTION'.
046700              10 FILLER PIC X(1) VALUE 'M'.
046800     05  FILLER.  10 FILLER PIC X(22) VALUE 'RX'.
046900              10 FILLER PIC X(1) VALUE 'M'.
047000     05  FILLER.  10 FILLER PIC X(22) VALUE 'PHARMACY'.
047100              10 FILLER PIC X(1) VALUE 'M'.
047200     05  FILLER.  10 FILLER PIC X(22) VALUE 'THERAPEUTIC'.
047300              10 FILLER PIC X(1) VALUE 'M'.
047400     05  FILLER.  10 FILLER PIC X(22) VALUE 'DOSE'.
047500              10 FILLER PIC X(1) VALUE 'M'.
047600     05  FILLER.  10 FILLER PIC X(22) VALUE 'PROCEDURE'.
047700              10 FILLER PIC X(1) VALUE 'P'.
047800     05  FILLER.  10 FILLER PIC X(22) VALUE 'SURGERY'.
047900              10 FILLER PIC X(1) VALUE 'P'.
048000     05  FILLER.  10 FILLER PIC X(22) VALUE 'SURGICAL'.
048100              10 FILLER PIC X(1) VALUE 'P'.
048200     05  FILLER.  10 FILLER PIC X(22) VALUE 'OPERATION'.
048300              10 FILLER PIC X(1) VALUE 'P'.
048400     05  FILLER.  10 FILLER PIC X(22) VALUE 'SCREENING'.
048500              10 FILLER PIC X(1) VALUE 'P'.
048600     05  FILLER.  10 FILLER PIC X(22) VALUE 'COLONOSCOPY'.
048700              10 FILLER PIC X(1) VALUE 'P'.
048800     05  FILLER.  10 FILLER PIC X(22) VALUE 'MAMMOGRAM'.
048900              10 FILLER PIC X(1) VALUE 'P'.
049000     05  FILLER.  10 FILLER PIC X(22) VALUE 'MAMMOGRAPHY'.
049100              10 FILLER PIC X(1) VALUE 'P'.
049200     05  FILLER.  10 FILLER PIC X(22) VALUE 'BIOPSY'.
049300              10 FILLER PIC X(1) VALUE 'P'.
049400     05  FILLER.  10 FILLER PIC X(22) VALUE 'IMAGING'.
049500              10 FILLER PIC X(1) VALUE 'P'.
049600     05  FILLER.  10 FILLER PIC X(22) VALUE 'ENDOSCOPY'.
049700              10 FILLER PIC X(1) VALUE 'P'.
049800     05  FILLER.  10 FILLER PIC X(22) VALUE 'INJECTION'.
049900              10 FILLER PIC X(1) VALUE 'P'.
050000     05  FILLER.  10 FILLER PIC X(22) VALUE 'DIAGNOSIS'.
050100              10 FILLER PIC X(1) VALUE 'C'.
050200     05  FILLER.  10 FILLER PIC X(22) VALUE 'CONDITION'.
050300              10 FILLER PIC X(1) VALUE 'C'.
050400     05  FILLER.  10 FILLER PIC X(22) VALUE 'DISEASE'.
050500              10 FILLER PIC X(1) VALUE 'C'.
050600     05  FILLER.  10 FILLER PIC X(22) VALUE 'DISORDER'.
050700              10 FILLER PIC X(1) VALUE 'C'.
050800     05  FILLER.  10 FILLER PIC X(22) VALUE 'SYNDROME'.
050900              10 FILLER PIC X(1) VALUE 'C'.
051000     05  FILLER.  10 FILLER PIC X(22) VALUE 'INFECTION'.
051100              10 FILLER PIC X(1) VALUE 'C'.
051200     05  FILLER.  10 FILLER PIC X(22) VALUE 'AGE'.
051300              10 FILLER PIC X(1) VALUE 'a'.
051400     05  FILLER.  10 FILLER PIC X(22) VALUE 'YEARS OLD'.
051500              10 FILLER PIC X(1) VALUE 'a'.
051600     05  FILLER.  10 FILLER PIC X(22) VALUE 'YEARS OF AGE'.
051700              10 FILLER PIC X(1) VALUE 'a'.
051800     05  FILLER.  10 FILLER PIC X(22) VALUE 'ENCOUNTER'.
051900              10 FILLER PIC X(1) VALUE 'n'.
052000     05  FILLER.  10 FILLER PIC X(22) VALUE 'VISIT'.
052100              10 FILLER PIC X(1) VALUE 'n'.
052200     05  FILLER.  10 FILLER PIC X(22) VALUE 'MEDICATION'.
052300              10 FILLER PIC X(1) VALUE 'm'.
052400     05  FILLER.  10 FILLER PIC X(22) VALUE 'DRUG'.
052500              10 FILLER PIC X(1) VALUE 'm'.
052600     05  FILLER.  10 FILLER PIC X(22) VALUE 'PROCEDURE'.
052700              10 FILLER PIC X(1) VALUE 'p'.
052800     05  FILLER.  10 FILLER PIC X(22) VALUE 'CONDITION'.
052900              10 FILLER PIC X(1) VALUE 'c'.
053000     05  FILLER.  10 FILLER PIC X(22) VALUE 'DIAGNOSIS'.
053100              10 FILLER PIC X(1) VALUE 'c'.
053200     05  FILLER.  10 FILLER PIC X(22) VALUE 'AGE'.
053300              10 FILLER PIC X(1) VALUE 'd'.
053400     05  FILLER.  10 FILLER PIC X(22) VALUE 'DEMOGRAPHIC'.
053500              10 FILLER PIC X(1) VALUE 'd'.
053600 01  WS-KEYWORD-TABLE REDEFINES WS-KEYWORD-TABLE-DATA.
053700     05  KW-ENTRY OCCURS 131 TIMES INDEXED BY KW-IDX.
053800         10  KW-TEXT             PIC X(22).
053900         10  KW-CATEGORY-CODE    PIC X(1).
054000
054100 01  WS-SCAN-FIELDS.
054200     05  WS-SCAN-TEXT            PIC X(140).
054300     05  WS-SCAN-WORD-LEN        PIC 9(2)  COMP.
054400     05  WS-SCAN-POS             PIC 9(3)  COMP.
054500     05  WS-SCAN-LIMIT           PIC 9(3)  COMP.
054600     05  WS-TARGET-CODE          PIC X(1).
054700     05  WS-FOUND-SW             PIC X(1).
054800         88  KEYWORD-FOUND        VALUE 'Y'.
054900         88  KEYWORD-NOT-FOUND    VALUE 'N'.
055000
055100 01  WS-NAME-DESC-TEXT           PIC X(140).
055200 01  WS-VS-NAME-TEXT             PIC X(60).
055300
055400 01  MISC-WS-FLDS.
055500     05 LOINC-HALF-CNT           PIC 9(4)  COMP.
055600     05 LAB-LIKE-SW              PIC X(1).
055700        88 IS-LAB-LIKE            VALUE 'Y'.
055800
055900******************************************************************
056000* INLINE COMPLEXITY-RECOMPUTE WORK FIELDS - SAME RULES AS THE     *
056100* CPLXCALC BATCH JOB, SCOPED TO THE ONE ENTRY BEING RE-SCORED.    *
056200******************************************************************
056300 01  WS-SCORE-FIELDS.
056400     05  WS-TIMING-CLAUSES       PIC 9(1)  COMP.
056500     05  WS-NEG-BONUS            PIC 9(1)  COMP.
056600     05  WS-PART1                PIC 9(3)  COMP.
056700     05  WS-PART2                PIC 9(3)  COMP.
056800     05  WS-SCORE                PIC 9(3)  COMP.
056900     05  WS-CHILD-SUM            PIC 9(3)  COMP.
057000     05  WS-CHILD-RESOLVED-CNT   PIC 9(2)  COMP.
057100     05  WS-AND-BONUS            PIC 9(2)  COMP.
057200     05  WS-MAX-CHILD-NEST       PIC 9(2)  COMP.
057300     05  WS-NEST-DEPTH           PIC 9(2)  COMP.
057400     05  CH-IDX                  PIC 9(2)  COMP.
057500
057600 01  WS-VERSION-FIELDS.
057700     05  WS-VER-MAJOR            PIC 9(4)  COMP.
057800     05  WS-VER-MINOR            PIC 9(4)  COMP.
057900     05  WS-VER-TEXT             PIC X(8).
058000
058100 01  WS-DATE                     PIC 9(6).
058200
058300 01  WS-FOUND-FIELDS.
058400     05  WS-FOUND-SWTCH          PIC X(1).
058500         88  ENTRY-WAS-FOUND      VALUE 'Y'.
058600     05  WS-USAGE-SLOT           PIC 9(2)  COMP.
058700     05  WS-USAGE-FOUND-SW       PIC X(1).
058800         88  USAGE-ID-FOUND       VALUE 'Y'.
058900
059000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
059100     05  COMPONENTS-LOADED      PIC 9(7) COMP.
059200     05  LIB-COUNT              PIC 9(4) COMP.
059300     05  TRANSACTIONS-READ      PIC 9(7) COMP.
059400     05  CREATES-APPLIED        PIC 9(7) COMP.
059500     05  UPDATES-APPLIED        PIC 9(7) COMP.
059600     05  TRANSACTIONS-REJECTED  PIC 9(7) COMP.
059700     05  NEW-ID-SEQ             PIC 9(5) COMP.
059800
059900 01  FLAGS-AND-SWITCHES.
060000     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
060100         88 NO-MORE-DATA          VALUE "N".
060200     05  MORE-TRANSRCH-SW        PIC X(01) VALUE "Y".
060300         88 NO-MORE-TRANSRCH-RECS VALUE "N".
060400
060500 01  WS-REPORT-LINE.
060600     05  FILLER                  PIC X(1)  VALUE SPACES.
060700     05  TL-CAPTION              PIC X(30).
060800     05  TL-LABEL                PIC X(21).
060900     05  FILLER                  PIC X(3)  VALUE SPACES.
061000     05  TL-COUNT                PIC ZZZ,ZZ9.
061100     05  FILLER                  PIC X(75) VALUE SPACES.
061200
061300 01  PARA-NAME                   PIC X(24) VALUE SPACES.
061400 01  ABEND-REC.
061500     05  ABEND-REASON            PIC X(40) VALUE SPACES.
061600     05  EXPECTED-VAL            PIC S9(9) VALUE 0.
061700     05  ACTUAL-VAL              PIC S9(9) VALUE 0.
061800     05  FILLER                  PIC X(39) VALUE SPACES.
061900
062000 77  ZERO-VAL                    PIC 9(1) VALUE 0.
062100 77  ONE-VAL                     PIC 9(1) VALUE 1.
062200
062300 PROCEDURE DIVISION.
062400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
062500     PERFORM 100-MAINLINE THRU 100-EXIT
062600             UNTIL NO-MORE-TRANSRCH-RECS.
062700     PERFORM 800-WRITE-MASTER-OUT THRU 800-EXIT.
062800     PERFORM 850-WRITE-STATISTICS THRU 850-EXIT.
062900     PERFORM 999-CLEANUP THRU 999-EXIT.
063000     MOVE +0 TO RETURN-CODE.
063100     GOBACK.
063200
063300 000-HOUSEKEEPING.
063400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
063500     DISPLAY "******** BEGIN JOB LIBMAINT ********".
063600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
063700     ACCEPT WS-DATE FROM DATE.
063800     PERFORM 040-LOAD-CATEGORY-TABLE THRU 040-EXIT.
063900     PERFORM 046-LOAD-STATUS-TABLE THRU 046-EXIT.
064000     PERFORM 900-OPEN-FILES THRU 900-EXIT.
064100     PERFORM 050-LOAD-MASTER-TABLE THRU 050-EXIT.
064200     IF LIB-COUNT = 0
064300         MOVE "EMPTY COMPONENT MASTER FILE" TO ABEND-REASON
064400         GO TO 1000-ABEND-RTN.
064500     PERFORM 920-READ-MAINTRX THRU 920-EXIT.
064600 000-EXIT.
064700     EXIT.
064800
064900 040-LOAD-CATEGORY-TABLE.
065000     MOVE "040-LOAD-CATEGORY-TABLE" TO PARA-NAME.
065100     PERFORM 045-LOAD-ONE-CATEGORY THRU 045-EXIT
065200             VARYING CAT-TOT-IDX FROM 1 BY 1
065300             UNTIL CAT-TOT-IDX > 9.
065400 040-EXIT.
065500     EXIT.
065600
065700 045-LOAD-ONE-CATEGORY.
065800     MOVE CL-CODE(CAT-TOT-IDX)  TO CAT-TOTAL-CODE(CAT-TOT-IDX).
065900     MOVE CL-LABEL(CAT-TOT-IDX) TO CAT-TOTAL-LABEL(CAT-TOT-IDX).
066000     MOVE 0                     TO CAT-TOTAL-COUNT(CAT-TOT-IDX).
066100 045-EXIT.
066200     EXIT.
066300
066400 046-LOAD-STATUS-TABLE.
066500     MOVE "046-LOAD-STATUS-TABLE" TO PARA-NAME.
066600     PERFORM 047-LOAD-ONE-STATUS THRU 047-EXIT
066700             VARYING ST-TOT-IDX FROM 1 BY 1
066800             UNTIL ST-TOT-IDX > 4.
066900 046-EXIT.
067000     EXIT.
067100
067200 047-LOAD-ONE-STATUS.
067300     MOVE 0 TO ST-TOTAL-COUNT(ST-TOT-IDX).
067400 047-EXIT.
067500     EXIT.
067600
067700******************************************************************
067800* LOAD THE FULL MASTER INTO WS-LIBRARY-TABLE, SCORING EACH       *
067900* COMPONENT ON THE WAY IN SO THE ORIGINAL CPLXCALC SCORES ARE    *
068000* AVAILABLE EVEN FOR COMPONENTS NO TRANSACTION EVER TOUCHES.     *
068100* ATOMICS MUST PRECEDE COMPOSITES IN THE INPUT, SAME AS CPLXCALC*
068200******************************************************************
068300 050-LOAD-MASTER-TABLE.
068400     MOVE "050-LOAD-MASTER-TABLE" TO PARA-NAME.
068500     PERFORM 910-READ-COMPMSTR THRU 910-EXIT.
068600     PERFORM 055-LOAD-ONE-MASTER-ENTRY THRU 055-EXIT
068700             UNTIL NO-MORE-DATA.
068800 050-EXIT.
068900     EXIT.
069000
069100 055-LOAD-ONE-MASTER-ENTRY.
069200     MOVE "055-LOAD-ONE-MASTER-ENTRY" TO PARA-NAME.
069300     ADD 1 TO LIB-COUNT.
069400     SET LIB-IDX TO LIB-COUNT.
069500     MOVE COMP-ID              TO LIB-COMP-ID(LIB-IDX).
069600     MOVE COMP-TYPE            TO LIB-COMP-TYPE(LIB-IDX).
069700     MOVE COMP-NAME            TO LIB-COMP-NAME(LIB-IDX).
069800     MOVE COMP-DESC            TO LIB-COMP-DESC(LIB-IDX).
069900     MOVE RESOURCE-TYPE        TO LIB-RESOURCE-TYPE(LIB-IDX).
070000     MOVE GENDER-VALUE         TO LIB-GENDER-VALUE(LIB-IDX).
070100     MOVE VS-OID OF COMPONENT-MASTER-REC
070200                               TO LIB-VS-OID(LIB-IDX).
070300     MOVE VS-NAME OF COMPONENT-MASTER-REC
070400                               TO LIB-VS-NAME(LIB-IDX).
070500     MOVE VS-CODE-COUNT        TO LIB-VS-CODE-COUNT(LIB-IDX).
070600     MOVE VS-LOINC-COUNT       TO LIB-VS-LOINC-COUNT(LIB-IDX).
070700     MOVE TIMING-PRESENT       TO LIB-TIMING-PRESENT(LIB-IDX).
070800     MOVE TIMING-OPERATOR      TO LIB-TIMING-OPERATOR(LIB-IDX).
070900     MOVE TIMING-QUANTITY      TO LIB-TIMING-QUANTITY(LIB-IDX).
071000     MOVE TIMING-UNIT          TO LIB-TIMING-UNIT(LIB-IDX).
071100     MOVE TIMING-POSITION      TO LIB-TIMING-POSITION(LIB-IDX).
071200     MOVE TIMING-REFERENCE     TO LIB-TIMING-REFERENCE(LIB-IDX).
071300     MOVE NEGATION-FLAG OF COMPONENT-MASTER-REC
071400                               TO LIB-NEGATION-FLAG(LIB-IDX).
071500     MOVE LOGICAL-OPERATOR     TO LIB-LOGICAL-OPERATOR(LIB-IDX).
071600     MOVE CHILD-COUNT          TO LIB-CHILD-COUNT(LIB-IDX).
071700     PERFORM 056-LOAD-ONE-CHILD-ID THRU 056-EXIT
071800             VARYING CH-IDX FROM 1 BY 1
071900             UNTIL CH-IDX > 5.
072000     MOVE VERSION-ID           TO LIB-VERSION-ID(LIB-IDX).
072100     MOVE APPROVAL-STATUS      TO LIB-APPROVAL-STATUS(LIB-IDX).
072200     MOVE CATEGORY             TO LIB-CATEGORY(LIB-IDX).
072300     MOVE CAT-AUTO-FLAG        TO LIB-CAT-AUTO-FLAG(LIB-IDX).
072400     MOVE USAGE-COUNT          TO LIB-USAGE-COUNT(LIB-IDX).
072500     MOVE SPACES               TO LIB-LAST-USED(LIB-IDX)
072600                                  LIB-APPROVED-BY(LIB-IDX)
072700                                  LIB-APPROVED-TS(LIB-IDX).
072800     PERFORM 057-CLEAR-USAGE-IDS THRU 057-EXIT
072900             VARYING CH-IDX FROM 1 BY 1
073000             UNTIL CH-IDX > 5.
073100     PERFORM 650-RECOMPUTE-COMPLEXITY THRU 650-EXIT.
073200     ADD 1 TO COMPONENTS-LOADED.
073300     PERFORM 910-READ-COMPMSTR THRU 910-EXIT.
073400 055-EXIT.
073500     EXIT.
073600
073700 056-LOAD-ONE-CHILD-ID.
073800     MOVE CHILD-ID(CH-IDX) TO LIB-CHILD-ID(LIB-IDX, CH-IDX).
073900 056-EXIT.
074000     EXIT.
074100
074200 057-CLEAR-USAGE-IDS.
074300     MOVE SPACES TO LIB-USAGE-ID(LIB-IDX, CH-IDX).
074400 057-EXIT.
074500     EXIT.
074600
074700******************************************************************
074800* ONE TRANSACTION PER PASS - LOCATE THE TARGET ENTRY (OR CREATE  *
074900* ONE) AND DISPATCH ON THE TRANSACTION CODE.                     *
075000******************************************************************
075100 100-MAINLINE.
075200     MOVE "100-MAINLINE" TO PARA-NAME.
075300     PERFORM 210-FIND-TABLE-ENTRY THRU 210-EXIT.
075400     IF TRAN-CREATE
075500         IF ENTRY-WAS-FOUND
075600             ADD 1 TO TRANSACTIONS-REJECTED
075700             DISPLAY "REJECTED - CREATE, COMPONENT EXISTS: "
075800                     TRAN-COMP-ID
075900         ELSE
076000             PERFORM 220-CREATE-ENTRY THRU 220-EXIT
076100             ADD 1 TO CREATES-APPLIED
076200         END-IF
076300     ELSE
076400         IF NOT ENTRY-WAS-FOUND
076500             ADD 1 TO TRANSACTIONS-REJECTED
076600             DISPLAY "REJECTED - COMPONENT NOT FOUND: "
076700                     TRAN-COMP-ID
076800         ELSE
076900             PERFORM 230-DISPATCH-TRANSACTION THRU 230-EXIT
077000             ADD 1 TO UPDATES-APPLIED
077100         END-IF
077200     END-IF.
077300     ADD 1 TO TRANSACTIONS-READ.
077400     PERFORM 920-READ-MAINTRX THRU 920-EXIT.
077500 100-EXIT.
077600     EXIT.
077700
077800 210-FIND-TABLE-ENTRY.
077900     MOVE "210-FIND-TABLE-ENTRY" TO PARA-NAME.
078000     MOVE "N" TO WS-FOUND-SWTCH.
078100     SET LIB-IDX TO 1.
078200     SEARCH LIB-ENTRY
078300         AT END
078400             CONTINUE
078500         WHEN LIB-COMP-ID(LIB-IDX) = TRAN-COMP-ID
078600             MOVE "Y" TO WS-FOUND-SWTCH
078700     END-SEARCH.
078800 210-EXIT.
078900     EXIT.
079000
079100 220-CREATE-ENTRY.
079200     MOVE "220-CREATE-ENTRY" TO PARA-NAME.
079300     ADD 1 TO LIB-COUNT.
079400     SET LIB-IDX TO LIB-COUNT.
079500     IF TRAN-COMP-ID = SPACES
079600         PERFORM 225-GENERATE-NEW-ID THRU 225-EXIT
079700     ELSE
079800         MOVE TRAN-COMP-ID TO LIB-COMP-ID(LIB-IDX)
079900     END-IF.
080000     IF CHILD-COUNT OF COMPONENT-MASTER-REC > 0
080100     OR LOGICAL-OPERATOR NOT = SPACES
080200         MOVE "C" TO LIB-COMP-TYPE(LIB-IDX)
080300     ELSE
080400         MOVE "A" TO LIB-COMP-TYPE(LIB-IDX)
080500     END-IF.
080600     PERFORM 235-MERGE-ENTRY-FIELDS THRU 235-EXIT.
080700     MOVE SPACES TO LIB-LAST-USED(LIB-IDX)
080800                    LIB-APPROVED-BY(LIB-IDX)
080900                    LIB-APPROVED-TS(LIB-IDX).
081000     MOVE "1.0     " TO LIB-VERSION-ID(LIB-IDX).
081100     MOVE "draft         " TO LIB-APPROVAL-STATUS(LIB-IDX).
081200     MOVE 0 TO LIB-USAGE-COUNT(LIB-IDX).
081300     PERFORM 057-CLEAR-USAGE-IDS THRU 057-EXIT
081400             VARYING CH-IDX FROM 1 BY 1
081500             UNTIL CH-IDX > 5.
081600     PERFORM 600-RECATEGORIZE THRU 600-EXIT.
081700     MOVE "Y" TO LIB-CAT-AUTO-FLAG(LIB-IDX).
081800     PERFORM 650-RECOMPUTE-COMPLEXITY THRU 650-EXIT.
081900 220-EXIT.
082000     EXIT.
082100
082200 225-GENERATE-NEW-ID.
082300     ADD 1 TO NEW-ID-SEQ.
082400     MOVE SPACES TO LIB-COMP-ID(LIB-IDX).
082500     STRING "NEWCOMP-" DELIMITED BY SIZE
082600             NEW-ID-SEQ    DELIMITED BY SIZE
082700         INTO LIB-COMP-ID(LIB-IDX).
082800 225-EXIT.
082900     EXIT.
083000
083100******************************************************************
083200* MERGE-IN THE TRANSACTION PAYLOAD FIELDS (CARRIED IN THE SAME   *
083300* PHYSICAL BYTES AS COMPONENT-MASTER-REC'S COMP-NAME ONWARD) -   *
083400* A SUPPLIED NON-BLANK/NON-ZERO VALUE OVERWRITES THE STORED ONE. *
083500******************************************************************
083600 235-MERGE-ENTRY-FIELDS.
083700     MOVE "235-MERGE-ENTRY-FIELDS" TO PARA-NAME.
083800     IF COMP-NAME NOT = SPACES
083900         MOVE COMP-NAME TO LIB-COMP-NAME(LIB-IDX).
084000     IF COMP-DESC NOT = SPACES
084100         MOVE COMP-DESC TO LIB-COMP-DESC(LIB-IDX).
084200     IF RESOURCE-TYPE NOT = SPACES
084300         MOVE RESOURCE-TYPE TO LIB-RESOURCE-TYPE(LIB-IDX).
084400     IF GENDER-VALUE NOT = SPACES
084500         MOVE GENDER-VALUE TO LIB-GENDER-VALUE(LIB-IDX).
084600     IF VS-OID OF COMPONENT-MASTER-REC NOT = SPACES
084700         MOVE VS-OID OF COMPONENT-MASTER-REC
084800                               TO LIB-VS-OID(LIB-IDX).
084900     IF VS-NAME OF COMPONENT-MASTER-REC NOT = SPACES
085000         MOVE VS-NAME OF COMPONENT-MASTER-REC
085100                               TO LIB-VS-NAME(LIB-IDX).
085200     IF VS-CODE-COUNT NOT = 0
085300         MOVE VS-CODE-COUNT TO LIB-VS-CODE-COUNT(LIB-IDX).
085400     IF VS-LOINC-COUNT NOT = 0
085500         MOVE VS-LOINC-COUNT TO LIB-VS-LOINC-COUNT(LIB-IDX).
085600     IF TIMING-PRESENT NOT = SPACES
085700         MOVE TIMING-PRESENT TO LIB-TIMING-PRESENT(LIB-IDX)
085800         MOVE TIMING-OPERATOR TO LIB-TIMING-OPERATOR(LIB-IDX)
085900         MOVE TIMING-QUANTITY TO LIB-TIMING-QUANTITY(LIB-IDX)
086000         MOVE TIMING-UNIT TO LIB-TIMING-UNIT(LIB-IDX)
086100         MOVE TIMING-POSITION TO LIB-TIMING-POSITION(LIB-IDX)
086200         MOVE TIMING-REFERENCE TO LIB-TIMING-REFERENCE(LIB-IDX)
086300     END-IF.
086400     IF NEGATION-FLAG OF COMPONENT-MASTER-REC NOT = SPACES
086500         MOVE NEGATION-FLAG OF COMPONENT-MASTER-REC
086600                          TO LIB-NEGATION-FLAG(LIB-IDX).
086700     IF LOGICAL-OPERATOR NOT = SPACES
086800         MOVE LOGICAL-OPERATOR TO LIB-LOGICAL-OPERATOR(LIB-IDX)
086900         MOVE CHILD-COUNT TO LIB-CHILD-COUNT(LIB-IDX)
087000         PERFORM 056-LOAD-ONE-CHILD-ID THRU 056-EXIT
087100                 VARYING CH-IDX FROM 1 BY 1
087200                 UNTIL CH-IDX > 5
087300     END-IF.
087400 235-EXIT.
087500     EXIT.
087600
087700******************************************************************
087800* DISPATCH THE SEVEN NON-CREATE TRANSACTION CODES AGAINST THE    *
087900* ENTRY LOCATED BY 210-FIND-TABLE-ENTRY (LIB-IDX ALREADY SET).   *
088000******************************************************************
088100 230-DISPATCH-TRANSACTION.
088200     MOVE "230-DISPATCH-TRANSACTION" TO PARA-NAME.
088300     EVALUATE TRUE
088400         WHEN TRAN-UPDATE
088500             PERFORM 240-UPDATE-ENTRY THRU 240-EXIT
088600         WHEN TRAN-SET-CATEGORY
088700             PERFORM 250-SET-CATEGORY THRU 250-EXIT
088800         WHEN TRAN-NEW-VERSION
088900             PERFORM 260-NEW-VERSION THRU 260-EXIT
089000         WHEN TRAN-APPROVE
089100             PERFORM 270-APPROVE-ENTRY THRU 270-EXIT
089200         WHEN TRAN-ARCHIVE
089300             PERFORM 280-ARCHIVE-ENTRY THRU 280-EXIT
089400         WHEN TRAN-ADD-USAGE
089500             PERFORM 290-ADD-USAGE THRU 290-EXIT
089600         WHEN TRAN-REMOVE-USAGE
089700             PERFORM 295-REMOVE-USAGE THRU 295-EXIT
089800         WHEN OTHER
089900             DISPLAY "UNKNOWN TRANSACTION CODE: " TRAN-CODE
090000     END-EVALUATE.
090100 230-EXIT.
090200     EXIT.
090300
090400******************************************************************
090500* UPDATE - A DIFFERENT SUPPLIED CATEGORY IS A MANUAL OVERRIDE;    *
090600* OTHERWISE MERGE THE SUPPLIED FIELDS, AND RE-INFER THE CATEGORY  *
090700* ONLY WHEN THE STORED ENTRY IS STILL AUTO-ASSIGNED.  COMPLEXITY  *
090800* IS ALWAYS RECOMPUTED AT THE END REGARDLESS OF WHICH BRANCH FIRED*
090900******************************************************************
091000 240-UPDATE-ENTRY.
091100     MOVE "240-UPDATE-ENTRY" TO PARA-NAME.
091200     IF CATEGORY NOT = SPACES
091300     AND CATEGORY NOT = LIB-CATEGORY(LIB-IDX)
091400         MOVE CATEGORY TO LIB-CATEGORY(LIB-IDX)
091500         MOVE "N" TO LIB-CAT-AUTO-FLAG(LIB-IDX)
091600     ELSE
091700         PERFORM 235-MERGE-ENTRY-FIELDS THRU 235-EXIT
091800         IF LIB-CATEGORY-AUTO(LIB-IDX)
091900             PERFORM 600-RECATEGORIZE THRU 600-EXIT
092000             MOVE "Y" TO LIB-CAT-AUTO-FLAG(LIB-IDX)
092100         END-IF
092200     END-IF.
092300     PERFORM 650-RECOMPUTE-COMPLEXITY THRU 650-EXIT.
092400 240-EXIT.
092500     EXIT.
092600
092700 250-SET-CATEGORY.
092800     MOVE "250-SET-CATEGORY" TO PARA-NAME.
092900     MOVE CATEGORY TO LIB-CATEGORY(LIB-IDX).
093000     MOVE "N" TO LIB-CAT-AUTO-FLAG(LIB-IDX).
093100 250-EXIT.
093200     EXIT.
093300
093400******************************************************************
093500* NEW-VERSION - BUMP THE MINOR HALF OF MAJOR.MINOR BY ONE; A      *
093600* BLANK OR UNPARSEABLE VERSION RESETS TO 1.0.  RETURNS THE        *
093700* COMPONENT TO DRAFT AND CLEARS ANY PRIOR APPROVAL.               *
093800******************************************************************
093900 260-NEW-VERSION.
094000     MOVE "260-NEW-VERSION" TO PARA-NAME.
094100     MOVE 0 TO WS-VER-MAJOR.
094200     MOVE 0 TO WS-VER-MINOR.
094300     IF LIB-VERSION-ID(LIB-IDX) NOT = SPACES
094400         UNSTRING LIB-VERSION-ID(LIB-IDX) DELIMITED BY "."
094500             INTO WS-VER-MAJOR, WS-VER-MINOR
094600             ON SIZE ERROR
094700                 MOVE 0 TO WS-VER-MAJOR
094800                 MOVE 0 TO WS-VER-MINOR
094900         END-UNSTRING
095000     END-IF.
095100     IF WS-VER-MAJOR = 0 AND WS-VER-MINOR = 0
095200         MOVE 1 TO WS-VER-MAJOR
095300         MOVE 0 TO WS-VER-MINOR
095400     ELSE
095500         ADD 1 TO WS-VER-MINOR
095600     END-IF.
095700     MOVE SPACES TO WS-VER-TEXT.
095800     STRING WS-VER-MAJOR DELIMITED BY SIZE
095900             "."             DELIMITED BY SIZE
096000             WS-VER-MINOR    DELIMITED BY SIZE
096100         INTO WS-VER-TEXT.
096200     MOVE WS-VER-TEXT TO LIB-VERSION-ID(LIB-IDX).
096300     MOVE "draft         " TO LIB-APPROVAL-STATUS(LIB-IDX).
096400     MOVE SPACES TO LIB-APPROVED-BY(LIB-IDX)
096500                    LIB-APPROVED-TS(LIB-IDX).
096600 260-EXIT.
096700     EXIT.
096800
096900 270-APPROVE-ENTRY.
097000     MOVE "270-APPROVE-ENTRY" TO PARA-NAME.
097100     MOVE "approved      " TO LIB-APPROVAL-STATUS(LIB-IDX).
097200     MOVE "REVIEW BOARD        " TO LIB-APPROVED-BY(LIB-IDX).
097300     MOVE WS-DATE TO LIB-APPROVED-TS(LIB-IDX).
097400 270-EXIT.
097500     EXIT.
097600
097700 280-ARCHIVE-ENTRY.
097800     MOVE "280-ARCHIVE-ENTRY" TO PARA-NAME.
097900     MOVE "archived      " TO LIB-APPROVAL-STATUS(LIB-IDX).
098000 280-EXIT.
098100     EXIT.
098200
098300******************************************************************
098400* ADD-USAGE - APPEND TRAN-MEAS-ID-FOR-USAGE TO THE FIRST BLANK    *
098500* SLOT UNLESS IT IS ALREADY PRESENT; USAGE-COUNT IS ALWAYS        *
098600* RECOMPUTED FROM THE LIST RATHER THAN SIMPLY INCREMENTED.        *
098700******************************************************************
098800 290-ADD-USAGE.
098900     MOVE "290-ADD-USAGE" TO PARA-NAME.
099000     MOVE "N" TO WS-USAGE-FOUND-SW.
099100     MOVE 0 TO WS-USAGE-SLOT.
099200     PERFORM 291-SCAN-ONE-USAGE-SLOT THRU 291-EXIT
099300             VARYING CH-IDX FROM 1 BY 1
099400             UNTIL CH-IDX > 5.
099500     IF NOT USAGE-ID-FOUND AND WS-USAGE-SLOT > 0
099600         MOVE TRAN-MEAS-ID-FOR-USAGE
099700                 TO LIB-USAGE-ID(LIB-IDX, WS-USAGE-SLOT)
099800     END-IF.
099900     PERFORM 293-COUNT-USAGE-IDS THRU 293-EXIT.
100000     MOVE WS-DATE TO LIB-LAST-USED(LIB-IDX).
100100 290-EXIT.
100200     EXIT.
100300
100400 291-SCAN-ONE-USAGE-SLOT.
100500     IF LIB-USAGE-ID(LIB-IDX, CH-IDX) = TRAN-MEAS-ID-FOR-USAGE
100600         MOVE "Y" TO WS-USAGE-FOUND-SW
100700     ELSE
100800         IF LIB-USAGE-ID(LIB-IDX, CH-IDX) = SPACES
100900         AND WS-USAGE-SLOT = 0
101000             MOVE CH-IDX TO WS-USAGE-SLOT
101100         END-IF
101200     END-IF.
101300 291-EXIT.
101400     EXIT.
101500
101600 293-COUNT-USAGE-IDS.
101700     MOVE 0 TO LIB-USAGE-COUNT(LIB-IDX).
101800     PERFORM 294-COUNT-ONE-USAGE-ID THRU 294-EXIT
101900             VARYING CH-IDX FROM 1 BY 1
102000             UNTIL CH-IDX > 5.
102100 293-EXIT.
102200     EXIT.
102300
102400 294-COUNT-ONE-USAGE-ID.
102500     IF LIB-USAGE-ID(LIB-IDX, CH-IDX) NOT = SPACES
102600         ADD 1 TO LIB-USAGE-COUNT(LIB-IDX)
102700     END-IF.
102800 294-EXIT.
102900     EXIT.
103000
103100******************************************************************
103200* REMOVE-USAGE - BLANK OUT THE MATCHING SLOT (IF ANY) AND         *
103300* RECOUNT; THE SLOT IS LEFT EMPTY RATHER THAN COMPACTED.          *
103400******************************************************************
103500 295-REMOVE-USAGE.
103600     MOVE "295-REMOVE-USAGE" TO PARA-NAME.
103700     PERFORM 296-REMOVE-ONE-USAGE-ID THRU 296-EXIT
103800             VARYING CH-IDX FROM 1 BY 1
103900             UNTIL CH-IDX > 5.
104000     PERFORM 293-COUNT-USAGE-IDS THRU 293-EXIT.
104100 295-EXIT.
104200     EXIT.
104300
104400 296-REMOVE-ONE-USAGE-ID.
104500     IF LIB-USAGE-ID(LIB-IDX, CH-IDX) = TRAN-MEAS-ID-FOR-USAGE
104600         MOVE SPACES TO LIB-USAGE-ID(LIB-IDX, CH-IDX)
104700     END-IF.
104800 296-EXIT.
104900     EXIT.
105000
105100******************************************************************
105200* CONDENSED CATEGORY-INFERENCE CASCADE - SAME PRIORITY ORDER AS   *
105300* THE CATINFER BATCH JOB, RE-RUN FOR THE ONE ENTRY AT LIB-IDX.    *
105400******************************************************************
105500 600-RECATEGORIZE.
105600     MOVE "600-RECATEGORIZE" TO PARA-NAME.
105700     MOVE LIB-COMP-NAME(LIB-IDX) TO WS-NAME-DESC-TEXT(1:60).
105800     MOVE LIB-COMP-DESC(LIB-IDX) TO WS-NAME-DESC-TEXT(61:80).
105900     MOVE LIB-VS-NAME(LIB-IDX)   TO WS-VS-NAME-TEXT.
106000
106100     MOVE WS-NAME-DESC-TEXT TO WS-SCAN-TEXT.
106200     MOVE 'E' TO WS-TARGET-CODE.
106300     PERFORM 660-SCAN-CATEGORY THRU 660-EXIT.
106400     IF KEYWORD-FOUND
106500         MOVE 'exclusions' TO LIB-CATEGORY(LIB-IDX)
106600         GO TO 600-EXIT.
106700
106800     IF LIB-IS-ATOMIC(LIB-IDX)
106900         PERFORM 610-ATOMIC-RULES THRU 610-EXIT
107000     ELSE
107100         PERFORM 640-COMPOSITE-RULES THRU 640-EXIT.
107200 600-EXIT.
107300     EXIT.
107400
107500 610-ATOMIC-RULES.
107600     MOVE "610-ATOMIC-RULES" TO PARA-NAME.
107700     IF LIB-RESOURCE-TYPE(LIB-IDX) = 'Patient'
107800     OR LIB-GENDER-VALUE(LIB-IDX) NOT = SPACES
107900         MOVE 'demographics' TO LIB-CATEGORY(LIB-IDX)
108000         GO TO 610-EXIT.
108100
108200     MOVE WS-NAME-DESC-TEXT TO WS-SCAN-TEXT.
108300     MOVE 'a' TO WS-TARGET-CODE.
108400     PERFORM 660-SCAN-CATEGORY THRU 660-EXIT.
108500     IF KEYWORD-FOUND
108600         MOVE 'demographics' TO LIB-CATEGORY(LIB-IDX)
108700         GO TO 610-EXIT.
108800
108900     PERFORM 620-RESOURCE-TYPE-MAP THRU 620-EXIT.
109000     IF LIB-CATEGORY(LIB-IDX) NOT = SPACES
109100         GO TO 610-EXIT.
109200
109300     PERFORM 630-VALUESET-KEYWORD-MAP THRU 630-EXIT.
109400     IF LIB-CATEGORY(LIB-IDX) NOT = SPACES
109500         GO TO 610-EXIT.
109600
109700     MOVE 'clinical-observations' TO LIB-CATEGORY(LIB-IDX).
109800 610-EXIT.
109900     EXIT.
110000
110100 620-RESOURCE-TYPE-MAP.
110200     MOVE "620-RESOURCE-TYPE-MAP" TO PARA-NAME.
110300     MOVE SPACES TO LIB-CATEGORY(LIB-IDX).
110400     IF LIB-RESOURCE-TYPE(LIB-IDX) = 'Encounter'
110500         MOVE 'encounters' TO LIB-CATEGORY(LIB-IDX)
110600         GO TO 620-EXIT.
110700     IF LIB-RESOURCE-TYPE(LIB-IDX) = 'Condition'
110800         MOVE 'conditions' TO LIB-CATEGORY(LIB-IDX)
110900         GO TO 620-EXIT.
111000     IF LIB-RESOURCE-TYPE(LIB-IDX) = 'Procedure'
111100         MOVE 'procedures' TO LIB-CATEGORY(LIB-IDX)
111200         GO TO 620-EXIT.
111300     IF LIB-RESOURCE-TYPE(LIB-IDX) = 'MedicationRequest'
111400     OR LIB-RESOURCE-TYPE(LIB-IDX) = 'MedicationDispense'
111500     OR LIB-RESOURCE-TYPE(LIB-IDX) = 'MedicationAdministration'
111600     OR LIB-RESOURCE-TYPE(LIB-IDX) = 'MedicationStatement'
111700     OR LIB-RESOURCE-TYPE(LIB-IDX) = 'Immunization'
111800         MOVE 'medications' TO LIB-CATEGORY(LIB-IDX)
111900         GO TO 620-EXIT.
112000     IF LIB-RESOURCE-TYPE(LIB-IDX) = 'Observation'
112100     OR LIB-RESOURCE-TYPE(LIB-IDX) = 'DiagnosticReport'
112200         PERFORM 670-LAB-LIKE-TEST THRU 670-EXIT
112300         IF IS-LAB-LIKE
112400             MOVE 'laboratory' TO LIB-CATEGORY(LIB-IDX)
112500             GO TO 620-EXIT
112600         END-IF
112700         MOVE WS-VS-NAME-TEXT TO WS-SCAN-TEXT(1:60)
112800         MOVE SPACES TO WS-SCAN-TEXT(61:80)
112900         MOVE 'S' TO WS-TARGET-CODE
113000         PERFORM 660-SCAN-CATEGORY THRU 660-EXIT
113100         IF KEYWORD-FOUND
113200             MOVE 'assessments' TO LIB-CATEGORY(LIB-IDX)
113300             GO TO 620-EXIT
113400         END-IF
113500         MOVE 'clinical-observations' TO LIB-CATEGORY(LIB-IDX)
113600         GO TO 620-EXIT.
113700 620-EXIT.
113800     EXIT.
113900
114000 630-VALUESET-KEYWORD-MAP.
114100     MOVE "630-VALUESET-KEYWORD-MAP" TO PARA-NAME.
114200     MOVE SPACES TO LIB-CATEGORY(LIB-IDX).
114300     MOVE WS-VS-NAME-TEXT TO WS-SCAN-TEXT(1:60).
114400     MOVE SPACES TO WS-SCAN-TEXT(61:80).
114500
114600     MOVE 'N' TO WS-TARGET-CODE.
114700     PERFORM 660-SCAN-CATEGORY THRU 660-EXIT.
114800     IF KEYWORD-FOUND
114900         MOVE 'encounters' TO LIB-CATEGORY(LIB-IDX)
115000         GO TO 630-EXIT.
115100
115200     MOVE 'M' TO WS-TARGET-CODE.
115300     PERFORM 660-SCAN-CATEGORY THRU 660-EXIT.
115400     IF KEYWORD-FOUND
115500         MOVE 'medications' TO LIB-CATEGORY(LIB-IDX)
115600         GO TO 630-EXIT.
115700
115800     MOVE 'P' TO WS-TARGET-CODE.
115900     PERFORM 660-SCAN-CATEGORY THRU 660-EXIT.
116000     IF KEYWORD-FOUND
116100         MOVE 'procedures' TO LIB-CATEGORY(LIB-IDX)
116200         GO TO 630-EXIT.
116300
116400     MOVE 'C' TO WS-TARGET-CODE.
116500     PERFORM 660-SCAN-CATEGORY THRU 660-EXIT.
116600     IF KEYWORD-FOUND
116700         MOVE 'conditions' TO LIB-CATEGORY(LIB-IDX)
116800         GO TO 630-EXIT.
116900
117000     MOVE 'L' TO WS-TARGET-CODE.
117100     PERFORM 660-SCAN-CATEGORY THRU 660-EXIT.
117200     IF KEYWORD-FOUND
117300         MOVE 'laboratory' TO LIB-CATEGORY(LIB-IDX)
117400         GO TO 630-EXIT.
117500
117600     MOVE 'S' TO WS-TARGET-CODE.
117700     PERFORM 660-SCAN-CATEGORY THRU 660-EXIT.
117800     IF KEYWORD-FOUND
117900         MOVE 'assessments' TO LIB-CATEGORY(LIB-IDX).
118000 630-EXIT.
118100     EXIT.
118200
118300 640-COMPOSITE-RULES.
118400     MOVE "640-COMPOSITE-RULES" TO PARA-NAME.
118500     MOVE WS-NAME-DESC-TEXT TO WS-SCAN-TEXT.
118600
118700     MOVE 'n' TO WS-TARGET-CODE.
118800     PERFORM 660-SCAN-CATEGORY THRU 660-EXIT.
118900     IF KEYWORD-FOUND
119000         MOVE 'encounters' TO LIB-CATEGORY(LIB-IDX)
119100         GO TO 640-EXIT.
119200
119300     MOVE 'm' TO WS-TARGET-CODE.
119400     PERFORM 660-SCAN-CATEGORY THRU 660-EXIT.
119500     IF KEYWORD-FOUND
119600         MOVE 'medications' TO LIB-CATEGORY(LIB-IDX)
119700         GO TO 640-EXIT.
119800
119900     MOVE 'p' TO WS-TARGET-CODE.
120000     PERFORM 660-SCAN-CATEGORY THRU 660-EXIT.
120100     IF KEYWORD-FOUND
120200         MOVE 'procedures' TO LIB-CATEGORY(LIB-IDX)
120300         GO TO 640-EXIT.
120400
120500     MOVE 'c' TO WS-TARGET-CODE.
120600     PERFORM 660-SCAN-CATEGORY THRU 660-EXIT.
120700     IF KEYWORD-FOUND
120800         MOVE 'conditions' TO LIB-CATEGORY(LIB-IDX)
120900         GO TO 640-EXIT.
121000
121100     MOVE 'd' TO WS-TARGET-CODE.
121200     PERFORM 660-SCAN-CATEGORY THRU 660-EXIT.
121300     IF KEYWORD-FOUND
121400         MOVE 'demographics' TO LIB-CATEGORY(LIB-IDX)
121500         GO TO 640-EXIT.
121600
121700     MOVE 'L' TO WS-TARGET-CODE.
121800     PERFORM 660-SCAN-CATEGORY THRU 660-EXIT.
121900     IF KEYWORD-FOUND
122000         MOVE 'laboratory' TO LIB-CATEGORY(LIB-IDX)
122100         GO TO 640-EXIT.
122200
122300     MOVE 'S' TO WS-TARGET-CODE.
122400     PERFORM 660-SCAN-CATEGORY THRU 660-EXIT.
122500     IF KEYWORD-FOUND
122600         MOVE 'assessments' TO LIB-CATEGORY(LIB-IDX)
122700         GO TO 640-EXIT.
122800
122900     MOVE 'clinical-observations' TO LIB-CATEGORY(LIB-IDX).
123000 640-EXIT.
123100     EXIT.
123200
123300******************************************************************
123400* GENERIC KEYWORD SCAN - SAME IDIOM AS CATINFER'S 260-SCAN-       *
123500* CATEGORY.  TESTS WS-SCAN-TEXT FOR ANY ENTRY TAGGED WITH         *
123600* WS-TARGET-CODE.                                                *
123700******************************************************************
123800 660-SCAN-CATEGORY.
123900     MOVE "660-SCAN-CATEGORY" TO PARA-NAME.
124000     MOVE 'N' TO WS-FOUND-SW.
124100     INSPECT WS-SCAN-TEXT CONVERTING
124200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
124300          TO 'abcdefghijklmnopqrstuvwxyz'.
124400     PERFORM 662-SCAN-ONE-ENTRY THRU 662-EXIT
124500             VARYING KW-IDX FROM 1 BY 1
124600             UNTIL KW-IDX > 131 OR KEYWORD-FOUND.
124700 660-EXIT.
124800     EXIT.
124900
125000 662-SCAN-ONE-ENTRY.
125100     IF KW-CATEGORY-CODE(KW-IDX) = WS-TARGET-CODE
125200         PERFORM 665-TEST-ONE-KEYWORD THRU 665-EXIT
125300     END-IF.
125400 662-EXIT.
125500     EXIT.
125600
125700 665-TEST-ONE-KEYWORD.
125800     MOVE 22 TO WS-SCAN-WORD-LEN.
125900     INSPECT KW-TEXT(KW-IDX) CONVERTING
126000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
126100          TO 'abcdefghijklmnopqrstuvwxyz'.
126200     PERFORM 666-TRIM-KEYWORD-LEN THRU 666-EXIT
126300             UNTIL WS-SCAN-WORD-LEN = 0
126400             OR KW-TEXT(KW-IDX)(WS-SCAN-WORD-LEN:1) NOT = SPACE.
126500     IF WS-SCAN-WORD-LEN = 0
126600         GO TO 665-EXIT.
126700
126800     COMPUTE WS-SCAN-LIMIT = 140 - WS-SCAN-WORD-LEN + 1.
126900     PERFORM 667-SCAN-ONE-POSITION THRU 667-EXIT
127000             VARYING WS-SCAN-POS FROM 1 BY 1
127100             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR KEYWORD-FOUND.
127200 665-EXIT.
127300     EXIT.
127400
127500 666-TRIM-KEYWORD-LEN.
127600     SUBTRACT 1 FROM WS-SCAN-WORD-LEN.
127700 666-EXIT.
127800     EXIT.
127900
128000 667-SCAN-ONE-POSITION.
128100     IF WS-SCAN-TEXT(WS-SCAN-POS:WS-SCAN-WORD-LEN) =
128200             KW-TEXT(KW-IDX)(1:WS-SCAN-WORD-LEN)
128300         MOVE 'Y' TO WS-FOUND-SW
128400     END-IF.
128500 667-EXIT.
128600     EXIT.
128700
128800 670-LAB-LIKE-TEST.
128900     MOVE "670-LAB-LIKE-TEST" TO PARA-NAME.
129000     MOVE 'N' TO LAB-LIKE-SW.
129100     MOVE WS-VS-NAME-TEXT TO WS-SCAN-TEXT(1:60).
129200     MOVE SPACES TO WS-SCAN-TEXT(61:140).
129300     MOVE 'L' TO WS-TARGET-CODE.
129400     PERFORM 660-SCAN-CATEGORY THRU 660-EXIT.
129500     IF KEYWORD-FOUND
129600         MOVE 'Y' TO LAB-LIKE-SW
129700         GO TO 670-EXIT.
129800
129900     COMPUTE LOINC-HALF-CNT = LIB-VS-CODE-COUNT(LIB-IDX) / 2.
130000     IF LIB-VS-LOINC-COUNT(LIB-IDX) > LOINC-HALF-CNT
130100         MOVE 'Y' TO LAB-LIKE-SW.
130200 670-EXIT.
130300     EXIT.
130400
130500******************************************************************
130600* CONDENSED COMPLEXITY-CALCULATOR - SAME RULES AS THE CPLXCALC    *
130700* BATCH JOB, RE-SCORING THE ONE ENTRY AT LIB-IDX.  COMPOSITE      *
130800* SCORING RESOLVES CHILDREN AGAINST THIS SAME TABLE USING A       *
130900* SECOND INDEX SO THE OUTER LIB-IDX IS NEVER DISTURBED.           *
131000******************************************************************
131100 650-RECOMPUTE-COMPLEXITY.
131200     MOVE "650-RECOMPUTE-COMPLEXITY" TO PARA-NAME.
131300     IF LIB-IS-ATOMIC(LIB-IDX)
131400         PERFORM 680-SCORE-ATOMIC THRU 680-EXIT
131500     ELSE
131600         PERFORM 690-SCORE-COMPOSITE THRU 690-EXIT.
131700     MOVE WS-SCORE TO LIB-SCORE(LIB-IDX).
131800     MOVE WS-NEST-DEPTH TO LIB-NEST-DEPTH(LIB-IDX).
131900 650-EXIT.
132000     EXIT.
132100
132200 680-SCORE-ATOMIC.
132300     MOVE "680-SCORE-ATOMIC" TO PARA-NAME.
132400     MOVE 0 TO WS-TIMING-CLAUSES.
132500     IF LIB-TIMING-IS-PRES(LIB-IDX)
132600         MOVE 1 TO WS-TIMING-CLAUSES
132700         IF LIB-TIMING-QUANTITY(LIB-IDX) > 0
132800         OR LIB-TIMING-POSITION(LIB-IDX) NOT = SPACES
132900             MOVE 2 TO WS-TIMING-CLAUSES.
133000
133100     MOVE 0 TO WS-NEG-BONUS.
133200     IF LIB-NEGATION-ON(LIB-IDX)
133300         MOVE 2 TO WS-NEG-BONUS.
133400
133500     COMPUTE WS-PART1 = 1 + WS-TIMING-CLAUSES + WS-NEG-BONUS.
133600     MOVE 0 TO WS-PART2.
133700     IF LIB-VS-CODE-COUNT(LIB-IDX) = 0
133800         MOVE 4 TO WS-PART2.
133900
134000     IF WS-PART2 > WS-PART1
134100         MOVE WS-PART2 TO WS-SCORE
134200     ELSE
134300         MOVE WS-PART1 TO WS-SCORE.
134400
134500     MOVE 0 TO WS-CHILD-SUM.
134600     MOVE 0 TO WS-AND-BONUS.
134700     MOVE 0 TO WS-NEST-DEPTH.
134800 680-EXIT.
134900     EXIT.
135000
135100 690-SCORE-COMPOSITE.
135200     MOVE "690-SCORE-COMPOSITE" TO PARA-NAME.
135300     MOVE 0 TO WS-CHILD-SUM.
135400     MOVE 0 TO WS-CHILD-RESOLVED-CNT.
135500     MOVE 0 TO WS-MAX-CHILD-NEST.
135600     PERFORM 692-SCORE-ONE-CHILD THRU 692-EXIT
135700             VARYING CH-IDX FROM 1 BY 1
135800             UNTIL CH-IDX > LIB-CHILD-COUNT(LIB-IDX) OR CH-IDX > 5.
135900
136000     MOVE 0 TO WS-AND-BONUS.
136100     IF LIB-OPER-IS-AND(LIB-IDX) AND WS-CHILD-RESOLVED-CNT > 1
136200         COMPUTE WS-AND-BONUS = WS-CHILD-RESOLVED-CNT - 1.
136300
136400     MOVE 0 TO WS-NEST-DEPTH.
136500     IF WS-MAX-CHILD-NEST > 0
136600         MOVE WS-MAX-CHILD-NEST TO WS-NEST-DEPTH.
136700
136800     COMPUTE WS-SCORE = WS-CHILD-SUM + WS-AND-BONUS
136900                       + (WS-NEST-DEPTH * 2).
137000     MOVE 0 TO WS-TIMING-CLAUSES.
137100     MOVE 0 TO WS-NEG-BONUS.
137200 690-EXIT.
137300     EXIT.
137400
137500 692-SCORE-ONE-CHILD.
137600     IF LIB-CHILD-ID(LIB-IDX, CH-IDX) NOT = SPACES
137700         PERFORM 694-RESOLVE-CHILD THRU 694-EXIT
137800     END-IF.
137900 692-EXIT.
138000     EXIT.
138100
138200 694-RESOLVE-CHILD.
138300     SET LIB-IDX2 TO 1.
138400     SEARCH LIB-ENTRY VARYING LIB-IDX2
138500         AT END
138600             CONTINUE
138700         WHEN LIB-COMP-ID(LIB-IDX2) = LIB-CHILD-ID(LIB-IDX, CH-IDX)
138800             ADD LIB-SCORE(LIB-IDX2) TO WS-CHILD-SUM
138900             ADD 1 TO WS-CHILD-RESOLVED-CNT
139000             IF LIB-IS-COMPOSITE(LIB-IDX2)
139100             AND LIB-NEST-DEPTH(LIB-IDX2) + 1 > WS-MAX-CHILD-NEST
139200                 COMPUTE WS-MAX-CHILD-NEST =
139300                         LIB-NEST-DEPTH(LIB-IDX2) + 1
139400             END-IF
139500     END-SEARCH.
139600 694-EXIT.
139700     EXIT.
139800
139900******************************************************************
140000* END OF RUN - REWRITE THE WHOLE TABLE TO THE NEW MASTER.         *
140100******************************************************************
140200 800-WRITE-MASTER-OUT.
140300     MOVE "800-WRITE-MASTER-OUT" TO PARA-NAME.
140400     PERFORM 805-WRITE-ONE-MASTER-ENTRY THRU 805-EXIT
140500             VARYING LIB-IDX FROM 1 BY 1
140600             UNTIL LIB-IDX > LIB-COUNT.
140700 800-EXIT.
140800     EXIT.
140900
141000 805-WRITE-ONE-MASTER-ENTRY.
141100     MOVE SPACES TO COMPONENT-MASTER-REC.
141200     MOVE LIB-COMP-ID(LIB-IDX)          TO COMP-ID.
141300     MOVE LIB-COMP-TYPE(LIB-IDX)        TO COMP-TYPE.
141400     MOVE LIB-COMP-NAME(LIB-IDX)        TO COMP-NAME.
141500     MOVE LIB-COMP-DESC(LIB-IDX)        TO COMP-DESC.
141600     MOVE LIB-RESOURCE-TYPE(LIB-IDX)    TO RESOURCE-TYPE.
141700     MOVE LIB-GENDER-VALUE(LIB-IDX)     TO GENDER-VALUE.
141800     MOVE LIB-VS-OID(LIB-IDX)
141900                       TO VS-OID OF COMPONENT-MASTER-REC.
142000     MOVE LIB-VS-NAME(LIB-IDX)
142100                       TO VS-NAME OF COMPONENT-MASTER-REC.
142200     MOVE LIB-VS-CODE-COUNT(LIB-IDX)    TO VS-CODE-COUNT.
142300     MOVE LIB-VS-LOINC-COUNT(LIB-IDX)   TO VS-LOINC-COUNT.
142400     MOVE LIB-TIMING-PRESENT(LIB-IDX)   TO TIMING-PRESENT.
142500     MOVE LIB-TIMING-OPERATOR(LIB-IDX)  TO TIMING-OPERATOR.
142600     MOVE LIB-TIMING-QUANTITY(LIB-IDX)  TO TIMING-QUANTITY.
142700     MOVE LIB-TIMING-UNIT(LIB-IDX)      TO TIMING-UNIT.
142800     MOVE LIB-TIMING-POSITION(LIB-IDX)  TO TIMING-POSITION.
142900     MOVE LIB-TIMING-REFERENCE(LIB-IDX) TO TIMING-REFERENCE.
143000     MOVE LIB-NEGATION-FLAG(LIB-IDX)
143100                       TO NEGATION-FLAG OF COMPONENT-MASTER-REC.
143200     MOVE LIB-LOGICAL-OPERATOR(LIB-IDX) TO LOGICAL-OPERATOR.
143300     MOVE LIB-CHILD-COUNT(LIB-IDX)      TO CHILD-COUNT.
143400     PERFORM 806-WRITE-ONE-CHILD-ID THRU 806-EXIT
143500             VARYING CH-IDX FROM 1 BY 1
143600             UNTIL CH-IDX > 5.
143700     MOVE LIB-VERSION-ID(LIB-IDX)       TO VERSION-ID.
143800     MOVE LIB-APPROVAL-STATUS(LIB-IDX)  TO APPROVAL-STATUS.
143900     MOVE LIB-CATEGORY(LIB-IDX)         TO CATEGORY.
144000     MOVE LIB-CAT-AUTO-FLAG(LIB-IDX)    TO CAT-AUTO-FLAG.
144100     MOVE LIB-USAGE-COUNT(LIB-IDX)      TO USAGE-COUNT.
144200     WRITE FD-COMPMSTR-OUT-REC FROM COMPONENT-MASTER-REC.
144300 805-EXIT.
144400     EXIT.
144500
144600 806-WRITE-ONE-CHILD-ID.
144700     MOVE LIB-CHILD-ID(LIB-IDX, CH-IDX) TO CHILD-ID(CH-IDX).
144800 806-EXIT.
144900     EXIT.
145000
145100******************************************************************
145200* STATISTICS REPORT - TRANSACTION COUNTS, THEN ONE LINE PER       *
145300* CATEGORY (NON-ARCHIVED COMPONENTS ONLY) AND ONE LINE PER        *
145400* APPROVAL STATUS.                                                *
145500******************************************************************
145600 850-WRITE-STATISTICS.
145700     MOVE "850-WRITE-STATISTICS" TO PARA-NAME.
145800     PERFORM 855-BUMP-ONE-ENTRY THRU 855-EXIT
145900             VARYING LIB-IDX FROM 1 BY 1
146000             UNTIL LIB-IDX > LIB-COUNT.
146100
146200     MOVE SPACES TO WS-REPORT-LINE.
146300     MOVE "** TRANSACTIONS READ **" TO TL-CAPTION.
146400     MOVE TRANSACTIONS-READ TO TL-COUNT.
146500     WRITE LIBRARY-REPORT-LINE FROM WS-REPORT-LINE.
146600     MOVE SPACES TO WS-REPORT-LINE.
146700     MOVE "** CREATES APPLIED **" TO TL-CAPTION.
146800     MOVE CREATES-APPLIED TO TL-COUNT.
146900     WRITE LIBRARY-REPORT-LINE FROM WS-REPORT-LINE.
147000     MOVE SPACES TO WS-REPORT-LINE.
147100     MOVE "** UPDATES APPLIED **" TO TL-CAPTION.
147200     MOVE UPDATES-APPLIED TO TL-COUNT.
147300     WRITE LIBRARY-REPORT-LINE FROM WS-REPORT-LINE.
147400     MOVE SPACES TO WS-REPORT-LINE.
147500     MOVE "** TRANSACTIONS REJECTED **" TO TL-CAPTION.
147600     MOVE TRANSACTIONS-REJECTED TO TL-COUNT.
147700     WRITE LIBRARY-REPORT-LINE FROM WS-REPORT-LINE.
147800
147900     PERFORM 860-WRITE-CATEGORY-LINE THRU 860-EXIT
148000             VARYING CAT-TOT-IDX FROM 1 BY 1
148100             UNTIL CAT-TOT-IDX > 9.
148200     PERFORM 870-WRITE-STATUS-LINE THRU 870-EXIT
148300             VARYING ST-TOT-IDX FROM 1 BY 1
148400             UNTIL ST-TOT-IDX > 4.
148500 850-EXIT.
148600     EXIT.
148700
148800 855-BUMP-ONE-ENTRY.
148900     IF NOT LIB-STATUS-ARCHIVED(LIB-IDX)
149000         PERFORM 856-BUMP-ONE-CATEGORY THRU 856-EXIT
149100                 VARYING CAT-TOT-IDX FROM 1 BY 1
149200                 UNTIL CAT-TOT-IDX > 9
149300     END-IF.
149400     PERFORM 858-BUMP-ONE-STATUS THRU 858-EXIT
149500             VARYING ST-TOT-IDX FROM 1 BY 1
149600             UNTIL ST-TOT-IDX > 4.
149700 855-EXIT.
149800     EXIT.
149900
150000 856-BUMP-ONE-CATEGORY.
150100     IF CAT-TOTAL-CODE(CAT-TOT-IDX) = LIB-CATEGORY(LIB-IDX)
150200         ADD 1 TO CAT-TOTAL-COUNT(CAT-TOT-IDX)
150300     END-IF.
150400 856-EXIT.
150500     EXIT.
150600
150700 858-BUMP-ONE-STATUS.
150800     IF ST-LABEL(ST-TOT-IDX) = LIB-APPROVAL-STATUS(LIB-IDX)
150900         ADD 1 TO ST-TOTAL-COUNT(ST-TOT-IDX)
151000     END-IF.
151100 858-EXIT.
151200     EXIT.
151300
151400 860-WRITE-CATEGORY-LINE.
151500     MOVE SPACES TO WS-REPORT-LINE.
151600     MOVE "** CATEGORY TOTAL **" TO TL-CAPTION.
151700     MOVE CAT-TOTAL-LABEL(CAT-TOT-IDX) TO TL-LABEL.
151800     MOVE CAT-TOTAL-COUNT(CAT-TOT-IDX) TO TL-COUNT.
151900     WRITE LIBRARY-REPORT-LINE FROM WS-REPORT-LINE.
152000 860-EXIT.
152100     EXIT.
152200
152300 870-WRITE-STATUS-LINE.
152400     MOVE SPACES TO WS-REPORT-LINE.
152500     MOVE "** STATUS TOTAL **" TO TL-CAPTION.
152600     MOVE ST-LABEL(ST-TOT-IDX) TO TL-LABEL(1:14).
152700     MOVE ST-TOTAL-COUNT(ST-TOT-IDX) TO TL-COUNT.
152800     WRITE LIBRARY-REPORT-LINE FROM WS-REPORT-LINE.
152900 870-EXIT.
153000     EXIT.
153100
153200 900-OPEN-FILES.
153300     MOVE "900-OPEN-FILES" TO PARA-NAME.
153400     OPEN INPUT COMPMSTR, MAINTRX.
153500     OPEN OUTPUT COMPMSTR-OUT, LIBRPT, SYSOUT.
153600 900-EXIT.
153700     EXIT.
153800
153900 950-CLOSE-FILES.
154000     MOVE "950-CLOSE-FILES" TO PARA-NAME.
154100     CLOSE COMPMSTR, MAINTRX, COMPMSTR-OUT, LIBRPT, SYSOUT.
154200 950-EXIT.
154300     EXIT.
154400
154500 910-READ-COMPMSTR.
154600     MOVE "910-READ-COMPMSTR" TO PARA-NAME.
154700     READ COMPMSTR INTO COMPONENT-MASTER-REC
154800         AT END MOVE "N" TO MORE-DATA-SW
154900         GO TO 910-EXIT
155000     END-READ.
155100 910-EXIT.
155200     EXIT.
155300
155400 920-READ-MAINTRX.
155500     MOVE "920-READ-MAINTRX" TO PARA-NAME.
155600     READ MAINTRX INTO COMPONENT-MASTER-REC
155700         AT END MOVE "N" TO MORE-TRANSRCH-SW
155800         GO TO 920-EXIT
155900     END-READ.
156000 920-EXIT.
156100     EXIT.
156200
156300 999-CLEANUP.
156400     MOVE "999-CLEANUP" TO PARA-NAME.
156500     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
156600     DISPLAY "** COMPONENTS LOADED **".
156700     DISPLAY COMPONENTS-LOADED.
156800     DISPLAY "** TRANSACTIONS READ **".
156900     DISPLAY TRANSACTIONS-READ.
157000     DISPLAY "** CREATES / UPDATES / REJECTED **".
157100     DISPLAY CREATES-APPLIED.
157200     DISPLAY UPDATES-APPLIED.
157300     DISPLAY TRANSACTIONS-REJECTED.
157400     DISPLAY "******** NORMAL END OF JOB LIBMAINT ********".
157500 999-EXIT.
157600     EXIT.
157700
157800 1000-ABEND-RTN.
157900     WRITE SYSOUT-REC FROM ABEND-REC.
158000     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
158100     DISPLAY "*** ABNORMAL END OF JOB - LIBMAINT ***" UPON CONSOLE.
158200     DIVIDE ZERO-VAL INTO ONE-VAL.
