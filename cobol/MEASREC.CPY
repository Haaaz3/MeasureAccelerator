000100******************************************************************
000200* RECORD LAYOUTS FOR THE MEASURE DEFINITION INPUT FILES USED BY  *
000300* CQLGEN AND SQLGEN -- MEASURE-HEADERS, DATA-ELEMENTS AND        *
000400* MEASURE-VALUESETS.  ONE HEADER RECORD PER MEASURE; DATA        *
000500* ELEMENTS AND VALUE SETS ARE READ IN MEAS-ID MAJOR SEQUENCE.    *
000600******************************************************************
000700*  MAINT LOG                                                    *
000800*  04/02/99  LH  ORIGINAL LAYOUT - MEASURE LIBRARY PROJECT       *
000900*  09/21/03  RPK SPLIT DATA-ELEMENT TIMING OVERRIDE FIELDS OUT   *
001000*                OF THE GENERAL FLAGS GROUP                     *
001100*  02/17/11  TVN ADDED GC-AGE-MIN/MAX GLOBAL CRITERIA TO HEADER  *
001200******************************************************************
001300 01  MEASURE-HEADER-REC.
001400     05  MEAS-ID                     PIC X(20).
001500     05  MEAS-TITLE                  PIC X(80).
001600     05  MEAS-VERSION                PIC X(10).
001700     05  MEAS-STEWARD                PIC X(40).
001800     05  MEAS-TYPE                   PIC X(12).
001900     05  PERIOD-START                PIC X(10).
002000     05  PERIOD-END                  PIC X(10).
002100     05  GC-AGE-MIN                  PIC 9(03).
002200     05  GC-AGE-MAX                  PIC 9(03).
002300     05  GC-GENDER                   PIC X(06).
002400     05  FILLER                      PIC X(06).
002500******************************************************************
002600* RECORD LAYOUT FOR ONE MEASURE CRITERION LEAF (DATA ELEMENT).   *
002700* CLAUSE-OPERATOR CARRIES THE AND/OR OF THE OWNING POPULATION    *
002800* CLAUSE, NOT AN OPERATOR OF THE ELEMENT ITSELF.                 *
002900******************************************************************
003000 01  DATA-ELEMENT-REC.
003100     05  DE-MEAS-ID                  PIC X(20).
003200     05  POP-TYPE                    PIC X(22).
003300         88  POP-IS-INIT-POP          VALUE "initial-population".
003400         88  POP-IS-DENOM             VALUE "denominator".
003500         88  POP-IS-DENOM-EXCL        VALUE "denominator-exclusion".
003600         88  POP-IS-DENOM-EXCP        VALUE "denominator-exception".
003700         88  POP-IS-NUMER             VALUE "numerator".
003800         88  POP-IS-NUMER-EXCL        VALUE "numerator-exclusion".
003900     05  CLAUSE-OPERATOR             PIC X(03).
004000     05  ELEM-ID                     PIC X(20).
004100     05  ELEM-TYPE                   PIC X(13).
004200     05  ELEM-DESC                   PIC X(80).
004300     05  VS-OID                      PIC X(30).
004400     05  VS-NAME                     PIC X(60).
004500     05  LIB-COMP-ID                 PIC X(20).
004600     05  NEGATION-FLAG               PIC X(01).
004700         88  NEGATION-ON              VALUE "Y".
004800         88  NEGATION-OFF             VALUE "N".
004900     05  TIMING-OVR-FLAG             PIC X(01).
005000         88  TIMING-OVR-PRESENT       VALUE "Y".
005100     05  TIMING-OVR-VALUE            PIC 9(04).
005200     05  TIMING-OVR-UNIT             PIC X(10).
005300     05  TIMING-OVR-OPER             PIC X(15).
005400     05  TIMING-WIN-FLAG             PIC X(01).
005500         88  TIMING-WIN-PRESENT       VALUE "Y".
005600     05  AGE-MIN                     PIC 9(03).
005700     05  AGE-MAX                     PIC 9(03).
005800     05  GENDER-VALUE                PIC X(06).
005900     05  FILLER                      PIC X(08).
006000******************************************************************
006100* RECORD LAYOUT FOR ONE MEASURE VALUE-SET REFERENCE.             *
006200* CODE-COUNT OF ZERO DRIVES THE "EMPTY VALUE SET" VALIDATION     *
006300* WARNING IN CMPMATCH'S 600-VALIDATE-LINKAGE PARAGRAPH.          *
006400******************************************************************
006500 01  MEASURE-VALUESET-REC.
006600     05  VSM-MEAS-ID                 PIC X(20).
006700     05  VSM-VS-OID                  PIC X(30).
006800     05  VSM-VS-URL                  PIC X(80).
006900     05  VSM-VS-NAME                 PIC X(60).
007000     05  VSM-CODE-COUNT              PIC 9(04).
007100     05  FILLER                      PIC X(06).
