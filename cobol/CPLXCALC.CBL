000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CPLXCALC.
000300 AUTHOR. L. HARTWELL.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/18/88.
000600 DATE-COMPILED. 03/18/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE CLINICAL CRITERIA COMPONENT
001300*          MASTER FILE AND COMPUTES A NUMERIC COMPLEXITY SCORE AND
001400*          LOW/MEDIUM/HIGH LEVEL FOR EACH ATOMIC AND COMPOSITE
001500*          COMPONENT.  ATOMICS MUST PRECEDE ANY COMPOSITE THAT
001600*          REFERENCES THEM - COMPOSITE SCORING RESOLVES CHILD
001700*          SCORES FROM AN IN-MEMORY TABLE BUILT AS THE FILE IS
001800*          READ.
001900*
002000*          A SECOND PASS SCORES EACH MEASURE POPULATION BY
002100*          SUMMING ITS DATA ELEMENT SCORES AND IS APPENDED TO THE
002200*          SAME COMPLEXITY REPORT.
002300*
002400******************************************************************
002500*
002600*              INPUT FILE 1         -   CPLIB.COMPONENT.MASTER
002700*
002800*              INPUT FILE 2         -   CPLIB.DATA.ELEMENTS
002900*
003000*              OUTPUT FILE PRODUCED -   CPLIB.COMPLEXITY.REPORT
003100*
003200*              DUMP FILE            -   SYSOUT
003300*
003400******************************************************************
003500*  MAINT LOG                                                     *
003600*  03/18/88  LH  ORIGINAL PROGRAM - SCORING RULES PER THE         *
003700*                COMPONENT LIBRARY STANDARDS COMMITTEE            *
003800*  09/09/91  LH  ADDED ZERO-CODES FLOOR FOR ATOMICS WITH EMPTY    *
003900*                VALUE SETS                                      *
004000*  04/21/94  RPK ADDED COMPOSITE NESTING-DEPTH BONUS              *
004100*  11/30/98  TVN Y2K REVIEW - NO DATE-SENSITIVE FIELDS IN THIS    *
004200*                PROGRAM, NO CHANGES REQUIRED                     *
004300*  06/15/02  RPK ADDED POPULATION COMPLEXITY PASS AGAINST DATA    *
004400*                ELEMENTS FILE PER REQUEST #2091                  *
004500*  02/26/09  LH  ADDED LEVEL TOTAL TRAILER LINE                   *
004600*  10/12/15  TVN WIDENED NEGATION-WORD SCAN ON ELEMENT DESC       *
004700*                PER AUDIT #4471                                 *
004750*  03/02/17  LH  250-SCORE-COMPOSITE WAS ADDING THE NESTING-DEPTH *
004760*                BONUS TWICE - 256-RESOLVE-CHILD ALREADY BUMPS    *
004770*                WS-MAX-CHILD-NEST BY ONE OVER THE CHILD, SO THE  *
004780*                SUBSEQUENT +1 HERE GAVE A COMPOSITE-OF-COMPOSITE *
004790*                A SCORE TWO LEVELS DEEP INSTEAD OF ONE - AUDIT   *
004800*                #4618.  DROPPED THE EXTRA +1.                   *
004810******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT COMPMSTR
006200     ASSIGN TO UT-S-COMPMSTR
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600     SELECT DATAELEM
006700     ASSIGN TO UT-S-DATAELEM
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100     SELECT CPLXRPT
007200     ASSIGN TO UT-S-CPLXRPT
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 130 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC  PIC X(130).
008500
008600****** ONE RECORD PER LIBRARY COMPONENT, ATOMIC OR COMPOSITE.
008700****** SEE COMPMSTR COPYBOOK FOR THE FULL FIELD LAYOUT.
008800 FD  COMPMSTR
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 540 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS COMPONENT-MASTER-REC.
009400 01  COMPONENT-MASTER-REC.
009500     05  FILLER                  PIC X(540).
009600
009700****** ONE RECORD PER MEASURE CRITERION LEAF, GROUPED BY MEAS-ID
009800****** THEN POP-TYPE.  SEE MEASREC COPYBOOK FOR THE LAYOUT.
009900 FD  DATAELEM
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 320 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS DATA-ELEMENT-REC.
010500 01  DATA-ELEMENT-REC.
010600     05  FILLER                  PIC X(320).
010700
010800****** ONE DETAIL LINE PER COMPONENT, ONE LINE PER MEASURE
010900****** POPULATION, AND LEVEL-COUNT TRAILERS AT END OF FILE.
011000 FD  CPLXRPT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 132 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS COMPLEXITY-REPORT-LINE.
011600 01  COMPLEXITY-REPORT-LINE   PIC X(132).
011700
011800 WORKING-STORAGE SECTION.
011900
012000 01  FILE-STATUS-CODES.
012100     05  OFCODE                  PIC X(2).
012200         88  CODE-WRITE    VALUE SPACES.
012300
012400     COPY COMPMSTR.
012500     COPY MEASREC.
012600
012700 01  WS-REPORT-LINE.
012800     05  FILLER                  PIC X(1)  VALUE SPACES.
012900     05  RL-COMP-ID              PIC X(20).
013000     05  FILLER                  PIC X(2)  VALUE SPACES.
013100     05  RL-COMP-TYPE            PIC X(1).
013200     05  FILLER                  PIC X(2)  VALUE SPACES.
013300     05  RL-SCORE                PIC ZZ9.
013400     05  FILLER                  PIC X(2)  VALUE SPACES.
013500     05  RL-LEVEL                PIC X(6).
013600     05  FILLER                  PIC X(2)  VALUE SPACES.
013700     05  RL-BASE                 PIC 9.
013800     05  FILLER                  PIC X(1)  VALUE SPACES.
013900     05  RL-TIMING-CLAUSES       PIC 9.
014000     05  FILLER                  PIC X(1)  VALUE SPACES.
014100     05  RL-NEGATIONS            PIC 9.
014200     05  FILLER                  PIC X(1)  VALUE SPACES.
014300     05  RL-CHILDREN-SUM         PIC ZZ9.
014400     05  FILLER                  PIC X(1)  VALUE SPACES.
014500     05  RL-AND-OPERATORS        PIC Z9.
014600     05  FILLER                  PIC X(1)  VALUE SPACES.
014700     05  RL-NESTING-DEPTH        PIC Z9.
014800     05  FILLER                  PIC X(1)  VALUE SPACES.
014900     05  RL-ZERO-CODES-FLAG      PIC X(1).
015000     05  FILLER                  PIC X(72) VALUE SPACES.
015100
015200******************************************************************
015300* LEVEL-COUNT TRAILER VIEW - WRITTEN ONCE PER LEVEL AT END OF     *
015400* THE COMPONENT-MASTER PASS.                                      *
015500******************************************************************
015600 01  WS-REPORT-LINE-ALT REDEFINES WS-REPORT-LINE.
015700     05  TL-CAPTION              PIC X(30).
015800     05  TL-LEVEL                PIC X(6).
015900     05  FILLER                  PIC X(3)  VALUE SPACES.
016000     05  TL-COUNT                PIC ZZZ,ZZ9.
016100     05  FILLER                  PIC X(85) VALUE SPACES.
016200
016300******************************************************************
016400* POPULATION-COMPLEXITY LINE VIEW - ONE PER MEAS-ID / POP-TYPE    *
016500* GROUP, WRITTEN DURING THE SECOND PASS AGAINST DATA-ELEMENTS.    *
016600******************************************************************
016700 01  WS-REPORT-LINE-POP REDEFINES WS-REPORT-LINE.
016800     05  PL-CAPTION              PIC X(16) VALUE SPACES.
016900     05  PL-MEAS-ID              PIC X(20).
017000     05  FILLER                  PIC X(2)  VALUE SPACES.
017100     05  PL-POP-TYPE             PIC X(22).
017200     05  FILLER                  PIC X(2)  VALUE SPACES.
017300     05  PL-SCORE                PIC ZZ9.
017400     05  FILLER                  PIC X(2)  VALUE SPACES.
017500     05  PL-LEVEL                PIC X(6).
017600     05  FILLER                  PIC X(2)  VALUE SPACES.
017700     05  PL-ELEM-COUNT           PIC Z9.
017800     05  FILLER                  PIC X(55) VALUE SPACES.
017900
018000******************************************************************
018100* LEVEL CODE / DISPLAY LABEL TABLE.  LVL-CODE IS USED AS A DIRECT *
018200* SUBSCRIPT (1=LOW, 2=MEDIUM, 3=HIGH) SO NO SEARCH IS NEEDED.     *
018300******************************************************************
018400 01  WS-LEVEL-LABELS-DATA.
018500     05  FILLER.
018600         10  FILLER PIC X(6) VALUE 'LOW'.
018700         10  FILLER PIC 9(1) VALUE 1.
018800     05  FILLER.
018900         10  FILLER PIC X(6) VALUE 'MEDIUM'.
019000         10  FILLER PIC 9(1) VALUE 2.
019100     05  FILLER.
019200         10  FILLER PIC X(6) VALUE 'HIGH'.
019300         10  FILLER PIC 9(1) VALUE 3.
019400 01  WS-LEVEL-LABELS REDEFINES WS-LEVEL-LABELS-DATA.
019500     05  LVL-ENTRY OCCURS 3 TIMES.
019600         10  LVL-LABEL           PIC X(6).
019700         10  LVL-CODE            PIC 9(1).
019800
019900******************************************************************
020000* IN-MEMORY LIBRARY TABLE - ONE ENTRY PER COMPONENT ALREADY       *
020100* SCORED, BUILT AS THE MASTER FILE IS READ.  COMPOSITE SCORING    *
020200* RESOLVES EACH CHILD-ID AGAINST THIS TABLE VIA SEARCH.           *
020300******************************************************************
020400 01  WS-LIBRARY-TABLE.
020500     05  LIB-ENTRY OCCURS 500 TIMES INDEXED BY LIB-IDX.
020600         10  LIB-COMP-ID         PIC X(20).
020700         10  LIB-COMP-TYPE       PIC X(1).
020800         10  LIB-SCORE           PIC 9(3) COMP.
020900         10  LIB-NEST-DEPTH      PIC 9(2) COMP.
021000
021100 01  WS-SCORE-FIELDS.
021200     05  WS-TIMING-CLAUSES       PIC 9(1)  COMP.
021300     05  WS-NEG-BONUS            PIC 9(1)  COMP.
021400     05  WS-PART1                PIC 9(3)  COMP.
021500     05  WS-PART2                PIC 9(3)  COMP.
021600     05  WS-SCORE                PIC 9(3)  COMP.
021700     05  WS-LEVEL-CODE           PIC 9(1)  COMP.
021800     05  WS-CHILD-SUM            PIC 9(3)  COMP.
021900     05  WS-CHILD-RESOLVED-CNT   PIC 9(2)  COMP.
022000     05  WS-AND-BONUS            PIC 9(2)  COMP.
022100     05  WS-MAX-CHILD-NEST       PIC 9(2)  COMP.
022200     05  WS-NEST-DEPTH           PIC 9(2)  COMP.
022300     05  WS-CHILD-IS-COMPOSITE   PIC X(1).
022400
022500 01  WS-DESC-SCAN-FIELDS.
022600     05  WS-DESC-TEXT            PIC X(80).
022700     05  WS-DESC-POS             PIC 9(3)  COMP.
022800     05  WS-NEG-WORD-SW          PIC X(1).
022900         88  NEG-WORD-FOUND       VALUE 'Y'.
023000         88  NEG-WORD-NOT-FOUND   VALUE 'N'.
023100
023200 01  WS-POP-ACCUM.
023300     05  POP-SAVE-MEAS-ID        PIC X(20) VALUE SPACES.
023400     05  POP-SAVE-POP-TYPE       PIC X(22) VALUE SPACES.
023500     05  POP-SAVE-OPERATOR       PIC X(3)  VALUE SPACES.
023600     05  POP-ELEM-COUNT          PIC 9(3)  COMP.
023700     05  POP-SCORE-SUM           PIC 9(5)  COMP.
023800
023900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
024000     05  COMPONENTS-READ         PIC 9(7) COMP.
024100     05  COMPONENTS-WRITTEN      PIC 9(7) COMP.
024200     05  LIB-COUNT               PIC 9(4) COMP.
024300     05  DATAELEMS-READ          PIC 9(7) COMP.
024400     05  POP-LINES-WRITTEN       PIC 9(5) COMP.
024500     05  LOW-COUNT               PIC 9(7) COMP.
024600     05  MEDIUM-COUNT            PIC 9(7) COMP.
024700     05  HIGH-COUNT              PIC 9(7) COMP.
024800     05  CH-IDX                  PIC 9(2) COMP.
024900
025000 01  FLAGS-AND-SWITCHES.
025100     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
025200         88 NO-MORE-DATA          VALUE "N".
025300     05  MORE-DATAELEM-SW        PIC X(01) VALUE "Y".
025400         88 NO-MORE-DATAELEM      VALUE "N".
025500
025600 01  PARA-NAME                   PIC X(20) VALUE SPACES.
025700 01  ABEND-REC.
025800     05  ABEND-REASON            PIC X(40) VALUE SPACES.
025900     05  EXPECTED-VAL            PIC S9(9) VALUE 0.
026000     05  ACTUAL-VAL              PIC S9(9) VALUE 0.
026100     05  FILLER                  PIC X(39) VALUE SPACES.
026200
026300 77  ZERO-VAL                    PIC 9(1) VALUE 0.
026400 77  ONE-VAL                     PIC 9(1) VALUE 1.
026500
026600 PROCEDURE DIVISION.
026700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026800     PERFORM 100-MAINLINE THRU 100-EXIT
026900             UNTIL NO-MORE-DATA.
027000     PERFORM 600-BUMP-LEVEL-TRAILER THRU 600-EXIT
027100             VARYING WS-LEVEL-CODE FROM 1 BY 1
027200             UNTIL WS-LEVEL-CODE > 3.
027300     PERFORM 350-SCORE-POPULATION THRU 350-EXIT.
027400     PERFORM 999-CLEANUP THRU 999-EXIT.
027500     MOVE +0 TO RETURN-CODE.
027600     GOBACK.
027700
027800 000-HOUSEKEEPING.
027900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028000     DISPLAY "******** BEGIN JOB CPLXCALC ********".
028100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
028200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028300     PERFORM 900-READ-COMPMSTR THRU 900-EXIT.
028400     IF NO-MORE-DATA
028500         MOVE "EMPTY COMPONENT MASTER FILE" TO ABEND-REASON
028600         GO TO 1000-ABEND-RTN.
028700 000-EXIT.
028800     EXIT.
028900
029000 100-MAINLINE.
029100     MOVE "100-MAINLINE" TO PARA-NAME.
029200     IF ATOMIC-COMPONENT
029300         PERFORM 300-SCORE-ATOMIC THRU 300-EXIT
029400     ELSE
029500         PERFORM 250-SCORE-COMPOSITE THRU 250-EXIT.
029600     PERFORM 700-WRITE-CPLXRPT THRU 700-EXIT.
029700     PERFORM 800-STORE-LIBRARY-ENTRY THRU 800A-EXIT.
029800     ADD +1 TO COMPONENTS-WRITTEN.
029900     PERFORM 900-READ-COMPMSTR THRU 900-EXIT.
030000 100-EXIT.
030100     EXIT.
030200
030300******************************************************************
030400* COMPOSITE SCORING - RESOLVE EACH CHILD AGAINST THE LIBRARY      *
030500* TABLE, SUM RESOLVED CHILD SCORES, ADD THE AND-OPERATOR BONUS    *
030600* AND THE NESTING-DEPTH BONUS.  UNRESOLVED CHILDREN ARE SKIPPED   *
030700* AND DO NOT COUNT TOWARD THE CHILD-COUNT USED FOR THE BONUS.     *
030800******************************************************************
030900 250-SCORE-COMPOSITE.
031000     MOVE "250-SCORE-COMPOSITE" TO PARA-NAME.
031100     MOVE 0 TO WS-CHILD-SUM.
031200     MOVE 0 TO WS-CHILD-RESOLVED-CNT.
031300     MOVE 0 TO WS-MAX-CHILD-NEST.
031400     PERFORM 255-SCORE-ONE-CHILD THRU 255-EXIT
031500             VARYING CH-IDX FROM 1 BY 1
031600             UNTIL CH-IDX > CHILD-COUNT OR CH-IDX > 5.
031700
031800     MOVE 0 TO WS-AND-BONUS.
031900     IF OPER-IS-AND AND WS-CHILD-RESOLVED-CNT > 1
032000         COMPUTE WS-AND-BONUS = WS-CHILD-RESOLVED-CNT - 1.
032100
032200     MOVE 0 TO WS-NEST-DEPTH.
032300     IF WS-MAX-CHILD-NEST > 0
032400         MOVE WS-MAX-CHILD-NEST TO WS-NEST-DEPTH.
032500
032600     COMPUTE WS-SCORE = WS-CHILD-SUM + WS-AND-BONUS
032700                       + (WS-NEST-DEPTH * 2).
032800     MOVE 0 TO WS-TIMING-CLAUSES.
032900     MOVE 0 TO WS-NEG-BONUS.
033000 250-EXIT.
033100     EXIT.
033200
033300 255-SCORE-ONE-CHILD.
033400     IF CHILD-ID(CH-IDX) NOT = SPACES
033500         PERFORM 256-RESOLVE-CHILD THRU 256-EXIT
033600     END-IF.
033700 255-EXIT.
033800     EXIT.
033900
034000 256-RESOLVE-CHILD.
034100     SET LIB-IDX TO 1.
034200     SEARCH LIB-ENTRY
034300         AT END
034400             CONTINUE
034500         WHEN LIB-COMP-ID(LIB-IDX) = CHILD-ID(CH-IDX)
034600             ADD LIB-SCORE(LIB-IDX) TO WS-CHILD-SUM
034700             ADD 1 TO WS-CHILD-RESOLVED-CNT
034800             MOVE LIB-COMP-TYPE(LIB-IDX) TO WS-CHILD-IS-COMPOSITE
034900             IF WS-CHILD-IS-COMPOSITE = "C"
035000             AND LIB-NEST-DEPTH(LIB-IDX) + 1 > WS-MAX-CHILD-NEST
035100                 COMPUTE WS-MAX-CHILD-NEST =
035200                         LIB-NEST-DEPTH(LIB-IDX) + 1
035300             END-IF
035400     END-SEARCH.
035500 256-EXIT.
035600     EXIT.
035700
035800******************************************************************
035900* ATOMIC SCORING - SCORE = MAX( 1+TIMING+NEGATION BONUS,          *
036000* ZERO-CODES-FLOOR ).  TIMING-CLAUSES IS 0 WHEN NO TIMING EXISTS, *
036100* OTHERWISE 1, BUMPED TO 2 WHEN A QUANTITY OR POSITION IS GIVEN.  *
036200******************************************************************
036300 300-SCORE-ATOMIC.
036400     MOVE "300-SCORE-ATOMIC" TO PARA-NAME.
036500     MOVE 0 TO WS-TIMING-CLAUSES.
036600     IF TIMING-IS-PRESENT
036700         MOVE 1 TO WS-TIMING-CLAUSES
036800         IF TIMING-QUANTITY > 0 OR TIMING-POSITION NOT = SPACES
036900             MOVE 2 TO WS-TIMING-CLAUSES.
037000
037100     MOVE 0 TO WS-NEG-BONUS.
037200     IF NEGATION-ON
037300         MOVE 2 TO WS-NEG-BONUS.
037400
037500     COMPUTE WS-PART1 = 1 + WS-TIMING-CLAUSES + WS-NEG-BONUS.
037600     MOVE 0 TO WS-PART2.
037700     IF VS-CODE-COUNT = 0
037800         MOVE 4 TO WS-PART2.
037900
038000     IF WS-PART2 > WS-PART1
038100         MOVE WS-PART2 TO WS-SCORE
038200     ELSE
038300         MOVE WS-PART1 TO WS-SCORE.
038400
038500     MOVE 0 TO WS-CHILD-SUM.
038600     MOVE 0 TO WS-AND-BONUS.
038700     MOVE 0 TO WS-NEST-DEPTH.
038800 300-EXIT.
038900     EXIT.
039000
039100******************************************************************
039200* LEVEL THRESHOLDS - SCORE <= 3 LOW, 4-7 MEDIUM, >= 8 HIGH.       *
039300******************************************************************
039400 500-SET-LEVEL-CODE.
039500     MOVE "500-SET-LEVEL-CODE" TO PARA-NAME.
039600     IF WS-SCORE <= 3
039700         MOVE 1 TO WS-LEVEL-CODE
039800     ELSE
039900         IF WS-SCORE <= 7
040000             MOVE 2 TO WS-LEVEL-CODE
040100         ELSE
040200             MOVE 3 TO WS-LEVEL-CODE.
040300 500-EXIT.
040400     EXIT.
040500
040600 600-BUMP-LEVEL-TRAILER.
040700     MOVE SPACES TO WS-REPORT-LINE-ALT.
040800     MOVE "** LEVEL TOTAL **" TO TL-CAPTION.
040900     MOVE LVL-LABEL(WS-LEVEL-CODE) TO TL-LEVEL.
041000     IF WS-LEVEL-CODE = 1
041100         MOVE LOW-COUNT TO TL-COUNT
041200     ELSE
041300         IF WS-LEVEL-CODE = 2
041400             MOVE MEDIUM-COUNT TO TL-COUNT
041500         ELSE
041600             MOVE HIGH-COUNT TO TL-COUNT.
041700     WRITE COMPLEXITY-REPORT-LINE FROM WS-REPORT-LINE-ALT.
041800 600-EXIT.
041900     EXIT.
042000
042100 700-WRITE-CPLXRPT.
042200     MOVE "700-WRITE-CPLXRPT" TO PARA-NAME.
042300     PERFORM 500-SET-LEVEL-CODE THRU 500-EXIT.
042400     IF WS-LEVEL-CODE = 1
042500         ADD 1 TO LOW-COUNT
042600     ELSE
042700         IF WS-LEVEL-CODE = 2
042800             ADD 1 TO MEDIUM-COUNT
042900         ELSE
043000             ADD 1 TO HIGH-COUNT.
043100
043200     MOVE SPACES TO WS-REPORT-LINE.
043300     MOVE COMP-ID TO RL-COMP-ID.
043400     MOVE COMP-TYPE TO RL-COMP-TYPE.
043500     MOVE WS-SCORE TO RL-SCORE.
043600     MOVE LVL-LABEL(WS-LEVEL-CODE) TO RL-LEVEL.
043700     MOVE 1 TO RL-BASE.
043800     MOVE WS-TIMING-CLAUSES TO RL-TIMING-CLAUSES.
043900     IF NEGATION-ON
044000         MOVE 1 TO RL-NEGATIONS
044100     ELSE
044200         MOVE 0 TO RL-NEGATIONS.
044300     MOVE WS-CHILD-SUM TO RL-CHILDREN-SUM.
044400     MOVE WS-AND-BONUS TO RL-AND-OPERATORS.
044500     MOVE WS-NEST-DEPTH TO RL-NESTING-DEPTH.
044600     IF ATOMIC-COMPONENT AND VS-CODE-COUNT = 0
044700         MOVE 'Y' TO RL-ZERO-CODES-FLAG
044800     ELSE
044900         MOVE 'N' TO RL-ZERO-CODES-FLAG.
045000     WRITE COMPLEXITY-REPORT-LINE FROM WS-REPORT-LINE.
045100 700-EXIT.
045200     EXIT.
045300
045400 800-OPEN-FILES.
045500     MOVE "800-OPEN-FILES" TO PARA-NAME.
045600     OPEN INPUT COMPMSTR.
045700     OPEN OUTPUT CPLXRPT, SYSOUT.
045800 800-EXIT.
045900     EXIT.
046000
046100 800-STORE-LIBRARY-ENTRY.
046200     ADD 1 TO LIB-COUNT.
046300     SET LIB-IDX TO LIB-COUNT.
046400     MOVE COMP-ID TO LIB-COMP-ID(LIB-IDX).
046500     MOVE COMP-TYPE TO LIB-COMP-TYPE(LIB-IDX).
046600     MOVE WS-SCORE TO LIB-SCORE(LIB-IDX).
046700     MOVE WS-NEST-DEPTH TO LIB-NEST-DEPTH(LIB-IDX).
046800 800A-EXIT.
046900     EXIT.
047000
047100 850-CLOSE-FILES.
047200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
047300     CLOSE COMPMSTR, CPLXRPT, SYSOUT.
047400 850-EXIT.
047500     EXIT.
047600
047700 900-READ-COMPMSTR.
047800     MOVE "900-READ-COMPMSTR" TO PARA-NAME.
047900     READ COMPMSTR INTO COMPONENT-MASTER-REC
048000         AT END MOVE "N" TO MORE-DATA-SW
048100         GO TO 900-EXIT
048200     END-READ.
048300     ADD +1 TO COMPONENTS-READ.
048400 900-EXIT.
048500     EXIT.
048600
048700******************************************************************
048800* SECOND PASS - POPULATION COMPLEXITY AGAINST THE DATA-ELEMENTS   *
048900* FILE, CONTROL-BROKEN ON MEAS-ID THEN POP-TYPE.  A FLAT SUM OF   *
049000* ELEMENT SCORES, NOT A RECURSIVE CLAUSE TREE - THIS INPUT HAS    *
049100* NO NESTED SUB-CLAUSES BELOW THE POPULATION LEVEL.               *
049200******************************************************************
049300 350-SCORE-POPULATION.
049400     MOVE "350-SCORE-POPULATION" TO PARA-NAME.
049500     OPEN INPUT DATAELEM.
049600     PERFORM 910-READ-DATAELEM THRU 910-EXIT.
049700     PERFORM 360-POP-GROUP-STEP THRU 360-EXIT
049800             UNTIL NO-MORE-DATAELEM.
049900     IF POP-ELEM-COUNT > 0
050000         PERFORM 370-WRITE-POP-LINE THRU 370-EXIT.
050100     CLOSE DATAELEM.
050200 350-EXIT.
050300     EXIT.
050400
050500 360-POP-GROUP-STEP.
050600     IF POP-SAVE-MEAS-ID = SPACES
050700         MOVE DE-MEAS-ID TO POP-SAVE-MEAS-ID
050800         MOVE POP-TYPE   TO POP-SAVE-POP-TYPE
050900     ELSE
051000         IF DE-MEAS-ID NOT = POP-SAVE-MEAS-ID
051100         OR POP-TYPE NOT = POP-SAVE-POP-TYPE
051200             PERFORM 370-WRITE-POP-LINE THRU 370-EXIT
051300             MOVE DE-MEAS-ID TO POP-SAVE-MEAS-ID
051400             MOVE POP-TYPE   TO POP-SAVE-POP-TYPE
051500         END-IF
051600     END-IF.
051700     MOVE CLAUSE-OPERATOR TO POP-SAVE-OPERATOR.
051800     PERFORM 380-SCORE-ONE-ELEMENT THRU 380-EXIT.
051900     ADD WS-SCORE TO POP-SCORE-SUM.
052000     ADD 1 TO POP-ELEM-COUNT.
052100     PERFORM 910-READ-DATAELEM THRU 910-EXIT.
052200 360-EXIT.
052300     EXIT.
052400
052500******************************************************************
052600* DATA ELEMENT SCORE = 1 + TIMING OVERRIDE + TIMING WINDOW +      *
052700* NEGATION (FLAG OR DESCRIPTION CONTAINS 'ABSENCE OF'/'WITHOUT'). *
052800* THIS IS THE RAW SCORE USED IN THE POPULATION SUM - THE         *
052900* STANDALONE-LEVEL FLOOR (SCORE 4 WHEN NO VALUE SET AND NOT      *
053000* DEMOGRAPHIC) DOES NOT APPLY HERE.                               *
053100******************************************************************
053200 380-SCORE-ONE-ELEMENT.
053300     MOVE "380-SCORE-ONE-ELEMENT" TO PARA-NAME.
053400     MOVE 1 TO WS-SCORE.
053500     IF TIMING-OVR-PRESENT
053600         ADD 1 TO WS-SCORE.
053700     IF TIMING-WIN-PRESENT
053800         ADD 1 TO WS-SCORE.
053900
054000     MOVE 'N' TO WS-NEG-WORD-SW.
054100     IF NOT NEGATION-ON
054200         PERFORM 385-CHECK-NEGATION-WORDS THRU 385-EXIT.
054300     IF NEGATION-ON OR NEG-WORD-FOUND
054400         ADD 2 TO WS-SCORE.
054500 380-EXIT.
054600     EXIT.
054700
054800******************************************************************
054900* SCANS ELEM-DESC FOR THE LITERAL PHRASES 'ABSENCE OF' AND        *
055000* 'WITHOUT', CASE-INSENSITIVE, ANYWHERE IN THE 80-BYTE FIELD.     *
055100******************************************************************
055200 385-CHECK-NEGATION-WORDS.
055300     MOVE ELEM-DESC TO WS-DESC-TEXT.
055400     INSPECT WS-DESC-TEXT CONVERTING
055500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
055600          TO 'abcdefghijklmnopqrstuvwxyz'.
055700     PERFORM 386-SCAN-ONE-DESC-POS THRU 386-EXIT
055800             VARYING WS-DESC-POS FROM 1 BY 1
055900             UNTIL WS-DESC-POS > 71 OR NEG-WORD-FOUND.
056000 385-EXIT.
056100     EXIT.
056200
056300 386-SCAN-ONE-DESC-POS.
056400     IF WS-DESC-TEXT(WS-DESC-POS:10) = 'absence of'
056500         MOVE 'Y' TO WS-NEG-WORD-SW
056600     ELSE
056700         IF WS-DESC-TEXT(WS-DESC-POS:7) = 'without'
056800             MOVE 'Y' TO WS-NEG-WORD-SW.
056900 386-EXIT.
057000     EXIT.
057100
057200 370-WRITE-POP-LINE.
057300     MOVE "370-WRITE-POP-LINE" TO PARA-NAME.
057400     MOVE 0 TO WS-AND-BONUS.
057500     IF POP-SAVE-OPERATOR = 'AND' AND POP-ELEM-COUNT > 1
057600         COMPUTE WS-AND-BONUS = POP-ELEM-COUNT - 1.
057700     COMPUTE WS-SCORE = POP-SCORE-SUM + WS-AND-BONUS.
057800     PERFORM 500-SET-LEVEL-CODE THRU 500-EXIT.
057900
058000     MOVE SPACES TO WS-REPORT-LINE-POP.
058100     MOVE "** POPULATION SCORE **" TO PL-CAPTION.
058200     MOVE POP-SAVE-MEAS-ID TO PL-MEAS-ID.
058300     MOVE POP-SAVE-POP-TYPE TO PL-POP-TYPE.
058400     MOVE WS-SCORE TO PL-SCORE.
058500     MOVE LVL-LABEL(WS-LEVEL-CODE) TO PL-LEVEL.
058600     MOVE POP-ELEM-COUNT TO PL-ELEM-COUNT.
058700     WRITE COMPLEXITY-REPORT-LINE FROM WS-REPORT-LINE-POP.
058800     ADD 1 TO POP-LINES-WRITTEN.
058900
059000     MOVE 0 TO POP-ELEM-COUNT.
059100     MOVE 0 TO POP-SCORE-SUM.
059200     MOVE SPACES TO POP-SAVE-OPERATOR.
059300 370-EXIT.
059400     EXIT.
059500
059600 910-READ-DATAELEM.
059700     MOVE "910-READ-DATAELEM" TO PARA-NAME.
059800     READ DATAELEM INTO DATA-ELEMENT-REC
059900         AT END MOVE "N" TO MORE-DATAELEM-SW
060000         GO TO 910-EXIT
060100     END-READ.
060200     ADD +1 TO DATAELEMS-READ.
060300 910-EXIT.
060400     EXIT.
060500
060600 999-CLEANUP.
060700     MOVE "999-CLEANUP" TO PARA-NAME.
060800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060900     DISPLAY "** COMPONENTS READ **".
061000     DISPLAY COMPONENTS-READ.
061100     DISPLAY "** COMPONENTS WRITTEN **".
061200     DISPLAY COMPONENTS-WRITTEN.
061300     DISPLAY "** DATA ELEMENTS READ **".
061400     DISPLAY DATAELEMS-READ.
061500     DISPLAY "** POPULATION LINES WRITTEN **".
061600     DISPLAY POP-LINES-WRITTEN.
061700     DISPLAY "******** NORMAL END OF JOB CPLXCALC ********".
061800 999-EXIT.
061900     EXIT.
062000
062100 1000-ABEND-RTN.
062200     WRITE SYSOUT-REC FROM ABEND-REC.
062300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
062400     DISPLAY "*** ABNORMAL END OF JOB - CPLXCALC ***" UPON CONSOLE.
062500     DIVIDE ZERO-VAL INTO ONE-VAL.
