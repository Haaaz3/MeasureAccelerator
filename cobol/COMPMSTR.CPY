000100******************************************************************
000200* RECORD LAYOUT FOR THE CLINICAL CRITERIA COMPONENT MASTER FILE  *
000300*        FILE:     CPLIB.COMPONENT.MASTER                       *
000400*        ONE RECORD PER LIBRARY COMPONENT (ATOMIC OR COMPOSITE) *
000500*        SORT SEQUENCE: ATOMICS MUST PRECEDE ANY COMPOSITE THAT *
000600*                       REFERENCES THEM AS A CHILD              *
000700******************************************************************
000800*  MAINT LOG                                                    *
000900*  03/11/99  LH  ORIGINAL LAYOUT - COMPONENT LIBRARY PROJECT     *
001000*  07/02/02  RPK ADDED VALUE-SET LOINC-COUNT FOR LAB INFERENCE   *
001100*  11/14/08  LH  WIDENED CATEGORY FIELD, ADDED CAT-AUTO-FLAG     *
001200*  05/19/14  TVN ADDED USAGE-COUNT FOR MAINTENANCE STATISTICS    *
001300******************************************************************
001400 01  COMPONENT-MASTER-REC.
001500     05  COMP-ID                     PIC X(20).
001600     05  COMP-TYPE                   PIC X(01).
001700         88  ATOMIC-COMPONENT         VALUE "A".
001800         88  COMPOSITE-COMPONENT      VALUE "C".
001900         88  VALID-COMP-TYPE          VALUES ARE "A", "C".
002000     05  COMP-NAME                   PIC X(60).
002100     05  COMP-DESC                   PIC X(80).
002200     05  RESOURCE-TYPE               PIC X(25).
002300     05  GENDER-VALUE                PIC X(06).
002400     05  VS-OID                      PIC X(30).
002500     05  VS-NAME                     PIC X(60).
002600     05  VS-CODE-COUNT               PIC 9(04).
002700     05  VS-LOINC-COUNT              PIC 9(04).
002800     05  TIMING-PRESENT              PIC X(01).
002900         88  TIMING-IS-PRESENT        VALUE "Y".
003000         88  TIMING-NOT-PRESENT       VALUE "N".
003100     05  TIMING-OPERATOR             PIC X(15).
003200     05  TIMING-QUANTITY             PIC 9(04).
003300     05  TIMING-UNIT                 PIC X(10).
003400     05  TIMING-POSITION             PIC X(20).
003500     05  TIMING-REFERENCE            PIC X(30).
003600     05  NEGATION-FLAG               PIC X(01).
003700         88  NEGATION-ON              VALUE "Y".
003800         88  NEGATION-OFF             VALUE "N".
003900     05  LOGICAL-OPERATOR            PIC X(03).
004000         88  OPER-IS-AND              VALUE "AND".
004100         88  OPER-IS-OR               VALUE "OR".
004200     05  CHILD-COUNT                 PIC 9(02).
004300     05  COMP-CHILDREN OCCURS 5 TIMES.
004400         10  CHILD-ID                PIC X(20).
004500     05  VERSION-ID                  PIC X(08).
004600     05  APPROVAL-STATUS             PIC X(14).
004700         88  STATUS-DRAFT             VALUE "draft".
004800         88  STATUS-PENDING           VALUE "pending_review".
004900         88  STATUS-APPROVED          VALUE "approved".
005000         88  STATUS-ARCHIVED          VALUE "archived".
005100     05  CATEGORY                    PIC X(21).
005200     05  CAT-AUTO-FLAG               PIC X(01).
005300         88  CATEGORY-AUTO-ASSIGNED   VALUE "Y".
005400         88  CATEGORY-MANUAL          VALUE "N".
005500     05  USAGE-COUNT                 PIC 9(04).
005600     05  FILLER                      PIC X(16).
005700******************************************************************
005800* REDEFINITION - THE SAME 524 BYTES VIEWED AS THE MAINTENANCE    *
005900* TRANSACTION RECORD READ BY LIBMAINT.  TRAN-CODE OVERLAYS THE   *
006000* COMP-TYPE BYTE ONLY WHEN THE FILE BEING READ IS MAINT-         *
006100* TRANSACTIONS RATHER THAN THE COMPONENT MASTER ITSELF.         *
006200******************************************************************
006300 01  MAINT-TRANSACTION-REC REDEFINES COMPONENT-MASTER-REC.
006400     05  TRAN-COMP-ID                PIC X(20).
006500     05  TRAN-CODE                   PIC X(01).
006600         88  TRAN-CREATE              VALUE "1".
006700         88  TRAN-UPDATE              VALUE "2".
006800         88  TRAN-SET-CATEGORY        VALUE "3".
006900         88  TRAN-NEW-VERSION         VALUE "4".
007000         88  TRAN-APPROVE             VALUE "5".
007100         88  TRAN-ARCHIVE             VALUE "6".
007200         88  TRAN-ADD-USAGE           VALUE "7".
007300         88  TRAN-REMOVE-USAGE        VALUE "8".
007400     05  TRAN-DATA-FIELDS            PIC X(463).
007500     05  TRAN-MEAS-ID-FOR-USAGE      PIC X(20).
007600     05  FILLER                      PIC X(20).
007700******************************************************************
007800* RECORD LAYOUT FOR AN IMPORT CANDIDATE (PARSED-CANDIDATES FILE) *
007900* ONE CANDIDATE MAY CARRY UP TO FIVE CHILD IDENTITIES INLINE     *
008000* WHEN CAND-LOGICAL-OPERATOR IS NON-BLANK (COMPOSITE CANDIDATE)  *
008100******************************************************************
008200 01  PARSED-CANDIDATE-REC.
008300     05  CAND-SEQ-NO                 PIC 9(04).
008400     05  CAND-COMP-NAME              PIC X(60).
008500     05  CAND-VS-OID                 PIC X(30).
008600     05  CAND-VS-NAME                PIC X(60).
008700     05  CAND-TIMING-PRESENT         PIC X(01).
008800     05  CAND-TIMING-OPERATOR        PIC X(15).
008900     05  CAND-TIMING-QUANTITY        PIC 9(04).
009000     05  CAND-TIMING-UNIT            PIC X(10).
009100     05  CAND-TIMING-POSITION        PIC X(20).
009200     05  CAND-TIMING-REFERENCE       PIC X(30).
009300     05  CAND-NEGATION-FLAG          PIC X(01).
009400     05  CAND-LOGICAL-OPERATOR       PIC X(03).
009500     05  CAND-CHILD-COUNT            PIC 9(02).
009600     05  CAND-CHILDREN OCCURS 5 TIMES.
009700         10  CAND-CHILD-VS-OID       PIC X(30).
009800         10  CAND-CHILD-TIMING-OPER  PIC X(15).
009900         10  CAND-CHILD-TIMING-QTY   PIC 9(04).
010000         10  CAND-CHILD-TIMING-UNIT  PIC X(10).
010100         10  CAND-CHILD-TIMING-POS   PIC X(20).
010200         10  CAND-CHILD-TIMING-REF   PIC X(30).
010250         10  CAND-CHILD-NEGATION     PIC X(01).
010300         10  FILLER                  PIC X(04).
010400     05  FILLER                      PIC X(05).
