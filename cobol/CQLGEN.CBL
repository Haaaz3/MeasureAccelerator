000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CQLGEN.
000300 AUTHOR. L. HARTWELL.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM GENERATES A CQL (CLINICAL QUALITY
001300*          LANGUAGE) LISTING FOR EACH MEASURE ON THE MEASURE-
001400*          HEADERS FILE - LIBRARY DECLARATION, VALUE-SET
001500*          DECLARATIONS, THE MEASUREMENT-PERIOD PARAMETER,
001600*          HELPER DEFINITIONS, THE SIX POPULATION DEFINITIONS
001700*          AND SUPPLEMENTAL DATA ELEMENTS, FOLLOWED BY A
001800*          PER-MEASURE TRAILER OF COUNTS AND WARNINGS.  THIS IS
001900*          A TEXT GENERATOR, NOT A CQL COMPILER - NO CQL PARSING
002000*          OR EXECUTION IS DONE HERE.
002100*
002200******************************************************************
002300*
002400*              INPUT FILE 1         -   CPLIB.MEASURE.HEADERS
002500*
002600*              INPUT FILE 2         -   CPLIB.MEASURE.VALUESETS
002700*
002800*              INPUT FILE 3         -   CPLIB.MEASURE.DATAELEMENTS
002900*
003000*              OUTPUT FILE 1        -   CPLIB.CQL.LISTING
003100*
003200*              DUMP FILE            -   SYSOUT
003300*
003400******************************************************************
003500*  MAINT LOG                                                     *
003600*  01/23/88  LH  ORIGINAL PROGRAM - MEASURE LIBRARY PROJECT       *
003700*  09/21/03  RPK ADDED QUALIFYING-ENCOUNTER HELPER, EMITTED ONLY  *
003800*                WHEN AN ENCOUNTER-TYPE ELEMENT EXISTS ANYWHERE   *
003900*                IN THE MEASURE                                   *
004000*  02/17/11  TVN ADDED AGE-AT-PERIOD-END / AGE-IN-RANGE HELPERS   *
004100*                FROM THE GLOBAL CRITERIA ON THE MEASURE HEADER   *
004200*  11/30/98  TVN Y2K REVIEW - DEFAULT MEASUREMENT PERIOD USES THE *
004300*                4-DIGIT CURRENT YEAR FROM ACCEPT FROM DATE       *
004400*  03/12/14  RPK ADDED THE THREE MEASURE-SPECIFIC HELPER/         *
004500*                EXCLUSION/NUMERATOR BLOCKS (COLORECTAL, CERVICAL,*
004600*                BREAST) PER REQUEST #3360                       *
004700*  10/02/17  LH  ADDED SUPPLEMENTAL-DATA SECTION AND THE PER-     *
004800*                MEASURE COUNT/WARNING TRAILER                   *
004810*  03/02/17  LH  230-CHECK-MEASURE-KEYWORDS REQUIRED "SCREEN" TO  *
004820*                APPEAR TWICE IN THE TITLE BEFORE FLAGGING A      *
004830*                BREAST MEASURE, UNLIKE THE COLORECTAL/CERVICAL   *
004840*                CHECKS RIGHT ABOVE IT WHICH FIRE ON ONE HIT - A  *
004850*                TITLE LIKE "BREAST CANCER SCREENING" NEVER       *
004860*                TRIPPED IT.  DROPPED THE THRESHOLD TO MATCH ITS  *
004870*                SIBLINGS - AUDIT #4618.  ALSO: 420-BUILD-ONE-    *
004880*                POPULATION'S NUMERATOR (POP-IDX 5) FELL STRAIGHT *
004890*                TO THE GENERIC WARNING+TRUE WHENEVER A SCREENING *
004900*                MEASURE HAD NO MEASELEM-BUILT NUMERATOR, IGNORING*
004910*                THE "HAS COLORECTAL/CERVICAL/MAMMOGRAPHY         *
004920*                SCREENING" HELPERS DEFINED AT 372/374/376.  ADDED*
004930*                465-NUMERATOR-FALLBACK, SAME PATTERN AS 460-     *
004940*                PREPEND-HOSPICE, TO DEFER TO THE MATCHING HELPER *
004950*                FIRST - AUDIT #4618.  ALSO: 470-DEMOGRAPHIC-EXPR  *
004955*                RENDERED A BARE AGE-MAX OF ZERO LITERALLY, SO A   *
004956*                MEASURE WITH ONLY AN AGE-MIN CAME OUT AS          *
004957*                Interval[18, 0] INSTEAD OF Interval[18, 999] -    *
004958*                DEFAULTED AGE-MAX TO 999 (AND AGE-MIN TO 0) WHEN  *
004959*                LEFT AT THE "NOT SUPPLIED" SENTINEL - AUDIT #4618 *
004960******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT MEASHDR
006300     ASSIGN TO UT-S-MEASHDR
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS OFCODE.
006600
006700     SELECT MEASVS
006800     ASSIGN TO UT-S-MEASVS
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200     SELECT MEASELEM
007300     ASSIGN TO UT-S-MEASELEM
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700     SELECT CQLRPT
007800     ASSIGN TO UT-S-CQLRPT
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(130).
009100
009200****** ONE HEADER RECORD PER MEASURE, IN ASCENDING MEAS-ID ORDER.
009300 FD  MEASHDR
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 180 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS FD-MEASHDR-REC.
009900 01  FD-MEASHDR-REC.
010000     05  FILLER                  PIC X(180).
010100
010200****** VALUE-SET REFERENCES, GROUPED BY MEAS-ID MATCHING THE
010300****** HEADER FILE, SAME ASCENDING SEQUENCE.
010400 FD  MEASVS
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 184 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS FD-MEASVS-REC.
011000 01  FD-MEASVS-REC.
011100     05  FILLER                  PIC X(184).
011200
011300****** CRITERION-LEAF RECORDS, GROUPED BY MEAS-ID AND THEN BY
011400****** POP-TYPE, SAME ASCENDING SEQUENCE AS THE HEADER FILE.
011500 FD  MEASELEM
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 274 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS FD-MEASELEM-REC.
012100 01  FD-MEASELEM-REC.
012200     05  FILLER                  PIC X(274).
012300
012400****** ONE CQL LISTING LINE PER RECORD - LIBRARY HEADER, VALUE-SET
012500****** AND HELPER DEFINITIONS, POPULATION DEFINITIONS, AND THE
012600****** PER-MEASURE COUNT/WARNING TRAILER.
012700 FD  CQLRPT
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 132 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS CQL-LISTING-LINE.
013300 01  CQL-LISTING-LINE  PIC X(132).
013400
013500 WORKING-STORAGE SECTION.
013600
013700 01  FILE-STATUS-CODES.
013800     05  OFCODE                  PIC X(2).
013900         88  CODE-WRITE    VALUE SPACES.
014000
014100     COPY MEASREC.
014200
014300******************************************************************
014400* ALPHANUMERIC-CHARACTER LOOKUP TABLE - USED TO STRIP EVERYTHING  *
014500* BUT LETTERS AND DIGITS OUT OF THE MEASURE ID WHEN BUILDING THE  *
014600* CQL LIBRARY NAME.  SAME "LOOK IT UP, DON'T COMPUTE IT" HABIT AS *
014700* THE DJBHASH CHARACTER-CODE TABLE.                               *
014800******************************************************************
014900 01  WS-ALNUM-TABLE-DATA.
015000     05  FILLER  PIC X(1) VALUE "0".
015100     05  FILLER  PIC X(1) VALUE "1".
015200     05  FILLER  PIC X(1) VALUE "2".
015300     05  FILLER  PIC X(1) VALUE "3".
015400     05  FILLER  PIC X(1) VALUE "4".
015500     05  FILLER  PIC X(1) VALUE "5".
015600     05  FILLER  PIC X(1) VALUE "6".
015700     05  FILLER  PIC X(1) VALUE "7".
015800     05  FILLER  PIC X(1) VALUE "8".
015900     05  FILLER  PIC X(1) VALUE "9".
016000     05  FILLER  PIC X(1) VALUE "A".
016100     05  FILLER  PIC X(1) VALUE "B".
016200     05  FILLER  PIC X(1) VALUE "C".
016300     05  FILLER  PIC X(1) VALUE "D".
016400     05  FILLER  PIC X(1) VALUE "E".
016500     05  FILLER  PIC X(1) VALUE "F".
016600     05  FILLER  PIC X(1) VALUE "G".
016700     05  FILLER  PIC X(1) VALUE "H".
016800     05  FILLER  PIC X(1) VALUE "I".
016900     05  FILLER  PIC X(1) VALUE "J".
017000     05  FILLER  PIC X(1) VALUE "K".
017100     05  FILLER  PIC X(1) VALUE "L".
017200     05  FILLER  PIC X(1) VALUE "M".
017300     05  FILLER  PIC X(1) VALUE "N".
017400     05  FILLER  PIC X(1) VALUE "O".
017500     05  FILLER  PIC X(1) VALUE "P".
017600     05  FILLER  PIC X(1) VALUE "Q".
017700     05  FILLER  PIC X(1) VALUE "R".
017800     05  FILLER  PIC X(1) VALUE "S".
017900     05  FILLER  PIC X(1) VALUE "T".
018000     05  FILLER  PIC X(1) VALUE "U".
018100     05  FILLER  PIC X(1) VALUE "V".
018200     05  FILLER  PIC X(1) VALUE "W".
018300     05  FILLER  PIC X(1) VALUE "X".
018400     05  FILLER  PIC X(1) VALUE "Y".
018500     05  FILLER  PIC X(1) VALUE "Z".
018600 01  WS-ALNUM-TABLE REDEFINES WS-ALNUM-TABLE-DATA.
018700     05  ALNUM-CHAR OCCURS 36 TIMES
018800                     INDEXED BY ALNUM-IDX  PIC X(1).
018900
019000******************************************************************
019100* MEASUREMENT-PERIOD START/END PARSING - PERIOD-START/PERIOD-END  *
019200* ARRIVE "YYYY-MM-DD"; EACH IS REDEFINED TO PULL THE YEAR OUT FOR *
019300* THE BLANK-PERIOD DEFAULT TEST.                                  *
019400******************************************************************
019500 01  WS-PERIOD-START-WORK           PIC X(10).
019600 01  WS-PERIOD-START-PARTS REDEFINES WS-PERIOD-START-WORK.
019700     05  PS-YEAR                    PIC X(4).
019800     05  FILLER                     PIC X(6).
019900
020000 01  WS-PERIOD-END-WORK             PIC X(10).
020100 01  WS-PERIOD-END-PARTS REDEFINES WS-PERIOD-END-WORK.
020200     05  PE-YEAR                    PIC X(4).
020300     05  FILLER                     PIC X(6).
020400
020500 01  WS-CURRENT-DATE-FIELDS.
020600     05  WS-CURRENT-DATE.
020700         10  WS-CURRENT-YEAR        PIC 9(4).
020800         10  WS-CURRENT-MONTH       PIC 9(2).
020900         10  WS-CURRENT-DAY         PIC 9(2).
021000     05  FILLER                     PIC X(2).
021100
021200******************************************************************
021300* ONE ENTRY PER VALUE SET REFERENCED BY THE MEASURE CURRENTLY     *
021400* BEING PROCESSED - LOADED BY 210-LOAD-MEASURE-CHILDREN.          *
021500******************************************************************
021600 01  WS-VALUESET-TABLE.
021700     05  VST-ENTRY OCCURS 30 TIMES INDEXED BY VST-IDX.
021800         10  VST-OID                PIC X(30).
021900         10  VST-URL                PIC X(80).
022000         10  VST-NAME               PIC X(60).
022100         10  VST-CODE-COUNT         PIC 9(04) COMP.
022200         10  FILLER                 PIC X(10).
022300 01  WS-VALUESET-COUNT              PIC 9(03) COMP.
022400
022500******************************************************************
022600* ONE ENTRY PER CRITERION LEAF REFERENCED BY THE MEASURE          *
022700* CURRENTLY BEING PROCESSED, IN THE FIXED POPULATION ORDER READ   *
022800* FROM THE DATA-ELEMENTS FILE.                                    *
022900******************************************************************
023000 01  WS-ELEMENT-TABLE.
023100     05  ELT-ENTRY OCCURS 80 TIMES INDEXED BY ELT-IDX.
023200         10  ELT-POP-TYPE           PIC X(22).
023300         10  ELT-CLAUSE-OPER        PIC X(03).
023400             88  ELT-OPER-IS-OR      VALUE "OR".
023500         10  ELT-ELEM-TYPE          PIC X(13).
023600         10  ELT-ELEM-DESC          PIC X(80).
023700         10  ELT-VS-NAME            PIC X(60).
023800         10  ELT-NEGATION-FLAG      PIC X(01).
023900             88  ELT-NEGATION-ON     VALUE "Y".
024000         10  ELT-TIMING-OVR-FLAG    PIC X(01).
024100             88  ELT-TIMING-OVR-IS   VALUE "Y".
024200         10  ELT-TIMING-OVR-VALUE   PIC 9(04) COMP.
024300         10  ELT-TIMING-OVR-UNIT    PIC X(10).
024400         10  ELT-TIMING-OVR-OPER    PIC X(15).
024500         10  ELT-AGE-MIN            PIC 9(03) COMP.
024600         10  ELT-AGE-MAX            PIC 9(03) COMP.
024700         10  ELT-GENDER-VALUE       PIC X(06).
024800         10  FILLER                 PIC X(10).
024900 01  WS-ELEMENT-COUNT               PIC 9(03) COMP.
025000
025100 01  WS-POP-HAS-ELEMENTS-TABLE.
025200     05  POP-HAS-ELEM OCCURS 6 TIMES
025300                  INDEXED BY POP-IDX  PIC X(01).
025400         88  POP-HAS-CRITERIA        VALUE "Y".
025500
025600 01  WS-POP-LABELS-DATA.
025700     05  FILLER PIC X(22) VALUE "initial-population".
025800     05  FILLER PIC X(30) VALUE "Initial Population".
025900     05  FILLER PIC X(22) VALUE "denominator".
026000     05  FILLER PIC X(30) VALUE "Denominator".
026100     05  FILLER PIC X(22) VALUE "denominator-exclusion".
026200     05  FILLER PIC X(30) VALUE "Denominator Exclusion".
026300     05  FILLER PIC X(22) VALUE "denominator-exception".
026400     05  FILLER PIC X(30) VALUE "Denominator Exception".
026500     05  FILLER PIC X(22) VALUE "numerator".
026600     05  FILLER PIC X(30) VALUE "Numerator".
026700     05  FILLER PIC X(22) VALUE "numerator-exclusion".
026800     05  FILLER PIC X(30) VALUE "Numerator Exclusion".
026900 01  WS-POP-LABELS REDEFINES WS-POP-LABELS-DATA.
027000     05  POPL-ENTRY OCCURS 6 TIMES.
027100         10  POPL-CODE              PIC X(22).
027200         10  POPL-TITLE             PIC X(30).
027300
027400 01  WS-LIBNAME-FIELDS.
027500     05  WS-LIBNAME-TEXT            PIC X(20).
027600     05  WS-LIBNAME-LEN             PIC 9(02) COMP.
027700     05  WS-MEASID-POS              PIC 9(02) COMP.
027800     05  WS-MEASID-CHAR             PIC X(01).
027900
028000 01  WS-EXPR-FIELDS.
028100     05  WS-EXPR-TEXT               PIC X(120).
028200     05  WS-TIMING-PHRASE           PIC X(90).
028300     05  WS-JOINER                  PIC X(6).
028400     05  WS-UNIT-TEXT               PIC X(10).
028410     05  WS-AGE-MIN-DISP            PIC 9(03) COMP.
028420     05  WS-AGE-MAX-DISP            PIC 9(03) COMP.
028500
028600 01  WS-SWITCHES.
028700     05  HAS-ENCOUNTER-SW           PIC X(01) VALUE "N".
028800         88  HAS-ENCOUNTER-ELEMENT   VALUE "Y".
028900     05  HAS-AGE-GC-SW              PIC X(01) VALUE "N".
029000         88  HAS-AGE-GLOBAL-CRIT     VALUE "Y".
029100     05  HAS-GENDER-GC-SW           PIC X(01) VALUE "N".
029200         88  HAS-GENDER-GLOBAL-CRIT  VALUE "Y".
029300     05  IS-COLORECTAL-SW           PIC X(01) VALUE "N".
029400         88  IS-COLORECTAL-MEASURE   VALUE "Y".
029500     05  IS-CERVICAL-SW             PIC X(01) VALUE "N".
029600         88  IS-CERVICAL-MEASURE     VALUE "Y".
029700     05  IS-BREAST-SW               PIC X(01) VALUE "N".
029800         88  IS-BREAST-MEASURE       VALUE "Y".
029900     05  MEASURE-VALID-SW           PIC X(01) VALUE "Y".
030000         88  MEASURE-IS-VALID        VALUE "Y".
030100
030200 01  MISC-WS-FLDS.
030300     05  WS-TITLE-UPPER             PIC X(80).
030400     05  WS-MEASID-UPPER            PIC X(20).
030450     05  WS-TALLY-COUNT             PIC 9(03) COMP.
030500
030600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
030700     05  MEASURES-READ              PIC 9(5) COMP.
030800     05  MEASURES-REJECTED          PIC 9(5) COMP.
030900     05  WS-DEF-COUNT               PIC 9(3) COMP.
031000     05  WS-POP-COUNT               PIC 9(1) COMP.
031100     05  WS-WARNING-COUNT           PIC 9(3) COMP.
031200
031300 01  FLAGS-AND-SWITCHES.
031400     05  MORE-HEADER-SW             PIC X(01) VALUE "Y".
031500         88  NO-MORE-HEADERS         VALUE "N".
031600     05  MORE-VALUESET-SW           PIC X(01) VALUE "Y".
031700         88  NO-MORE-VALUESETS       VALUE "N".
031800     05  MORE-ELEMENT-SW            PIC X(01) VALUE "Y".
031900         88  NO-MORE-ELEMENTS        VALUE "N".
032000
032100 01  PARA-NAME                      PIC X(24) VALUE SPACES.
032200 01  ABEND-REC.
032300     05  ABEND-REASON               PIC X(40) VALUE SPACES.
032400     05  EXPECTED-VAL               PIC S9(9) VALUE 0.
032500     05  ACTUAL-VAL                 PIC S9(9) VALUE 0.
032600     05  FILLER                     PIC X(39) VALUE SPACES.
032700
032800 77  ZERO-VAL                       PIC 9(1) VALUE 0.
032900 77  ONE-VAL                        PIC 9(1) VALUE 1.
033000
033100 PROCEDURE DIVISION.
033200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
033300     PERFORM 100-MAINLINE THRU 100-EXIT
033400             UNTIL NO-MORE-HEADERS.
033500     PERFORM 999-CLEANUP THRU 999-EXIT.
033600     MOVE +0 TO RETURN-CODE.
033700     GOBACK.
033800
033900 000-HOUSEKEEPING.
034000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
034100     DISPLAY "******** BEGIN JOB CQLGEN ********".
034200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
034300     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
034400     PERFORM 900-OPEN-FILES THRU 900-EXIT.
034500     PERFORM 910-READ-HEADER THRU 910-EXIT.
034600     IF NO-MORE-HEADERS
034700         MOVE "EMPTY MEASURE HEADER FILE" TO ABEND-REASON
034800         GO TO 1000-ABEND-RTN.
034900     PERFORM 920-READ-VALUESET THRU 920-EXIT.
035000     PERFORM 930-READ-ELEMENT THRU 930-EXIT.
035100 000-EXIT.
035200     EXIT.
035300
035400******************************************************************
035500* ONE MEASURE PER PASS - THE HEADER RECORD FOR THE NEXT MEASURE  *
035600* HAS ALREADY BEEN READ INTO MEASURE-HEADER-REC.                 *
035700******************************************************************
035800 100-MAINLINE.
035900     MOVE "100-MAINLINE" TO PARA-NAME.
036000     ADD 1 TO MEASURES-READ.
036100     PERFORM 210-LOAD-MEASURE-CHILDREN THRU 210-EXIT.
036200     PERFORM 205-VALIDATE-MEASURE THRU 205-EXIT.
036300     IF MEASURE-IS-VALID
036400         PERFORM 200-PROCESS-ONE-MEASURE THRU 200-EXIT
036500     ELSE
036600         ADD 1 TO MEASURES-REJECTED
036700     END-IF.
036800     PERFORM 910-READ-HEADER THRU 910-EXIT.
036900 100-EXIT.
037000     EXIT.
037100
037200 205-VALIDATE-MEASURE.
037300     MOVE "205-VALIDATE-MEASURE" TO PARA-NAME.
037400     MOVE "Y" TO MEASURE-VALID-SW.
037500     IF MEAS-ID = SPACES
037600         MOVE "N" TO MEASURE-VALID-SW
037700         MOVE SPACES TO CQL-LISTING-LINE
037800         MOVE "*** ERROR - MEASURE ID IS BLANK - SKIPPED ***"
037900                 TO CQL-LISTING-LINE(1:46)
038000         WRITE CQL-LISTING-LINE
038100     END-IF.
038200     MOVE 0 TO WS-POP-COUNT.
038300     PERFORM 206-BUMP-POP-COUNT THRU 206-EXIT
038400             VARYING POP-IDX FROM 1 BY 1
038500             UNTIL POP-IDX > 6.
038600     IF WS-POP-COUNT = 0
038700         MOVE "N" TO MEASURE-VALID-SW
038800         MOVE SPACES TO CQL-LISTING-LINE
038900         MOVE "*** ERROR - NO POPULATIONS FOUND - SKIPPED ***"
039000                 TO CQL-LISTING-LINE(1:47)
039100         WRITE CQL-LISTING-LINE
039200     END-IF.
039300 205-EXIT.
039400     EXIT.
039500
039600 206-BUMP-POP-COUNT.
039700     IF POP-HAS-CRITERIA(POP-IDX)
039800         ADD 1 TO WS-POP-COUNT
039900     END-IF.
040000 206-EXIT.
040100     EXIT.
040200
040300******************************************************************
040400* LOAD THE VALUE-SET AND DATA-ELEMENT RECORDS THAT BELONG TO THE *
040500* MEASURE HEADER ALREADY IN MEASURE-HEADER-REC.  BOTH CHILD      *
040600* FILES ARE IN MEAS-ID MAJOR SEQUENCE SO WE SIMPLY READ UNTIL    *
040700* THE KEY CHANGES.                                               *
040800******************************************************************
040900 210-LOAD-MEASURE-CHILDREN.
041000     MOVE "210-LOAD-MEASURE-CHILDREN" TO PARA-NAME.
041100     MOVE 0 TO WS-VALUESET-COUNT.
041200     MOVE 0 TO WS-ELEMENT-COUNT.
041300     MOVE "N" TO HAS-ENCOUNTER-SW.
041400     INITIALIZE WS-POP-HAS-ELEMENTS-TABLE.
041500
041600     PERFORM 215-LOAD-ONE-VALUESET THRU 215-EXIT
041700             UNTIL NO-MORE-VALUESETS
041800             OR VSM-MEAS-ID NOT = MEAS-ID.
041900
042000     PERFORM 220-LOAD-ONE-ELEMENT THRU 220-EXIT
042100             UNTIL NO-MORE-ELEMENTS
042200             OR DE-MEAS-ID NOT = MEAS-ID.
042300 210-EXIT.
042400     EXIT.
042500
042600 215-LOAD-ONE-VALUESET.
042700     IF WS-VALUESET-COUNT < 30
042800         ADD 1 TO WS-VALUESET-COUNT
042900         SET VST-IDX TO WS-VALUESET-COUNT
043000         MOVE VSM-VS-OID  TO VST-OID(VST-IDX)
043100         MOVE VSM-VS-URL  TO VST-URL(VST-IDX)
043200         MOVE VSM-VS-NAME TO VST-NAME(VST-IDX)
043300         MOVE VSM-CODE-COUNT TO VST-CODE-COUNT(VST-IDX)
043400     END-IF.
043500     PERFORM 920-READ-VALUESET THRU 920-EXIT.
043600 215-EXIT.
043700     EXIT.
043800
043900 220-LOAD-ONE-ELEMENT.
044000     IF WS-ELEMENT-COUNT < 80
044100         ADD 1 TO WS-ELEMENT-COUNT
044200         SET ELT-IDX TO WS-ELEMENT-COUNT
044300         MOVE POP-TYPE         TO ELT-POP-TYPE(ELT-IDX)
044400         MOVE CLAUSE-OPERATOR  TO ELT-CLAUSE-OPER(ELT-IDX)
044500         MOVE ELEM-TYPE        TO ELT-ELEM-TYPE(ELT-IDX)
044600         MOVE ELEM-DESC        TO ELT-ELEM-DESC(ELT-IDX)
044700         MOVE VS-NAME OF DATA-ELEMENT-REC
044800                               TO ELT-VS-NAME(ELT-IDX)
044900         MOVE NEGATION-FLAG OF DATA-ELEMENT-REC
045000                               TO ELT-NEGATION-FLAG(ELT-IDX)
045100         MOVE TIMING-OVR-FLAG  TO ELT-TIMING-OVR-FLAG(ELT-IDX)
045200         MOVE TIMING-OVR-VALUE TO ELT-TIMING-OVR-VALUE(ELT-IDX)
045300         MOVE TIMING-OVR-UNIT  TO ELT-TIMING-OVR-UNIT(ELT-IDX)
045400         MOVE TIMING-OVR-OPER  TO ELT-TIMING-OVR-OPER(ELT-IDX)
045500         MOVE AGE-MIN          TO ELT-AGE-MIN(ELT-IDX)
045600         MOVE AGE-MAX          TO ELT-AGE-MAX(ELT-IDX)
045700         MOVE GENDER-VALUE OF DATA-ELEMENT-REC
045800                               TO ELT-GENDER-VALUE(ELT-IDX)
045900         PERFORM 225-MARK-POPULATION THRU 225-EXIT
046000         IF ELEM-TYPE = "encounter"
046100             MOVE "Y" TO HAS-ENCOUNTER-SW
046200         END-IF
046300     END-IF.
046400     PERFORM 930-READ-ELEMENT THRU 930-EXIT.
046500 220-EXIT.
046600     EXIT.
046700
046800 225-MARK-POPULATION.
046900     SET POP-IDX TO 1.
047000     SEARCH POPL-ENTRY
047100         AT END
047200             CONTINUE
047300         WHEN POPL-CODE(POP-IDX) = POP-TYPE
047400             SET POP-HAS-CRITERIA(POP-IDX) TO TRUE
047500     END-SEARCH.
047600 225-EXIT.
047700     EXIT.
047800
047900******************************************************************
048000* ONE VALID MEASURE - EMIT THE FULL CQL LISTING IN SPEC ORDER.   *
048100******************************************************************
048200 200-PROCESS-ONE-MEASURE.
048300     MOVE "200-PROCESS-ONE-MEASURE" TO PARA-NAME.
048400     MOVE 0 TO WS-DEF-COUNT.
048500     MOVE 0 TO WS-WARNING-COUNT.
048600     PERFORM 230-CHECK-MEASURE-KEYWORDS THRU 230-EXIT.
048700     PERFORM 300-LIBRARY-HEADER THRU 300-EXIT.
048800     PERFORM 320-VALUESET-DECLS THRU 320-EXIT.
048900     PERFORM 340-PERIOD-PARM THRU 340-EXIT.
049000     PERFORM 360-HELPER-DEFNS THRU 360-EXIT.
049100     PERFORM 400-POPULATION-DEFNS THRU 400-EXIT.
049200     PERFORM 500-SUPPLEMENTAL-DATA THRU 500-EXIT.
049300     PERFORM 700-WRITE-CQL-TRAILER THRU 700-EXIT.
049400 200-EXIT.
049500     EXIT.
049600
049700******************************************************************
049800* MEASURE-SPECIFIC KEYWORD TEST - LOWER-CASE TITLE, UPPER-CASE    *
049900* MEASURE ID, AGAINST THE THREE RECOGNIZED MEASURE FAMILIES.      *
050000******************************************************************
050100 230-CHECK-MEASURE-KEYWORDS.
050200     MOVE "230-CHECK-MEASURE-KEYWORDS" TO PARA-NAME.
050300     MOVE MEAS-TITLE TO WS-TITLE-UPPER.
050400     MOVE MEAS-ID    TO WS-MEASID-UPPER.
050500     INSPECT WS-TITLE-UPPER CONVERTING
050600         "abcdefghijklmnopqrstuvwxyz" TO
050700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
050800     INSPECT WS-MEASID-UPPER CONVERTING
050900         "abcdefghijklmnopqrstuvwxyz" TO
051000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
051100
051200     MOVE "N" TO IS-COLORECTAL-SW.
051600     IF WS-MEASID-UPPER = "CMS130"
051800         MOVE "Y" TO IS-COLORECTAL-SW.
051900     MOVE 0 TO WS-TALLY-COUNT.
051950     INSPECT WS-TITLE-UPPER TALLYING WS-TALLY-COUNT
052000             FOR ALL "COLORECTAL".
052100     IF WS-TALLY-COUNT > 0
052200         MOVE "Y" TO IS-COLORECTAL-SW.
052300
052400     MOVE "N" TO IS-CERVICAL-SW.
052500     IF WS-MEASID-UPPER = "CMS124"
052600         MOVE "Y" TO IS-CERVICAL-SW.
052650     MOVE 0 TO WS-TALLY-COUNT.
052700     INSPECT WS-TITLE-UPPER TALLYING WS-TALLY-COUNT
052800             FOR ALL "CERVICAL".
052900     IF WS-TALLY-COUNT > 0
053000         MOVE "Y" TO IS-CERVICAL-SW.
053100
053200     MOVE "N" TO IS-BREAST-SW.
053300     IF WS-MEASID-UPPER = "CMS125"
053400         MOVE "Y" TO IS-BREAST-SW.
053500     MOVE 0 TO WS-TALLY-COUNT.
053600     INSPECT WS-TITLE-UPPER TALLYING WS-TALLY-COUNT
053700             FOR ALL "BREAST".
053800     IF WS-TALLY-COUNT > 0
053900         MOVE 0 TO WS-TALLY-COUNT
053950         INSPECT WS-TITLE-UPPER TALLYING WS-TALLY-COUNT
054000                 FOR ALL "SCREEN"
054100         IF WS-TALLY-COUNT > 0
054200             MOVE "Y" TO IS-BREAST-SW
054300         END-IF
054400     END-IF.
054700 230-EXIT.
054800     EXIT.
054900
055000******************************************************************
055100* LIBRARY NAME - MEASURE ID WITH ALL NON-ALPHANUMERICS STRIPPED,  *
055200* PREFIXED WITH "_" IF THE RESULT STARTS WITH A DIGIT.            *
055300******************************************************************
055400 300-LIBRARY-HEADER.
055500     MOVE "300-LIBRARY-HEADER" TO PARA-NAME.
055600     MOVE SPACES TO WS-LIBNAME-TEXT.
055700     MOVE 0 TO WS-LIBNAME-LEN.
055800     PERFORM 305-ADD-ONE-ID-CHAR THRU 305-EXIT
055900             VARYING WS-MEASID-POS FROM 1 BY 1
056000             UNTIL WS-MEASID-POS > 20.
056100     IF WS-LIBNAME-LEN > 0
056200     AND WS-LIBNAME-TEXT(1:1) >= "0"
056300     AND WS-LIBNAME-TEXT(1:1) <= "9"
056400         MOVE WS-LIBNAME-TEXT(1:19) TO WS-LIBNAME-TEXT(2:19)
056500         MOVE "_" TO WS-LIBNAME-TEXT(1:1)
056600         ADD 1 TO WS-LIBNAME-LEN
056700     END-IF.
056800
056900     MOVE SPACES TO CQL-LISTING-LINE.
057000     WRITE CQL-LISTING-LINE AFTER ADVANCING NEXT-PAGE.
057100     MOVE SPACES TO CQL-LISTING-LINE.
057200     STRING "/* " DELIMITED BY SIZE
057300             MEAS-TITLE DELIMITED BY SPACES
057400             " (" DELIMITED BY SIZE
057500             MEAS-ID DELIMITED BY SPACES
057600             ") */" DELIMITED BY SIZE
057700         INTO CQL-LISTING-LINE.
057800     WRITE CQL-LISTING-LINE.
057900     MOVE SPACES TO CQL-LISTING-LINE.
058000     STRING "library " DELIMITED BY SIZE
058100             WS-LIBNAME-TEXT DELIMITED BY SPACES
058200             " version '" DELIMITED BY SIZE
058300             MEAS-VERSION DELIMITED BY SPACES
058400             "'" DELIMITED BY SIZE
058500         INTO CQL-LISTING-LINE.
058600     WRITE CQL-LISTING-LINE.
058700     MOVE SPACES TO CQL-LISTING-LINE.
058800     WRITE CQL-LISTING-LINE.
058900 300-EXIT.
059000     EXIT.
059100
059200 305-ADD-ONE-ID-CHAR.
059300     MOVE MEAS-ID(WS-MEASID-POS:1) TO WS-MEASID-CHAR.
059400     IF WS-MEASID-CHAR NOT = SPACE
059500         SET ALNUM-IDX TO 1
059600         SEARCH ALNUM-CHAR
059700             AT END
059800                 CONTINUE
059900             WHEN ALNUM-CHAR(ALNUM-IDX) = WS-MEASID-CHAR
060000                 ADD 1 TO WS-LIBNAME-LEN
060100                 MOVE WS-MEASID-CHAR
060200                         TO WS-LIBNAME-TEXT(WS-LIBNAME-LEN:1)
060300         END-SEARCH
060400     END-IF.
060500 305-EXIT.
060600     EXIT.
060700
060800******************************************************************
060900* VALUE-SET DECLARATIONS - URL DEFAULTS TO THE NLM VSAC ADDRESS   *
061000* WHEN NONE IS SUPPLIED; A VALUE SET WITH A URL BUT NO CODES, OR  *
061100* WITH NEITHER OID NOR URL, CARRIES AN INLINE WARNING.            *
061200******************************************************************
061300 320-VALUESET-DECLS.
061400     MOVE "320-VALUESET-DECLS" TO PARA-NAME.
061500     PERFORM 325-WRITE-ONE-VALUESET THRU 325-EXIT
061600             VARYING VST-IDX FROM 1 BY 1
061700             UNTIL VST-IDX > WS-VALUESET-COUNT.
061800 320-EXIT.
061900     EXIT.
062000
062100 325-WRITE-ONE-VALUESET.
062200     MOVE SPACES TO CQL-LISTING-LINE.
062300     IF VST-OID(VST-IDX) = SPACES AND VST-URL(VST-IDX) = SPACES
062400         STRING "// " DELIMITED BY SIZE
062500                 VST-NAME(VST-IDX) DELIMITED BY SPACES
062600                 " has no OID or URL specified" DELIMITED BY SIZE
062700             INTO CQL-LISTING-LINE
062800         WRITE CQL-LISTING-LINE
062900         ADD 1 TO WS-WARNING-COUNT
063000         GO TO 325-EXIT.
063100
063200     IF VST-URL(VST-IDX) NOT = SPACES
063300         MOVE VST-URL(VST-IDX) TO WS-EXPR-TEXT(1:80)
063400     ELSE
063500         STRING "http://cts.nlm.nih.gov/fhir/ValueSet/"
063600                 DELIMITED BY SIZE
063700                 VST-OID(VST-IDX) DELIMITED BY SPACES
063800             INTO WS-EXPR-TEXT
063900     END-IF.
064000     STRING "valueset " DELIMITED BY SIZE
064100             '"' DELIMITED BY SIZE
064200             VST-NAME(VST-IDX) DELIMITED BY SPACES
064300             '": ' DELIMITED BY SIZE
064400             "'" DELIMITED BY SIZE
064500             WS-EXPR-TEXT DELIMITED BY SPACES
064600             "'" DELIMITED BY SIZE
064700         INTO CQL-LISTING-LINE.
064800     WRITE CQL-LISTING-LINE.
064900     ADD 1 TO WS-DEF-COUNT.
065000
065100     IF VST-CODE-COUNT(VST-IDX) = 0
065200         MOVE SPACES TO CQL-LISTING-LINE
065300         STRING "// WARNING - " DELIMITED BY SIZE
065400                 VST-NAME(VST-IDX) DELIMITED BY SPACES
065500                 " has zero codes" DELIMITED BY SIZE
065600             INTO CQL-LISTING-LINE
065700         WRITE CQL-LISTING-LINE
065800         ADD 1 TO WS-WARNING-COUNT
065900     END-IF.
066000 325-EXIT.
066100     EXIT.
066200
066300******************************************************************
066400* MEASUREMENT-PERIOD PARAMETER - DEFAULTS TO JAN 1 - DEC 31 OF    *
066500* THE CURRENT YEAR WHEN PERIOD-START/PERIOD-END ARE BLANK.        *
066600******************************************************************
066700 340-PERIOD-PARM.
066800     MOVE "340-PERIOD-PARM" TO PARA-NAME.
066900     MOVE PERIOD-START TO WS-PERIOD-START-WORK.
067000     MOVE PERIOD-END   TO WS-PERIOD-END-WORK.
067100     IF PERIOD-START = SPACES
067200         MOVE WS-CURRENT-YEAR TO PS-YEAR
067300         STRING PS-YEAR DELIMITED BY SIZE
067400                 "-01-01" DELIMITED BY SIZE
067500             INTO WS-PERIOD-START-WORK
067600     END-IF.
067700     IF PERIOD-END = SPACES
067800         MOVE WS-CURRENT-YEAR TO PE-YEAR
067900         STRING PE-YEAR DELIMITED BY SIZE
068000                 "-12-31" DELIMITED BY SIZE
068100             INTO WS-PERIOD-END-WORK
068200     END-IF.
068300     MOVE SPACES TO CQL-LISTING-LINE.
068400     STRING 'parameter "Measurement Period" Interval<DateTime>'
068500             DELIMITED BY SIZE
068600             " default Interval[@" DELIMITED BY SIZE
068700             WS-PERIOD-START-WORK DELIMITED BY SIZE
068800             "T00:00:00.0, @" DELIMITED BY SIZE
068900             WS-PERIOD-END-WORK DELIMITED BY SIZE
069000             "T23:59:59.999]" DELIMITED BY SIZE
069100         INTO CQL-LISTING-LINE.
069200     WRITE CQL-LISTING-LINE.
069300     ADD 1 TO WS-DEF-COUNT.
069400     MOVE SPACES TO CQL-LISTING-LINE.
069500     WRITE CQL-LISTING-LINE.
069600 340-EXIT.
069700     EXIT.
069800
069900******************************************************************
070000* HELPER DEFINITIONS - AGE/GENDER HELPERS FROM THE MEASURE'S      *
070100* GLOBAL CRITERIA, THE QUALIFYING-ENCOUNTER HELPER WHEN ANY       *
070200* ENCOUNTER ELEMENT EXISTS, THE HOSPICE HELPER ALWAYS, AND THE    *
070300* MEASURE-SPECIFIC BLOCKS.                                        *
070400******************************************************************
070500 360-HELPER-DEFNS.
070600     MOVE "360-HELPER-DEFNS" TO PARA-NAME.
070700     MOVE "N" TO HAS-AGE-GC-SW.
070800     IF GC-AGE-MIN > 0 AND GC-AGE-MAX > 0
070900         MOVE "Y" TO HAS-AGE-GC-SW
071000         PERFORM 362-AGE-HELPERS THRU 362-EXIT
071100     END-IF.
071200     MOVE "N" TO HAS-GENDER-GC-SW.
071300     IF GC-GENDER NOT = SPACES
071400         MOVE "Y" TO HAS-GENDER-GC-SW
071500         PERFORM 364-GENDER-HELPER THRU 364-EXIT
071600     END-IF.
071700     IF HAS-ENCOUNTER-ELEMENT
071800         PERFORM 366-ENCOUNTER-HELPER THRU 366-EXIT
071900     END-IF.
072000     PERFORM 368-HOSPICE-HELPER THRU 368-EXIT.
072100     IF IS-COLORECTAL-MEASURE
072200         PERFORM 372-COLORECTAL-HELPERS THRU 372-EXIT
072300     END-IF.
072400     IF IS-CERVICAL-MEASURE
072500         PERFORM 374-CERVICAL-HELPERS THRU 374-EXIT
072600     END-IF.
072700     IF IS-BREAST-MEASURE
072800         PERFORM 376-BREAST-HELPERS THRU 376-EXIT
072900     END-IF.
073000 360-EXIT.
073100     EXIT.
073200
073300 362-AGE-HELPERS.
073400     MOVE SPACES TO CQL-LISTING-LINE.
073500     MOVE 'define "Age At Period End":' TO CQL-LISTING-LINE(1:28).
073600     WRITE CQL-LISTING-LINE.
073700     MOVE SPACES TO CQL-LISTING-LINE.
073800     MOVE "  AgeInYearsAt(end of ""Measurement Period"")"
073900             TO CQL-LISTING-LINE(1:46).
074000     WRITE CQL-LISTING-LINE.
074100     ADD 1 TO WS-DEF-COUNT.
074200     MOVE SPACES TO CQL-LISTING-LINE.
074300     MOVE 'define "Age In Range":' TO CQL-LISTING-LINE(1:23).
074400     WRITE CQL-LISTING-LINE.
074500     MOVE SPACES TO CQL-LISTING-LINE.
074600     STRING '  "Age At Period End" >= ' DELIMITED BY SIZE
074700             GC-AGE-MIN DELIMITED BY SIZE
074800             ' and "Age At Period End" <= ' DELIMITED BY SIZE
074900             GC-AGE-MAX DELIMITED BY SIZE
075000         INTO CQL-LISTING-LINE.
075100     WRITE CQL-LISTING-LINE.
075200     ADD 1 TO WS-DEF-COUNT.
075300     MOVE SPACES TO CQL-LISTING-LINE.
075400     WRITE CQL-LISTING-LINE.
075500 362-EXIT.
075600     EXIT.
075700
075800 364-GENDER-HELPER.
075900     MOVE SPACES TO CQL-LISTING-LINE.
076000     STRING 'define "Is Target Gender":' DELIMITED BY SIZE
076100         INTO CQL-LISTING-LINE.
076200     WRITE CQL-LISTING-LINE.
076300     MOVE SPACES TO CQL-LISTING-LINE.
076400     STRING "  Patient.gender = '" DELIMITED BY SIZE
076500             GC-GENDER DELIMITED BY SPACES
076600             "'" DELIMITED BY SIZE
076700         INTO CQL-LISTING-LINE.
076800     WRITE CQL-LISTING-LINE.
076900     ADD 1 TO WS-DEF-COUNT.
077000     MOVE SPACES TO CQL-LISTING-LINE.
077100     WRITE CQL-LISTING-LINE.
077200 364-EXIT.
077300     EXIT.
077400
077500 366-ENCOUNTER-HELPER.
077600     MOVE SPACES TO CQL-LISTING-LINE.
077700     MOVE 'define "Qualifying Encounters":'
077800             TO CQL-LISTING-LINE(1:32).
077900     WRITE CQL-LISTING-LINE.
078000     MOVE SPACES TO CQL-LISTING-LINE.
078100     MOVE "  [Encounter] E where E.status = 'finished'"
078200             TO CQL-LISTING-LINE(1:45).
078300     WRITE CQL-LISTING-LINE.
078400     ADD 1 TO WS-DEF-COUNT.
078500     MOVE SPACES TO CQL-LISTING-LINE.
078600     WRITE CQL-LISTING-LINE.
078700 366-EXIT.
078800     EXIT.
078900
079000 368-HOSPICE-HELPER.
079100     MOVE SPACES TO CQL-LISTING-LINE.
079200     MOVE 'define "Has Hospice":' TO CQL-LISTING-LINE(1:22).
079300     WRITE CQL-LISTING-LINE.
079400     MOVE SPACES TO CQL-LISTING-LINE.
079500     MOVE "  exists ([ServiceRequest: ""Hospice Care""])"
079600             TO CQL-LISTING-LINE(1:46).
079700     WRITE CQL-LISTING-LINE.
079800     ADD 1 TO WS-DEF-COUNT.
079900     MOVE SPACES TO CQL-LISTING-LINE.
080000     WRITE CQL-LISTING-LINE.
080100 368-EXIT.
080200     EXIT.
080300
080400 372-COLORECTAL-HELPERS.
080500     MOVE SPACES TO CQL-LISTING-LINE.
080600     MOVE 'define "Has Colorectal Screening":'
080700             TO CQL-LISTING-LINE(1:35).
080800     WRITE CQL-LISTING-LINE.
080900     MOVE SPACES TO CQL-LISTING-LINE.
081000     MOVE "  exists ([Procedure: ""Colonoscopy""] P" TO
081100             CQL-LISTING-LINE(1:40).
081200     WRITE CQL-LISTING-LINE.
081300     MOVE SPACES TO CQL-LISTING-LINE.
081400     MOVE "      where P.performed ends 10 year(s) or less"
081500             TO CQL-LISTING-LINE(1:48).
081600     WRITE CQL-LISTING-LINE.
081700     MOVE SPACES TO CQL-LISTING-LINE.
081800     MOVE "            before end of ""Measurement Period"")"
081900             TO CQL-LISTING-LINE(1:48).
082000     WRITE CQL-LISTING-LINE.
082100     MOVE SPACES TO CQL-LISTING-LINE.
082200     MOVE "    or exists ([Observation: ""FOBT""] O"
082300             TO CQL-LISTING-LINE(1:40).
082400     WRITE CQL-LISTING-LINE.
082500     MOVE SPACES TO CQL-LISTING-LINE.
082600     MOVE "      where O.effective ends 1 year(s) or less"
082700             TO CQL-LISTING-LINE(1:47).
082800     WRITE CQL-LISTING-LINE.
082900     MOVE SPACES TO CQL-LISTING-LINE.
083000     MOVE "            before end of ""Measurement Period"")"
083100             TO CQL-LISTING-LINE(1:48).
083200     WRITE CQL-LISTING-LINE.
083300     MOVE SPACES TO CQL-LISTING-LINE.
083400     MOVE "    or exists ([Procedure: ""Sigmoidoscopy""] S"
083500             TO CQL-LISTING-LINE(1:47).
083600     WRITE CQL-LISTING-LINE.
083700     MOVE SPACES TO CQL-LISTING-LINE.
083800     MOVE "      where S.performed ends 5 year(s) or less"
083900             TO CQL-LISTING-LINE(1:47).
084000     WRITE CQL-LISTING-LINE.
084100     MOVE SPACES TO CQL-LISTING-LINE.
084200     MOVE "            before end of ""Measurement Period"")"
084300             TO CQL-LISTING-LINE(1:48).
084400     WRITE CQL-LISTING-LINE.
084500     MOVE SPACES TO CQL-LISTING-LINE.
084600     MOVE "    or exists ([Observation: ""FIT-DNA""] F"
084700             TO CQL-LISTING-LINE(1:43).
084800     WRITE CQL-LISTING-LINE.
084900     MOVE SPACES TO CQL-LISTING-LINE.
085000     MOVE "      where F.effective ends 3 year(s) or less"
085100             TO CQL-LISTING-LINE(1:47).
085200     WRITE CQL-LISTING-LINE.
085300     MOVE SPACES TO CQL-LISTING-LINE.
085400     MOVE "            before end of ""Measurement Period"")"
085500             TO CQL-LISTING-LINE(1:48).
085600     WRITE CQL-LISTING-LINE.
085700     MOVE SPACES TO CQL-LISTING-LINE.
085800     MOVE "    or exists ([Procedure: ""CT Colonography""] C"
085900             TO CQL-LISTING-LINE(1:49).
086000     WRITE CQL-LISTING-LINE.
086100     MOVE SPACES TO CQL-LISTING-LINE.
086200     MOVE "      where C.performed ends 5 year(s) or less"
086300             TO CQL-LISTING-LINE(1:47).
086400     WRITE CQL-LISTING-LINE.
086500     MOVE SPACES TO CQL-LISTING-LINE.
086600     MOVE "            before end of ""Measurement Period"")"
086700             TO CQL-LISTING-LINE(1:48).
086800     WRITE CQL-LISTING-LINE.
086900     ADD 1 TO WS-DEF-COUNT.
087000     MOVE SPACES TO CQL-LISTING-LINE.
087100     MOVE 'define "Has Colorectal Exclusion":'
087200             TO CQL-LISTING-LINE(1:35).
087300     WRITE CQL-LISTING-LINE.
087400     MOVE SPACES TO CQL-LISTING-LINE.
087500     MOVE "  exists ([Condition: ""Colorectal Cancer""])"
087600             TO CQL-LISTING-LINE(1:45).
087700     WRITE CQL-LISTING-LINE.
087800     MOVE SPACES TO CQL-LISTING-LINE.
087900     MOVE "    or exists ([Procedure: ""Total Colectomy""])"
088000             TO CQL-LISTING-LINE(1:48).
088100     WRITE CQL-LISTING-LINE.
088200     ADD 1 TO WS-DEF-COUNT.
088300     MOVE SPACES TO CQL-LISTING-LINE.
088400     WRITE CQL-LISTING-LINE.
088500 372-EXIT.
088600     EXIT.
088700
088800 374-CERVICAL-HELPERS.
088900     MOVE SPACES TO CQL-LISTING-LINE.
089000     MOVE 'define "Has Cervical Screening":'
089100             TO CQL-LISTING-LINE(1:33).
089200     WRITE CQL-LISTING-LINE.
089300     MOVE SPACES TO CQL-LISTING-LINE.
089400     MOVE "  exists ([Observation: ""Cervical Cytology""] Y"
089500             TO CQL-LISTING-LINE(1:48).
089600     WRITE CQL-LISTING-LINE.
089700     MOVE SPACES TO CQL-LISTING-LINE.
089800     MOVE "      where Y.effective ends 3 year(s) or less"
089900             TO CQL-LISTING-LINE(1:47).
090000     WRITE CQL-LISTING-LINE.
090100     MOVE SPACES TO CQL-LISTING-LINE.
090200     MOVE "            before end of ""Measurement Period"")"
090300             TO CQL-LISTING-LINE(1:48).
090400     WRITE CQL-LISTING-LINE.
090500     MOVE SPACES TO CQL-LISTING-LINE.
090600     STRING "    or (" DELIMITED BY SIZE
090700             '"Age At Period End" >= 30' DELIMITED BY SIZE
090800             " and exists ([Observation: ""HPV""] H"
090900                 DELIMITED BY SIZE
091000         INTO CQL-LISTING-LINE.
091100     WRITE CQL-LISTING-LINE.
091200     MOVE SPACES TO CQL-LISTING-LINE.
091300     MOVE "      where H.effective ends 5 year(s) or less"
091400             TO CQL-LISTING-LINE(1:47).
091500     WRITE CQL-LISTING-LINE.
091600     MOVE SPACES TO CQL-LISTING-LINE.
091700     MOVE "            before end of ""Measurement Period""))"
091800             TO CQL-LISTING-LINE(1:49).
091900     WRITE CQL-LISTING-LINE.
092000     ADD 1 TO WS-DEF-COUNT.
092100     MOVE SPACES TO CQL-LISTING-LINE.
092200     MOVE 'define "Has Cervical Exclusion":'
092300             TO CQL-LISTING-LINE(1:33).
092400     WRITE CQL-LISTING-LINE.
092500     MOVE SPACES TO CQL-LISTING-LINE.
092600     MOVE "  exists ([Procedure: ""Hysterectomy""])"
092700             TO CQL-LISTING-LINE(1:40).
092800     WRITE CQL-LISTING-LINE.
092900     MOVE SPACES TO CQL-LISTING-LINE.
093000     MOVE "    or exists ([Condition: ""Absence of Cervix""])"
093100             TO CQL-LISTING-LINE(1:50).
093200     WRITE CQL-LISTING-LINE.
093300     ADD 1 TO WS-DEF-COUNT.
093400     MOVE SPACES TO CQL-LISTING-LINE.
093500     WRITE CQL-LISTING-LINE.
093600 374-EXIT.
093700     EXIT.
093800
093900 376-BREAST-HELPERS.
094000     MOVE SPACES TO CQL-LISTING-LINE.
094100     MOVE 'define "Has Mammography":' TO CQL-LISTING-LINE(1:26).
094200     WRITE CQL-LISTING-LINE.
094300     MOVE SPACES TO CQL-LISTING-LINE.
094400     MOVE "  exists ([Procedure: ""Mammography""] M"
094500             TO CQL-LISTING-LINE(1:41).
094600     WRITE CQL-LISTING-LINE.
094700     MOVE SPACES TO CQL-LISTING-LINE.
094800     MOVE "      where M.performed ends 27 month(s) or less"
094900             TO CQL-LISTING-LINE(1:49).
095000     WRITE CQL-LISTING-LINE.
095100     MOVE SPACES TO CQL-LISTING-LINE.
095200     MOVE "            before end of ""Measurement Period"")"
095300             TO CQL-LISTING-LINE(1:48).
095400     WRITE CQL-LISTING-LINE.
095500     ADD 1 TO WS-DEF-COUNT.
095600     MOVE SPACES TO CQL-LISTING-LINE.
095700     MOVE 'define "Has Breast Exclusion":'
095800             TO CQL-LISTING-LINE(1:31).
095900     WRITE CQL-LISTING-LINE.
096000     MOVE SPACES TO CQL-LISTING-LINE.
096100     MOVE "  exists ([Procedure: ""Bilateral Mastectomy""])"
096200             TO CQL-LISTING-LINE(1:48).
096300     WRITE CQL-LISTING-LINE.
096400     MOVE SPACES TO CQL-LISTING-LINE.
096500     MOVE "    or (exists ([Procedure: ""Unilateral Mastectomy,"
096600 "            Left""]) and exists ([Procedure:"
096700             TO CQL-LISTING-LINE(1:62).
096800     WRITE CQL-LISTING-LINE.
096900     MOVE SPACES TO CQL-LISTING-LINE.
097000     MOVE "            ""Unilateral Mastectomy, Right""]))"
097100             TO CQL-LISTING-LINE(1:46).
097200     WRITE CQL-LISTING-LINE.
097300     ADD 1 TO WS-DEF-COUNT.
097400     MOVE SPACES TO CQL-LISTING-LINE.
097500     WRITE CQL-LISTING-LINE.
097600 376-EXIT.
097700     EXIT.
097800
097900******************************************************************
098000* POPULATION DEFINITIONS - FIXED ORDER, ONE DEFINE PER POPULATION*
098100* EVEN WHEN IT HAS NO CRITERIA (DEFAULT/WARNING TEXT IS EMITTED).*
098200******************************************************************
098300 400-POPULATION-DEFNS.
098400     MOVE "400-POPULATION-DEFNS" TO PARA-NAME.
098500     PERFORM 420-BUILD-ONE-POPULATION THRU 420-EXIT
098600             VARYING POP-IDX FROM 1 BY 1
098700             UNTIL POP-IDX > 6.
098800 400-EXIT.
098900     EXIT.
099000
099100 420-BUILD-ONE-POPULATION.
099200     MOVE "420-BUILD-ONE-POPULATION" TO PARA-NAME.
099300     MOVE SPACES TO WS-EXPR-TEXT.
099400     PERFORM 440-APPEND-MATCHING-ELEMENTS THRU 440-EXIT
099500             VARYING ELT-IDX FROM 1 BY 1
099600             UNTIL ELT-IDX > WS-ELEMENT-COUNT.
099700
099800     EVALUATE POP-IDX
099900         WHEN 2
100000             IF WS-EXPR-TEXT = SPACES
100100                 STRING '"Initial Population"' DELIMITED BY SIZE
100200                     INTO WS-EXPR-TEXT
100300             END-IF
100400         WHEN 3
100500             PERFORM 460-PREPEND-HOSPICE THRU 460-EXIT
100600         WHEN 5
100700             IF WS-EXPR-TEXT = SPACES
100720                 PERFORM 465-NUMERATOR-FALLBACK THRU 465-EXIT
101400             END-IF
101500         WHEN OTHER
101600             CONTINUE
101700     END-EVALUATE.
101800
101900     IF WS-EXPR-TEXT = SPACES
102000         MOVE "true" TO WS-EXPR-TEXT.
102100
102200     MOVE SPACES TO CQL-LISTING-LINE.
102300     STRING 'define "' DELIMITED BY SIZE
102400             POPL-TITLE(POP-IDX) DELIMITED BY SPACES
102500             '":' DELIMITED BY SIZE
102600         INTO CQL-LISTING-LINE.
102700     WRITE CQL-LISTING-LINE.
102800     MOVE SPACES TO CQL-LISTING-LINE.
102900     STRING "  " DELIMITED BY SIZE
103000             WS-EXPR-TEXT DELIMITED BY SIZE
103100         INTO CQL-LISTING-LINE.
103200     WRITE CQL-LISTING-LINE.
103300     ADD 1 TO WS-DEF-COUNT.
103400     MOVE SPACES TO CQL-LISTING-LINE.
103500     WRITE CQL-LISTING-LINE.
103600 420-EXIT.
103700     EXIT.
103800
103900******************************************************************
104000* APPEND THE CLAUSE TEXT FOR EACH ELEMENT OF THE CURRENT          *
104100* POPULATION, JOINED BY "or" WHEN THE CLAUSE OPERATOR IS OR,      *
104200* ELSE "and".                                                    *
104300******************************************************************
104400 440-APPEND-MATCHING-ELEMENTS.
104500     IF ELT-POP-TYPE(ELT-IDX) = POPL-CODE(POP-IDX)
104600         IF WS-EXPR-TEXT NOT = SPACES
104700             IF ELT-OPER-IS-OR(ELT-IDX)
104800                 STRING WS-EXPR-TEXT DELIMITED BY SPACES
104900                         " or " DELIMITED BY SIZE
105000                     INTO WS-EXPR-TEXT
105100             ELSE
105200                 STRING WS-EXPR-TEXT DELIMITED BY SPACES
105300                         " and " DELIMITED BY SIZE
105400                     INTO WS-EXPR-TEXT
105500             END-IF
105600         END-IF
105700         PERFORM 450-BUILD-ELEMENT-EXPR THRU 450-EXIT
105800         STRING WS-EXPR-TEXT DELIMITED BY SPACES
105900                 WS-TIMING-PHRASE DELIMITED BY SIZE
106000             INTO WS-EXPR-TEXT
106100     END-IF.
106200 440-EXIT.
106300     EXIT.
106400
106500******************************************************************
106600* ONE ELEMENT'S CLAUSE TEXT, BY ELEMENT TYPE, PLUS ITS TIMING     *
106700* PHRASE (BLANK WHEN NONE APPLIES).  AN ELEMENT WITH NO VALUE     *
106800* SET NAME EMITS A WARNING COMMENT AND LITERAL TRUE.              *
106900******************************************************************
107000 450-BUILD-ELEMENT-EXPR.
107100     MOVE SPACES TO WS-TIMING-PHRASE.
107200     IF ELT-ELEM-TYPE(ELT-IDX) = "demographic"
107300         PERFORM 470-DEMOGRAPHIC-EXPR THRU 470-EXIT
107400         GO TO 450-EXIT.
107500
107600     IF ELT-VS-NAME(ELT-IDX) = SPACES
107700         MOVE SPACES TO CQL-LISTING-LINE
107800         STRING "// WARNING - " DELIMITED BY SIZE
107900                 ELT-ELEM-DESC(ELT-IDX) DELIMITED BY SPACES
108000                 " has no value set" DELIMITED BY SIZE
108100             INTO CQL-LISTING-LINE
108200         WRITE CQL-LISTING-LINE
108300         ADD 1 TO WS-WARNING-COUNT
108400         STRING WS-EXPR-TEXT DELIMITED BY SPACES
108500                 "true" DELIMITED BY SIZE
108600             INTO WS-EXPR-TEXT
108700         GO TO 450-EXIT.
108800
108900     EVALUATE ELT-ELEM-TYPE(ELT-IDX)
109000         WHEN "diagnosis"
109100             STRING WS-EXPR-TEXT DELIMITED BY SPACES
109200                     'exists ([Condition: "' DELIMITED BY SIZE
109300                     ELT-VS-NAME(ELT-IDX) DELIMITED BY SPACES
109400                     '"] C where C.clinicalStatus ~ "Active")'
109500                         DELIMITED BY SIZE
109600                 INTO WS-EXPR-TEXT
109700             PERFORM 480-TIMING-PHRASE THRU 480-EXIT
109800         WHEN "encounter"
109900             STRING WS-EXPR-TEXT DELIMITED BY SPACES
110000                     'exists ([Encounter: "' DELIMITED BY SIZE
110100                     ELT-VS-NAME(ELT-IDX) DELIMITED BY SPACES
110200                     '"] E where E.status = "finished")'
110300                         DELIMITED BY SIZE
110400                 INTO WS-EXPR-TEXT
110500             PERFORM 480-TIMING-PHRASE THRU 480-EXIT
110600         WHEN "procedure"
110700             STRING WS-EXPR-TEXT DELIMITED BY SPACES
110800                     'exists ([Procedure: "' DELIMITED BY SIZE
110900                     ELT-VS-NAME(ELT-IDX) DELIMITED BY SPACES
111000                     '"] P where P.status = "completed")'
111100                         DELIMITED BY SIZE
111200                 INTO WS-EXPR-TEXT
111300             PERFORM 480-TIMING-PHRASE THRU 480-EXIT
111400         WHEN "observation"
111500         WHEN "assessment"
111600             STRING WS-EXPR-TEXT DELIMITED BY SPACES
111700                     'exists ([Observation: "' DELIMITED BY SIZE
111800                     ELT-VS-NAME(ELT-IDX) DELIMITED BY SPACES
111900                     '"] O where O.status in'
112000                         DELIMITED BY SIZE
112100                     ' {"final","amended","corrected"}'
112200                         DELIMITED BY SIZE
112300                     " and O.value is not null)" DELIMITED BY SIZE
112400                 INTO WS-EXPR-TEXT
112500             PERFORM 480-TIMING-PHRASE THRU 480-EXIT
112600         WHEN "medication"
112700             STRING WS-EXPR-TEXT DELIMITED BY SPACES
112800                     'exists ([MedicationRequest: "'
112900                         DELIMITED BY SIZE
113000                     ELT-VS-NAME(ELT-IDX) DELIMITED BY SPACES
113100                     '"] M where M.status in'
113200                         DELIMITED BY SIZE
113300                     ' {"active","completed"})' DELIMITED BY SIZE
113400                 INTO WS-EXPR-TEXT
113500             PERFORM 480-TIMING-PHRASE THRU 480-EXIT
113600         WHEN "immunization"
113700             STRING WS-EXPR-TEXT DELIMITED BY SPACES
113800                     'exists ([Immunization: "' DELIMITED BY SIZE
113900                     ELT-VS-NAME(ELT-IDX) DELIMITED BY SPACES
114000                     '"] I where I.status = "completed")'
114100                         DELIMITED BY SIZE
114200                 INTO WS-EXPR-TEXT
114300             PERFORM 480-TIMING-PHRASE THRU 480-EXIT
114400         WHEN OTHER
114500             STRING WS-EXPR-TEXT DELIMITED BY SPACES
114600                     "true" DELIMITED BY SIZE
114700                 INTO WS-EXPR-TEXT
114800     END-EVALUATE.
114900
115000     IF ELT-NEGATION-ON(ELT-IDX)
115100         STRING "not " DELIMITED BY SIZE
115200                 WS-EXPR-TEXT DELIMITED BY SPACES
115300             INTO WS-EXPR-TEXT
115400     END-IF.
115500 450-EXIT.
115600     EXIT.
115700
115710******************************************************************
115720* AGE-MIN/AGE-MAX OF ZERO IS THE "NOT SUPPLIED" SENTINEL FROM      *
115730* 220-LOAD-ONE-ELEMENT.  A BOUND LEFT AT ZERO DEFAULTS TO 0 ON     *
115740* THE LOW END AND 999 ON THE HIGH END BEFORE IT IS RENDERED, SO A  *
115750* MEASURE-SPECIFIC MINIMUM WITH NO STATED MAXIMUM DOES NOT EMIT    *
115760* Interval[18, 0].                                                *
115770******************************************************************
115800 470-DEMOGRAPHIC-EXPR.
115900     IF ELT-GENDER-VALUE(ELT-IDX) NOT = SPACES
116000         STRING WS-EXPR-TEXT DELIMITED BY SPACES
116100                 "Patient.gender = '" DELIMITED BY SIZE
116200                 ELT-GENDER-VALUE(ELT-IDX) DELIMITED BY SPACES
116300                 "'" DELIMITED BY SIZE
116400             INTO WS-EXPR-TEXT
116500         GO TO 470-EXIT.
116600     IF ELT-AGE-MIN(ELT-IDX) > 0 OR ELT-AGE-MAX(ELT-IDX) > 0
116620         MOVE ELT-AGE-MIN(ELT-IDX) TO WS-AGE-MIN-DISP
116630         MOVE ELT-AGE-MAX(ELT-IDX) TO WS-AGE-MAX-DISP
116640         IF WS-AGE-MIN-DISP = 0
116650             MOVE 0 TO WS-AGE-MIN-DISP
116660         END-IF
116670         IF WS-AGE-MAX-DISP = 0
116680             MOVE 999 TO WS-AGE-MAX-DISP
116690         END-IF
116700         STRING WS-EXPR-TEXT DELIMITED BY SPACES
116800                 '"Age At Period End" in Interval['
116900                     DELIMITED BY SIZE
117000                 WS-AGE-MIN-DISP DELIMITED BY SIZE
117100                 ", " DELIMITED BY SIZE
117200                 WS-AGE-MAX-DISP DELIMITED BY SIZE
117300                 "]" DELIMITED BY SIZE
117400             INTO WS-EXPR-TEXT
117500         GO TO 470-EXIT.
117600     STRING WS-EXPR-TEXT DELIMITED BY SPACES
117700             '"Age In Range"' DELIMITED BY SIZE
117800         INTO WS-EXPR-TEXT.
117900 470-EXIT.
118000     EXIT.
118100
118200******************************************************************
118300* TIMING PHRASE FOR THE ELEMENT CURRENTLY BEING EXPANDED.  UNIT   *
118400* IS SINGULAR WHEN THE QUANTITY IS 1, PLURAL OTHERWISE.           *
118500******************************************************************
118600 480-TIMING-PHRASE.
118700     MOVE SPACES TO WS-TIMING-PHRASE.
118800     IF NOT ELT-TIMING-OVR-IS(ELT-IDX)
118900         GO TO 480-EXIT.
119000     MOVE ELT-TIMING-OVR-UNIT(ELT-IDX) TO WS-UNIT-TEXT.
119100     IF ELT-TIMING-OVR-VALUE(ELT-IDX) NOT = 1
119200         STRING FUNCTION TRIM(WS-UNIT-TEXT) DELIMITED BY SIZE
119300                 "s" DELIMITED BY SIZE
119400             INTO WS-UNIT-TEXT
119500     END-IF.
119600     IF ELT-TIMING-OVR-OPER(ELT-IDX) = "within"
119700     OR ELT-TIMING-OVR-OPER(ELT-IDX) = "before end of"
119800         STRING " ends " DELIMITED BY SIZE
119900                 ELT-TIMING-OVR-VALUE(ELT-IDX) DELIMITED BY SIZE
120000                 " " DELIMITED BY SIZE
120100                 WS-UNIT-TEXT DELIMITED BY SPACES
120200                 " or less before end of ""Measurement Period"""
120300                     DELIMITED BY SIZE
120400             INTO WS-TIMING-PHRASE
120500     ELSE
120600         IF ELT-TIMING-OVR-OPER(ELT-IDX) = "after start of"
120700             STRING " starts " DELIMITED BY SIZE
120800                     ELT-TIMING-OVR-VALUE(ELT-IDX)
120900                         DELIMITED BY SIZE
121000                     " " DELIMITED BY SIZE
121100                     WS-UNIT-TEXT DELIMITED BY SPACES
121200                     " or less after start of ""Measurement"
121300                         DELIMITED BY SIZE
121400                     ' Period"""' DELIMITED BY SIZE
121500                 INTO WS-TIMING-PHRASE
121600         ELSE
121700             STRING ' occurs during "Measurement Period"'
121800                     DELIMITED BY SIZE
121900                 INTO WS-TIMING-PHRASE
122000         END-IF
122100     END-IF.
122200 480-EXIT.
122300     EXIT.
122400
122500******************************************************************
122600* DENOMINATOR EXCLUSION ALWAYS LEADS WITH THE HOSPICE CRITERION,  *
122700* FOLLOWED BY ANY MEASURE-SPECIFIC EXCLUSION, FOLLOWED BY THE     *
122800* CUSTOM CRITERIA JUST BUILT - ALL JOINED BY "OR".                *
122900******************************************************************
123000 460-PREPEND-HOSPICE.
123100     MOVE WS-EXPR-TEXT TO WS-TIMING-PHRASE.
123200     MOVE SPACES TO WS-EXPR-TEXT.
123300     STRING '"Has Hospice"' DELIMITED BY SIZE
123400         INTO WS-EXPR-TEXT.
123500     IF IS-COLORECTAL-MEASURE
123600         STRING WS-EXPR-TEXT DELIMITED BY SPACES
123700                 ' or "Has Colorectal Exclusion"' DELIMITED BY SIZE
123800             INTO WS-EXPR-TEXT
123900     END-IF.
124000     IF IS-CERVICAL-MEASURE
124100         STRING WS-EXPR-TEXT DELIMITED BY SPACES
124200                 ' or "Has Cervical Exclusion"' DELIMITED BY SIZE
124300             INTO WS-EXPR-TEXT
124400     END-IF.
124500     IF IS-BREAST-MEASURE
124600         STRING WS-EXPR-TEXT DELIMITED BY SPACES
124700                 ' or "Has Breast Exclusion"' DELIMITED BY SIZE
124800             INTO WS-EXPR-TEXT
124900     END-IF.
125000     IF WS-TIMING-PHRASE NOT = SPACES
125100         STRING WS-EXPR-TEXT DELIMITED BY SPACES
125200                 " or " DELIMITED BY SIZE
125300                 WS-TIMING-PHRASE DELIMITED BY SPACES
125400             INTO WS-EXPR-TEXT
125500     END-IF.
125600 460-EXIT.
125700     EXIT.
125800
125810******************************************************************
125820* NUMERATOR WITH NO ELEMENT-BUILT EXPRESSION - FOR THE THREE      *
125830* SCREENING MEASURES, DEFER TO THE MEASURE-SPECIFIC "HAS ..."     *
125840* HELPER DEFINED AT 372/374/376 RATHER THAN THE GENERIC WARNING,  *
125850* SAME AS 460-PREPEND-HOSPICE DOES FOR DENOMINATOR EXCLUSION.     *
125860******************************************************************
125870 465-NUMERATOR-FALLBACK.
125880     IF IS-COLORECTAL-MEASURE
125890         STRING '"Has Colorectal Screening"' DELIMITED BY SIZE
125900             INTO WS-EXPR-TEXT
125910     END-IF.
125920     IF IS-CERVICAL-MEASURE
125930         STRING '"Has Cervical Screening"' DELIMITED BY SIZE
125940             INTO WS-EXPR-TEXT
125950     END-IF.
125960     IF IS-BREAST-MEASURE
125970         STRING '"Has Mammography"' DELIMITED BY SIZE
125980             INTO WS-EXPR-TEXT
125990     END-IF.
126000     IF WS-EXPR-TEXT = SPACES
126010         MOVE SPACES TO CQL-LISTING-LINE
126020         MOVE "// WARNING - no numerator criteria found"
126030                 TO CQL-LISTING-LINE(1:41)
126040         WRITE CQL-LISTING-LINE
126050         ADD 1 TO WS-WARNING-COUNT
126060         MOVE "true" TO WS-EXPR-TEXT
126070     END-IF.
126080 465-EXIT.
126090     EXIT.
126100
126110******************************************************************
126120* SUPPLEMENTAL DATA - ANY ELEMENT WHOSE POP-TYPE DID NOT MATCH    *
126130* ONE OF THE SIX POPULATION CODES IS TREATED AS SUPPLEMENTAL.     *
126200******************************************************************
126300 500-SUPPLEMENTAL-DATA.
126400     MOVE "500-SUPPLEMENTAL-DATA" TO PARA-NAME.
126500     PERFORM 505-WRITE-ONE-SUPP-ELEMENT THRU 505-EXIT
126600             VARYING ELT-IDX FROM 1 BY 1
126700             UNTIL ELT-IDX > WS-ELEMENT-COUNT.
126800 500-EXIT.
126900     EXIT.
127000
127100 505-WRITE-ONE-SUPP-ELEMENT.
127200     MOVE "Y" TO HAS-ENCOUNTER-SW.
127300     SET POP-IDX TO 1.
127400     SEARCH POPL-ENTRY
127500         AT END
127600             MOVE SPACES TO WS-EXPR-TEXT
127700             PERFORM 450-BUILD-ELEMENT-EXPR THRU 450-EXIT
127800             MOVE SPACES TO CQL-LISTING-LINE
127900             STRING 'define "Supplemental - ' DELIMITED BY SIZE
128000                     ELT-ELEM-DESC(ELT-IDX) DELIMITED BY SPACES
128100                     '": ' DELIMITED BY SIZE
128200                     WS-EXPR-TEXT DELIMITED BY SPACES
128300                 INTO CQL-LISTING-LINE
128400             WRITE CQL-LISTING-LINE
128500             ADD 1 TO WS-DEF-COUNT
128600         WHEN POPL-CODE(POP-IDX) = ELT-POP-TYPE(ELT-IDX)
128700             CONTINUE
128800     END-SEARCH.
128900 505-EXIT.
129000     EXIT.
129100
129200******************************************************************
129300* PER-MEASURE TRAILER - LIBRARY NAME/VERSION, POPULATION COUNT,  *
129400* VALUE-SET COUNT, DEFINITION COUNT AND WARNING COUNT.            *
129500******************************************************************
129600 700-WRITE-CQL-TRAILER.
129700     MOVE "700-WRITE-CQL-TRAILER" TO PARA-NAME.
129800     MOVE SPACES TO CQL-LISTING-LINE.
129900     STRING "*** " DELIMITED BY SIZE
130000             WS-LIBNAME-TEXT DELIMITED BY SPACES
130100             " v" DELIMITED BY SIZE
130200             MEAS-VERSION DELIMITED BY SPACES
130300             " - POPULATIONS: " DELIMITED BY SIZE
130400             WS-POP-COUNT DELIMITED BY SIZE
130500             "  VALUE SETS: " DELIMITED BY SIZE
130600             WS-VALUESET-COUNT DELIMITED BY SIZE
130700             "  DEFINITIONS: " DELIMITED BY SIZE
130800             WS-DEF-COUNT DELIMITED BY SIZE
130900             "  WARNINGS: " DELIMITED BY SIZE
131000             WS-WARNING-COUNT DELIMITED BY SIZE
131100             " ***" DELIMITED BY SIZE
131200         INTO CQL-LISTING-LINE.
131300     WRITE CQL-LISTING-LINE.
131400     MOVE SPACES TO CQL-LISTING-LINE.
131500     WRITE CQL-LISTING-LINE.
131600 700-EXIT.
131700     EXIT.
131800
131900 900-OPEN-FILES.
132000     MOVE "900-OPEN-FILES" TO PARA-NAME.
132100     OPEN INPUT MEASHDR, MEASVS, MEASELEM.
132200     OPEN OUTPUT CQLRPT, SYSOUT.
132300 900-EXIT.
132400     EXIT.
132500
132600 950-CLOSE-FILES.
132700     MOVE "950-CLOSE-FILES" TO PARA-NAME.
132800     CLOSE MEASHDR, MEASVS, MEASELEM, CQLRPT, SYSOUT.
132900 950-EXIT.
133000     EXIT.
133100
133200 910-READ-HEADER.
133300     MOVE "910-READ-HEADER" TO PARA-NAME.
133400     READ MEASHDR INTO MEASURE-HEADER-REC
133500         AT END MOVE "N" TO MORE-HEADER-SW
133600         GO TO 910-EXIT
133700     END-READ.
133800 910-EXIT.
133900     EXIT.
134000
134100 920-READ-VALUESET.
134200     MOVE "920-READ-VALUESET" TO PARA-NAME.
134300     READ MEASVS INTO MEASURE-VALUESET-REC
134400         AT END MOVE "N" TO MORE-VALUESET-SW
134500         GO TO 920-EXIT
134600     END-READ.
134700 920-EXIT.
134800     EXIT.
134900
135000 930-READ-ELEMENT.
135100     MOVE "930-READ-ELEMENT" TO PARA-NAME.
135200     READ MEASELEM INTO DATA-ELEMENT-REC
135300         AT END MOVE "N" TO MORE-ELEMENT-SW
135400         GO TO 930-EXIT
135500     END-READ.
135600 930-EXIT.
135700     EXIT.
135800
135900 999-CLEANUP.
136000     MOVE "999-CLEANUP" TO PARA-NAME.
136100     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
136200     DISPLAY "** MEASURES READ **".
136300     DISPLAY MEASURES-READ.
136400     DISPLAY "** MEASURES REJECTED **".
136500     DISPLAY MEASURES-REJECTED.
136600     DISPLAY "******** NORMAL END OF JOB CQLGEN ********".
136700 999-EXIT.
136800     EXIT.
136900
137000 1000-ABEND-RTN.
137100     WRITE SYSOUT-REC FROM ABEND-REC.
137200     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
137300     DISPLAY "*** ABNORMAL END OF JOB - CQLGEN ***" UPON CONSOLE.
137400     DIVIDE ZERO-VAL INTO ONE-VAL.
