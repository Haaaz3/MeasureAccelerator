000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SQLGEN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/94.
000600 DATE-COMPILED. 01/01/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM GENERATES AN HDI SQL LISTING FOR EACH
001300*          MEASURE ON THE MEASURE-HEADERS FILE - ONE PREDICATE
001400*          CTE PER CLINICAL CRITERION (DEMOGRAPHICS, CONDITION,
001500*          PROCEDURE, MEDICATION, RESULT, IMMUNIZATION,
001600*          ENCOUNTER), NUMBERED BY A SINGLE RUNNING COUNTER,
001700*          FOLLOWED BY THE SIX POPULATION CTE'S AND THE FINAL
001800*          MEASURE_RESULT UNION.  THIS IS A TEXT GENERATOR, NOT
001900*          A SQL ENGINE - NO SQL IS EXECUTED HERE.
002000*
002100******************************************************************
002200*
002300*              INPUT FILE 1         -   CPLIB.MEASURE.HEADERS
002400*
002500*              INPUT FILE 2         -   CPLIB.MEASURE.DATAELEMENTS
002600*
002700*              OUTPUT FILE 1        -   CPLIB.SQL.LISTING
002800*
002900*              DUMP FILE            -   SYSOUT
003000*
003100******************************************************************
003200*  MAINT LOG                                                     *
003300*  01/01/94  JS  ORIGINAL PROGRAM - MEASURE LIBRARY PROJECT       *
003400*  06/14/11  RPK ADDED THE ONTOLOGY-CONTEXT CTE, BUILT FROM THE   *
003500*                DISTINCT PREDICATE TYPES USED, FIRST-USE ORDER   *
003600*  09/09/13  TVN ADDED LOOKBACK-DAYS CONVERSION FOR MEDICATION    *
003700*                AND ENCOUNTER PREDICATES - THESE TWO MODELS      *
003800*                CARRY NO YEARS COLUMN IN THE DATA WAREHOUSE      *
003900*  04/22/15  LH  ADDED THE COMPLEXITY-ESTIMATE AND ZERO-PREDICATE *
004000*                WARNING TO THE TRAILER PER REQUEST #2951         *
004100*  11/30/98  TVN Y2K REVIEW - AGE-AS-OF-TODAY USES THE 4-DIGIT    *
004200*                YEAR FROM ACCEPT FROM DATE, NO 2-DIGIT WINDOWING *
004300*  08/03/17  RPK ADDED THE DEMOGRAPHIC-TYPE DATA-ELEMENT BRANCH - *
004400*                THESE NOW EXTRACT AS ADDITIONAL PRED_DEMOG_n     *
004500*                PREDICATES, NOT JUST THE ONE GLOBAL PREDICATE    *
004510*  03/02/17  LH  350-DEMOG-FILTER-LINES CALLED AGE_AS_OF          *
004520*                (CURRENT_DATE) - THERE IS NO SUCH FUNCTION ON    *
004530*                ANY PLATFORM WE RUN ON, AND NOTHING IN THIS      *
004540*                PROGRAM EVER DEFINED IT.  SPELLED OUT THE ACTUAL *
004550*                AGE ARITHMETIC (WHOLE YEARS SINCE BIRTH_DATE,    *
004560*                LESS ONE WHEN TODAY HASN'T REACHED THE BIRTHDAY  *
004570*                MONTH/DAY YET) AGAINST DEMOGRAPHICS.BIRTH_DATE   *
004580*                SO THE GENERATED SQL ACTUALLY RUNS - AUDIT #4618 *
004590******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT MEASHDR
006000     ASSIGN TO UT-S-MEASHDR
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400     SELECT MEASELEM
006500     ASSIGN TO UT-S-MEASELEM
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900     SELECT SQLRPT
007000     ASSIGN TO UT-S-SQLRPT
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 130 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC  PIC X(130).
008300
008400****** ONE HEADER RECORD PER MEASURE, IN ASCENDING MEAS-ID ORDER.
008500 FD  MEASHDR
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 180 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS FD-MEASHDR-REC.
009100 01  FD-MEASHDR-REC.
009200     05  FILLER                  PIC X(180).
009300
009400****** CRITERION-LEAF RECORDS, GROUPED BY MEAS-ID AND THEN BY
009500****** POP-TYPE, SAME ASCENDING SEQUENCE AS THE HEADER FILE.
009600 FD  MEASELEM
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 274 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS FD-MEASELEM-REC.
010200 01  FD-MEASELEM-REC.
010300     05  FILLER                  PIC X(274).
010400
010500****** ONE SQL LISTING LINE PER RECORD - ONTOLOGY CTE, DEMOGRAPHICS
010600****** CTE, EACH PREDICATE CTE, THE SIX POPULATION CTE'S, THE
010700****** MEASURE_RESULT UNION, AND THE PER-MEASURE METADATA TRAILER.
010800 FD  SQLRPT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 132 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SQL-LISTING-LINE.
011400 01  SQL-LISTING-LINE  PIC X(132).
011500
011600 WORKING-STORAGE SECTION.
011700
011800 01  FILE-STATUS-CODES.
011900     05  OFCODE                  PIC X(2).
012000         88  CODE-WRITE    VALUE SPACES.
012100
012200     COPY MEASREC.
012300
012400******************************************************************
012500* POPULATION SQL-NAME TABLE - POPL-CODE/POPL-TITLE ARE REUSED     *
012600* FROM CQLGEN'S LAYOUT; POPL-SQLNAME IS THE CTE NAME.             *
012700******************************************************************
012800 01  WS-POP-LABELS-DATA.
012900     05  FILLER PIC X(22) VALUE "initial-population".
013000     05  FILLER PIC X(30) VALUE "Initial Population".
013100     05  FILLER PIC X(20) VALUE "INITIAL_POPULATION".
013200     05  FILLER PIC X(22) VALUE "denominator".
013300     05  FILLER PIC X(30) VALUE "Denominator".
013400     05  FILLER PIC X(20) VALUE "DENOMINATOR".
013500     05  FILLER PIC X(22) VALUE "denominator-exclusion".
013600     05  FILLER PIC X(30) VALUE "Denominator Exclusion".
013700     05  FILLER PIC X(20) VALUE "DENOM_EXCLUSION".
013800     05  FILLER PIC X(22) VALUE "denominator-exception".
013900     05  FILLER PIC X(30) VALUE "Denominator Exception".
014000     05  FILLER PIC X(20) VALUE "DENOM_EXCEPTION".
014100     05  FILLER PIC X(22) VALUE "numerator".
014200     05  FILLER PIC X(30) VALUE "Numerator".
014300     05  FILLER PIC X(20) VALUE "NUMERATOR".
014400     05  FILLER PIC X(22) VALUE "numerator-exclusion".
014500     05  FILLER PIC X(30) VALUE "Numerator Exclusion".
014600     05  FILLER PIC X(20) VALUE "NUM_EXCLUSION".
014700 01  WS-POP-LABELS REDEFINES WS-POP-LABELS-DATA.
014800     05  POPL-ENTRY OCCURS 6 TIMES INDEXED BY POPL-IDX.
014900         10  POPL-CODE              PIC X(22).
015000         10  POPL-TITLE             PIC X(30).
015100         10  POPL-SQLNAME           PIC X(20).
015200
015300******************************************************************
015400* GENDER-MAPPING TABLE - MALE/FEMALE MAP TO THE WAREHOUSE'S FHIR  *
015500* GENDER CODES; ANYTHING ELSE PASSES THROUGH UNCHANGED.          *
015600******************************************************************
015700 01  WS-GENDER-MAP-DATA.
015800     05  FILLER PIC X(06) VALUE "male".
015900     05  FILLER PIC X(14) VALUE "FHIR Male".
016000     05  FILLER PIC X(06) VALUE "female".
016100     05  FILLER PIC X(14) VALUE "FHIR Female".
016200 01  WS-GENDER-MAP REDEFINES WS-GENDER-MAP-DATA.
016300     05  GM-ENTRY OCCURS 2 TIMES INDEXED BY GM-IDX.
016400         10  GM-CODE                PIC X(06).
016500         10  GM-MAPPED              PIC X(14).
016600
016700******************************************************************
016800* PREDICATE-TYPE-TO-ONTOLOGY-LABEL TABLE, KEYED BY THE SAME TYPE  *
016900* TAG STORED IN WS-PREDICATE-TABLE.                               *
017000******************************************************************
017100 01  WS-ONTOLOGY-LABELS-DATA.
017200     05  FILLER PIC X(12) VALUE "Encounter".
017300     05  FILLER PIC X(18) VALUE "HEALTHE INTENT Encounters".
017400     05  FILLER PIC X(12) VALUE "Condition".
017500     05  FILLER PIC X(18) VALUE "HEALTHE INTENT Conditions".
017600     05  FILLER PIC X(12) VALUE "Procedure".
017700     05  FILLER PIC X(18) VALUE "HEALTHE INTENT Procedures".
017800     05  FILLER PIC X(12) VALUE "Result".
017900     05  FILLER PIC X(18) VALUE "HEALTHE INTENT Results".
018000     05  FILLER PIC X(12) VALUE "Medication".
018100     05  FILLER PIC X(18) VALUE "HEALTHE INTENT Medications".
018200     05  FILLER PIC X(12) VALUE "Immunization".
018300     05  FILLER PIC X(18) VALUE "HEALTHE INTENT Immunizations".
018400 01  WS-ONTOLOGY-LABELS REDEFINES WS-ONTOLOGY-LABELS-DATA.
018500     05  OL-ENTRY OCCURS 6 TIMES INDEXED BY OL-IDX.
018600         10  OL-TYPE-TAG            PIC X(12).
018700         10  OL-LABEL               PIC X(28).
018800
018900******************************************************************
019000* ONE ENTRY PER PREDICATE EXTRACTED FOR THE MEASURE CURRENTLY     *
019100* BEING PROCESSED, IN EXTRACTION ORDER (THE SAME ORDER THE        *
019200* SHARED RUNNING COUNTER NUMBERED THEM).                          *
019300******************************************************************
019400 01  WS-PREDICATE-TABLE.
019500     05  PRD-ENTRY OCCURS 80 TIMES INDEXED BY PRD-IDX.
019600         10  PRD-ALIAS              PIC X(16).
019700         10  PRD-TYPE-TAG           PIC X(12).
019800         10  PRD-POP-TYPE           PIC X(22).
019900         10  PRD-DESC               PIC X(80).
020000         10  PRD-VS-OID             PIC X(30).
020100         10  PRD-NEGATION           PIC X(01).
020200             88  PRD-NEGATION-ON     VALUE "Y".
020300         10  PRD-LOOKBACK-YEARS     PIC 9(03) COMP.
020400         10  PRD-LOOKBACK-DAYS      PIC 9(05) COMP.
020500         10  PRD-AGE-MIN            PIC 9(03) COMP.
020600         10  PRD-AGE-MAX            PIC 9(03) COMP.
020700         10  PRD-GENDER             PIC X(14).
020800         10  PRD-ERROR-SW           PIC X(01).
020900             88  PRD-IN-ERROR        VALUE "Y".
020950         10  FILLER                 PIC X(10).
021000 01  WS-PREDICATE-COUNT             PIC 9(03) COMP.
021100 01  WS-PRED-COUNTER                PIC 9(03) COMP.
021200 01  WS-ERROR-COUNT                 PIC 9(03) COMP.
021300
021400******************************************************************
021500* ELEMENT-WORK TABLE - THE SAME LAYOUT CQLGEN USES TO HOLD ONE     *
021600* MEASURE'S CRITERION LEAVES IN WORKING STORAGE.                  *
021700******************************************************************
021800 01  WS-ELEMENT-TABLE.
021900     05  ELT-ENTRY OCCURS 80 TIMES INDEXED BY ELT-IDX.
022000         10  ELT-POP-TYPE           PIC X(22).
022100         10  ELT-CLAUSE-OPER        PIC X(03).
022200             88  ELT-OPER-IS-OR      VALUE "OR".
022300         10  ELT-ELEM-TYPE          PIC X(13).
022400         10  ELT-ELEM-DESC          PIC X(80).
022500         10  ELT-VS-OID             PIC X(30).
022600         10  ELT-NEGATION-FLAG      PIC X(01).
022700             88  ELT-NEGATION-ON     VALUE "Y".
022800         10  ELT-TIMING-OVR-FLAG    PIC X(01).
022900             88  ELT-TIMING-OVR-IS   VALUE "Y".
023000         10  ELT-TIMING-OVR-VALUE   PIC 9(04) COMP.
023100         10  ELT-TIMING-OVR-UNIT    PIC X(10).
023200         10  ELT-AGE-MIN            PIC 9(03) COMP.
023300         10  ELT-AGE-MAX            PIC 9(03) COMP.
023400         10  ELT-GENDER-VALUE       PIC X(06).
023450         10  FILLER                 PIC X(10).
023500 01  WS-ELEMENT-COUNT               PIC 9(03) COMP.
023600
023700 01  WS-POP-HAS-ELEMENTS-TABLE.
023800     05  POP-HAS-ELEM OCCURS 6 TIMES
023900                  INDEXED BY POP-IDX  PIC X(01).
024000         88  POP-HAS-CRITERIA        VALUE "Y".
024100 01  WS-POP-OPERATOR-TABLE.
024200     05  POP-OPERATOR OCCURS 6 TIMES PIC X(01).
024300         88  POP-OPER-IS-OR          VALUE "Y".
024400
024500 01  WS-LIBNAME-FIELDS.
024600     05  WS-LIBNAME-TEXT            PIC X(20).
024700
024800 01  WS-CURRENT-DATE-FIELDS.
024900     05  WS-CURRENT-DATE.
025000         10  WS-CURRENT-YEAR        PIC 9(4).
025100         10  WS-CURRENT-MONTH       PIC 9(2).
025200         10  WS-CURRENT-DAY         PIC 9(2).
025300     05  FILLER                     PIC X(2).
025400
025500 01  WS-WORK-FIELDS.
025600     05  WS-ALIAS-NUM               PIC 999.
025620     05  WS-ALIAS-NUM-ED            PIC ZZ9.
025640     05  WS-ALIAS-PREFIX            PIC X(11).
025660     05  WS-GENDER-INPUT            PIC X(06).
025700     05  WS-ALIAS-TEXT              PIC X(16).
025800     05  WS-DESC-ESCAPED            PIC X(90).
025900     05  WS-LOOKBACK-YEARS          PIC 9(03) COMP.
026000     05  WS-LOOKBACK-DAYS           PIC 9(05) COMP.
026100     05  WS-GENDER-MAPPED           PIC X(14).
026200     05  WS-CTE-COND-TEXT           PIC X(120).
026300     05  WS-SCAN-POS                PIC 9(03) COMP.
026400     05  WS-OUT-POS                 PIC 9(03) COMP.
026500     05  WS-ONTOLOGY-COUNT          PIC 9(02) COMP.
026600     05  WS-DISTINCT-MODEL-COUNT    PIC 9(02) COMP.
026700     05  WS-COMPLEXITY-TEXT         PIC X(6).
026710     05  WS-TRIM-TEXT               PIC X(90).
026720     05  WS-TRIM-REV                PIC X(90).
026730     05  WS-TRIM-LEAD               PIC 9(03) COMP.
026740     05  WS-TRIM-LEN                PIC 9(03) COMP.
026750     05  WS-TRIM-LEN-1              PIC 9(03) COMP.
026760     05  WS-TRIM-LEN-2              PIC 9(03) COMP.
026800
026900 01  WS-USED-TYPES-TABLE.
027000     05  USED-TYPE-TAG OCCURS 6 TIMES
027100                   INDEXED BY UT-IDX  PIC X(12).
027200
027300 01  WS-SWITCHES.
027400     05  MEASURE-VALID-SW           PIC X(01) VALUE "Y".
027500         88  MEASURE-IS-VALID        VALUE "Y".
027600
027700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
027800     05  MEASURES-READ              PIC 9(5) COMP.
027900     05  MEASURES-REJECTED          PIC 9(5) COMP.
028000
028100 01  FLAGS-AND-SWITCHES.
028200     05  MORE-HEADER-SW             PIC X(01) VALUE "Y".
028300         88  NO-MORE-HEADERS         VALUE "N".
028400     05  MORE-ELEMENT-SW            PIC X(01) VALUE "Y".
028500         88  NO-MORE-ELEMENTS        VALUE "N".
028600
028700 01  PARA-NAME                      PIC X(24) VALUE SPACES.
028800 01  ABEND-REC.
028900     05  ABEND-REASON               PIC X(40) VALUE SPACES.
029000     05  EXPECTED-VAL               PIC S9(9) VALUE 0.
029100     05  ACTUAL-VAL                 PIC S9(9) VALUE 0.
029200     05  FILLER                     PIC X(39) VALUE SPACES.
029300
029400 77  ZERO-VAL                       PIC 9(1) VALUE 0.
029500 77  ONE-VAL                        PIC 9(1) VALUE 1.
029600
029700 PROCEDURE DIVISION.
029800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029900     PERFORM 100-MAINLINE THRU 100-EXIT
030000             UNTIL NO-MORE-HEADERS.
030100     PERFORM 999-CLEANUP THRU 999-EXIT.
030200     MOVE +0 TO RETURN-CODE.
030300     GOBACK.
030400
030500 000-HOUSEKEEPING.
030600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030700     DISPLAY "******** BEGIN JOB SQLGEN ********".
030800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
030900     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
031000     PERFORM 900-OPEN-FILES THRU 900-EXIT.
031100     PERFORM 910-READ-HEADER THRU 910-EXIT.
031200     IF NO-MORE-HEADERS
031300         MOVE "EMPTY MEASURE HEADER FILE" TO ABEND-REASON
031400         GO TO 1000-ABEND-RTN.
031500     PERFORM 930-READ-ELEMENT THRU 930-EXIT.
031600 000-EXIT.
031700     EXIT.
031800
031900 100-MAINLINE.
032000     MOVE "100-MAINLINE" TO PARA-NAME.
032100     ADD 1 TO MEASURES-READ.
032200     PERFORM 210-LOAD-MEASURE-CHILDREN THRU 210-EXIT.
032300     PERFORM 205-VALIDATE-MEASURE THRU 205-EXIT.
032400     IF MEASURE-IS-VALID
032500         PERFORM 200-PROCESS-ONE-MEASURE THRU 200-EXIT
032600     ELSE
032700         ADD 1 TO MEASURES-REJECTED
032800     END-IF.
032900     PERFORM 910-READ-HEADER THRU 910-EXIT.
033000 100-EXIT.
033100     EXIT.
033200
033300 205-VALIDATE-MEASURE.
033400     MOVE "205-VALIDATE-MEASURE" TO PARA-NAME.
033500     MOVE "Y" TO MEASURE-VALID-SW.
033600     IF MEAS-ID = SPACES
033700         MOVE "N" TO MEASURE-VALID-SW
033800         MOVE SPACES TO SQL-LISTING-LINE
033900         MOVE "*** ERROR - MEASURE ID IS BLANK - SKIPPED ***"
034000                 TO SQL-LISTING-LINE(1:46)
034100         WRITE SQL-LISTING-LINE
034200     END-IF.
034300     MOVE 0 TO WS-PREDICATE-COUNT.
034400     PERFORM 206-BUMP-POP-COUNT THRU 206-EXIT
034500             VARYING POP-IDX FROM 1 BY 1
034600             UNTIL POP-IDX > 6.
034700     IF WS-PREDICATE-COUNT = 0
034800         MOVE "N" TO MEASURE-VALID-SW
034900         MOVE SPACES TO SQL-LISTING-LINE
035000         MOVE "*** ERROR - NO POPULATIONS FOUND - SKIPPED ***"
035100                 TO SQL-LISTING-LINE(1:47)
035200         WRITE SQL-LISTING-LINE
035300     END-IF.
035400 205-EXIT.
035500     EXIT.
035600
035700 206-BUMP-POP-COUNT.
035800     IF POP-HAS-CRITERIA(POP-IDX)
035900         ADD 1 TO WS-PREDICATE-COUNT
036000     END-IF.
036100 206-EXIT.
036200     EXIT.
036300
036400******************************************************************
036500* LOAD THE DATA-ELEMENT RECORDS THAT BELONG TO THE MEASURE HEADER *
036600* ALREADY IN MEASURE-HEADER-REC.  THE ELEMENT FILE IS IN MEAS-ID  *
036700* MAJOR SEQUENCE SO WE SIMPLY READ UNTIL THE KEY CHANGES.         *
036800******************************************************************
036900 210-LOAD-MEASURE-CHILDREN.
037000     MOVE "210-LOAD-MEASURE-CHILDREN" TO PARA-NAME.
037100     MOVE 0 TO WS-ELEMENT-COUNT.
037200     INITIALIZE WS-POP-HAS-ELEMENTS-TABLE, WS-POP-OPERATOR-TABLE.
037300     PERFORM 220-LOAD-ONE-ELEMENT THRU 220-EXIT
037400             UNTIL NO-MORE-ELEMENTS
037500             OR DE-MEAS-ID NOT = MEAS-ID.
037600 210-EXIT.
037700     EXIT.
037800
037900 220-LOAD-ONE-ELEMENT.
038000     IF WS-ELEMENT-COUNT < 80
038100         ADD 1 TO WS-ELEMENT-COUNT
038200         SET ELT-IDX TO WS-ELEMENT-COUNT
038300         MOVE POP-TYPE         TO ELT-POP-TYPE(ELT-IDX)
038400         MOVE CLAUSE-OPERATOR  TO ELT-CLAUSE-OPER(ELT-IDX)
038500         MOVE ELEM-TYPE        TO ELT-ELEM-TYPE(ELT-IDX)
038600         MOVE ELEM-DESC        TO ELT-ELEM-DESC(ELT-IDX)
038700         MOVE VS-OID OF DATA-ELEMENT-REC
038800                               TO ELT-VS-OID(ELT-IDX)
038900         MOVE NEGATION-FLAG OF DATA-ELEMENT-REC
039000                               TO ELT-NEGATION-FLAG(ELT-IDX)
039100         MOVE TIMING-OVR-FLAG  TO ELT-TIMING-OVR-FLAG(ELT-IDX)
039200         MOVE TIMING-OVR-VALUE TO ELT-TIMING-OVR-VALUE(ELT-IDX)
039300         MOVE TIMING-OVR-UNIT  TO ELT-TIMING-OVR-UNIT(ELT-IDX)
039400         MOVE AGE-MIN          TO ELT-AGE-MIN(ELT-IDX)
039500         MOVE AGE-MAX          TO ELT-AGE-MAX(ELT-IDX)
039600         MOVE GENDER-VALUE OF DATA-ELEMENT-REC
039700                               TO ELT-GENDER-VALUE(ELT-IDX)
039800         PERFORM 225-MARK-POPULATION THRU 225-EXIT
039900     END-IF.
040000     PERFORM 930-READ-ELEMENT THRU 930-EXIT.
040100 220-EXIT.
040200     EXIT.
040300
040400 225-MARK-POPULATION.
040500     SET POPL-IDX TO 1.
040600     SEARCH POPL-ENTRY
040700         AT END
040800             CONTINUE
040900         WHEN POPL-CODE(POPL-IDX) = POP-TYPE
041000             SET POP-HAS-CRITERIA(POPL-IDX) TO TRUE
041100             IF CLAUSE-OPERATOR = "OR"
041200                 MOVE "Y" TO POP-OPERATOR(POPL-IDX)
041300             END-IF
041400     END-SEARCH.
041500 225-EXIT.
041600     EXIT.
041700
041800******************************************************************
041900* ONE VALID MEASURE - EXTRACT EVERY PREDICATE, THEN EMIT THE FULL *
042000* SQL LISTING IN SPEC ORDER.                                      *
042100******************************************************************
042200 200-PROCESS-ONE-MEASURE.
042300     MOVE "200-PROCESS-ONE-MEASURE" TO PARA-NAME.
042400     MOVE 0 TO WS-PRED-COUNTER.
042500     MOVE 0 TO WS-PREDICATE-COUNT.
042600     MOVE 0 TO WS-ERROR-COUNT.
042700     PERFORM 215-BUILD-GLOBAL-DEMOG-PREDICATE THRU 215-EXIT.
042800     PERFORM 220-EXTRACT-ELEMENT-PREDICATES THRU 220B-EXIT
042900             VARYING ELT-IDX FROM 1 BY 1
043000             UNTIL ELT-IDX > WS-ELEMENT-COUNT.
043100     PERFORM 300-WRITE-HEADER THRU 300-EXIT.
043200     PERFORM 310-ONTOLOGY-CTE THRU 310-EXIT.
043300     PERFORM 340-PREDICATE-CTES THRU 340-EXIT.
043400     PERFORM 400-POPULATION-CTES THRU 400-EXIT.
043500     PERFORM 450-MEASURE-RESULT THRU 450-EXIT.
043600     PERFORM 700-WRITE-SQL-TRAILER THRU 700-EXIT.
043700 200-EXIT.
043800     EXIT.
043900
044000******************************************************************
044100* GLOBAL DEMOGRAPHICS PREDICATE - BUILT FROM THE MEASURE HEADER'S *
044200* AGE/GENDER GLOBAL CRITERIA WHEN EITHER EXISTS.                  *
044300******************************************************************
044400 215-BUILD-GLOBAL-DEMOG-PREDICATE.
044500     MOVE "215-BUILD-GLOBAL-DEMOG-PREDICATE" TO PARA-NAME.
044600     IF GC-AGE-MIN = 0 AND GC-AGE-MAX = 0 AND GC-GENDER = SPACES
044700         GO TO 215-EXIT.
044800     PERFORM 296-NEXT-PREDICATE-SLOT THRU 296-EXIT.
044900     MOVE "Demographics" TO PRD-TYPE-TAG(PRD-IDX).
045000     MOVE "global"       TO PRD-POP-TYPE(PRD-IDX).
045100     MOVE "Global measure demographics" TO PRD-DESC(PRD-IDX).
045200     MOVE GC-AGE-MIN TO PRD-AGE-MIN(PRD-IDX).
045300     MOVE GC-AGE-MAX TO PRD-AGE-MAX(PRD-IDX).
045350     MOVE GC-GENDER TO WS-GENDER-INPUT.
045400     PERFORM 297-MAP-GENDER THRU 297-EXIT.
045500     MOVE WS-GENDER-MAPPED TO PRD-GENDER(PRD-IDX).
045595     MOVE "PRED_DEMOG" TO WS-ALIAS-PREFIX.
045600     PERFORM 298-FORMAT-ALIAS THRU 298-EXIT.
045700     MOVE WS-ALIAS-TEXT TO PRD-ALIAS(PRD-IDX).
045800 215-EXIT.
045900     EXIT.
046000
046100******************************************************************
046200* ONE DATA-ELEMENT - DISPATCH BY ELEMENT TYPE.  TYPES NOT LISTED  *
046300* IN THE BUSINESS RULES ARE SKIPPED WITHOUT CONSUMING A COUNTER   *
046400* VALUE.                                                          *
046500******************************************************************
046600 220-EXTRACT-ELEMENT-PREDICATES.
046700     EVALUATE ELT-ELEM-TYPE(ELT-IDX)
046800         WHEN "diagnosis"
046900             PERFORM 230-ADD-COND-PREDICATE THRU 230-EXIT
047000         WHEN "encounter"
047100             PERFORM 240-ADD-ENC-PREDICATE THRU 240-EXIT
047200         WHEN "procedure"
047300             PERFORM 250-ADD-PROC-PREDICATE THRU 250-EXIT
047400         WHEN "observation"
047500         WHEN "assessment"
047600             PERFORM 260-ADD-RESULT-PREDICATE THRU 260-EXIT
047700         WHEN "medication"
047800             PERFORM 270-ADD-MED-PREDICATE THRU 270-EXIT
047900         WHEN "immunization"
048000             PERFORM 280-ADD-IMMUN-PREDICATE THRU 280-EXIT
048100         WHEN "demographic"
048200             PERFORM 290-ADD-DEMOG-ELEM-PREDICATE THRU 290-EXIT
048300         WHEN OTHER
048400             CONTINUE
048500     END-EVALUATE.
048600 220B-EXIT.
048700     EXIT.
048800
048900 230-ADD-COND-PREDICATE.
049000     PERFORM 296-NEXT-PREDICATE-SLOT THRU 296-EXIT.
049100     MOVE "Condition" TO PRD-TYPE-TAG(PRD-IDX).
049200     PERFORM 299-COPY-COMMON-FIELDS THRU 299-EXIT.
049300     PERFORM 295-TIMING-LOOKBACK THRU 295-EXIT.
049400     MOVE WS-LOOKBACK-YEARS TO PRD-LOOKBACK-YEARS(PRD-IDX).
049500     MOVE WS-LOOKBACK-DAYS  TO PRD-LOOKBACK-DAYS(PRD-IDX).
049595     MOVE "PRED_COND" TO WS-ALIAS-PREFIX.
049600     PERFORM 298-FORMAT-ALIAS THRU 298-EXIT.
049700     MOVE WS-ALIAS-TEXT TO PRD-ALIAS(PRD-IDX).
049800 230-EXIT.
049900     EXIT.
050000
050100 240-ADD-ENC-PREDICATE.
050200     PERFORM 296-NEXT-PREDICATE-SLOT THRU 296-EXIT.
050300     MOVE "Encounter" TO PRD-TYPE-TAG(PRD-IDX).
050400     PERFORM 299-COPY-COMMON-FIELDS THRU 299-EXIT.
050500     PERFORM 295-TIMING-LOOKBACK THRU 295-EXIT.
050600     PERFORM 295B-DAYS-ONLY-MODEL THRU 295B-EXIT.
050700     MOVE WS-LOOKBACK-YEARS TO PRD-LOOKBACK-YEARS(PRD-IDX).
050800     MOVE WS-LOOKBACK-DAYS  TO PRD-LOOKBACK-DAYS(PRD-IDX).
050895     MOVE "PRED_ENC" TO WS-ALIAS-PREFIX.
050900     PERFORM 298-FORMAT-ALIAS THRU 298-EXIT.
051000     MOVE WS-ALIAS-TEXT TO PRD-ALIAS(PRD-IDX).
051100 240-EXIT.
051200     EXIT.
051300
051400 250-ADD-PROC-PREDICATE.
051500     PERFORM 296-NEXT-PREDICATE-SLOT THRU 296-EXIT.
051600     MOVE "Procedure" TO PRD-TYPE-TAG(PRD-IDX).
051700     PERFORM 299-COPY-COMMON-FIELDS THRU 299-EXIT.
051800     PERFORM 295-TIMING-LOOKBACK THRU 295-EXIT.
051900     MOVE WS-LOOKBACK-YEARS TO PRD-LOOKBACK-YEARS(PRD-IDX).
052000     MOVE WS-LOOKBACK-DAYS  TO PRD-LOOKBACK-DAYS(PRD-IDX).
052095     MOVE "PRED_PROC" TO WS-ALIAS-PREFIX.
052100     PERFORM 298-FORMAT-ALIAS THRU 298-EXIT.
052200     MOVE WS-ALIAS-TEXT TO PRD-ALIAS(PRD-IDX).
052300 250-EXIT.
052400     EXIT.
052500
052600 260-ADD-RESULT-PREDICATE.
052700     PERFORM 296-NEXT-PREDICATE-SLOT THRU 296-EXIT.
052800     MOVE "Result" TO PRD-TYPE-TAG(PRD-IDX).
052900     PERFORM 299-COPY-COMMON-FIELDS THRU 299-EXIT.
053000     PERFORM 295-TIMING-LOOKBACK THRU 295-EXIT.
053100     MOVE WS-LOOKBACK-YEARS TO PRD-LOOKBACK-YEARS(PRD-IDX).
053200     MOVE WS-LOOKBACK-DAYS  TO PRD-LOOKBACK-DAYS(PRD-IDX).
053295     MOVE "PRED_RESULT" TO WS-ALIAS-PREFIX.
053300     PERFORM 298-FORMAT-ALIAS THRU 298-EXIT.
053400     MOVE WS-ALIAS-TEXT TO PRD-ALIAS(PRD-IDX).
053500 260-EXIT.
053600     EXIT.
053700
053800 270-ADD-MED-PREDICATE.
053900     PERFORM 296-NEXT-PREDICATE-SLOT THRU 296-EXIT.
054000     MOVE "Medication" TO PRD-TYPE-TAG(PRD-IDX).
054100     PERFORM 299-COPY-COMMON-FIELDS THRU 299-EXIT.
054200     PERFORM 295-TIMING-LOOKBACK THRU 295-EXIT.
054300     PERFORM 295B-DAYS-ONLY-MODEL THRU 295B-EXIT.
054400     MOVE WS-LOOKBACK-YEARS TO PRD-LOOKBACK-YEARS(PRD-IDX).
054500     MOVE WS-LOOKBACK-DAYS  TO PRD-LOOKBACK-DAYS(PRD-IDX).
054595     MOVE "PRED_MED" TO WS-ALIAS-PREFIX.
054600     PERFORM 298-FORMAT-ALIAS THRU 298-EXIT.
054700     MOVE WS-ALIAS-TEXT TO PRD-ALIAS(PRD-IDX).
054800 270-EXIT.
054900     EXIT.
055000
055100 280-ADD-IMMUN-PREDICATE.
055200     PERFORM 296-NEXT-PREDICATE-SLOT THRU 296-EXIT.
055300     MOVE "Immunization" TO PRD-TYPE-TAG(PRD-IDX).
055400     PERFORM 299-COPY-COMMON-FIELDS THRU 299-EXIT.
055500     PERFORM 295-TIMING-LOOKBACK THRU 295-EXIT.
055600     MOVE WS-LOOKBACK-YEARS TO PRD-LOOKBACK-YEARS(PRD-IDX).
055700     MOVE WS-LOOKBACK-DAYS  TO PRD-LOOKBACK-DAYS(PRD-IDX).
055795     MOVE "PRED_IMMUN" TO WS-ALIAS-PREFIX.
055800     PERFORM 298-FORMAT-ALIAS THRU 298-EXIT.
055900     MOVE WS-ALIAS-TEXT TO PRD-ALIAS(PRD-IDX).
056000 280-EXIT.
056100     EXIT.
056200
056300 290-ADD-DEMOG-ELEM-PREDICATE.
056400     PERFORM 296-NEXT-PREDICATE-SLOT THRU 296-EXIT.
056500     MOVE "Demographics" TO PRD-TYPE-TAG(PRD-IDX).
056600     PERFORM 299-COPY-COMMON-FIELDS THRU 299-EXIT.
056700     MOVE ELT-AGE-MIN(ELT-IDX) TO PRD-AGE-MIN(PRD-IDX).
056800     MOVE ELT-AGE-MAX(ELT-IDX) TO PRD-AGE-MAX(PRD-IDX).
056900     MOVE ELT-GENDER-VALUE(ELT-IDX) TO WS-GENDER-INPUT.
057000     PERFORM 297-MAP-GENDER THRU 297-EXIT.
057100     MOVE WS-GENDER-MAPPED TO PRD-GENDER(PRD-IDX).
057195     MOVE "PRED_DEMOG" TO WS-ALIAS-PREFIX.
057200     PERFORM 298-FORMAT-ALIAS THRU 298-EXIT.
057300     MOVE WS-ALIAS-TEXT TO PRD-ALIAS(PRD-IDX).
057400 290-EXIT.
057500     EXIT.
057600
057700******************************************************************
057800* COMMON FIELDS COPIED FROM THE ELEMENT WORK TABLE INTO THE NEW   *
057900* PREDICATE-TABLE SLOT - POP-TYPE, DESCRIPTION, OID, NEGATION.    *
058000******************************************************************
058100 299-COPY-COMMON-FIELDS.
058200     MOVE ELT-POP-TYPE(ELT-IDX) TO PRD-POP-TYPE(PRD-IDX).
058300     MOVE ELT-ELEM-DESC(ELT-IDX) TO PRD-DESC(PRD-IDX).
058400     MOVE ELT-VS-OID(ELT-IDX)    TO PRD-VS-OID(PRD-IDX).
058500     MOVE ELT-NEGATION-FLAG(ELT-IDX) TO PRD-NEGATION(PRD-IDX).
058600     IF ELT-VS-OID(ELT-IDX) = SPACES
058700     AND PRD-TYPE-TAG(PRD-IDX) NOT = "Demographics"
058800         MOVE "Y" TO PRD-ERROR-SW(PRD-IDX)
058900         ADD 1 TO WS-ERROR-COUNT
059000     END-IF.
059100 299-EXIT.
059200     EXIT.
059300
059400******************************************************************
059500* TIMING EXTRACTION - VALUE+UNIT WHERE UNIT CONTAINS "YEAR" GIVES *
059600* A YEARS LOOKBACK, "DAY" GIVES A DAYS LOOKBACK, "MONTH" GIVES    *
059700* VALUE TIMES 30 DAYS; ANY OTHER UNIT OR NO OVERRIDE GIVES NONE.  *
059800******************************************************************
059900 295-TIMING-LOOKBACK.
060000     MOVE 0 TO WS-LOOKBACK-YEARS.
060100     MOVE 0 TO WS-LOOKBACK-DAYS.
060200     IF NOT ELT-TIMING-OVR-IS(ELT-IDX)
060300         GO TO 295-EXIT.
060400     IF ELT-TIMING-OVR-UNIT(ELT-IDX) = "year"
060500     OR ELT-TIMING-OVR-UNIT(ELT-IDX) = "years"
060600         MOVE ELT-TIMING-OVR-VALUE(ELT-IDX) TO WS-LOOKBACK-YEARS
060700         GO TO 295-EXIT.
060800     IF ELT-TIMING-OVR-UNIT(ELT-IDX) = "day"
060900     OR ELT-TIMING-OVR-UNIT(ELT-IDX) = "days"
061000         MOVE ELT-TIMING-OVR-VALUE(ELT-IDX) TO WS-LOOKBACK-DAYS
061100         GO TO 295-EXIT.
061200     IF ELT-TIMING-OVR-UNIT(ELT-IDX) = "month"
061300     OR ELT-TIMING-OVR-UNIT(ELT-IDX) = "months"
061400         COMPUTE WS-LOOKBACK-DAYS =
061500                 ELT-TIMING-OVR-VALUE(ELT-IDX) * 30.
061600 295-EXIT.
061700     EXIT.
061800
061900******************************************************************
062000* MEDICATION AND ENCOUNTER PREDICATES CARRY NO YEARS COLUMN IN    *
062100* THE WAREHOUSE - A YEARS LOOKBACK IS CONVERTED TO DAYS.          *
062200******************************************************************
062300 295B-DAYS-ONLY-MODEL.
062400     IF WS-LOOKBACK-YEARS > 0
062500         COMPUTE WS-LOOKBACK-DAYS = WS-LOOKBACK-YEARS * 365
062600         MOVE 0 TO WS-LOOKBACK-YEARS
062700     END-IF.
062800 295B-EXIT.
062900     EXIT.
063000
063100******************************************************************
063200* GENDER MAPPING - MALE/FEMALE MAP TO THEIR FHIR LABELS; ANY      *
063300* OTHER VALUE (INCLUDING BLANK) PASSES THROUGH UNCHANGED.         *
063400******************************************************************
063500 297-MAP-GENDER.
063600     MOVE WS-GENDER-INPUT TO WS-GENDER-MAPPED.
063700     SET GM-IDX TO 1.
063800     SEARCH GM-ENTRY
063900         AT END
064000             CONTINUE
064100         WHEN GM-CODE(GM-IDX) = WS-GENDER-INPUT
064200             MOVE GM-MAPPED(GM-IDX) TO WS-GENDER-MAPPED
064300     END-SEARCH.
064400 297-EXIT.
064500     EXIT.
064600
064700******************************************************************
064800* ADVANCE THE SHARED PREDICATE COUNTER AND CLAIM THE NEXT TABLE   *
064900* SLOT.  ONE COUNTER NUMBERS EVERY PREDICATE TYPE.                *
065000******************************************************************
065100 296-NEXT-PREDICATE-SLOT.
065200     IF WS-PREDICATE-COUNT < 80
065300         ADD 1 TO WS-PRED-COUNTER
065400         ADD 1 TO WS-PREDICATE-COUNT
065500         SET PRD-IDX TO WS-PREDICATE-COUNT
065600         MOVE SPACES TO PRD-ENTRY(PRD-IDX)
065700         MOVE 0 TO PRD-AGE-MIN(PRD-IDX)
065800         MOVE 0 TO PRD-AGE-MAX(PRD-IDX)
065900         MOVE 0 TO PRD-LOOKBACK-YEARS(PRD-IDX)
066000         MOVE 0 TO PRD-LOOKBACK-DAYS(PRD-IDX)
066100     END-IF.
066200 296-EXIT.
066300     EXIT.
066400
066500******************************************************************
066600* FORMAT ONE PREDICATE ALIAS - PREFIX, UNDERSCORE, THE RUNNING    *
066700* COUNTER WITH LEADING ZEROES TRIMMED OFF.                       *
066800******************************************************************
066900 298-FORMAT-ALIAS.
067000     MOVE WS-PRED-COUNTER TO WS-ALIAS-NUM.
067050     MOVE WS-ALIAS-NUM TO WS-ALIAS-NUM-ED.
067100     MOVE SPACES TO WS-ALIAS-TEXT.
067110     MOVE WS-ALIAS-PREFIX TO WS-TRIM-TEXT.
067120     PERFORM 298B-COMPUTE-TRIM-LEN THRU 298B-EXIT.
067130     MOVE WS-TRIM-LEN TO WS-TRIM-LEN-1.
067140     MOVE WS-ALIAS-NUM-ED TO WS-TRIM-TEXT.
067150     PERFORM 298B-COMPUTE-TRIM-LEN THRU 298B-EXIT.
067160     MOVE WS-TRIM-LEN TO WS-TRIM-LEN-2.
067200     STRING WS-ALIAS-PREFIX(1:WS-TRIM-LEN-1) DELIMITED BY SIZE
067220             "_" DELIMITED BY SIZE
067240             WS-ALIAS-NUM-ED(1:WS-TRIM-LEN-2) DELIMITED BY SIZE
067300         INTO WS-ALIAS-TEXT.
067400 298-EXIT.
067500     EXIT.
067600
067610******************************************************************
067620* TRIMMED LENGTH OF WS-TRIM-TEXT - SAME REVERSE/INSPECT IDIOM      *
067630* NORMNAME'S 200-COMPUTE-LENGTH USES ON WS-WORK-TEXT-DATA.  THE    *
067640* CALLER MOVES THE FIELD TO BE TRIMMED INTO WS-TRIM-TEXT FIRST,    *
067641* THEN REFERENCE-MODIFIES THE ORIGINAL FIELD BY WS-TRIM-LEN -      *
067642* THIS SHOP DOES NOT USE FUNCTION TRIM.                           *
067643******************************************************************
067644 298B-COMPUTE-TRIM-LEN.
067645     MOVE 0 TO WS-TRIM-LEAD.
067646     MOVE FUNCTION REVERSE(WS-TRIM-TEXT) TO WS-TRIM-REV.
067647     INSPECT WS-TRIM-REV TALLYING WS-TRIM-LEAD FOR LEADING SPACES.
067648     COMPUTE WS-TRIM-LEN = LENGTH OF WS-TRIM-TEXT - WS-TRIM-LEAD.
067649 298B-EXIT.
067650     EXIT.
067651
067652*
067660******************************************************************
067700* LIBRARY-HEADER COMMENT BLOCK - MEASURE ID, TITLE AND VERSION,    *
067750* ONE BLANK LINE, THEN A PAGE BREAK FOR THE NEXT MEASURE.          *
067800******************************************************************
067850 300-WRITE-HEADER.
067900     MOVE "300-WRITE-HEADER" TO PARA-NAME.
067950     MOVE SPACES TO SQL-LISTING-LINE.
068000     WRITE SQL-LISTING-LINE AFTER ADVANCING NEXT-PAGE.
068050     MOVE SPACES TO SQL-LISTING-LINE.
068052     MOVE MEAS-ID TO WS-TRIM-TEXT.
068054     PERFORM 298B-COMPUTE-TRIM-LEN THRU 298B-EXIT.
068056     MOVE WS-TRIM-LEN TO WS-TRIM-LEN-1.
068058     MOVE MEAS-TITLE TO WS-TRIM-TEXT.
068059     PERFORM 298B-COMPUTE-TRIM-LEN THRU 298B-EXIT.
068060     STRING "-- MEASURE " DELIMITED BY SIZE
068070             MEAS-ID(1:WS-TRIM-LEN-1) DELIMITED BY SIZE
068080             " - " DELIMITED BY SIZE
068100             MEAS-TITLE(1:WS-TRIM-LEN) DELIMITED BY SIZE
068200             INTO SQL-LISTING-LINE.
068300     WRITE SQL-LISTING-LINE.
068400     MOVE SPACES TO SQL-LISTING-LINE.
068450     MOVE MEAS-VERSION TO WS-TRIM-TEXT.
068480     PERFORM 298B-COMPUTE-TRIM-LEN THRU 298B-EXIT.
068500     STRING "-- VERSION " DELIMITED BY SIZE
068600             MEAS-VERSION(1:WS-TRIM-LEN) DELIMITED BY SIZE
068700             INTO SQL-LISTING-LINE.
068800     WRITE SQL-LISTING-LINE.
068900 300-EXIT.
069000     EXIT.
069100
069200******************************************************************
069300* ONTOLOGY-CONTEXT CTE - DEMOGRAPHICS IS ALWAYS PRESENT; THE      *
069400* OTHER CONTEXTS FOLLOW IN FIRST-USE PREDICATE ORDER.             *
069500******************************************************************
069600 310-ONTOLOGY-CTE.
069700     MOVE "310-ONTOLOGY-CTE" TO PARA-NAME.
069800     MOVE 0 TO WS-ONTOLOGY-COUNT.
069900     MOVE SPACES TO WS-USED-TYPES-TABLE.
070000     MOVE SPACES TO SQL-LISTING-LINE.
070100     MOVE "WITH ONTOLOGY_CONTEXT AS (" TO SQL-LISTING-LINE.
070200     WRITE SQL-LISTING-LINE.
070300     MOVE SPACES TO SQL-LISTING-LINE.
070400     MOVE "  SELECT 'HEALTHE INTENT Demographics' AS CONTEXT"
070500             TO SQL-LISTING-LINE(1:49).
070600     WRITE SQL-LISTING-LINE.
070700     PERFORM 315-ONTOLOGY-ONE-PREDICATE THRU 315-EXIT
070800             VARYING PRD-IDX FROM 1 BY 1
070900             UNTIL PRD-IDX > WS-PREDICATE-COUNT.
071000     MOVE SPACES TO SQL-LISTING-LINE.
071100     MOVE ")" TO SQL-LISTING-LINE(1:1).
071200     WRITE SQL-LISTING-LINE.
071300 310-EXIT.
071400     EXIT.
071500
071600 315-ONTOLOGY-ONE-PREDICATE.
071700     IF PRD-TYPE-TAG(PRD-IDX) = "Demographics"
071800         GO TO 315-EXIT.
071900     SET UT-IDX TO 1.
072000     SEARCH USED-TYPE-TAG
072100         AT END
072200             IF WS-ONTOLOGY-COUNT < 6
072300                 ADD 1 TO WS-ONTOLOGY-COUNT
072400                 SET UT-IDX TO WS-ONTOLOGY-COUNT
072500                 MOVE PRD-TYPE-TAG(PRD-IDX) TO USED-TYPE-TAG(UT-IDX)
072600                 PERFORM 318-WRITE-ONE-CONTEXT THRU 318-EXIT
072700             END-IF
072800         WHEN USED-TYPE-TAG(UT-IDX) = PRD-TYPE-TAG(PRD-IDX)
072900             CONTINUE
073000     END-SEARCH.
073100 315-EXIT.
073200     EXIT.
073300
073400 318-WRITE-ONE-CONTEXT.
073500     SET OL-IDX TO 1.
073600     SEARCH OL-ENTRY
073700         AT END
073800             CONTINUE
073900         WHEN OL-TYPE-TAG(OL-IDX) = PRD-TYPE-TAG(PRD-IDX)
074000             MOVE SPACES TO SQL-LISTING-LINE
074050             MOVE OL-LABEL(OL-IDX) TO WS-TRIM-TEXT
074070             PERFORM 298B-COMPUTE-TRIM-LEN THRU 298B-EXIT
074100             STRING "  UNION ALL SELECT '" DELIMITED BY SIZE
074200                     OL-LABEL(OL-IDX)(1:WS-TRIM-LEN)
074300                             DELIMITED BY SIZE
074400                     "' AS CONTEXT" DELIMITED BY SIZE
074500                     INTO SQL-LISTING-LINE
074600             WRITE SQL-LISTING-LINE
074700     END-SEARCH.
074800 318-EXIT.
074900     EXIT.
075000
075100******************************************************************
075200* ONE CTE PER PREDICATE - DISTINCT PERSON KEYS, DATA-MODEL TAG,   *
075300* IDENTIFIER, CLINICAL START/END DATES AND THE DESCRIPTION,       *
075400* FILTERED BY VALUE-SET MEMBERSHIP AND ANY LOOKBACK WINDOW.       *
075500* A PREDICATE FLAGGED IN ERROR EMITS A COMMENT AND NO SQL.        *
075600******************************************************************
075700 340-PREDICATE-CTES.
075800     MOVE "340-PREDICATE-CTES" TO PARA-NAME.
075900     PERFORM 345-WRITE-ONE-PREDICATE-CTE THRU 345-EXIT
076000             VARYING PRD-IDX FROM 1 BY 1
076100             UNTIL PRD-IDX > WS-PREDICATE-COUNT.
076200 340-EXIT.
076300     EXIT.
076450
076500 345-WRITE-ONE-PREDICATE-CTE.
076550     IF PRD-IN-ERROR(PRD-IDX)
076600         MOVE SPACES TO SQL-LISTING-LINE
076610         MOVE PRD-ALIAS(PRD-IDX) TO WS-TRIM-TEXT
076620         PERFORM 298B-COMPUTE-TRIM-LEN THRU 298B-EXIT
076650         STRING "-- ERROR - " DELIMITED BY SIZE
076700                 PRD-ALIAS(PRD-IDX)(1:WS-TRIM-LEN)
076750                         DELIMITED BY SIZE
076800                 " - NO VALUE SET OID - PREDICATE SKIPPED"
076850                         DELIMITED BY SIZE
076900                 INTO SQL-LISTING-LINE
076950         WRITE SQL-LISTING-LINE
077000         GO TO 345-EXIT
077050     END-IF.
077100     MOVE PRD-DESC(PRD-IDX) TO WS-DESC-ESCAPED.
077150     INSPECT WS-DESC-ESCAPED REPLACING ALL "'" BY "''".
077200     MOVE SPACES TO SQL-LISTING-LINE.
077220     MOVE PRD-ALIAS(PRD-IDX) TO WS-TRIM-TEXT.
077230     PERFORM 298B-COMPUTE-TRIM-LEN THRU 298B-EXIT.
077250     STRING ", " DELIMITED BY SIZE
077260             PRD-ALIAS(PRD-IDX)(1:WS-TRIM-LEN) DELIMITED BY SIZE
077270             " AS (" DELIMITED BY SIZE
077300             INTO SQL-LISTING-LINE.
077400     WRITE SQL-LISTING-LINE.
077500     MOVE SPACES TO SQL-LISTING-LINE.
077520     MOVE PRD-TYPE-TAG(PRD-IDX) TO WS-TRIM-TEXT.
077540     PERFORM 298B-COMPUTE-TRIM-LEN THRU 298B-EXIT.
077600     STRING "  SELECT DISTINCT PERSON_KEY, '"
077700                     DELIMITED BY SIZE
077800             PRD-TYPE-TAG(PRD-IDX)(1:WS-TRIM-LEN)
077900                     DELIMITED BY SIZE
078000             "' AS DATA_MODEL, IDENTIFIER, CLIN_START_DT, "
078100                     DELIMITED BY SIZE
078200             "CLIN_END_DT" DELIMITED BY SIZE
078300             INTO SQL-LISTING-LINE.
078400     WRITE SQL-LISTING-LINE.
078500     MOVE SPACES TO SQL-LISTING-LINE.
078510     MOVE WS-DESC-ESCAPED TO WS-TRIM-TEXT.
078520     PERFORM 298B-COMPUTE-TRIM-LEN THRU 298B-EXIT.
078600     STRING "  -- " DELIMITED BY SIZE
078700             WS-DESC-ESCAPED(1:WS-TRIM-LEN)
078800             INTO SQL-LISTING-LINE.
078900     WRITE SQL-LISTING-LINE.
079000     IF PRD-TYPE-TAG(PRD-IDX) = "Demographics"
079100         PERFORM 350-DEMOG-FILTER-LINES THRU 350-EXIT
079200     ELSE
079300         PERFORM 355-CLINICAL-FILTER-LINES THRU 355-EXIT
079400     END-IF.
079500     IF PRD-NEGATION-ON(PRD-IDX)
079600         MOVE SPACES TO SQL-LISTING-LINE
079700         MOVE "  -- NEGATED - EXCLUDE MATCHING ROWS"
079800                 TO SQL-LISTING-LINE(1:38)
079900         WRITE SQL-LISTING-LINE
080000     END-IF.
080100     MOVE SPACES TO SQL-LISTING-LINE.
080200     MOVE ")" TO SQL-LISTING-LINE(1:1).
080300     WRITE SQL-LISTING-LINE.
080400 345-EXIT.
080500     EXIT.
080600
080700******************************************************************
080800* DEMOGRAPHICS PREDICATE - AGE AS OF TODAY'S DATE, GENDER.        *
080810* AGE IS WHOLE YEARS SINCE BIRTH_DATE, LESS ONE WHEN TODAY'S      *
080820* MONTH/DAY HAS NOT YET REACHED THE BIRTHDAY'S MONTH/DAY - SAME   *
080830* RULE 420-BUILD-ONE-POPULATION EXPANDS AS "AGE AT PERIOD END"    *
080840* ON THE CQL SIDE.  NO PLATFORM AGE FUNCTION - THE ARITHMETIC IS  *
080850* SPELLED OUT SO IT RUNS ON ANY ANSI-SQL ENGINE.                  *
080900******************************************************************
081000 350-DEMOG-FILTER-LINES.
081100     MOVE SPACES TO SQL-LISTING-LINE.
081200     STRING "  FROM DEMOGRAPHICS WHERE " DELIMITED BY SIZE
081300             INTO SQL-LISTING-LINE.
081400     WRITE SQL-LISTING-LINE.
081500     IF PRD-AGE-MIN(PRD-IDX) > 0 OR PRD-AGE-MAX(PRD-IDX) > 0
081510         MOVE SPACES TO SQL-LISTING-LINE
081520         MOVE "    (EXTRACT(YEAR FROM CURRENT_DATE) -"
081530                 TO SQL-LISTING-LINE(1:41)
081540         WRITE SQL-LISTING-LINE
081550         MOVE SPACES TO SQL-LISTING-LINE
081560         MOVE "      EXTRACT(YEAR FROM BIRTH_DATE) -"
081570                 TO SQL-LISTING-LINE(1:38)
081580         WRITE SQL-LISTING-LINE
081590         MOVE SPACES TO SQL-LISTING-LINE
081600         MOVE "      CASE WHEN EXTRACT(MONTH FROM CURRENT_DATE) * 100 +"
081610                 TO SQL-LISTING-LINE(1:58)
081620         WRITE SQL-LISTING-LINE
081630         MOVE SPACES TO SQL-LISTING-LINE
081640         MOVE "                EXTRACT(DAY   FROM CURRENT_DATE) <"
081650                 TO SQL-LISTING-LINE(1:52)
081660         WRITE SQL-LISTING-LINE
081670         MOVE SPACES TO SQL-LISTING-LINE
081680         MOVE "                EXTRACT(MONTH FROM BIRTH_DATE)   * 100 +"
081690                 TO SQL-LISTING-LINE(1:58)
081700         WRITE SQL-LISTING-LINE
081710         MOVE SPACES TO SQL-LISTING-LINE
081720         MOVE "                EXTRACT(DAY   FROM BIRTH_DATE)"
081730                 TO SQL-LISTING-LINE(1:47)
081740         WRITE SQL-LISTING-LINE
081750         MOVE SPACES TO SQL-LISTING-LINE
081760         MOVE "           THEN 1 ELSE 0 END)"
081770                 TO SQL-LISTING-LINE(1:30)
081780         WRITE SQL-LISTING-LINE
081790         MOVE SPACES TO SQL-LISTING-LINE
081800         STRING "    BETWEEN " DELIMITED BY SIZE
081900                 PRD-AGE-MIN(PRD-IDX) DELIMITED BY SIZE
082000                 " AND " DELIMITED BY SIZE
082100                 PRD-AGE-MAX(PRD-IDX) DELIMITED BY SIZE
082200                 INTO SQL-LISTING-LINE
082300         WRITE SQL-LISTING-LINE
082400     END-IF.
082500     IF PRD-GENDER(PRD-IDX) NOT = SPACES
082600         MOVE SPACES TO SQL-LISTING-LINE
082620         MOVE PRD-GENDER(PRD-IDX) TO WS-TRIM-TEXT
082640         PERFORM 298B-COMPUTE-TRIM-LEN THRU 298B-EXIT
082700         STRING "    AND GENDER = '" DELIMITED BY SIZE
082800                 PRD-GENDER(PRD-IDX)(1:WS-TRIM-LEN)
082900                         DELIMITED BY SIZE
083000                 "'" DELIMITED BY SIZE
083100                 INTO SQL-LISTING-LINE
083200         WRITE SQL-LISTING-LINE
083300     END-IF.
083400 350-EXIT.
083500     EXIT.
083600
083700******************************************************************
083800* CLINICAL PREDICATE - VALUE-SET OID MEMBERSHIP PLUS ANY          *
083900* LOOKBACK WINDOW.                                                *
084000******************************************************************
084100 355-CLINICAL-FILTER-LINES.
084200     MOVE SPACES TO SQL-LISTING-LINE.
084220     MOVE PRD-VS-OID(PRD-IDX) TO WS-TRIM-TEXT.
084240     PERFORM 298B-COMPUTE-TRIM-LEN THRU 298B-EXIT.
084300     STRING "  FROM CLINICAL_FACTS WHERE VALUE_SET_OID = '"
084400                     DELIMITED BY SIZE
084500             PRD-VS-OID(PRD-IDX)(1:WS-TRIM-LEN) DELIMITED BY SIZE
084600             "'" DELIMITED BY SIZE
084700             INTO SQL-LISTING-LINE.
084800     WRITE SQL-LISTING-LINE.
084900     IF PRD-LOOKBACK-YEARS(PRD-IDX) > 0
085000         MOVE SPACES TO SQL-LISTING-LINE
085100         STRING "    AND CLIN_START_DT >= CURRENT_DATE - "
085200                         DELIMITED BY SIZE
085300                 PRD-LOOKBACK-YEARS(PRD-IDX) DELIMITED BY SIZE
085400                 " YEARS" DELIMITED BY SIZE
085500                 INTO SQL-LISTING-LINE
085600         WRITE SQL-LISTING-LINE
085700     END-IF.
085800     IF PRD-LOOKBACK-DAYS(PRD-IDX) > 0
085900         MOVE SPACES TO SQL-LISTING-LINE
086000         STRING "    AND CLIN_START_DT >= CURRENT_DATE - "
086100                         DELIMITED BY SIZE
086200                 PRD-LOOKBACK-DAYS(PRD-IDX) DELIMITED BY SIZE
086300                 " DAYS" DELIMITED BY SIZE
086400                 INTO SQL-LISTING-LINE
086500         WRITE SQL-LISTING-LINE
086600     END-IF.
086700 355-EXIT.
086800     EXIT.
086900
087000******************************************************************
087100* SIX POPULATION CTE'S, FIXED ORDER - CHILD PREDICATES JOINED BY  *
087200* INTERSECT (AND-ROOT) OR UNION (OR-ROOT).  EMPTY POPULATIONS     *
087300* FALL BACK TO INITIAL_POPULATION (DENOMINATOR ONLY, WHEN THE     *
087400* MEASURE HAS ONE) OR TO THE DEMOGRAPHICS PREDICATE.              *
087500******************************************************************
087600 400-POPULATION-CTES.
087700     MOVE "400-POPULATION-CTES" TO PARA-NAME.
087800     PERFORM 410-WRITE-ONE-POPULATION THRU 410-EXIT
087900             VARYING POPL-IDX FROM 1 BY 1
088000             UNTIL POPL-IDX > 6.
088100 400-EXIT.
088200     EXIT.
088300
088400 410-WRITE-ONE-POPULATION.
088500     MOVE SPACES TO SQL-LISTING-LINE.
088520     MOVE POPL-SQLNAME(POPL-IDX) TO WS-TRIM-TEXT.
088540     PERFORM 298B-COMPUTE-TRIM-LEN THRU 298B-EXIT.
088600     STRING ", " DELIMITED BY SIZE
088700             POPL-SQLNAME(POPL-IDX)(1:WS-TRIM-LEN)
088800                     DELIMITED BY SIZE
088900             " AS (" DELIMITED BY SIZE
089000             INTO SQL-LISTING-LINE.
089100     WRITE SQL-LISTING-LINE.
089200     MOVE 0 TO WS-SCAN-POS.
089300     PERFORM 420-JOIN-ONE-MEMBER THRU 420-EXIT
089400             VARYING PRD-IDX FROM 1 BY 1
089500             UNTIL PRD-IDX > WS-PREDICATE-COUNT.
089600     IF WS-SCAN-POS = 0
089700         PERFORM 430-EMPTY-POPULATION-FALLBACK THRU 430-EXIT
089800     END-IF.
089900     MOVE SPACES TO SQL-LISTING-LINE.
090000     MOVE ")" TO SQL-LISTING-LINE(1:1).
090100     WRITE SQL-LISTING-LINE.
090200 410-EXIT.
090300     EXIT.
090400
090500 420-JOIN-ONE-MEMBER.
090600     IF PRD-POP-TYPE(PRD-IDX) NOT = POPL-CODE(POPL-IDX)
090700     OR PRD-IN-ERROR(PRD-IDX)
090800         GO TO 420-EXIT.
090900     MOVE SPACES TO SQL-LISTING-LINE.
090920     MOVE PRD-ALIAS(PRD-IDX) TO WS-TRIM-TEXT.
090940     PERFORM 298B-COMPUTE-TRIM-LEN THRU 298B-EXIT.
091000     IF WS-SCAN-POS = 0
091100         STRING "  SELECT DISTINCT PERSON_KEY FROM "
091200                         DELIMITED BY SIZE
091300                 PRD-ALIAS(PRD-IDX)(1:WS-TRIM-LEN)
091400                         DELIMITED BY SIZE
091500                 INTO SQL-LISTING-LINE
091600     ELSE
091700         IF POP-OPER-IS-OR(POPL-IDX)
091800             STRING "  UNION SELECT DISTINCT PERSON_KEY FROM "
091900                             DELIMITED BY SIZE
092000                     PRD-ALIAS(PRD-IDX)(1:WS-TRIM-LEN)
092100                             DELIMITED BY SIZE
092200                     INTO SQL-LISTING-LINE
092300         ELSE
092400             STRING "  INTERSECT SELECT DISTINCT PERSON_KEY FROM "
092500                             DELIMITED BY SIZE
092600                     PRD-ALIAS(PRD-IDX)(1:WS-TRIM-LEN)
092700                             DELIMITED BY SIZE
092800                     INTO SQL-LISTING-LINE
092900         END-IF
093000     END-IF.
093100     WRITE SQL-LISTING-LINE.
093200     ADD 1 TO WS-SCAN-POS.
093300 420-EXIT.
093400     EXIT.
093500
093600 430-EMPTY-POPULATION-FALLBACK.
093700     MOVE SPACES TO SQL-LISTING-LINE.
093800     IF POPL-IDX = 2 AND POP-HAS-CRITERIA(1)
093900         MOVE "  SELECT DISTINCT PERSON_KEY FROM INITIAL_POPULATION"
094000                 TO SQL-LISTING-LINE(1:52)
094100     ELSE
094200         MOVE "  SELECT DISTINCT PERSON_KEY FROM DEMOGRAPHICS"
094300                 TO SQL-LISTING-LINE(1:46)
094400     END-IF.
094500     WRITE SQL-LISTING-LINE.
094600 430-EXIT.
094700     EXIT.
094800
094900******************************************************************
095000* FINAL MEASURE_RESULT - UNIONS DISTINCT PERSON COUNTS.  INITIAL  *
095100* POPULATION AND DENOMINATOR ARE ALWAYS INCLUDED; DENOMINATOR     *
095200* EXCLUSION, DENOMINATOR EXCEPTION AND NUMERATOR ONLY WHEN THOSE  *
095300* POPULATIONS HAVE CRITERIA.  NUMERATOR EXCLUSION NEVER FEEDS     *
095400* THE FINAL RESULT.                                               *
095500******************************************************************
095600 450-MEASURE-RESULT.
095700     MOVE "450-MEASURE-RESULT" TO PARA-NAME.
095800     MOVE SPACES TO SQL-LISTING-LINE.
095900     MOVE ", MEASURE_RESULT AS (" TO SQL-LISTING-LINE(1:22).
096000     WRITE SQL-LISTING-LINE.
096100     PERFORM 460-UNION-ONE-RESULT-ROW THRU 460-EXIT
096200             VARYING POPL-IDX FROM 1 BY 1
096300             UNTIL POPL-IDX > 5.
096400     MOVE SPACES TO SQL-LISTING-LINE.
096500     MOVE ")" TO SQL-LISTING-LINE(1:1).
096600     WRITE SQL-LISTING-LINE.
096700     MOVE SPACES TO SQL-LISTING-LINE.
096800     MOVE "SELECT * FROM MEASURE_RESULT;" TO SQL-LISTING-LINE(1:30).
096900     WRITE SQL-LISTING-LINE.
097000 450-EXIT.
097050     EXIT.
097100
097200 460-UNION-ONE-RESULT-ROW.
097300     IF POPL-IDX > 2 AND NOT POP-HAS-CRITERIA(POPL-IDX)
097400         GO TO 460-EXIT.
097500     MOVE SPACES TO SQL-LISTING-LINE.
097520     MOVE POPL-SQLNAME(POPL-IDX) TO WS-TRIM-TEXT.
097540     PERFORM 298B-COMPUTE-TRIM-LEN THRU 298B-EXIT.
097600     IF POPL-IDX = 1
097700         STRING "  SELECT '" DELIMITED BY SIZE
097800                 POPL-SQLNAME(POPL-IDX)(1:WS-TRIM-LEN)
097900                         DELIMITED BY SIZE
098000                 "' AS POPULATION, COUNT(DISTINCT PERSON_KEY) "
098100                         DELIMITED BY SIZE
098200                 "AS PERSON_COUNT FROM " DELIMITED BY SIZE
098300                 POPL-SQLNAME(POPL-IDX)(1:WS-TRIM-LEN)
098400                         DELIMITED BY SIZE
098500                 INTO SQL-LISTING-LINE
098600     ELSE
098700         STRING "  UNION ALL SELECT '" DELIMITED BY SIZE
098800                 POPL-SQLNAME(POPL-IDX)(1:WS-TRIM-LEN)
098900                         DELIMITED BY SIZE
099000                 "' AS POPULATION, COUNT(DISTINCT PERSON_KEY) "
099100                         DELIMITED BY SIZE
099200                 "AS PERSON_COUNT FROM " DELIMITED BY SIZE
099300                 POPL-SQLNAME(POPL-IDX)(1:WS-TRIM-LEN)
099400                         DELIMITED BY SIZE
099500                 INTO SQL-LISTING-LINE
099600     END-IF.
099700     WRITE SQL-LISTING-LINE.
099800 460-EXIT.
099900     EXIT.
100000
100100******************************************************************
100200* PER-MEASURE METADATA TRAILER - PREDICATE COUNT, DISTINCT DATA   *
100300* MODEL COUNT, COMPLEXITY ESTIMATE, WARNING/ERROR COUNTS.          *
100400******************************************************************
100500 700-WRITE-SQL-TRAILER.
100600     MOVE "700-WRITE-SQL-TRAILER" TO PARA-NAME.
100700     SET UT-IDX TO 1.
100800     MOVE 0 TO WS-DISTINCT-MODEL-COUNT.
100900     MOVE WS-ONTOLOGY-COUNT TO WS-DISTINCT-MODEL-COUNT.
101000     IF WS-PREDICATE-COUNT = 0
101100         MOVE SPACES TO SQL-LISTING-LINE
101200         MOVE "*** WARNING - NO CLINICAL CRITERIA FOUND - "
101300                 TO SQL-LISTING-LINE(1:44)
101400         STRING SQL-LISTING-LINE(1:44) DELIMITED BY SIZE
101500                 "GENERATING DEMOGRAPHICS-ONLY QUERY ***"
101600                         DELIMITED BY SIZE
101700                 INTO SQL-LISTING-LINE
101800         WRITE SQL-LISTING-LINE
101900     END-IF.
102000     IF WS-PREDICATE-COUNT <= 3 AND WS-DISTINCT-MODEL-COUNT <= 2
102100         MOVE "LOW" TO WS-COMPLEXITY-TEXT
102200     ELSE
102300         IF WS-PREDICATE-COUNT <= 8 AND WS-DISTINCT-MODEL-COUNT <= 4
102400             MOVE "MEDIUM" TO WS-COMPLEXITY-TEXT
102500         ELSE
102600             MOVE "HIGH" TO WS-COMPLEXITY-TEXT
102700         END-IF
102800     END-IF.
102900     MOVE SPACES TO SQL-LISTING-LINE.
102920     MOVE MEAS-ID TO WS-TRIM-TEXT.
102940     PERFORM 298B-COMPUTE-TRIM-LEN THRU 298B-EXIT.
102960     MOVE WS-TRIM-LEN TO WS-TRIM-LEN-1.
102980     MOVE MEAS-VERSION TO WS-TRIM-TEXT.
102990     PERFORM 298B-COMPUTE-TRIM-LEN THRU 298B-EXIT.
103000     STRING "-- LIBRARY " DELIMITED BY SIZE
103100             MEAS-ID(1:WS-TRIM-LEN-1) DELIMITED BY SIZE
103200             " VERSION " DELIMITED BY SIZE
103300             MEAS-VERSION(1:WS-TRIM-LEN) DELIMITED BY SIZE
103400             INTO SQL-LISTING-LINE.
103500     WRITE SQL-LISTING-LINE.
103600     MOVE SPACES TO SQL-LISTING-LINE.
103620     MOVE WS-COMPLEXITY-TEXT TO WS-TRIM-TEXT.
103640     PERFORM 298B-COMPUTE-TRIM-LEN THRU 298B-EXIT.
103700     STRING "-- PREDICATES: " DELIMITED BY SIZE
103800             WS-PREDICATE-COUNT DELIMITED BY SIZE
103900             "  DATA MODELS: " DELIMITED BY SIZE
104000             WS-DISTINCT-MODEL-COUNT DELIMITED BY SIZE
104100             "  COMPLEXITY: " DELIMITED BY SIZE
104200             WS-COMPLEXITY-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
104300             INTO SQL-LISTING-LINE.
104400     WRITE SQL-LISTING-LINE.
104500     MOVE SPACES TO SQL-LISTING-LINE.
104600     STRING "-- ERRORS: " DELIMITED BY SIZE
104700             WS-ERROR-COUNT DELIMITED BY SIZE
104800             INTO SQL-LISTING-LINE.
104900     WRITE SQL-LISTING-LINE.
105000 700-EXIT.
105100     EXIT.
105200
105350 900-OPEN-FILES.
105400     MOVE "900-OPEN-FILES" TO PARA-NAME.
105450     OPEN INPUT MEASHDR, MEASELEM.
105500     OPEN OUTPUT SQLRPT, SYSOUT.
105550 900-EXIT.
105600     EXIT.
105650
105700 950-CLOSE-FILES.
105750     MOVE "950-CLOSE-FILES" TO PARA-NAME.
105800     CLOSE MEASHDR, MEASELEM, SQLRPT, SYSOUT.
105850 950-EXIT.
105900     EXIT.
105950
106000 910-READ-HEADER.
106050     MOVE "910-READ-HEADER" TO PARA-NAME.
106100     READ MEASHDR INTO MEASURE-HEADER-REC
106150         AT END MOVE "N" TO MORE-HEADER-SW
106200         GO TO 910-EXIT
106250     END-READ.
106300 910-EXIT.
106350     EXIT.
106400
106450 930-READ-ELEMENT.
106500     MOVE "930-READ-ELEMENT" TO PARA-NAME.
106550     READ MEASELEM INTO DATA-ELEMENT-REC
106600         AT END MOVE "N" TO MORE-ELEMENT-SW
106650         GO TO 930-EXIT
106700     END-READ.
106750 930-EXIT.
106800     EXIT.
106850
106900 999-CLEANUP.
106950     MOVE "999-CLEANUP" TO PARA-NAME.
107000     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
107050     DISPLAY "** MEASURES READ **".
107100     DISPLAY MEASURES-READ.
107150     DISPLAY "** MEASURES REJECTED **".
107200     DISPLAY MEASURES-REJECTED.
107250     DISPLAY "******** NORMAL END OF JOB SQLGEN ********".
107300 999-EXIT.
107350     EXIT.
107400
107450 1000-ABEND-RTN.
107500     WRITE SYSOUT-REC FROM ABEND-REC.
107550     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
107600     DISPLAY "*** ABNORMAL END OF JOB - SQLGEN ***" UPON CONSOLE.
107650     DIVIDE ZERO-VAL INTO ONE-VAL.
